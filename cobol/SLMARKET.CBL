000100
000200*-------------------------------------------------------------
000300*    SLMARKET.CBL
000400*    FILE-CONTROL entries for the geographic-market input and
000500*    the accepted (cleansed) market output.
000600*-------------------------------------------------------------
000700*    03.09.23   T.ARCE      ORIGINAL
000800*-------------------------------------------------------------
000900
001000     SELECT MARKET-INPUT-FILE
001100            ASSIGN TO MRKTIN
001200            ORGANIZATION IS LINE SEQUENTIAL.
001300
001400     SELECT MARKET-ACCEPTED-FILE
001500            ASSIGN TO MRKTOT
001600            ORGANIZATION IS LINE SEQUENTIAL.
