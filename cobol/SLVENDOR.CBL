000100
000200*-------------------------------------------------------------
000300*    SLVENDOR.CBL
000400*    FILE-CONTROL entries for the vendor input and the
000500*    accepted (cleansed) vendor output.
000600*-------------------------------------------------------------
000700*    03.02.23   T.ARCE      ORIGINAL
000800*-------------------------------------------------------------
000900
001000     SELECT VENDOR-INPUT-FILE
001100            ASSIGN TO VENDRIN
001200            ORGANIZATION IS LINE SEQUENTIAL.
001300
001400     SELECT VENDOR-ACCEPTED-FILE
001500            ASSIGN TO VENDROT
001600            ORGANIZATION IS LINE SEQUENTIAL.
