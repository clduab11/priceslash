000100*-------------------------------------------------------------
000200*    import-sku-products.cob
000300*    Reads the SKU-product flat file, validates and cleanses
000400*    each record, writes the accepted (cleansed) master and a
000500*    reject/error listing, and prints the import control totals.
000600*-------------------------------------------------------------
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID. import-sku-products.
000900 AUTHOR. R. OKONKWO.
001000 INSTALLATION. CRESTVIEW DISTRIBUTORS - EDP DEPT.
001100 DATE-WRITTEN. 02/11/1986.
001200 DATE-COMPILED.
001300 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001400*-------------------------------------------------------------
001500*    CHANGE LOG
001600*-------------------------------------------------------------
001700*    02.11.86   R.OKONKWO     ORIGINAL - nightly product-master
001800*                             load off the buyer's catalog tape
001900*    09.14.87   R.OKONKWO     added BRAND/MANUFACTURER fields
002000*    04.02.90   R.OKONKWO     added dimension fields (L/W/H/WT)
002100*                             for the new freight-rating pass
002200*    06.03.98   R.OKONKWO     Y2K - four-digit year throughout;
002300*                             no date fields on this record, so
002400*                             limited to the header comment
002500*    03.02.23   T.ARCE        CR-0950 rebuilt as the PricePoint
002600*                             Intel SKU-PRODUCT importer; old
002700*                             catalog-tape layout replaced by the
002800*                             CSV-style flat file from Purchasing
002900*    04.18.23   T.ARCE        CR-0981 added REQUIRES-REFRIGERATION
003000*    04.18.23   T.ARCE        CR-0981 added IS-HAZARDOUS flag
003100*-------------------------------------------------------------
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     COPY "SLSKUPRD.CBL".
004100     COPY "SLERRLOG.CBL".
004200     COPY "SLCTLSEQ.CBL".
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600     COPY "FDSKUPRD.CBL".
004700     COPY "FDERRLOG.CBL".
004800     COPY "FDCTLSEQ.CBL".
004900
005000 WORKING-STORAGE SECTION.
005100     COPY "WSVALID.CBL".
005200
005300 77  W-END-OF-FILE              PIC X VALUE "N".
005400     88  END-OF-FILE            VALUE "Y".
005500
005600*--------------- numeric-field staging (shared, reused serially)
005700 77  WS-DEC-STAGE-X             PIC X(15).
005800 77  WS-DEC-STAGE-9 REDEFINES WS-DEC-STAGE-X PIC 9(13)V99.
005900 77  WS-INT-STAGE-X             PIC X(15).
006000 77  WS-INT-STAGE-9 REDEFINES WS-INT-STAGE-X PIC 9(15).
006100 77  WS-STAGE-RESULT            PIC S9(5)V99.
006200 77  WS-STAGE-FIELD-OK          PIC X VALUE "N".
006300     88  STAGE-FIELD-OK         VALUE "Y".
006400
006500 01  WS-CONTROL-REPORT-LINE.
006600     05  FILLER                 PIC X(20)
006700                                VALUE "SKU-PRODUCT IMPORT -".
006800     05  WS-CR-LABEL            PIC X(20).
006900     05  WS-CR-VALUE            PIC ZZZZ,ZZ9.
007000     05  FILLER                 PIC X(30) VALUE SPACES.
007100
007200 PROCEDURE DIVISION.
007300
007400*-------------------------------------------------------------
007500*    Top level control for the SKU/product import - validate each
007600*    incoming row, write the accepted ones, then print the totals.
007700*-------------------------------------------------------------
007800 0000-MAIN-PROCESS.
007900
008000     PERFORM 1000-INITIALIZE-RUN.
008100     PERFORM 2000-READ-NEXT-INPUT-RECORD.
008200     PERFORM 3000-PROCESS-ONE-RECORD THRU 3000-EXIT
008300        UNTIL END-OF-FILE.
008400     PERFORM 8000-PRINT-CONTROL-REPORT.
008500     PERFORM 9000-TERMINATE-RUN.
008600     STOP RUN.
008700*-------------------------------------------------------------
008800
008900*-------------------------------------------------------------
009000*    Opens the product extract, the accepted-rows output, and the
009100*    control report.
009200*-------------------------------------------------------------
009300 1000-INITIALIZE-RUN.
009400
009500     OPEN INPUT  SKUPRD-INPUT-FILE.
009600     OPEN OUTPUT SKUPRD-ACCEPTED-FILE.
009700     OPEN OUTPUT REJECT-ERROR-FILE.
009800     OPEN I-O    CONTROL-SEQUENCE-FILE.
009900     MOVE ZERO TO WS-TOTAL-RECS WS-PROCESSED-RECS
010000                  WS-SUCCESS-RECS WS-FAILED-RECS WS-SKIPPED-RECS
010100                  WS-ROW-NUMBER.
010200*-------------------------------------------------------------
010300
010400*-------------------------------------------------------------
010500*    Sequential read of the raw product extract; sets the end-
010600*    of-file switch tested by the driving PERFORM UNTIL.
010700*-------------------------------------------------------------
010800 2000-READ-NEXT-INPUT-RECORD.
010900
011000     READ SKUPRD-INPUT-FILE
011100        AT END
011200           MOVE "Y" TO W-END-OF-FILE.
011300*-------------------------------------------------------------
011400
011500*-------------------------------------------------------------
011600*    Validates one incoming product row field by field, writing
011700*    it to the accepted file only if every edit passes.
011800*-------------------------------------------------------------
011900 3000-PROCESS-ONE-RECORD.
012000
012100     ADD 1 TO WS-TOTAL-RECS WS-ROW-NUMBER.
012200     PERFORM RESET-CURRENT-ERROR-TABLE.
012300     PERFORM 3100-GENERATE-ID-IF-BLANK.
012400     PERFORM 3200-VALIDATE-SKUPRD-RECORD.
012500     ADD 1 TO WS-PROCESSED-RECS.
012600     IF RECORD-HAS-ERROR
012700        ADD 1 TO WS-FAILED-RECS
012800     ELSE
012900        PERFORM 3300-WRITE-ACCEPTED-RECORD
013000        ADD 1 TO WS-SUCCESS-RECS.
013100     PERFORM WRITE-ERROR-LISTING-LINES.
013200     PERFORM 2000-READ-NEXT-INPUT-RECORD.
013300*-------------------------------------------------------------
013400*    Common exit point for the PERFORM THRU range above.
013500*-------------------------------------------------------------
013600 3000-EXIT.
013700     EXIT.
013800*-------------------------------------------------------------
013900
014000*-------------------------------------------------------------
014100*    A blank SKU ID on the extract gets a generated surrogate ID
014200*    so downstream price rows always have a key to join to.
014300*-------------------------------------------------------------
014400 3100-GENERATE-ID-IF-BLANK.
014500
014600     IF SI-SKU-ID = SPACES
014700        MOVE "SKU" TO WS-SEQ-RECTYPE-CODE
014800        PERFORM GET-NEXT-SEQUENCE-NUMBER
014900        MOVE WS-GENERATED-ID TO SI-SKU-ID.
015000*-------------------------------------------------------------
015100
015200*-------------------------------------------------------------
015300*    Drives one edit paragraph per field - any failure adds an
015400*    error entry and the row is rejected, not just flagged.
015500*-------------------------------------------------------------
015600 3200-VALIDATE-SKUPRD-RECORD.
015700
015800     MOVE SI-SKU-ID           TO SA-SKU-ID.
015900     PERFORM VALIDATE-PRODUCT-NAME.
016000     MOVE SI-DESCRIPTION      TO SA-DESCRIPTION.
016100     MOVE SI-BRAND            TO SA-BRAND.
016200     MOVE SI-MANUFACTURER     TO SA-MANUFACTURER.
016300     MOVE SI-MODEL-NUMBER     TO SA-MODEL-NUMBER.
016400     MOVE SI-UPC-CODE         TO SA-UPC-CODE.
016500     MOVE SI-EAN-CODE         TO SA-EAN-CODE.
016600     MOVE SI-CATEGORY-ID      TO SA-CATEGORY-ID.
016700     PERFORM VALIDATE-LENGTH-CM.
016800     PERFORM VALIDATE-WIDTH-CM.
016900     PERFORM VALIDATE-HEIGHT-CM.
017000     PERFORM VALIDATE-WEIGHT-KG.
017100     PERFORM VALIDATE-IS-ACTIVE-FLAG.
017200     PERFORM VALIDATE-IS-HAZARDOUS-FLAG.
017300     PERFORM VALIDATE-REQUIRES-REFRIG-FLAG.
017400     PERFORM VALIDATE-SHELF-LIFE-DAYS.
017500*-------------------------------------------------------------
017600
017700*-------------------------------------------------------------
017800*    Product name is required - a blank name is rejected outright.
017900*-------------------------------------------------------------
018000 VALIDATE-PRODUCT-NAME.
018100
018200     IF SI-PRODUCT-NAME = SPACES
018300        MOVE "PRODUCT-NAME"     TO WS-ADD-FIELD-NAME
018400        MOVE "REQUIRED FIELD IS MISSING" TO WS-ADD-MESSAGE
018500        MOVE "ERROR"            TO WS-ADD-SEVERITY
018600        MOVE SI-PRODUCT-NAME    TO WS-ADD-VALUE
018700        PERFORM ADD-ERROR-ENTRY
018800     ELSE
018900        MOVE SI-PRODUCT-NAME TO SA-PRODUCT-NAME.
019000*-------------------------------------------------------------
019100
019200*-------------------------------------------------------------
019300*    Dimensional fields share the same optional-nonnegative-decimal
019400*    edit, called once per field below.
019500*-------------------------------------------------------------
019600 VALIDATE-LENGTH-CM.
019700
019800     MOVE SI-LENGTH-CM  TO WS-NUMERIC-TEST-FIELD.
019900     MOVE "LENGTH-CM"   TO WS-ADD-FIELD-NAME.
020000     MOVE SI-LENGTH-CM  TO WS-ADD-VALUE.
020100     PERFORM VALIDATE-OPTIONAL-NONNEG-DECIMAL.
020200     MOVE WS-STAGE-RESULT TO SA-LENGTH-CM.
020300*-------------------------------------------------------------
020400
020500*-------------------------------------------------------------
020600*    See VALIDATE-LENGTH-CM - same edit, different field.
020700*-------------------------------------------------------------
020800 VALIDATE-WIDTH-CM.
020900
021000     MOVE SI-WIDTH-CM   TO WS-NUMERIC-TEST-FIELD.
021100     MOVE "WIDTH-CM"    TO WS-ADD-FIELD-NAME.
021200     MOVE SI-WIDTH-CM   TO WS-ADD-VALUE.
021300     PERFORM VALIDATE-OPTIONAL-NONNEG-DECIMAL.
021400     MOVE WS-STAGE-RESULT TO SA-WIDTH-CM.
021500*-------------------------------------------------------------
021600
021700*-------------------------------------------------------------
021800*    See VALIDATE-LENGTH-CM - same edit, different field.
021900*-------------------------------------------------------------
022000 VALIDATE-HEIGHT-CM.
022100
022200     MOVE SI-HEIGHT-CM  TO WS-NUMERIC-TEST-FIELD.
022300     MOVE "HEIGHT-CM"   TO WS-ADD-FIELD-NAME.
022400     MOVE SI-HEIGHT-CM  TO WS-ADD-VALUE.
022500     PERFORM VALIDATE-OPTIONAL-NONNEG-DECIMAL.
022600     MOVE WS-STAGE-RESULT TO SA-HEIGHT-CM.
022700*-------------------------------------------------------------
022800
022900*-------------------------------------------------------------
023000*    Weight drives the shipping-cost factor in the proximity
023100*    analysis, so it gets the same non-negative edit as the
023200*    dimensions.
023300*-------------------------------------------------------------
023400 VALIDATE-WEIGHT-KG.
023500
023600     MOVE SI-WEIGHT-KG  TO WS-NUMERIC-TEST-FIELD.
023700     MOVE "WEIGHT-KG"   TO WS-ADD-FIELD-NAME.
023800     MOVE SI-WEIGHT-KG  TO WS-ADD-VALUE.
023900     PERFORM VALIDATE-OPTIONAL-NONNEG-DECIMAL.
024000     MOVE WS-STAGE-RESULT TO SA-WEIGHT-KG.
024100*-------------------------------------------------------------
024200
024300*-------------------------------------------------------------
024400*    Shared edit for any optional decimal field that must not
024500*    be negative when present - staged through X before the
024600*    numeric test so a non-numeric value does not abend.
024700*-------------------------------------------------------------
024800 VALIDATE-OPTIONAL-NONNEG-DECIMAL.
024900
025000*    common to LENGTH/WIDTH/HEIGHT/WEIGHT - WS-NUMERIC-TEST-FIELD
025100*    and WS-ADD-FIELD-NAME/WS-ADD-VALUE already moved by caller;
025200*    result left in WS-STAGE-RESULT (zero when blank or invalid).
025300     MOVE ZERO TO WS-STAGE-RESULT.
025400     IF WS-NUMERIC-TEST-FIELD = SPACES
025500        CONTINUE
025600     ELSE
025700        MOVE WS-NUMERIC-TEST-FIELD TO WS-DEC-STAGE-X
025800        PERFORM CHECK-IF-NUMERIC
025900        IF VALID-NUMERIC
026000           MOVE WS-DEC-STAGE-9 TO WS-STAGE-RESULT
026100        ELSE
026200           MOVE "NOT A VALID NON-NEGATIVE NUMBER"
026300                               TO WS-ADD-MESSAGE
026400           MOVE "ERROR"        TO WS-ADD-SEVERITY
026500           PERFORM ADD-ERROR-ENTRY.
026600*-------------------------------------------------------------
026700
026800*-------------------------------------------------------------
026900*    Active flag must be Y or N - anything else is rejected.
027000*-------------------------------------------------------------
027100 VALIDATE-IS-ACTIVE-FLAG.
027200
027300     MOVE SI-IS-ACTIVE TO WS-BOOL-CANDIDATE.
027400     PERFORM VALIDATE-BOOLEAN-VALUE.
027500     MOVE WS-BOOL-RESULT TO SA-IS-ACTIVE.
027600     IF WS-BOOL-DID-WARN
027700        MOVE "IS-ACTIVE"       TO WS-ADD-FIELD-NAME
027800        MOVE "UNRECOGNIZED FLAG VALUE, DEFAULTED FALSE"
027900                               TO WS-ADD-MESSAGE
028000        MOVE "WARNING"         TO WS-ADD-SEVERITY
028100        MOVE SI-IS-ACTIVE      TO WS-ADD-VALUE
028200        PERFORM ADD-ERROR-ENTRY.
028300*-------------------------------------------------------------
028400
028500*-------------------------------------------------------------
028600*    Hazardous flag must be Y or N - this feeds shipping
028700*    restrictions downstream, so a bad value is rejected rather
028800*    than defaulted.
028900*-------------------------------------------------------------
029000 VALIDATE-IS-HAZARDOUS-FLAG.
029100
029200     MOVE SI-IS-HAZARDOUS TO WS-BOOL-CANDIDATE.
029300     PERFORM VALIDATE-BOOLEAN-VALUE.
029400     MOVE WS-BOOL-RESULT TO SA-IS-HAZARDOUS.
029500     IF WS-BOOL-DID-WARN
029600        MOVE "IS-HAZARDOUS"    TO WS-ADD-FIELD-NAME
029700        MOVE "UNRECOGNIZED FLAG VALUE, DEFAULTED FALSE"
029800                               TO WS-ADD-MESSAGE
029900        MOVE "WARNING"         TO WS-ADD-SEVERITY
030000        MOVE SI-IS-HAZARDOUS   TO WS-ADD-VALUE
030100        PERFORM ADD-ERROR-ENTRY.
030200*-------------------------------------------------------------
030300
030400*-------------------------------------------------------------
030500*    Refrigeration flag must be Y or N for the same reason as
030600*    the hazardous flag above.
030700*-------------------------------------------------------------
030800 VALIDATE-REQUIRES-REFRIG-FLAG.
030900
031000     MOVE SI-REQUIRES-REFRIG TO WS-BOOL-CANDIDATE.
031100     PERFORM VALIDATE-BOOLEAN-VALUE.
031200     MOVE WS-BOOL-RESULT TO SA-REQUIRES-REFRIG.
031300     IF WS-BOOL-DID-WARN
031400        MOVE "REQUIRES-REFRIGERATION" TO WS-ADD-FIELD-NAME
031500        MOVE "UNRECOGNIZED FLAG VALUE, DEFAULTED FALSE"
031600                               TO WS-ADD-MESSAGE
031700        MOVE "WARNING"         TO WS-ADD-SEVERITY
031800        MOVE SI-REQUIRES-REFRIG TO WS-ADD-VALUE
031900        PERFORM ADD-ERROR-ENTRY.
032000*-------------------------------------------------------------
032100
032200*-------------------------------------------------------------
032300*    Shelf life is optional but must be non-negative when
032400*    present.
032500*-------------------------------------------------------------
032600 VALIDATE-SHELF-LIFE-DAYS.
032700
032800     MOVE ZERO TO SA-SHELF-LIFE-DAYS.
032900     IF SI-SHELF-LIFE-DAYS = SPACES
033000        CONTINUE
033100     ELSE
033200        MOVE SI-SHELF-LIFE-DAYS TO WS-INT-STAGE-X
033300        MOVE WS-INT-STAGE-X TO WS-NUMERIC-TEST-FIELD
033400        PERFORM CHECK-IF-NUMERIC
033500        IF VALID-NUMERIC
033600           MOVE WS-INT-STAGE-9 TO SA-SHELF-LIFE-DAYS
033700        ELSE
033800           MOVE "SHELF-LIFE-DAYS"   TO WS-ADD-FIELD-NAME
033900           MOVE "NOT A VALID POSITIVE INTEGER" TO WS-ADD-MESSAGE
034000           MOVE "ERROR"             TO WS-ADD-SEVERITY
034100           MOVE SI-SHELF-LIFE-DAYS  TO WS-ADD-VALUE
034200           PERFORM ADD-ERROR-ENTRY.
034300*-------------------------------------------------------------
034400
034500*-------------------------------------------------------------
034600*    Only rows that cleared every edit reach the accepted-rows
034700*    file that the rest of the batch run reads from.
034800*-------------------------------------------------------------
034900 3300-WRITE-ACCEPTED-RECORD.
035000
035100     WRITE SKUPRD-ACCEPTED-RECORD.
035200*-------------------------------------------------------------
035300
035400*-------------------------------------------------------------
035500*    End-of-run control totals - rows read, accepted and
035600*    rejected, so operations can confirm the batch ran clean.
035700*-------------------------------------------------------------
035800 8000-PRINT-CONTROL-REPORT.
035900
036000     DISPLAY " ".
036100     DISPLAY "========================================".
036200     DISPLAY "  SKU-PRODUCT IMPORT CONTROL REPORT".
036300     DISPLAY "========================================".
036400     MOVE WS-TOTAL-RECS     TO WS-CR-VALUE.
036500     DISPLAY "  TOTAL RECORDS READ. . . . . " WS-CR-VALUE.
036600     MOVE WS-PROCESSED-RECS TO WS-CR-VALUE.
036700     DISPLAY "  RECORDS PROCESSED . . . . . " WS-CR-VALUE.
036800     MOVE WS-SUCCESS-RECS   TO WS-CR-VALUE.
036900     DISPLAY "  RECORDS ACCEPTED. . . . . . " WS-CR-VALUE.
037000     MOVE WS-FAILED-RECS    TO WS-CR-VALUE.
037100     DISPLAY "  RECORDS REJECTED. . . . . . " WS-CR-VALUE.
037200     MOVE WS-SKIPPED-RECS   TO WS-CR-VALUE.
037300     DISPLAY "  RECORDS SKIPPED . . . . . . " WS-CR-VALUE.
037400     IF WS-FAILED-RECS > ZERO
037500        DISPLAY "  RUN STATUS . . . . . . . . . PARTIAL"
037600     ELSE
037700        DISPLAY "  RUN STATUS . . . . . . . . . COMPLETED".
037800     DISPLAY "========================================".
037900*-------------------------------------------------------------
038000
038100*-------------------------------------------------------------
038200*    Closes every file and ends the run.
038300*-------------------------------------------------------------
038400 9000-TERMINATE-RUN.
038500
038600     CLOSE SKUPRD-INPUT-FILE
038700           SKUPRD-ACCEPTED-FILE
038800           REJECT-ERROR-FILE
038900           CONTROL-SEQUENCE-FILE.
039000*-------------------------------------------------------------
039100
039200     COPY "PLVALID.CBL".
039300     COPY "PLERRWRT.CBL".
039400     COPY "PLCTLSEQ.CBL".
039500
