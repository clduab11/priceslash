000100
000200*-------------------------------------------------------------
000300*    FDPRICNG.CBL
000400*    FD and record layouts for vendor-pricing input/accepted,
000500*    the enriched current-price master, and price history.
000600*-------------------------------------------------------------
000700*    03.16.23   T.ARCE      ORIGINAL
000800*    06.01.23   T.ARCE      CR-1077 added enrichment fields to
000900*                          the current-price master record
001000*-------------------------------------------------------------
001100
001200*    raw extract layout - every field comes in as display text
001300*    (PIC X) so the edit paragraphs can test for blank/non-numeric
001400*    before any PIC 9/S9 field is touched.
001500     FD  PRICING-INPUT-FILE
001600         LABEL RECORDS ARE STANDARD.
001700
001800     01  PRI-INPUT-RECORD.
001900         05  PRI-PRICING-ID           PIC X(36).
002000         05  PRI-VENDOR-ID            PIC X(36).
002100         05  PRI-SKU-ID               PIC X(36).
002200         05  PRI-UNIT-PRICE           PIC X(15).
002300         05  PRI-CURRENCY-CODE        PIC X(03).
002400         05  PRI-MARKET-ID            PIC X(36).
002500         05  PRI-STOCK-STATUS         PIC X(14).
002600         05  PRI-LEAD-TIME-DAYS       PIC X(15).
002700         05  PRI-MIN-ORDER-QTY        PIC X(15).
002800         05  PRI-BULK-DISC-PCT        PIC X(15).
002900         05  PRI-BULK-DISC-THRESH     PIC X(15).
003000         05  PRI-SOURCE               PIC X(06).
003100         05  FILLER                   PIC X(20).
003200
003300*    output of the edit pass - every field now typed to its real
003400*    picture; this is the layout the posting pass (5000-POST-
003500*    ACCEPTED-PRICES) re-reads.
003600     FD  PRICING-ACCEPTED-FILE
003700         LABEL RECORDS ARE STANDARD.
003800
003900     01  PRA-ACCEPTED-RECORD.
004000         05  PRA-PRICING-ID           PIC X(36).
004100         05  PRA-VENDOR-ID            PIC X(36).
004200         05  PRA-SKU-ID               PIC X(36).
004300         05  PRA-UNIT-PRICE           PIC S9(7)V99.
004400         05  PRA-CURRENCY-CODE        PIC X(03).
004500         05  PRA-MARKET-ID            PIC X(36).
004600         05  PRA-STOCK-STATUS         PIC X(14).
004700         05  PRA-LEAD-TIME-DAYS       PIC 9(05).
004800         05  PRA-MIN-ORDER-QTY        PIC 9(05).
004900         05  PRA-BULK-DISC-PCT        PIC S9(3)V99.
005000         05  PRA-BULK-DISC-THRESH     PIC 9(05).
005100         05  PRA-SOURCE               PIC X(06).
005200         05  FILLER                   PIC X(20).
005300
005400*    enriched current-price master - one row per posted price,
005500*    IS-CURRENT "Y" for the live price on vendor+SKU+market.
005600     FD  CURRENT-PRICE-MASTER-FILE
005700         LABEL RECORDS ARE STANDARD.
005800
005900     01  CURRENT-PRICE-MASTER-RECORD.
006000         05  PM-PRICING-ID            PIC X(36).
006100         05  PM-VENDOR-ID             PIC X(36).
006200         05  PM-SKU-ID                PIC X(36).
006300         05  PM-UNIT-PRICE            PIC S9(7)V99.
006400         05  PM-CURRENCY-CODE         PIC X(03).
006500         05  PM-MARKET-ID             PIC X(36).
006600         05  PM-STOCK-STATUS          PIC X(14).
006700         05  PM-LEAD-TIME-DAYS        PIC 9(05).
006800         05  PM-MIN-ORDER-QTY         PIC 9(05).
006900         05  PM-BULK-DISC-PCT         PIC S9(3)V99.
007000         05  PM-BULK-DISC-THRESH      PIC 9(05).
007100         05  PM-SOURCE                PIC X(06).
007200         05  PM-IS-CURRENT            PIC X(01).
007300             88  PM-CURRENT-YES       VALUE "Y".
007400             88  PM-CURRENT-NO        VALUE "N".
007500         05  PM-PRODUCT-NAME          PIC X(60).
007600         05  PM-VENDOR-NAME           PIC X(40).
007700         05  PM-REGION-NAME           PIC X(40).
007800         05  PM-CATEGORY-ID           PIC X(36).
007900         05  PM-CATEGORY-NAME         PIC X(40).
008000         05  FILLER                   PIC X(20).
008100
008200*    append-only - a row is written every time an accepted price
008300*    supersedes a prior CURRENT row; never updated or deleted, so
008400*    the benchmarking trend calculation has a full price history.
008500     FD  PRICE-HISTORY-FILE
008600         LABEL RECORDS ARE STANDARD.
008700
008800     01  PH-HISTORY-RECORD.
008900         05  PH-PRICING-ID            PIC X(36).
009000         05  PH-VENDOR-ID             PIC X(36).
009100         05  PH-SKU-ID                PIC X(36).
009200         05  PH-MARKET-ID             PIC X(36).
009300         05  PH-UNIT-PRICE            PIC S9(7)V99.
009400         05  PH-CURRENCY-CODE         PIC X(03).
009500         05  PH-SOURCE                PIC X(06).
009600         05  FILLER                   PIC X(20).
009700
