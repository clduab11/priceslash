000100*-------------------------------------------------------------
000200*    import-distribution-centers.cob
000300*    Reads the distribution-center flat file, validates each
000400*    record (owning vendor and optional market presence-checked,
000500*    lat/long range-checked, active flag narrowed to Y/N),
000600*    writes the accepted distribution-center master and a
000700*    reject/error listing, and prints the import control totals.
000800*-------------------------------------------------------------
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID. import-distribution-centers.
001100 AUTHOR. P. NGUYEN.
001200 INSTALLATION. CRESTVIEW DISTRIBUTORS - EDP DEPT.
001300 DATE-WRITTEN. 09/19/1990.
001400 DATE-COMPILED.
001500 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001600*-------------------------------------------------------------
001700*    CHANGE LOG
001800*-------------------------------------------------------------
001900*    09.19.90   P.NGUYEN      ORIGINAL - warehouse master load
002000*                             for the freight-rating subsystem
002100*    01.07.93   P.NGUYEN      added LATITUDE/LONGITUDE
002200*    06.03.98   P.NGUYEN      Y2K - four-digit year throughout
002300*    03.21.23   T.ARCE        CR-0953 rebuilt as the PricePoint
002400*                             Intel distribution-center importer;
002500*                             warehouse code replaced by owning
002600*                             VENDOR-ID and serving MARKET-ID
002700*    05.09.23   T.ARCE        CR-1013 added CAPACITY-UNITS for
002800*                             the PROXIMITY coverage pass
002900*-------------------------------------------------------------
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     COPY "SLDISTCN.CBL".
003900     COPY "SLERRLOG.CBL".
004000     COPY "SLCTLSEQ.CBL".
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400     COPY "FDDISTCN.CBL".
004500     COPY "FDERRLOG.CBL".
004600     COPY "FDCTLSEQ.CBL".
004700
004800 WORKING-STORAGE SECTION.
004900     COPY "WSVALID.CBL".
005000
005100 77  W-END-OF-FILE              PIC X VALUE "N".
005200     88  END-OF-FILE            VALUE "Y".
005300
005400 77  WS-CAP-STAGE-X             PIC X(15).
005500 77  WS-CAP-STAGE-9 REDEFINES WS-CAP-STAGE-X PIC 9(15).
005600
005700 PROCEDURE DIVISION.
005800
005900*-------------------------------------------------------------
006000*    Top level control for the distribution-center import - validate
006100*    each incoming row, write the accepted ones, then print totals.
006200*-------------------------------------------------------------
006300 0000-MAIN-PROCESS.
006400
006500     PERFORM 1000-INITIALIZE-RUN.
006600     PERFORM 2000-READ-NEXT-INPUT-RECORD.
006700     PERFORM 3000-PROCESS-ONE-RECORD THRU 3000-EXIT
006800        UNTIL END-OF-FILE.
006900     PERFORM 8000-PRINT-CONTROL-REPORT.
007000     PERFORM 9000-TERMINATE-RUN.
007100     STOP RUN.
007200*-------------------------------------------------------------
007300
007400*-------------------------------------------------------------
007500*    Opens the distribution-center extract, the accepted-rows
007600*    output, and the control report.
007700*-------------------------------------------------------------
007800 1000-INITIALIZE-RUN.
007900
008000     OPEN INPUT  DISTCN-INPUT-FILE.
008100     OPEN OUTPUT DISTCN-ACCEPTED-FILE.
008200     OPEN OUTPUT REJECT-ERROR-FILE.
008300     OPEN I-O    CONTROL-SEQUENCE-FILE.
008400     MOVE ZERO TO WS-TOTAL-RECS WS-PROCESSED-RECS
008500                  WS-SUCCESS-RECS WS-FAILED-RECS WS-SKIPPED-RECS
008600                  WS-ROW-NUMBER.
008700*-------------------------------------------------------------
008800
008900*-------------------------------------------------------------
009000*    Sequential read of the raw extract; sets the end-of-file
009100*    switch tested by the driving PERFORM UNTIL.
009200*-------------------------------------------------------------
009300 2000-READ-NEXT-INPUT-RECORD.
009400
009500     READ DISTCN-INPUT-FILE
009600        AT END
009700           MOVE "Y" TO W-END-OF-FILE.
009800*-------------------------------------------------------------
009900
010000*-------------------------------------------------------------
010100*    Validates one incoming center row field by field, writing it
010200*    to the accepted file only if every edit passes.
010300*-------------------------------------------------------------
010400 3000-PROCESS-ONE-RECORD.
010500
010600     ADD 1 TO WS-TOTAL-RECS WS-ROW-NUMBER.
010700     PERFORM RESET-CURRENT-ERROR-TABLE.
010800     PERFORM 3100-GENERATE-ID-IF-BLANK.
010900     PERFORM 3200-VALIDATE-DISTCN-RECORD.
011000     ADD 1 TO WS-PROCESSED-RECS.
011100     IF RECORD-HAS-ERROR
011200        ADD 1 TO WS-FAILED-RECS
011300     ELSE
011400        PERFORM 3300-WRITE-ACCEPTED-RECORD
011500        ADD 1 TO WS-SUCCESS-RECS.
011600     PERFORM WRITE-ERROR-LISTING-LINES.
011700     PERFORM 2000-READ-NEXT-INPUT-RECORD.
011800*-------------------------------------------------------------
011900*    Common exit point for the PERFORM THRU range above.
012000*-------------------------------------------------------------
012100 3000-EXIT.
012200     EXIT.
012300*-------------------------------------------------------------
012400
012500*-------------------------------------------------------------
012600*    A blank center ID on the extract gets a generated surrogate
012700*    ID so the proximity analysis always has a key to join to.
012800*-------------------------------------------------------------
012900 3100-GENERATE-ID-IF-BLANK.
013000
013100     IF DCI-CENTER-ID = SPACES
013200        MOVE "DCN" TO WS-SEQ-RECTYPE-CODE
013300        PERFORM GET-NEXT-SEQUENCE-NUMBER
013400        MOVE WS-GENERATED-ID TO DCI-CENTER-ID.
013500*-------------------------------------------------------------
013600
013700*-------------------------------------------------------------
013800*    Drives one edit paragraph per field - any failure adds an
013900*    error entry and the row is rejected, not just flagged.
014000*-------------------------------------------------------------
014100 3200-VALIDATE-DISTCN-RECORD.
014200
014300     MOVE DCI-CENTER-ID TO DCA-CENTER-ID.
014400     PERFORM GET-DISTCN-CENTER-NAME.
014500     PERFORM GET-DISTCN-VENDOR-ID.
014600     MOVE DCI-ADDRESS TO DCA-ADDRESS.
014700     PERFORM GET-DISTCN-LATITUDE.
014800     PERFORM GET-DISTCN-LONGITUDE.
014900     MOVE DCI-MARKET-ID TO DCA-MARKET-ID.
015000     PERFORM GET-DISTCN-CAPACITY-UNITS.
015100     PERFORM GET-DISTCN-IS-ACTIVE-FLAG.
015200*-------------------------------------------------------------
015300
015400*-------------------------------------------------------------
015500*    Center name is required - a blank name is rejected outright.
015600*-------------------------------------------------------------
015700 GET-DISTCN-CENTER-NAME.
015800
015900     IF DCI-CENTER-NAME = SPACES
016000        MOVE "CENTER-NAME"       TO WS-ADD-FIELD-NAME
016100        MOVE "REQUIRED FIELD IS MISSING" TO WS-ADD-MESSAGE
016200        MOVE "ERROR"             TO WS-ADD-SEVERITY
016300        MOVE DCI-CENTER-NAME     TO WS-ADD-VALUE
016400        PERFORM ADD-ERROR-ENTRY
016500     ELSE
016600        MOVE DCI-CENTER-NAME TO DCA-CENTER-NAME.
016700*-------------------------------------------------------------
016800
016900*-------------------------------------------------------------
017000*    Vendor ID must resolve against the vendor master if present -
017100*    a center need not belong to a single vendor.
017200*-------------------------------------------------------------
017300 GET-DISTCN-VENDOR-ID.
017400
017500     IF DCI-VENDOR-ID = SPACES
017600        MOVE "VENDOR-ID"         TO WS-ADD-FIELD-NAME
017700        MOVE "REQUIRED FIELD IS MISSING" TO WS-ADD-MESSAGE
017800        MOVE "ERROR"             TO WS-ADD-SEVERITY
017900        MOVE DCI-VENDOR-ID       TO WS-ADD-VALUE
018000        PERFORM ADD-ERROR-ENTRY
018100     ELSE
018200        MOVE DCI-VENDOR-ID TO DCA-VENDOR-ID.
018300*-------------------------------------------------------------
018400
018500*-------------------------------------------------------------
018600*    Latitude is required and must be numeric and in range - the
018700*    proximity analysis depends on this field.
018800*-------------------------------------------------------------
018900 GET-DISTCN-LATITUDE.
019000
019100     MOVE ZERO TO DCA-LATITUDE.
019200     IF DCI-LATITUDE = SPACES
019300        MOVE "LATITUDE"          TO WS-ADD-FIELD-NAME
019400        MOVE "REQUIRED FIELD IS MISSING" TO WS-ADD-MESSAGE
019500        MOVE "ERROR"             TO WS-ADD-SEVERITY
019600        MOVE DCI-LATITUDE        TO WS-ADD-VALUE
019700        PERFORM ADD-ERROR-ENTRY
019800     ELSE
019900        MOVE DCI-LATITUDE TO WS-SGN-STAGE-X
020000        PERFORM PARSE-SIGNED-DECIMAL
020100        IF SGN-VALID
020200           PERFORM APPLY-DISTCN-LATITUDE-SIGN
020300        ELSE
020400           MOVE "LATITUDE"       TO WS-ADD-FIELD-NAME
020500           MOVE "NOT A VALID NUMBER" TO WS-ADD-MESSAGE
020600           MOVE "ERROR"          TO WS-ADD-SEVERITY
020700           MOVE DCI-LATITUDE     TO WS-ADD-VALUE
020800           PERFORM ADD-ERROR-ENTRY.
020900*-------------------------------------------------------------
021000
021100*-------------------------------------------------------------
021200*    Hemisphere letter on the extract is converted to the signed
021300*    numeric latitude used everywhere else in the system.
021400*-------------------------------------------------------------
021500 APPLY-DISTCN-LATITUDE-SIGN.
021600
021700     IF WS-SGN-SIGN = "-"
021800        COMPUTE DCA-LATITUDE = 0 - WS-SGN-MAGNITUDE-GEO
021900     ELSE
022000        MOVE WS-SGN-MAGNITUDE-GEO TO DCA-LATITUDE.
022100     IF DCA-LATITUDE < -90 OR DCA-LATITUDE > 90
022200        MOVE "LATITUDE"          TO WS-ADD-FIELD-NAME
022300        MOVE "OUT OF RANGE -90 TO 90" TO WS-ADD-MESSAGE
022400        MOVE "ERROR"             TO WS-ADD-SEVERITY
022500        MOVE DCI-LATITUDE        TO WS-ADD-VALUE
022600        PERFORM ADD-ERROR-ENTRY.
022700*-------------------------------------------------------------
022800
022900*-------------------------------------------------------------
023000*    Longitude is required and must be numeric and in range the
023100*    same way as latitude above.
023200*-------------------------------------------------------------
023300 GET-DISTCN-LONGITUDE.
023400
023500     MOVE ZERO TO DCA-LONGITUDE.
023600     IF DCI-LONGITUDE = SPACES
023700        MOVE "LONGITUDE"         TO WS-ADD-FIELD-NAME
023800        MOVE "REQUIRED FIELD IS MISSING" TO WS-ADD-MESSAGE
023900        MOVE "ERROR"             TO WS-ADD-SEVERITY
024000        MOVE DCI-LONGITUDE       TO WS-ADD-VALUE
024100        PERFORM ADD-ERROR-ENTRY
024200     ELSE
024300        MOVE DCI-LONGITUDE TO WS-SGN-STAGE-X
024400        PERFORM PARSE-SIGNED-DECIMAL
024500        IF SGN-VALID
024600           PERFORM APPLY-DISTCN-LONGITUDE-SIGN
024700        ELSE
024800           MOVE "LONGITUDE"      TO WS-ADD-FIELD-NAME
024900           MOVE "NOT A VALID NUMBER" TO WS-ADD-MESSAGE
025000           MOVE "ERROR"          TO WS-ADD-SEVERITY
025100           MOVE DCI-LONGITUDE    TO WS-ADD-VALUE
025200           PERFORM ADD-ERROR-ENTRY.
025300*-------------------------------------------------------------
025400
025500*-------------------------------------------------------------
025600*    Hemisphere letter on the extract is converted to the signed
025700*    numeric longitude used everywhere else in the system.
025800*-------------------------------------------------------------
025900 APPLY-DISTCN-LONGITUDE-SIGN.
026000
026100     IF WS-SGN-SIGN = "-"
026200        COMPUTE DCA-LONGITUDE = 0 - WS-SGN-MAGNITUDE-GEO
026300     ELSE
026400        MOVE WS-SGN-MAGNITUDE-GEO TO DCA-LONGITUDE.
026500     IF DCA-LONGITUDE < -180 OR DCA-LONGITUDE > 180
026600        MOVE "LONGITUDE"         TO WS-ADD-FIELD-NAME
026700        MOVE "OUT OF RANGE -180 TO 180" TO WS-ADD-MESSAGE
026800        MOVE "ERROR"             TO WS-ADD-SEVERITY
026900        MOVE DCI-LONGITUDE       TO WS-ADD-VALUE
027000        PERFORM ADD-ERROR-ENTRY.
027100*-------------------------------------------------------------
027200
027300*-------------------------------------------------------------
027400*    Capacity is optional but must be non-negative when present.
027500*-------------------------------------------------------------
027600 GET-DISTCN-CAPACITY-UNITS.
027700
027800     IF DCI-CAPACITY-UNITS = SPACES
027900        MOVE ZERO TO DCA-CAPACITY-UNITS
028000     ELSE
028100        MOVE DCI-CAPACITY-UNITS TO WS-CAP-STAGE-X
028200        MOVE WS-CAP-STAGE-X TO WS-NUMERIC-TEST-FIELD
028300        PERFORM CHECK-IF-NUMERIC
028400        IF VALID-NUMERIC
028500           MOVE WS-CAP-STAGE-9 TO DCA-CAPACITY-UNITS
028600        ELSE
028700           MOVE ZERO            TO DCA-CAPACITY-UNITS
028800           MOVE "CAPACITY-UNITS" TO WS-ADD-FIELD-NAME
028900           MOVE "NOT A VALID POSITIVE INTEGER" TO WS-ADD-MESSAGE
029000           MOVE "ERROR"         TO WS-ADD-SEVERITY
029100           MOVE DCI-CAPACITY-UNITS TO WS-ADD-VALUE
029200           PERFORM ADD-ERROR-ENTRY.
029300*-------------------------------------------------------------
029400
029500*-------------------------------------------------------------
029600*    Active flag must be Y or N - anything else is rejected rather
029700*    than defaulted.
029800*-------------------------------------------------------------
029900 GET-DISTCN-IS-ACTIVE-FLAG.
030000
030100     MOVE DCI-IS-ACTIVE TO WS-BOOL-CANDIDATE.
030200     PERFORM VALIDATE-BOOLEAN-VALUE.
030300     MOVE WS-BOOL-RESULT TO DCA-IS-ACTIVE.
030400     IF WS-BOOL-DID-WARN
030500        MOVE "IS-ACTIVE"        TO WS-ADD-FIELD-NAME
030600        MOVE "UNRECOGNIZED FLAG VALUE, DEFAULTED FALSE"
030700                                TO WS-ADD-MESSAGE
030800        MOVE "WARNING"          TO WS-ADD-SEVERITY
030900        MOVE DCI-IS-ACTIVE      TO WS-ADD-VALUE
031000        PERFORM ADD-ERROR-ENTRY.
031100*-------------------------------------------------------------
031200
031300*-------------------------------------------------------------
031400*    Only rows that cleared every edit reach the accepted-rows
031500*    file that the rest of the batch run reads from.
031600*-------------------------------------------------------------
031700 3300-WRITE-ACCEPTED-RECORD.
031800
031900     WRITE DCA-ACCEPTED-RECORD.
032000*-------------------------------------------------------------
032100
032200*-------------------------------------------------------------
032300*    End-of-run control totals - rows read, accepted and rejected,
032400*    so operations can confirm the batch ran clean.
032500*-------------------------------------------------------------
032600 8000-PRINT-CONTROL-REPORT.
032700
032800     DISPLAY " ".
032900     DISPLAY "========================================".
033000     DISPLAY "  DISTRIBUTION CENTER IMPORT CONTROL REPORT".
033100     DISPLAY "========================================".
033200     DISPLAY "  TOTAL RECORDS READ. . . . . " WS-TOTAL-RECS.
033300     DISPLAY "  RECORDS PROCESSED . . . . . " WS-PROCESSED-RECS.
033400     DISPLAY "  RECORDS ACCEPTED. . . . . . " WS-SUCCESS-RECS.
033500     DISPLAY "  RECORDS REJECTED. . . . . . " WS-FAILED-RECS.
033600     DISPLAY "  RECORDS SKIPPED . . . . . . " WS-SKIPPED-RECS.
033700     IF WS-FAILED-RECS > ZERO
033800        DISPLAY "  RUN STATUS . . . . . . . . . PARTIAL"
033900     ELSE
034000        DISPLAY "  RUN STATUS . . . . . . . . . COMPLETED".
034100     DISPLAY "========================================".
034200*-------------------------------------------------------------
034300
034400*-------------------------------------------------------------
034500*    Closes every file and ends the run.
034600*-------------------------------------------------------------
034700 9000-TERMINATE-RUN.
034800
034900     CLOSE DISTCN-INPUT-FILE
035000           DISTCN-ACCEPTED-FILE
035100           REJECT-ERROR-FILE
035200           CONTROL-SEQUENCE-FILE.
035300*-------------------------------------------------------------
035400
035500     COPY "PLVALID.CBL".
035600     COPY "PLERRWRT.CBL".
035700     COPY "PLCTLSEQ.CBL".
035800
