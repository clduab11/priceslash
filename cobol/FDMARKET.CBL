000100
000200*-------------------------------------------------------------
000300*    FDMARKET.CBL
000400*    FD and record layouts for the geographic-market input and
000500*    accepted (cleansed) output files.
000600*-------------------------------------------------------------
000700*    03.09.23   T.ARCE      ORIGINAL
000800*-------------------------------------------------------------
000900
001000*    MKA-LATITUDE/MKA-LONGITUDE on the accepted record below are
001100*    what proximity-analysis feeds straight into the haversine
001200*    distance formula - no further conversion happens downstream.
001300     FD  MARKET-INPUT-FILE
001400         LABEL RECORDS ARE STANDARD.
001500
001600     01  MKI-INPUT-RECORD.
001700         05  MKI-MARKET-ID            PIC X(36).
001800         05  MKI-REGION-NAME          PIC X(40).
001900         05  MKI-COUNTRY-CODE         PIC X(02).
002000         05  MKI-LATITUDE             PIC X(15).
002100         05  MKI-LONGITUDE            PIC X(15).
002200         05  MKI-MARKET-SIZE-TIER     PIC X(06).
002300         05  MKI-CURRENCY-CODE        PIC X(03).
002400         05  MKI-TIMEZONE             PIC X(30).
002500         05  MKI-POPULATION-EST       PIC X(15).
002600         05  FILLER                   PIC X(30).
002700
002800*    MKA-MARKET-SIZE-TIER is the population-derived tier used by
002900*    the weighted-centroid pass to favor high-population markets.
003000     FD  MARKET-ACCEPTED-FILE
003100         LABEL RECORDS ARE STANDARD.
003200
003300     01  MKA-ACCEPTED-RECORD.
003400         05  MKA-MARKET-ID            PIC X(36).
003500         05  MKA-REGION-NAME          PIC X(40).
003600         05  MKA-COUNTRY-CODE         PIC X(02).
003700         05  MKA-LATITUDE             PIC S9(3)V9(6).
003800         05  MKA-LONGITUDE            PIC S9(3)V9(6).
003900         05  MKA-MARKET-SIZE-TIER     PIC X(06).
004000             88  MKA-TIER-1           VALUE "TIER_1".
004100             88  MKA-TIER-2           VALUE "TIER_2".
004200             88  MKA-TIER-3           VALUE "TIER_3".
004300             88  MKA-TIER-4           VALUE "TIER_4".
004400         05  MKA-CURRENCY-CODE        PIC X(03).
004500         05  MKA-TIMEZONE             PIC X(30).
004600         05  MKA-POPULATION-EST       PIC 9(09).
004700         05  FILLER                   PIC X(30).
004800
