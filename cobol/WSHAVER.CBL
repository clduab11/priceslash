000100
000200*-------------------------------------------------------------
000300*    WSHAVER.CBL
000400*    Working-storage for PLHAVER.CBL - the home-grown SIN/COS/
000500*    SQRT/ARCTAN/EXP scratch fields, the haversine distance
000600*    work area, and the PROXIMITY constants (max distance,
000700*    decay factor, average road speed) this shop calibrated
000800*    off its own shipment-time studies.
000900*-------------------------------------------------------------
001000*    07.11.23   T.ARCE      ORIGINAL
001100*-------------------------------------------------------------
001200
001300 77  WS-MATH-ARG                PIC S9(3)V9(9).
001400 77  WS-MATH-RESULT             PIC S9(3)V9(9).
001500
001600*--------------- square-root scratch (Newton-Raphson) ----------
001700 77  WS-SQRT-ESTIMATE           PIC S9(3)V9(9).
001800 77  WS-SQRT-PASS               PIC 9(02) COMP.
001900
002000*--------------- sine/cosine scratch (Taylor series) -----------
002100 77  WS-TRIG-TERM               PIC S9(3)V9(9).
002200 77  WS-TRIG-SUM                PIC S9(3)V9(9).
002300 77  WS-TRIG-SIGN               PIC S9(01) COMP VALUE 1.
002400 77  WS-TRIG-PASS               PIC 9(02) COMP.
002500
002600*--------------- arctangent scratch (series / reciprocal) ------
002700 77  WS-ATAN-Y                  PIC S9(3)V9(9).
002800 77  WS-ATAN-X                  PIC S9(3)V9(9).
002900 77  WS-ATAN-RATIO              PIC S9(3)V9(9).
003000 77  WS-ATAN-TERM               PIC S9(3)V9(9).
003100 77  WS-ATAN-SUM                PIC S9(3)V9(9).
003200 77  WS-ATAN-SIGN               PIC S9(01) COMP VALUE 1.
003300 77  WS-ATAN-PASS               PIC 9(02) COMP.
003400 77  WS-ATAN-INVERTED           PIC X VALUE "N".
003500 77  WS-PI-OVER-2               PIC S9(3)V9(9)
003600                                 VALUE 1.570796327.
003700
003800*--------------- exponent scratch (Taylor series) ---------------
003900 77  WS-EXP-TERM                PIC S9(3)V9(9).
004000 77  WS-EXP-SUM                 PIC S9(3)V9(9).
004100 77  WS-EXP-PASS                PIC 9(02) COMP.
004200
004300*--------------- haversine distance work area -------------------
004400 01  WS-HAVERSINE-WORK-AREA.
004500     05  WS-HAV-LAT1            PIC S9(3)V9(6).
004600     05  WS-HAV-LON1            PIC S9(3)V9(6).
004700     05  WS-HAV-LAT2            PIC S9(3)V9(6).
004800     05  WS-HAV-LON2            PIC S9(3)V9(6).
004900     05  WS-HAV-R1              PIC S9(3)V9(9).
005000     05  WS-HAV-R2              PIC S9(3)V9(9).
005100     05  WS-HAV-DLAT            PIC S9(3)V9(9).
005200     05  WS-HAV-DLON            PIC S9(3)V9(9).
005300     05  WS-HAV-SIN-DLAT        PIC S9(3)V9(9).
005400     05  WS-HAV-SIN-DLON        PIC S9(3)V9(9).
005500     05  WS-HAV-COS-R1          PIC S9(3)V9(9).
005600     05  WS-HAV-COS-R2          PIC S9(3)V9(9).
005700     05  WS-HAV-A               PIC S9(3)V9(9).
005800     05  FILLER                 PIC X(10) VALUE SPACES.
005900
006000 77  WS-HAVERSINE-KM            PIC S9(5)V99.
006100 77  WS-DEG-TO-RAD              PIC S9(1)V9(9)
006200                                 VALUE 0.017453293.
006300 77  WS-EARTH-RADIUS-KM         PIC S9(5)V99
006400                                 VALUE 6371.00.
006500
006600*--------------- PROXIMITY-score / travel-time constants --------
006700*    calibrated off the 2022 shipment-time study (see CR-1140
006800*    change-log entry above) - max useful distance before a
006900*    vendor is scored zero, the exponential decay rate, and the
007000*    blended truck/rail/air average speed used for ETA.
007100 77  WS-PROX-MAX-DISTANCE       PIC S9(5)V99 VALUE 500.00.
007200 77  WS-PROX-DECAY-K            PIC S9(1)V99 VALUE 2.00.
007300 77  WS-PROX-AVG-SPEED-KMH      PIC S9(3)V99 VALUE 60.00.
007400
007500 77  WS-PROXIMITY-SCORE         PIC S9(3)V99.
007600 77  WS-TRAVEL-TIME-HOURS       PIC S9(5)V99.
007700 77  WS-SHIPPING-COST-FACTOR    PIC S9(3)V9(6).
007800*-------------------------------------------------------------
