000100
000200*-------------------------------------------------------------
000300*    FDANOMLY.CBL
000400*    FD and record layout for the anomaly report line file.
000500*-------------------------------------------------------------
000600*    04.20.23   T.ARCE      ORIGINAL
000700*-------------------------------------------------------------
000800
000900*    written once per run by 5100-WRITE-ANOMALY-FILE, already
001000*    sorted into descending severity order - nothing downstream
001100*    resorts this file.
001200     FD  ANOMALY-FILE
001300         LABEL RECORDS ARE STANDARD.
001400
001500     01  ANOMALY-RECORD.
001600         05  AN-ANOMALY-ID            PIC X(36).
001700         05  AN-SKU-ID                PIC X(36).
001800         05  AN-PRODUCT-NAME          PIC X(60).
001900         05  AN-VENDOR-ID             PIC X(36).
002000         05  AN-VENDOR-NAME           PIC X(40).
002100         05  AN-MARKET-ID             PIC X(36).
002200         05  AN-REGION-NAME           PIC X(40).
002300         05  AN-ANOMALY-TYPE          PIC X(20).
002400             88  AN-PRICE-SPIKE       VALUE "PRICE_SPIKE".
002500             88  AN-PRICE-DROP        VALUE "PRICE_DROP".
002600             88  AN-REGIONAL-VAR      VALUE "REGIONAL_VARIANCE".
002700         05  AN-SEVERITY              PIC X(08).
002800             88  AN-SEV-CRITICAL      VALUE "CRITICAL".
002900             88  AN-SEV-HIGH          VALUE "HIGH".
003000             88  AN-SEV-MEDIUM        VALUE "MEDIUM".
003100             88  AN-SEV-LOW           VALUE "LOW".
003200         05  AN-EXPECTED-PRICE        PIC S9(7)V99.
003300         05  AN-ACTUAL-PRICE          PIC S9(7)V99.
003400         05  AN-VARIANCE-PCT          PIC S9(3)V99.
003500         05  AN-Z-SCORE               PIC S9(3)V99.
003600         05  AN-DESCRIPTION           PIC X(100).
003700         05  FILLER                   PIC X(20).
003800
