000100
000200*-------------------------------------------------------------
000300*    PL-LOOK-FOR-SKUPRD-RECORD.CBL
000400*    Loads the accepted SKU product file into WS-SKUPRD-TABLE
000500*    once, then scans it for a SKU-ID match on demand.
000600*-------------------------------------------------------------
000700*    06.08.23   T.ARCE      ORIGINAL
000800*-------------------------------------------------------------
000900
001000 LOAD-SKUPRD-TABLE.
001100
001200     MOVE ZERO TO WS-SKUPRD-TABLE-COUNT.
001300     OPEN INPUT SKUPRD-ACCEPTED-FILE.
001400     MOVE "N" TO W-END-OF-SKUPRD-LOAD.
001500     PERFORM READ-SKUPRD-FOR-LOAD.
001600     PERFORM LOAD-ONE-SKUPRD-ENTRY UNTIL END-OF-SKUPRD-LOAD.
001700     CLOSE SKUPRD-ACCEPTED-FILE.
001800*-------------------------------------------------------------
001900
002000 READ-SKUPRD-FOR-LOAD.
002100
002200     READ SKUPRD-ACCEPTED-FILE
002300        AT END
002400           MOVE "Y" TO W-END-OF-SKUPRD-LOAD.
002500*-------------------------------------------------------------
002600
002700 LOAD-ONE-SKUPRD-ENTRY.
002800*    silently stops loading past 5000 rows rather than abend -
002900*    this shop would rather post with a partial lookup table than
003000*    blow up the whole batch window over one oversize extract.
003100
003200     IF WS-SKUPRD-TABLE-COUNT < 5000
003300        ADD 1 TO WS-SKUPRD-TABLE-COUNT
003400        MOVE SA-SKU-ID
003500           TO WS-ST-SKU-ID (WS-SKUPRD-TABLE-COUNT)
003600        MOVE SA-PRODUCT-NAME
003700           TO WS-ST-PRODUCT-NAME (WS-SKUPRD-TABLE-COUNT)
003800        MOVE SA-CATEGORY-ID
003900           TO WS-ST-CATEGORY-ID (WS-SKUPRD-TABLE-COUNT).
004000     PERFORM READ-SKUPRD-FOR-LOAD.
004100*-------------------------------------------------------------
004200
004300 LOOK-FOR-SKUPRD-RECORD.
004400*    straight linear scan, no SEARCH verb - the table is rebuilt
004500*    fresh every run off the accepted file, so there is never an
004600*    index to go stale and 5000 entries is cheap to walk once
004700*    per posted price.
004800
004900     MOVE "N" TO WS-FOUND-SKUPRD.
005000     PERFORM CHECK-ONE-SKUPRD-ENTRY VARYING WS-SKUPRD-IDX
005100               FROM 1 BY 1
005200        UNTIL WS-SKUPRD-IDX > WS-SKUPRD-TABLE-COUNT
005300           OR FOUND-SKUPRD-ENTRY.
005400*-------------------------------------------------------------
005500
005600 CHECK-ONE-SKUPRD-ENTRY.
005700
005800     IF WS-ST-SKU-ID (WS-SKUPRD-IDX) = WS-LOOKUP-SKU-ID
005900        MOVE "Y" TO WS-FOUND-SKUPRD
006000        MOVE WS-ST-PRODUCT-NAME (WS-SKUPRD-IDX)
006100           TO WS-LOOKUP-PRODUCT-NAME
006200        MOVE WS-ST-CATEGORY-ID (WS-SKUPRD-IDX)
006300           TO WS-LOOKUP-CATEGORY-ID.
006400*-------------------------------------------------------------
006500
