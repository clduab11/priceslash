000100
000200*-------------------------------------------------------------
000300*    PLERRWRT.CBL
000400*    Writes one REJECT-ERROR-FILE line per entry accumulated in
000500*    WS-CURRENT-ERRORS (WSVALID.CBL) and resets the table for
000600*    the next input record.
000700*-------------------------------------------------------------
000800*    03.02.23   T.ARCE      ORIGINAL
000900*-------------------------------------------------------------
001000
001100 WRITE-ERROR-LISTING-LINES.
001200
001300     PERFORM WRITE-ONE-ERROR-LISTING-LINE
001400                               VARYING WS-ERR-IDX FROM 1 BY 1
001500        UNTIL WS-ERR-IDX > WS-ERROR-COUNT.
001600*-------------------------------------------------------------
001700
001800 WRITE-ONE-ERROR-LISTING-LINE.
001900*    WS-ROW-NUMBER is the same counter the calling import
002000*    program bumps per input record, so every error line ties
002100*    straight back to its source row without a separate key.
002200
002300     MOVE WS-ROW-NUMBER                   TO EL-ROW-NUMBER.
002400     MOVE WS-ERR-FIELD-NAME (WS-ERR-IDX)  TO EL-FIELD-NAME.
002500     MOVE WS-ERR-MESSAGE (WS-ERR-IDX)     TO EL-MESSAGE.
002600     MOVE WS-ERR-SEVERITY (WS-ERR-IDX)    TO EL-SEVERITY.
002700     MOVE WS-ERR-VALUE (WS-ERR-IDX)       TO EL-VALUE.
002800     WRITE ERRLOG-RECORD.
002900*-------------------------------------------------------------
003000
003100 RESET-CURRENT-ERROR-TABLE.
003200*    called after each record's errors are flushed to the reject
003300*    file - WS-ERROR-ENTRY itself is left with stale data, but
003400*    WS-ERROR-COUNT back to zero means nothing re-reads it.
003500
003600     MOVE ZERO TO WS-ERROR-COUNT
003700                  WS-REC-ERROR-COUNT
003800                  WS-REC-WARNING-COUNT.
003900     MOVE "N" TO WS-RECORD-HAS-ERROR.
004000*-------------------------------------------------------------
004100
004200 ADD-ERROR-ENTRY.
004300
004400*    called with WS-ADD-FIELD-NAME / WS-ADD-MESSAGE /
004500*    WS-ADD-SEVERITY / WS-ADD-VALUE already moved by the
004600*    calling VALIDATE-xxx paragraph.
004700     IF WS-ERROR-COUNT < 20
004800        ADD 1 TO WS-ERROR-COUNT
004900        MOVE WS-ADD-FIELD-NAME TO WS-ERR-FIELD-NAME (WS-ERROR-COUNT)
005000        MOVE WS-ADD-MESSAGE   TO WS-ERR-MESSAGE (WS-ERROR-COUNT)
005100        MOVE WS-ADD-SEVERITY  TO WS-ERR-SEVERITY (WS-ERROR-COUNT)
005200        MOVE WS-ADD-VALUE     TO WS-ERR-VALUE (WS-ERROR-COUNT).
005300
005400     IF WS-ADD-SEVERITY = "ERROR"
005500        ADD 1 TO WS-REC-ERROR-COUNT
005600        MOVE "Y" TO WS-RECORD-HAS-ERROR
005700     ELSE
005800        ADD 1 TO WS-REC-WARNING-COUNT.
005900*-------------------------------------------------------------
006000
