000100
000200*-------------------------------------------------------------
000300*    SLERRLOG.CBL
000400*    FILE-CONTROL entry for the reject/error listing, shared
000500*    by every import program.
000600*-------------------------------------------------------------
000700*    03.02.23   T.ARCE      ORIGINAL
000800*-------------------------------------------------------------
000900
001000     SELECT REJECT-ERROR-FILE
001100            ASSIGN TO ERRLOG
001200            ORGANIZATION IS LINE SEQUENTIAL.
