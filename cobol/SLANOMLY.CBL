000100
000200*-------------------------------------------------------------
000300*    SLANOMLY.CBL
000400*    FILE-CONTROL entry for the anomaly report line file
000500*    (VARIANCE analysis output, sorted by severity).
000600*-------------------------------------------------------------
000700*    04.20.23   T.ARCE      ORIGINAL
000800*-------------------------------------------------------------
000900
001000     SELECT ANOMALY-FILE
001100            ASSIGN TO ANOMLY
001200            ORGANIZATION IS LINE SEQUENTIAL.
