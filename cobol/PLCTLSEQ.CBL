000100
000200*-------------------------------------------------------------
000300*    PLCTLSEQ.CBL
000400*    GET-NEXT-SEQUENCE-NUMBER - read/increment/rewrite the
000500*    control-sequence row for WS-SEQ-RECTYPE-CODE and build
000600*    WS-GENERATED-ID ("<code>-000000nnn").  Replaces the old
000700*    CONTROL-FILE LAST-VOUCHER idiom, one row per record type
000800*    instead of a single counter.
000900*    GET-REGION-BASE-MARKET-PARM - read the RBM row, which
001000*    carries a parameter value instead of a counter, and return
001100*    whether a named base market was configured for the
001200*    regional-variance comparison.
001300*-------------------------------------------------------------
001400*    03.23.23   T.ARCE      ORIGINAL
001500*    05.09.23   R.OKONKWO   CR-1190 added GET-REGION-BASE-MARKET-
001600*                          PARM for the variance batch
001700*-------------------------------------------------------------
001800
001900 GET-NEXT-SEQUENCE-NUMBER.
002000
002100     MOVE WS-SEQ-RECTYPE-CODE TO CS-RECORD-TYPE-CODE.
002200     READ CONTROL-SEQUENCE-FILE
002300        INVALID KEY
002400           MOVE ZERO TO CS-LAST-SEQUENCE-NUMBER.
002500
002600     ADD 1 TO CS-LAST-SEQUENCE-NUMBER.
002700
002800     REWRITE CONTROL-SEQUENCE-RECORD
002900        INVALID KEY
003000           PERFORM INSERT-SEQUENCE-ROW.
003100
003200     MOVE WS-SEQ-RECTYPE-CODE      TO WS-GEN-ID-PREFIX.
003300     MOVE CS-LAST-SEQUENCE-NUMBER  TO WS-GEN-ID-NUMBER.
003400     MOVE WS-GENERATED-ID-LAYOUT   TO WS-GENERATED-ID.
003500*-------------------------------------------------------------
003600
003700 INSERT-SEQUENCE-ROW.
003800
003900     WRITE CONTROL-SEQUENCE-RECORD
004000        INVALID KEY
004100           CONTINUE.
004200*-------------------------------------------------------------
004300
004400 GET-REGION-BASE-MARKET-PARM.
004500
004600     MOVE "N"    TO WS-BASE-MARKET-CONFIGURED.
004700     MOVE SPACES TO WS-BASE-MARKET-ID.
004800     MOVE "RBM"  TO CP-RECORD-TYPE-CODE.
004900     READ CONTROL-SEQUENCE-FILE
005000        INVALID KEY
005100           CONTINUE
005200        NOT INVALID KEY
005300           IF CP-PARAMETER-VALUE NOT = SPACES
005400              MOVE CP-PARAMETER-VALUE TO WS-BASE-MARKET-ID
005500              MOVE "Y" TO WS-BASE-MARKET-CONFIGURED.
005600*-------------------------------------------------------------
005700
