000100
000200*-------------------------------------------------------------
000300*    FDHISTRY.CBL
000400*    FD and record layout for the optional historical-pricing
000500*    input (key fields and price only, per BENCHMARKING).
000600*-------------------------------------------------------------
000700*    04.06.23   T.ARCE      ORIGINAL
000800*-------------------------------------------------------------
000900
001000     FD  HISTORICAL-PRICING-FILE
001100         LABEL RECORDS ARE STANDARD.
001200
001300     01  HIST-PRICING-RECORD.
001400         05  HI-VENDOR-ID             PIC X(36).
001500         05  HI-SKU-ID                PIC X(36).
001600         05  HI-MARKET-ID             PIC X(36).
001700         05  HI-UNIT-PRICE            PIC S9(7)V99.
001800         05  HI-CURRENCY-CODE         PIC X(03).
001900         05  FILLER                   PIC X(20).
