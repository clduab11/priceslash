000100
000200*-------------------------------------------------------------
000300*    SLSKUPRD.CBL
000400*    FILE-CONTROL entries for the SKU product input and the
000500*    accepted (cleansed) SKU product output.
000600*-------------------------------------------------------------
000700*    03.02.23   T.ARCE      ORIGINAL
000800*-------------------------------------------------------------
000900
001000     SELECT SKUPRD-INPUT-FILE
001100            ASSIGN TO SKUPRDIN
001200            ORGANIZATION IS LINE SEQUENTIAL.
001300
001400     SELECT SKUPRD-ACCEPTED-FILE
001500            ASSIGN TO SKUPRDOT
001600            ORGANIZATION IS LINE SEQUENTIAL.
