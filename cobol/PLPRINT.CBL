000100
000200*-------------------------------------------------------------
000300*    PLPRINT.CBL
000400*    Generic page-heading/page-throw routine shared by the
000500*    analysis reports.  Operates on the calling program's own
000600*    TITLE, HEADING-1, HEADING-2, PRINTER-RECORD, PAGE-NUMBER
000700*    and W-PRINTED-LINES data-names - same convention this shop
000800*    has always used for its print programs.
000900*-------------------------------------------------------------
001000*    07.25.23   P.NGUYEN    ORIGINAL
001100*-------------------------------------------------------------
001200
001300 PRINT-HEADINGS.
001400
001500     ADD 1 TO PAGE-NUMBER.
001600     MOVE TITLE TO PRINTER-RECORD.
001700     WRITE PRINTER-RECORD AFTER ADVANCING PAGE.
001800     MOVE SPACES TO PRINTER-RECORD.
001900     WRITE PRINTER-RECORD AFTER ADVANCING 1.
002000     MOVE HEADING-1 TO PRINTER-RECORD.
002100     WRITE PRINTER-RECORD AFTER ADVANCING 1.
002200     MOVE HEADING-2 TO PRINTER-RECORD.
002300     WRITE PRINTER-RECORD AFTER ADVANCING 1.
002400     MOVE ZERO TO W-PRINTED-LINES.
002500*-------------------------------------------------------------
002600
002700 FINALIZE-PAGE.
002800
002900     MOVE SPACES TO PRINTER-RECORD.
003000     WRITE PRINTER-RECORD AFTER ADVANCING 1.
003100*-------------------------------------------------------------
