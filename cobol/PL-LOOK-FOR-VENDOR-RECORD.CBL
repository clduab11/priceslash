000100
000200*-------------------------------------------------------------
000300*    PL-LOOK-FOR-VENDOR-RECORD.CBL
000400*    Loads the accepted vendor file into WS-VENDOR-TABLE once,
000500*    then scans it for a VENDOR-ID match on demand.
000600*-------------------------------------------------------------
000700*    06.08.23   T.ARCE      ORIGINAL
000800*-------------------------------------------------------------
000900
001000 LOAD-VENDOR-TABLE.
001100
001200     MOVE ZERO TO WS-VENDOR-TABLE-COUNT.
001300     OPEN INPUT VENDOR-ACCEPTED-FILE.
001400     MOVE "N" TO W-END-OF-VENDOR-LOAD.
001500     PERFORM READ-VENDOR-FOR-LOAD.
001600     PERFORM LOAD-ONE-VENDOR-ENTRY UNTIL END-OF-VENDOR-LOAD.
001700     CLOSE VENDOR-ACCEPTED-FILE.
001800*-------------------------------------------------------------
001900
002000 READ-VENDOR-FOR-LOAD.
002100
002200     READ VENDOR-ACCEPTED-FILE
002300        AT END
002400           MOVE "Y" TO W-END-OF-VENDOR-LOAD.
002500*-------------------------------------------------------------
002600
002700 LOAD-ONE-VENDOR-ENTRY.
002800*    silently stops loading past 5000 rows rather than abend -
002900*    this shop would rather post with a partial lookup table than
003000*    blow up the whole batch window over one oversize extract.
003100
003200     IF WS-VENDOR-TABLE-COUNT < 5000
003300        ADD 1 TO WS-VENDOR-TABLE-COUNT
003400        MOVE VNA-VENDOR-ID
003500           TO WS-VT-VENDOR-ID (WS-VENDOR-TABLE-COUNT)
003600        MOVE VNA-VENDOR-NAME
003700           TO WS-VT-VENDOR-NAME (WS-VENDOR-TABLE-COUNT).
003800     PERFORM READ-VENDOR-FOR-LOAD.
003900*-------------------------------------------------------------
004000
004100 LOOK-FOR-VENDOR-RECORD.
004200*    linear scan against the in-memory table loaded once by
004300*    LOAD-VENDOR-TABLE above - rebuilt fresh each run, so there
004400*    is no stale-index risk to guard against here.
004500
004600     MOVE "N" TO WS-FOUND-VENDOR.
004700     PERFORM CHECK-ONE-VENDOR-ENTRY VARYING WS-VENDOR-IDX
004800               FROM 1 BY 1
004900        UNTIL WS-VENDOR-IDX > WS-VENDOR-TABLE-COUNT
005000           OR FOUND-VENDOR-ENTRY.
005100*-------------------------------------------------------------
005200
005300 CHECK-ONE-VENDOR-ENTRY.
005400
005500     IF WS-VT-VENDOR-ID (WS-VENDOR-IDX) = WS-LOOKUP-VENDOR-ID
005600        MOVE "Y" TO WS-FOUND-VENDOR
005700        MOVE WS-VT-VENDOR-NAME (WS-VENDOR-IDX)
005800           TO WS-LOOKUP-VENDOR-NAME.
005900*-------------------------------------------------------------
006000
