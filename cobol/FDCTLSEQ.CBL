000100
000200*-------------------------------------------------------------
000300*    FDCTLSEQ.CBL
000400*    FD and record layout for the surrogate-ID control file.
000500*    One row per record type holds a LAST-SEQUENCE-NUMBER
000600*    counter; the RBM row instead carries a parameter value
000700*    (the regional-variance base-market override), viewed
000800*    through CONTROL-PARAMETER-RECORD.
000900*-------------------------------------------------------------
001000*    03.23.23   T.ARCE      ORIGINAL
001100*    04.28.23   T.ARCE      CR-1190 added ANM/BMK record-type
001200*                          rows for the variance and
001300*                          benchmarking batches
001400*    05.09.23   R.OKONKWO   CR-1190 widened FILLER and added the
001500*                          RBM parameter row/REDEFINES for the
001600*                          variance batch's named base market
001700*-------------------------------------------------------------
001800
001900     FD  CONTROL-SEQUENCE-FILE
002000         LABEL RECORDS ARE STANDARD.
002100
002200     01  CONTROL-SEQUENCE-RECORD.
002300         05  CS-RECORD-TYPE-CODE      PIC X(03).
002400             88  CS-IS-SKU-PRODUCT    VALUE "SKU".
002500             88  CS-IS-VENDOR         VALUE "VND".
002600             88  CS-IS-PRICING        VALUE "PRC".
002700             88  CS-IS-MARKET         VALUE "MKT".
002800             88  CS-IS-DIST-CENTER    VALUE "DCN".
002900             88  CS-IS-ANOMALY        VALUE "ANM".
003000             88  CS-IS-BENCHMARK      VALUE "BMK".
003100             88  CS-IS-REGION-BASE    VALUE "RBM".
003200         05  CS-LAST-SEQUENCE-NUMBER  PIC 9(09).
003300         05  FILLER                   PIC X(27).
003400
003500     01  CONTROL-PARAMETER-RECORD REDEFINES CONTROL-SEQUENCE-RECORD.
003600         05  CP-RECORD-TYPE-CODE      PIC X(03).
003700         05  CP-PARAMETER-VALUE       PIC X(36).
003800
