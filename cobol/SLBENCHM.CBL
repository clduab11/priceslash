000100
000200*-------------------------------------------------------------
000300*    SLBENCHM.CBL
000400*    FILE-CONTROL entries for the benchmark report line file
000500*    and the vendor comparison/summary print file.
000600*-------------------------------------------------------------
000700*    05.04.23   T.ARCE      ORIGINAL
000800*-------------------------------------------------------------
000900
001000     SELECT BENCHMARK-FILE
001100            ASSIGN TO BENCHM
001200            ORGANIZATION IS LINE SEQUENTIAL.
001300
001400     SELECT COMPARISON-PRINTER-FILE
001500            ASSIGN TO COMPPRT
001600            ORGANIZATION IS LINE SEQUENTIAL.
