000100
000200*-------------------------------------------------------------
000300*    FDBENCHM.CBL
000400*    FD and record layouts for the benchmark report line file
000500*    and the vendor-comparison print file.
000600*-------------------------------------------------------------
000700*    05.04.23   T.ARCE      ORIGINAL
000800*-------------------------------------------------------------
000900
001000*    this is the SKU-level benchmark output file - the category
001100*    benchmark and market-aggregate reports print straight to
001200*    PRINTER-FILE instead, since only the SKU figures need to
001300*    persist for other programs to read back.
001400     FD  BENCHMARK-FILE
001500         LABEL RECORDS ARE STANDARD.
001600
001700     01  BENCHMARK-RECORD.
001800         05  BM-MARKET-ID             PIC X(36).
001900         05  BM-REGION-NAME           PIC X(40).
002000         05  BM-SKU-ID                PIC X(36).
002100         05  BM-AVG-PRICE             PIC S9(7)V99.
002200         05  BM-MIN-PRICE             PIC S9(7)V99.
002300         05  BM-MAX-PRICE             PIC S9(7)V99.
002400         05  BM-MEDIAN-PRICE          PIC S9(7)V99.
002500         05  BM-STD-DEV               PIC S9(7)V99.
002600         05  BM-SAMPLE-SIZE           PIC 9(05).
002700         05  BM-VENDOR-COUNT          PIC 9(05).
002800         05  BM-PRICE-TREND           PIC X(10).
002900             88  BM-TREND-STABLE      VALUE "STABLE".
003000             88  BM-TREND-UP          VALUE "INCREASING".
003100             88  BM-TREND-DOWN        VALUE "DECREASING".
003200         05  BM-TREND-PCT             PIC S9(3)V99.
003300         05  BM-CURRENCY-CODE         PIC X(03).
003400         05  FILLER                   PIC X(20).
003500
003600     FD  COMPARISON-PRINTER-FILE
003700         LABEL RECORDS ARE OMITTED.
003800
003900     01  COMPARISON-PRINT-RECORD     PIC X(132).
004000
