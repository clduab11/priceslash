000100
000200*-------------------------------------------------------------
000300*    PLDATE.CBL  -  run-timestamp capture paragraphs
000400*-------------------------------------------------------------
000500*    04.11.23   T.ARCE      ORIGINAL - ACCEPT FROM DATE/TIME,
000600*                           century windowed (see WSDATE.CBL)
000700*-------------------------------------------------------------
000800
000900 GET-RUN-TIMESTAMP.
001000
001100     ACCEPT GDTV-RUN-DATE-RAW FROM DATE.
001200     ACCEPT GDTV-RUN-TIME-RAW FROM TIME.
001300     PERFORM DERIVE-RUN-CENTURY.
001400     COMPUTE GDTV-E-CCYY = GDTV-RUN-CENTURY * 100 + GDTV-RUN-YY.
001500     MOVE GDTV-RUN-MM TO GDTV-E-MM.
001600     MOVE GDTV-RUN-DD TO GDTV-E-DD.
001700     MOVE GDTV-RUN-HH TO GDTV-E-HH.
001800     MOVE GDTV-RUN-MN TO GDTV-E-MN.
001900     MOVE GDTV-RUN-SS TO GDTV-E-SS.
002000*-------------------------------------------------------------
002100
002200 DERIVE-RUN-CENTURY.
002300
002400*    pivot at 50, same as the 1998 Y2K fix on the voucher
002500*    pay-date entry this copybook was repurposed from.
002600     IF GDTV-RUN-YY < 50
002700        MOVE 20 TO GDTV-RUN-CENTURY
002800     ELSE
002900        MOVE 19 TO GDTV-RUN-CENTURY.
003000*-------------------------------------------------------------
