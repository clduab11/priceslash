000100
000200*-------------------------------------------------------------
000300*    SLINGLOG.CBL
000400*    FILE-CONTROL entry for the ingestion log (run status,
000500*    counters, and up to the first 50 errors/50 warnings).
000600*-------------------------------------------------------------
000700*    04.03.23   T.ARCE      ORIGINAL
000800*-------------------------------------------------------------
000900
001000     SELECT INGESTION-LOG-FILE
001100            ASSIGN TO INGLOG
001200            ORGANIZATION IS LINE SEQUENTIAL.
