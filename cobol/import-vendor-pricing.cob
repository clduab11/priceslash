000100*-------------------------------------------------------------
000200*    import-vendor-pricing.cob
000300*    Two passes over the vendor-pricing flat file: first
000400*    validate/accept each record (same VALIDATE-xxx shape as
000500*    every other import program), then post each accepted price
000600*    onto the current-price master (superseding any prior
000700*    current row for the same vendor+SKU+market), append a
000800*    price-history row, and write the ingestion log that the
000900*    posting run reports back to.
001000*-------------------------------------------------------------
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID. import-vendor-pricing.
001300 AUTHOR. T. ARCE.
001400 INSTALLATION. CRESTVIEW DISTRIBUTORS - EDP DEPT.
001500 DATE-WRITTEN. 04/02/1989.
001600 DATE-COMPILED.
001700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001800*-------------------------------------------------------------
001900*    CHANGE LOG
002000*-------------------------------------------------------------
002100*    04.02.89   T.ARCE        ORIGINAL - nightly price-sheet
002200*                             posting against the vendor voucher
002300*                             file
002400*    08.11.92   T.ARCE        added bulk-discount fields
002500*    06.03.98   T.ARCE        Y2K - four-digit year throughout
002600*    03.16.23   P.NGUYEN      CR-0954 rebuilt as the PricePoint
002700*                             Intel vendor-pricing importer and
002800*                             posting pass; voucher pay/clear
002900*                             logic reworked into SUPERSEDE-PRIOR-
003000*                             CURRENT-PRICE + history append
003100*    04.03.23   P.NGUYEN      CR-1077 added the ingestion-log
003200*                             pass and denormalized lookups
003300*    08.09.23   T.ARCE        CR-1223 SOURCE was being rejected
003400*                             as a required field; corrected to
003500*                             accept blank like STOCK-STATUS does
003600*-------------------------------------------------------------
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     COPY "SLPRICNG.CBL".
004600     COPY "SLVENDOR.CBL".
004700     COPY "SLSKUPRD.CBL".
004800     COPY "SLMARKET.CBL".
004900     COPY "SLERRLOG.CBL".
005000     COPY "SLCTLSEQ.CBL".
005100     COPY "SLINGLOG.CBL".
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500     COPY "FDPRICNG.CBL".
005600     COPY "FDVENDOR.CBL".
005700     COPY "FDSKUPRD.CBL".
005800     COPY "FDMARKET.CBL".
005900     COPY "FDERRLOG.CBL".
006000     COPY "FDCTLSEQ.CBL".
006100     COPY "FDINGLOG.CBL".
006200
006300 WORKING-STORAGE SECTION.
006400     COPY "WSVALID.CBL".
006500     COPY "WSLOOKUP.CBL".
006600     COPY "WSDATE.CBL".
006700
006800 77  W-END-OF-FILE              PIC X VALUE "N".
006900     88  END-OF-FILE            VALUE "Y".
007000 77  W-END-OF-POSTING           PIC X VALUE "N".
007100     88  END-OF-POSTING         VALUE "Y".
007200 77  W-END-OF-MASTER-SCAN       PIC X VALUE "N".
007300     88  END-OF-MASTER-SCAN     VALUE "Y".
007400
007500*    W-END-OF-POSTING/W-END-OF-MASTER-SCAN drive the second pass
007600*    (5000-POST-ACCEPTED-PRICES) separately from the edit pass
007700*    above - posting re-scans the accepted file once it is
007800*    complete, rather than posting row by row during the edit.
007900 77  WS-INT-STAGE-X             PIC X(15).
008000 77  WS-INT-STAGE-9 REDEFINES WS-INT-STAGE-X PIC 9(15).
008100
008200 77  WS-CAP-IDX                 PIC 9(2) COMP VALUE ZERO.
008300
008400*--------------- ingestion-log accumulation (capped 50/50) -----
008500*    only the first 50 field-level errors and first 50 warnings
008600*    from the whole run are retained on the log header record -
008700*    WS-ING-ERROR-COUNT/WS-ING-WARNING-COUNT still count every
008800*    one, the tables just stop appending past the cap.
008900 77  WS-ING-SOURCE-TYPE         PIC X(10) VALUE "PRICING".
009000 77  WS-ING-SOURCE-NAME         PIC X(40)
009100        VALUE "VENDOR-PRICING IMPORT".
009200 77  WS-ING-START-STAMP         PIC X(19).
009300 77  WS-ING-END-STAMP           PIC X(19).
009400 77  WS-ING-ERROR-COUNT         PIC 9(2) COMP VALUE ZERO.
009500 77  WS-ING-WARNING-COUNT       PIC 9(2) COMP VALUE ZERO.
009600 01  WS-ING-ERROR-TABLE.
009700     05  WS-IE-ENTRY OCCURS 50 TIMES.
009800         10  WS-IE-FIELD-NAME   PIC X(30).
009900         10  WS-IE-MESSAGE      PIC X(80).
010000 01  WS-ING-WARNING-TABLE.
010100     05  WS-IW-ENTRY OCCURS 50 TIMES.
010200         10  WS-IW-FIELD-NAME   PIC X(30).
010300         10  WS-IW-MESSAGE      PIC X(80).
010400
010500 PROCEDURE DIVISION.
010600
010700*-------------------------------------------------------------
010800*    Top level control for the vendor-pricing import - validate and
010900*    post every incoming price row, then write the ingestion log.
011000*-------------------------------------------------------------
011100 0000-MAIN-PROCESS.
011200
011300     PERFORM 1000-INITIALIZE-RUN.
011400     PERFORM 2000-READ-NEXT-INPUT-RECORD.
011500     PERFORM 3000-PROCESS-ONE-RECORD THRU 3000-EXIT
011600        UNTIL END-OF-FILE.
011700     PERFORM 5000-POST-ACCEPTED-PRICES.
011800     PERFORM GET-RUN-TIMESTAMP.
011900     MOVE GDTV-RUN-STAMP-EDITED TO WS-ING-END-STAMP.
012000     PERFORM 8000-WRITE-INGESTION-LOG.
012100     PERFORM 9000-TERMINATE-RUN.
012200     STOP RUN.
012300*-------------------------------------------------------------
012400
012500*-------------------------------------------------------------
012600*    Opens the files and stamps the ingestion log header with the
012700*    run's start timestamp.
012800*-------------------------------------------------------------
012900 1000-INITIALIZE-RUN.
013000
013100     OPEN INPUT  PRICING-INPUT-FILE.
013200     OPEN OUTPUT PRICING-ACCEPTED-FILE.
013300     OPEN OUTPUT REJECT-ERROR-FILE.
013400     OPEN I-O    CONTROL-SEQUENCE-FILE.
013500     MOVE ZERO TO WS-TOTAL-RECS WS-PROCESSED-RECS
013600                  WS-SUCCESS-RECS WS-FAILED-RECS WS-SKIPPED-RECS
013700                  WS-ROW-NUMBER WS-ING-ERROR-COUNT
013800                  WS-ING-WARNING-COUNT.
013900     PERFORM GET-RUN-TIMESTAMP.
014000     MOVE GDTV-RUN-STAMP-EDITED TO WS-ING-START-STAMP.
014100*-------------------------------------------------------------
014200
014300*-------------------------------------------------------------
014400*    Sequential read of the raw pricing extract; sets the
014500*    end-of-file switch tested by the driving PERFORM UNTIL.
014600*-------------------------------------------------------------
014700 2000-READ-NEXT-INPUT-RECORD.
014800
014900     READ PRICING-INPUT-FILE
015000        AT END
015100           MOVE "Y" TO W-END-OF-FILE.
015200*-------------------------------------------------------------
015300
015400*-------------------------------------------------------------
015500*    Validates one incoming row field by field, writing it to the
015600*    accepted file only if every edit passes.
015700*-------------------------------------------------------------
015800 3000-PROCESS-ONE-RECORD.
015900
016000     ADD 1 TO WS-TOTAL-RECS WS-ROW-NUMBER.
016100     PERFORM RESET-CURRENT-ERROR-TABLE.
016200     PERFORM 3100-GENERATE-ID-IF-BLANK.
016300     PERFORM 3200-VALIDATE-PRICING-RECORD.
016400     ADD 1 TO WS-PROCESSED-RECS.
016500     IF RECORD-HAS-ERROR
016600        ADD 1 TO WS-FAILED-RECS
016700     ELSE
016800        PERFORM 3300-WRITE-ACCEPTED-RECORD
016900        ADD 1 TO WS-SUCCESS-RECS.
017000     PERFORM CAPTURE-INGESTION-LOG-ENTRIES.
017100     PERFORM WRITE-ERROR-LISTING-LINES.
017200     PERFORM 2000-READ-NEXT-INPUT-RECORD.
017300*-------------------------------------------------------------
017400*    Common exit point for the PERFORM THRU range above.
017500*-------------------------------------------------------------
017600 3000-EXIT.
017700     EXIT.
017800*-------------------------------------------------------------
017900
018000*-------------------------------------------------------------
018100*    A blank key on the extract gets a generated surrogate ID so
018200*    downstream joins never key off spaces.
018300*-------------------------------------------------------------
018400 3100-GENERATE-ID-IF-BLANK.
018500
018600     IF PRI-PRICING-ID = SPACES
018700        MOVE "PRC" TO WS-SEQ-RECTYPE-CODE
018800        PERFORM GET-NEXT-SEQUENCE-NUMBER
018900        MOVE WS-GENERATED-ID TO PRI-PRICING-ID.
019000*-------------------------------------------------------------
019100
019200*-------------------------------------------------------------
019300*    Drives one edit paragraph per field - any failure adds an
019400*    error entry and the row is rejected, not just flagged.
019500*-------------------------------------------------------------
019600 3200-VALIDATE-PRICING-RECORD.
019700
019800     MOVE PRI-PRICING-ID TO PRA-PRICING-ID.
019900     PERFORM GET-PRICING-VENDOR-ID.
020000     PERFORM GET-PRICING-SKU-ID.
020100     PERFORM GET-PRICING-UNIT-PRICE.
020200     PERFORM GET-PRICING-CURRENCY-CODE.
020300     MOVE PRI-MARKET-ID TO PRA-MARKET-ID.
020400     PERFORM GET-PRICING-STOCK-STATUS.
020500     PERFORM GET-PRICING-LEAD-TIME-DAYS.
020600     PERFORM GET-PRICING-MIN-ORDER-QTY.
020700     PERFORM GET-PRICING-BULK-DISC-PCT.
020800     PERFORM GET-PRICING-BULK-DISC-THRESH.
020900     PERFORM GET-PRICING-SOURCE.
021000*-------------------------------------------------------------
021100
021200*-------------------------------------------------------------
021300*    Vendor ID must resolve against the vendor master - an unknown
021400*    vendor on a price row is rejected outright.
021500*-------------------------------------------------------------
021600 GET-PRICING-VENDOR-ID.
021700
021800     IF PRI-VENDOR-ID = SPACES
021900        MOVE "VENDOR-ID"         TO WS-ADD-FIELD-NAME
022000        MOVE "REQUIRED FIELD IS MISSING" TO WS-ADD-MESSAGE
022100        MOVE "ERROR"             TO WS-ADD-SEVERITY
022200        MOVE PRI-VENDOR-ID       TO WS-ADD-VALUE
022300        PERFORM ADD-ERROR-ENTRY
022400     ELSE
022500        MOVE PRI-VENDOR-ID TO PRA-VENDOR-ID.
022600*-------------------------------------------------------------
022700
022800*-------------------------------------------------------------
022900*    SKU ID must resolve against the SKU/product master the same way.
023000*-------------------------------------------------------------
023100 GET-PRICING-SKU-ID.
023200
023300     IF PRI-SKU-ID = SPACES
023400        MOVE "SKU-ID"            TO WS-ADD-FIELD-NAME
023500        MOVE "REQUIRED FIELD IS MISSING" TO WS-ADD-MESSAGE
023600        MOVE "ERROR"             TO WS-ADD-SEVERITY
023700        MOVE PRI-SKU-ID          TO WS-ADD-VALUE
023800        PERFORM ADD-ERROR-ENTRY
023900     ELSE
024000        MOVE PRI-SKU-ID TO PRA-SKU-ID.
024100*-------------------------------------------------------------
024200
024300*-------------------------------------------------------------
024400*    Unit price must be numeric and greater than zero - a zero or
024500*    negative price would corrupt every downstream average.
024600*-------------------------------------------------------------
024700 GET-PRICING-UNIT-PRICE.
024800
024900     MOVE ZERO TO PRA-UNIT-PRICE.
025000     IF PRI-UNIT-PRICE = SPACES
025100        MOVE "UNIT-PRICE"        TO WS-ADD-FIELD-NAME
025200        MOVE "REQUIRED FIELD IS MISSING" TO WS-ADD-MESSAGE
025300        MOVE "ERROR"             TO WS-ADD-SEVERITY
025400        MOVE PRI-UNIT-PRICE      TO WS-ADD-VALUE
025500        PERFORM ADD-ERROR-ENTRY
025600     ELSE
025700        MOVE PRI-UNIT-PRICE TO WS-SGN-STAGE-X
025800        PERFORM PARSE-SIGNED-DECIMAL
025900        IF SGN-VALID
026000           IF WS-SGN-SIGN = "-"
026100              MOVE "UNIT-PRICE"  TO WS-ADD-FIELD-NAME
026200              MOVE "MUST NOT BE NEGATIVE" TO WS-ADD-MESSAGE
026300              MOVE "ERROR"       TO WS-ADD-SEVERITY
026400              MOVE PRI-UNIT-PRICE TO WS-ADD-VALUE
026500              PERFORM ADD-ERROR-ENTRY
026600           ELSE
026700              MOVE WS-SGN-MAGNITUDE-MNY TO PRA-UNIT-PRICE
026800        ELSE
026900           MOVE "UNIT-PRICE"     TO WS-ADD-FIELD-NAME
027000           MOVE "NOT A VALID NUMBER" TO WS-ADD-MESSAGE
027100           MOVE "ERROR"          TO WS-ADD-SEVERITY
027200           MOVE PRI-UNIT-PRICE   TO WS-ADD-VALUE
027300           PERFORM ADD-ERROR-ENTRY.
027400*-------------------------------------------------------------
027500
027600*-------------------------------------------------------------
027700*    Currency code must be one of the codes on the currency table.
027800*-------------------------------------------------------------
027900 GET-PRICING-CURRENCY-CODE.
028000
028100     IF PRI-CURRENCY-CODE = SPACES
028200        MOVE "USD" TO PRA-CURRENCY-CODE
028300     ELSE
028400        MOVE PRI-CURRENCY-CODE TO PRA-CURRENCY-CODE
028500        INSPECT PRA-CURRENCY-CODE
028600           CONVERTING LOWER-ALPHA TO UPPER-ALPHA
028700        MOVE PRA-CURRENCY-CODE TO WS-EDIT-CCY-CODE
028800        PERFORM LOOK-FOR-CCY-CODE
028900        IF NOT FOUND-CCY
029000           MOVE "CURRENCY-CODE"  TO WS-ADD-FIELD-NAME
029100           MOVE "NOT IN RECOGNIZED CURRENCY TABLE"
029200                                TO WS-ADD-MESSAGE
029300           MOVE "WARNING"        TO WS-ADD-SEVERITY
029400           MOVE PRI-CURRENCY-CODE TO WS-ADD-VALUE
029500           PERFORM ADD-ERROR-ENTRY.
029600*-------------------------------------------------------------
029700
029800*-------------------------------------------------------------
029900*    Stock status must be one of the recognized codes (CURRENT,
030000*    DISCONTINUED, and so on).
030100*-------------------------------------------------------------
030200 GET-PRICING-STOCK-STATUS.
030300
030400     IF PRI-STOCK-STATUS = SPACES
030500        MOVE "IN_STOCK      " TO PRA-STOCK-STATUS
030600     ELSE
030700        MOVE PRI-STOCK-STATUS TO PRA-STOCK-STATUS
030800        INSPECT PRA-STOCK-STATUS
030900           CONVERTING LOWER-ALPHA TO UPPER-ALPHA
031000        MOVE PRA-STOCK-STATUS TO WS-EDIT-STOCK-STATUS
031100        PERFORM LOOK-FOR-STOCK-STATUS
031200        IF NOT FOUND-STOCK
031300           MOVE "STOCK-STATUS"  TO WS-ADD-FIELD-NAME
031400           MOVE "NOT A RECOGNIZED STOCK STATUS VALUE"
031500                                TO WS-ADD-MESSAGE
031600           MOVE "ERROR"         TO WS-ADD-SEVERITY
031700           MOVE PRI-STOCK-STATUS TO WS-ADD-VALUE
031800           PERFORM ADD-ERROR-ENTRY.
031900*-------------------------------------------------------------
032000
032100*-------------------------------------------------------------
032200*    Lead time is optional on the extract but must be non-negative
032300*    when present.
032400*-------------------------------------------------------------
032500 GET-PRICING-LEAD-TIME-DAYS.
032600
032700     IF PRI-LEAD-TIME-DAYS = SPACES
032800        MOVE ZERO TO PRA-LEAD-TIME-DAYS
032900     ELSE
033000        MOVE PRI-LEAD-TIME-DAYS TO WS-INT-STAGE-X
033100        MOVE WS-INT-STAGE-X TO WS-NUMERIC-TEST-FIELD
033200        PERFORM CHECK-IF-NUMERIC
033300        IF VALID-NUMERIC
033400           MOVE WS-INT-STAGE-9 TO PRA-LEAD-TIME-DAYS
033500        ELSE
033600           MOVE ZERO            TO PRA-LEAD-TIME-DAYS
033700           MOVE "LEAD-TIME-DAYS" TO WS-ADD-FIELD-NAME
033800           MOVE "NOT A VALID POSITIVE INTEGER" TO WS-ADD-MESSAGE
033900           MOVE "ERROR"         TO WS-ADD-SEVERITY
034000           MOVE PRI-LEAD-TIME-DAYS TO WS-ADD-VALUE
034100           PERFORM ADD-ERROR-ENTRY.
034200*-------------------------------------------------------------
034300
034400*-------------------------------------------------------------
034500*    Minimum order quantity is optional but must be non-negative
034600*    when present.
034700*-------------------------------------------------------------
034800 GET-PRICING-MIN-ORDER-QTY.
034900
035000     IF PRI-MIN-ORDER-QTY = SPACES
035100        MOVE 1 TO PRA-MIN-ORDER-QTY
035200     ELSE
035300        MOVE PRI-MIN-ORDER-QTY TO WS-INT-STAGE-X
035400        MOVE WS-INT-STAGE-X TO WS-NUMERIC-TEST-FIELD
035500        PERFORM CHECK-IF-NUMERIC
035600        IF VALID-NUMERIC
035700           MOVE WS-INT-STAGE-9 TO PRA-MIN-ORDER-QTY
035800        ELSE
035900           MOVE 1               TO PRA-MIN-ORDER-QTY
036000           MOVE "MIN-ORDER-QTY" TO WS-ADD-FIELD-NAME
036100           MOVE "NOT A VALID POSITIVE INTEGER" TO WS-ADD-MESSAGE
036200           MOVE "ERROR"         TO WS-ADD-SEVERITY
036300           MOVE PRI-MIN-ORDER-QTY TO WS-ADD-VALUE
036400           PERFORM ADD-ERROR-ENTRY.
036500*-------------------------------------------------------------
036600
036700*-------------------------------------------------------------
036800*    Bulk discount percent is optional but must fall between zero
036900*    and one hundred when present.
037000*-------------------------------------------------------------
037100 GET-PRICING-BULK-DISC-PCT.
037200
037300     MOVE ZERO TO PRA-BULK-DISC-PCT.
037400     IF PRI-BULK-DISC-PCT = SPACES
037500        CONTINUE
037600     ELSE
037700        MOVE PRI-BULK-DISC-PCT TO WS-SGN-STAGE-X
037800        PERFORM PARSE-SIGNED-DECIMAL
037900        IF SGN-VALID
038000           PERFORM APPLY-BULK-DISC-PCT
038100        ELSE
038200           MOVE "BULK-DISCOUNT-PCT" TO WS-ADD-FIELD-NAME
038300           MOVE "NOT A VALID NUMBER" TO WS-ADD-MESSAGE
038400           MOVE "ERROR"         TO WS-ADD-SEVERITY
038500           MOVE PRI-BULK-DISC-PCT TO WS-ADD-VALUE
038600           PERFORM ADD-ERROR-ENTRY.
038700*-------------------------------------------------------------
038800
038900*-------------------------------------------------------------
039000*    Numeric conversion of the staged discount percent field.
039100*-------------------------------------------------------------
039200 APPLY-BULK-DISC-PCT.
039300
039400     IF WS-SGN-SIGN = "-"
039500        COMPUTE PRA-BULK-DISC-PCT = 0 - WS-SGN-MAGNITUDE-MNY
039600     ELSE
039700        MOVE WS-SGN-MAGNITUDE-MNY TO PRA-BULK-DISC-PCT.
039800     IF PRA-BULK-DISC-PCT < ZERO OR PRA-BULK-DISC-PCT > 100
039900        MOVE "BULK-DISCOUNT-PCT" TO WS-ADD-FIELD-NAME
040000        MOVE "OUT OF RANGE 0 TO 100" TO WS-ADD-MESSAGE
040100        MOVE "ERROR"             TO WS-ADD-SEVERITY
040200        MOVE PRI-BULK-DISC-PCT  TO WS-ADD-VALUE
040300        PERFORM ADD-ERROR-ENTRY.
040400*-------------------------------------------------------------
040500
040600*-------------------------------------------------------------
040700*    Bulk discount threshold quantity is optional but must be
040800*    non-negative when present.
040900*-------------------------------------------------------------
041000 GET-PRICING-BULK-DISC-THRESH.
041100
041200     IF PRI-BULK-DISC-THRESH = SPACES
041300        MOVE ZERO TO PRA-BULK-DISC-THRESH
041400     ELSE
041500        MOVE PRI-BULK-DISC-THRESH TO WS-INT-STAGE-X
041600        MOVE WS-INT-STAGE-X TO WS-NUMERIC-TEST-FIELD
041700        PERFORM CHECK-IF-NUMERIC
041800        IF VALID-NUMERIC
041900           MOVE WS-INT-STAGE-9 TO PRA-BULK-DISC-THRESH
042000        ELSE
042100           MOVE ZERO            TO PRA-BULK-DISC-THRESH
042200           MOVE "BULK-DISCOUNT-THRESHOLD" TO WS-ADD-FIELD-NAME
042300           MOVE "NOT A VALID POSITIVE INTEGER" TO WS-ADD-MESSAGE
042400           MOVE "ERROR"         TO WS-ADD-SEVERITY
042500           MOVE PRI-BULK-DISC-THRESH TO WS-ADD-VALUE
042600           PERFORM ADD-ERROR-ENTRY.
042700*-------------------------------------------------------------
042800
042900*-------------------------------------------------------------
043000*    Source must be one of the configured ingestion source codes -
043100*    this feeds the audit trail, not the price itself.
043200*-------------------------------------------------------------
043300 GET-PRICING-SOURCE.
043400
043500     IF PRI-SOURCE = SPACES
043600        MOVE SPACES TO PRA-SOURCE
043700     ELSE
043800        MOVE PRI-SOURCE TO PRA-SOURCE
043900        INSPECT PRA-SOURCE
044000           CONVERTING LOWER-ALPHA TO UPPER-ALPHA
044100        MOVE PRA-SOURCE TO WS-EDIT-SOURCE
044200        PERFORM LOOK-FOR-SOURCE
044300        IF NOT FOUND-SOURCE
044400           MOVE "SOURCE"         TO WS-ADD-FIELD-NAME
044500           MOVE "NOT A RECOGNIZED SOURCE VALUE" TO WS-ADD-MESSAGE
044600           MOVE "ERROR"         TO WS-ADD-SEVERITY
044700           MOVE PRI-SOURCE       TO WS-ADD-VALUE
044800           PERFORM ADD-ERROR-ENTRY.
044900*-------------------------------------------------------------
045000
045100*-------------------------------------------------------------
045200*    Only rows that cleared every edit reach the accepted-rows
045300*    file; the posting pass below reads only from there.
045400*-------------------------------------------------------------
045500 3300-WRITE-ACCEPTED-RECORD.
045600
045700     WRITE PRA-ACCEPTED-RECORD.
045800*-------------------------------------------------------------
045900
046000*-------------------------------------------------------------
046100*    Copies this row's accumulated error/warning entries into the
046200*    ingestion log tables for the end-of-run summary.
046300*-------------------------------------------------------------
046400 CAPTURE-INGESTION-LOG-ENTRIES.
046500
046600     PERFORM CAPTURE-ONE-INGESTION-ENTRY
046700                               VARYING WS-CAP-IDX FROM 1 BY 1
046800        UNTIL WS-CAP-IDX > WS-ERROR-COUNT.
046900*-------------------------------------------------------------
047000
047100*-------------------------------------------------------------
047200*    Formats one error or warning entry for the ingestion log.
047300*-------------------------------------------------------------
047400 CAPTURE-ONE-INGESTION-ENTRY.
047500
047600     IF WS-ERR-IS-ERROR (WS-CAP-IDX)
047700        IF WS-ING-ERROR-COUNT < 50
047800           ADD 1 TO WS-ING-ERROR-COUNT
047900           MOVE WS-ERR-FIELD-NAME (WS-CAP-IDX)
048000              TO WS-IE-FIELD-NAME (WS-ING-ERROR-COUNT)
048100           MOVE WS-ERR-MESSAGE (WS-CAP-IDX)
048200              TO WS-IE-MESSAGE (WS-ING-ERROR-COUNT)
048300     ELSE
048400        IF WS-ING-WARNING-COUNT < 50
048500           ADD 1 TO WS-ING-WARNING-COUNT
048600           MOVE WS-ERR-FIELD-NAME (WS-CAP-IDX)
048700              TO WS-IW-FIELD-NAME (WS-ING-WARNING-COUNT)
048800           MOVE WS-ERR-MESSAGE (WS-CAP-IDX)
048900              TO WS-IW-MESSAGE (WS-ING-WARNING-COUNT).
049000*-------------------------------------------------------------
049100
049200*-------------------------------------------------------------
049300*    Second pass of the run - reads back only the accepted rows and
049400*    posts them to the live price master.
049500*-------------------------------------------------------------
049600 5000-POST-ACCEPTED-PRICES.
049700
049800     PERFORM LOAD-VENDOR-TABLE.
049900     PERFORM LOAD-SKUPRD-TABLE.
050000     PERFORM LOAD-MARKET-TABLE.
050100     OPEN INPUT PRICING-ACCEPTED-FILE.
050200     OPEN I-O   CURRENT-PRICE-MASTER-FILE.
050300     OPEN OUTPUT PRICE-HISTORY-FILE.
050400     MOVE "N" TO W-END-OF-POSTING.
050500     PERFORM READ-PRICING-ACCEPTED-FOR-POST.
050600     PERFORM 5100-POST-ONE-PRICE THRU 5100-EXIT
050700        UNTIL END-OF-POSTING.
050800     CLOSE PRICING-ACCEPTED-FILE
050900           CURRENT-PRICE-MASTER-FILE
051000           PRICE-HISTORY-FILE.
051100*-------------------------------------------------------------
051200
051300*-------------------------------------------------------------
051400*    Sequential read of the accepted-rows file built by the edit
051500*    pass above.
051600*-------------------------------------------------------------
051700 READ-PRICING-ACCEPTED-FOR-POST.
051800
051900     READ PRICING-ACCEPTED-FILE
052000        AT END
052100           MOVE "Y" TO W-END-OF-POSTING.
052200*-------------------------------------------------------------
052300
052400*-------------------------------------------------------------
052500*    Supersedes any prior CURRENT price for this vendor/SKU before
052600*    writing the new one, so only one CURRENT row ever exists.
052700*-------------------------------------------------------------
052800 5100-POST-ONE-PRICE.
052900
053000     PERFORM SUPERSEDE-PRIOR-CURRENT-PRICE.
053100     PERFORM LOOKUP-ENRICHMENT-FIELDS.
053200     PERFORM WRITE-CURRENT-PRICE-RECORD.
053300     PERFORM WRITE-PRICE-HISTORY-RECORD.
053400     PERFORM READ-PRICING-ACCEPTED-FOR-POST.
053500*-------------------------------------------------------------
053600*    Common exit point for the PERFORM THRU range above.
053700*-------------------------------------------------------------
053800 5100-EXIT.
053900     EXIT.
054000*-------------------------------------------------------------
054100
054200*-------------------------------------------------------------
054300*    The prior CURRENT row is not deleted - it is re-flagged
054400*    SUPERSEDED so the price history stays intact.
054500*-------------------------------------------------------------
054600 SUPERSEDE-PRIOR-CURRENT-PRICE.
054700
054800     MOVE "N" TO W-END-OF-MASTER-SCAN.
054900     MOVE LOW-VALUES TO PM-PRICING-ID.
055000     START CURRENT-PRICE-MASTER-FILE KEY IS NOT LESS THAN
055100           PM-PRICING-ID
055200        INVALID KEY
055300           MOVE "Y" TO W-END-OF-MASTER-SCAN.
055400     PERFORM READ-NEXT-MASTER-FOR-SUPERSEDE.
055500     PERFORM CHECK-ONE-MASTER-FOR-SUPERSEDE
055600        UNTIL END-OF-MASTER-SCAN.
055700*-------------------------------------------------------------
055800
055900*-------------------------------------------------------------
056000*    Sequential read of the price master while hunting for the
056100*    row to supersede.
056200*-------------------------------------------------------------
056300 READ-NEXT-MASTER-FOR-SUPERSEDE.
056400
056500     IF NOT END-OF-MASTER-SCAN
056600        READ CURRENT-PRICE-MASTER-FILE NEXT RECORD
056700           AT END
056800              MOVE "Y" TO W-END-OF-MASTER-SCAN.
056900*-------------------------------------------------------------
057000
057100*-------------------------------------------------------------
057200*    Matches a master row's vendor/SKU key against the incoming
057300*    price and its CURRENT status.
057400*-------------------------------------------------------------
057500 CHECK-ONE-MASTER-FOR-SUPERSEDE.
057600
057700     IF PM-VENDOR-ID = PRA-VENDOR-ID
057800        AND PM-SKU-ID = PRA-SKU-ID
057900        AND PM-MARKET-ID = PRA-MARKET-ID
058000        AND PM-CURRENT-YES
058100        MOVE "N" TO PM-IS-CURRENT
058200        REWRITE CURRENT-PRICE-MASTER-RECORD
058300           INVALID KEY
058400              CONTINUE.
058500     PERFORM READ-NEXT-MASTER-FOR-SUPERSEDE.
058600*-------------------------------------------------------------
058700
058800*-------------------------------------------------------------
058900*    Pulls product name, vendor name and other descriptive fields
059000*    onto the master record so the benchmark reports do not have
059100*    to join back to the source masters at report time.
059200*-------------------------------------------------------------
059300 LOOKUP-ENRICHMENT-FIELDS.
059400
059500     MOVE PRA-VENDOR-ID TO WS-LOOKUP-VENDOR-ID.
059600     PERFORM LOOK-FOR-VENDOR-RECORD.
059700     MOVE PRA-SKU-ID TO WS-LOOKUP-SKU-ID.
059800     PERFORM LOOK-FOR-SKUPRD-RECORD.
059900     IF PRA-MARKET-ID = SPACES
060000        MOVE SPACES TO WS-LOOKUP-REGION-NAME
060100     ELSE
060200        MOVE PRA-MARKET-ID TO WS-LOOKUP-MARKET-ID
060300        PERFORM LOOK-FOR-MARKET-RECORD.
060400*-------------------------------------------------------------
060500
060600*-------------------------------------------------------------
060700*    Writes the new CURRENT price row carrying today's effective
060800*    date.
060900*-------------------------------------------------------------
061000 WRITE-CURRENT-PRICE-RECORD.
061100
061200     MOVE PRA-PRICING-ID      TO PM-PRICING-ID.
061300     MOVE PRA-VENDOR-ID       TO PM-VENDOR-ID.
061400     MOVE PRA-SKU-ID          TO PM-SKU-ID.
061500     MOVE PRA-UNIT-PRICE      TO PM-UNIT-PRICE.
061600     MOVE PRA-CURRENCY-CODE   TO PM-CURRENCY-CODE.
061700     MOVE PRA-MARKET-ID       TO PM-MARKET-ID.
061800     MOVE PRA-STOCK-STATUS    TO PM-STOCK-STATUS.
061900     MOVE PRA-LEAD-TIME-DAYS  TO PM-LEAD-TIME-DAYS.
062000     MOVE PRA-MIN-ORDER-QTY   TO PM-MIN-ORDER-QTY.
062100     MOVE PRA-BULK-DISC-PCT   TO PM-BULK-DISC-PCT.
062200     MOVE PRA-BULK-DISC-THRESH TO PM-BULK-DISC-THRESH.
062300     MOVE PRA-SOURCE          TO PM-SOURCE.
062400     MOVE "Y"                 TO PM-IS-CURRENT.
062500     IF FOUND-VENDOR-ENTRY
062600        MOVE WS-LOOKUP-VENDOR-NAME TO PM-VENDOR-NAME
062700     ELSE
062800        MOVE SPACES TO PM-VENDOR-NAME.
062900     IF FOUND-SKUPRD-ENTRY
063000        MOVE WS-LOOKUP-PRODUCT-NAME TO PM-PRODUCT-NAME
063100        MOVE WS-LOOKUP-CATEGORY-ID  TO PM-CATEGORY-ID
063200     ELSE
063300        MOVE SPACES TO PM-PRODUCT-NAME PM-CATEGORY-ID.
063400     MOVE SPACES TO PM-CATEGORY-NAME.
063500     IF PRA-MARKET-ID NOT = SPACES AND FOUND-MARKET-ENTRY
063600        MOVE WS-LOOKUP-REGION-NAME TO PM-REGION-NAME
063700     ELSE
063800        MOVE SPACES TO PM-REGION-NAME.
063900     WRITE CURRENT-PRICE-MASTER-RECORD
064000        INVALID KEY
064100           CONTINUE.
064200*-------------------------------------------------------------
064300
064400*-------------------------------------------------------------
064500*    Every posted price, current or superseded, is also appended
064600*    to the historical pricing file for trend analysis.
064700*-------------------------------------------------------------
064800 WRITE-PRICE-HISTORY-RECORD.
064900
065000     MOVE PRA-PRICING-ID    TO PH-PRICING-ID.
065100     MOVE PRA-VENDOR-ID     TO PH-VENDOR-ID.
065200     MOVE PRA-SKU-ID        TO PH-SKU-ID.
065300     MOVE PRA-MARKET-ID     TO PH-MARKET-ID.
065400     MOVE PRA-UNIT-PRICE    TO PH-UNIT-PRICE.
065500     MOVE PRA-CURRENCY-CODE TO PH-CURRENCY-CODE.
065600     MOVE PRA-SOURCE        TO PH-SOURCE.
065700     WRITE PH-HISTORY-RECORD.
065800*-------------------------------------------------------------
065900
066000*-------------------------------------------------------------
066100*    Writes the end-of-run ingestion log - error/warning detail
066200*    lines followed by the run status line.
066300*-------------------------------------------------------------
066400 8000-WRITE-INGESTION-LOG.
066500
066600     OPEN OUTPUT INGESTION-LOG-FILE.
066700     MOVE "H" TO ILH-RECORD-TYPE.
066800     MOVE WS-ING-SOURCE-TYPE TO ILH-SOURCE-TYPE.
066900     MOVE WS-ING-SOURCE-NAME TO ILH-SOURCE-NAME.
067000     PERFORM DETERMINE-RUN-STATUS.
067100     MOVE WS-TOTAL-RECS     TO ILH-TOTAL-RECS.
067200     MOVE WS-PROCESSED-RECS TO ILH-PROCESSED-RECS.
067300     MOVE WS-SUCCESS-RECS   TO ILH-SUCCESS-RECS.
067400     MOVE WS-FAILED-RECS    TO ILH-FAILED-RECS.
067500     MOVE WS-SKIPPED-RECS   TO ILH-SKIPPED-RECS.
067600     MOVE WS-ING-START-STAMP TO ILH-START-STAMP.
067700     MOVE WS-ING-END-STAMP  TO ILH-END-STAMP.
067800     WRITE INGLOG-RECORD.
067900     PERFORM WRITE-ONE-ING-ERROR-LINE
068000                               VARYING WS-CAP-IDX FROM 1 BY 1
068100        UNTIL WS-CAP-IDX > WS-ING-ERROR-COUNT.
068200     PERFORM WRITE-ONE-ING-WARNING-LINE
068300                               VARYING WS-CAP-IDX FROM 1 BY 1
068400        UNTIL WS-CAP-IDX > WS-ING-WARNING-COUNT.
068500     CLOSE INGESTION-LOG-FILE.
068600*-------------------------------------------------------------
068700
068800*-------------------------------------------------------------
068900*    Run status is COMPLETED WITH ERRORS whenever any row was
069000*    rejected, even if most of the batch posted cleanly.
069100*-------------------------------------------------------------
069200 DETERMINE-RUN-STATUS.
069300
069400     IF WS-FAILED-RECS = ZERO
069500        MOVE "COMPLETED" TO ILH-STATUS
069600     ELSE
069700        IF WS-SUCCESS-RECS = ZERO
069800           MOVE "FAILED" TO ILH-STATUS
069900        ELSE
070000           MOVE "PARTIAL" TO ILH-STATUS.
070100*-------------------------------------------------------------
070200
070300*-------------------------------------------------------------
070400*    Writes one error detail line to the ingestion log.
070500*-------------------------------------------------------------
070600 WRITE-ONE-ING-ERROR-LINE.
070700
070800     MOVE "E"            TO ILD-RECORD-TYPE.
070900     MOVE WS-CAP-IDX      TO ILD-SEQUENCE-NUMBER.
071000     MOVE WS-IE-FIELD-NAME (WS-CAP-IDX) TO ILD-FIELD-NAME.
071100     MOVE WS-IE-MESSAGE (WS-CAP-IDX)    TO ILD-MESSAGE.
071200     WRITE INGLOG-RECORD.
071300*-------------------------------------------------------------
071400
071500*-------------------------------------------------------------
071600*    Writes one warning detail line to the ingestion log.
071700*-------------------------------------------------------------
071800 WRITE-ONE-ING-WARNING-LINE.
071900
072000     MOVE "W"            TO ILD-RECORD-TYPE.
072100     MOVE WS-CAP-IDX      TO ILD-SEQUENCE-NUMBER.
072200     MOVE WS-IW-FIELD-NAME (WS-CAP-IDX) TO ILD-FIELD-NAME.
072300     MOVE WS-IW-MESSAGE (WS-CAP-IDX)    TO ILD-MESSAGE.
072400     WRITE INGLOG-RECORD.
072500*-------------------------------------------------------------
072600
072700*-------------------------------------------------------------
072800*    Closes every file and ends the run.
072900*-------------------------------------------------------------
073000 9000-TERMINATE-RUN.
073100
073200     CLOSE PRICING-INPUT-FILE
073300           PRICING-ACCEPTED-FILE
073400           REJECT-ERROR-FILE
073500           CONTROL-SEQUENCE-FILE.
073600*-------------------------------------------------------------
073700
073800     COPY "PLVALID.CBL".
073900     COPY "PLERRWRT.CBL".
074000     COPY "PLCTLSEQ.CBL".
074100     COPY "PL-LOOK-FOR-VENDOR-RECORD.CBL".
074200     COPY "PL-LOOK-FOR-SKUPRD-RECORD.CBL".
074300     COPY "PL-LOOK-FOR-MARKET-RECORD.CBL".
074400     COPY "PLDATE.CBL".
074500
074600
