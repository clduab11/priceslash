000100
000200*-------------------------------------------------------------
000300*    SLHISTRY.CBL
000400*    FILE-CONTROL entry for the optional historical-pricing
000500*    input used by BENCHMARKING trend calculations.
000600*-------------------------------------------------------------
000700*    04.06.23   T.ARCE      ORIGINAL
000800*-------------------------------------------------------------
000900
001000     SELECT OPTIONAL HISTORICAL-PRICING-FILE
001100            ASSIGN TO PRCHSTIN
001200            ORGANIZATION IS LINE SEQUENTIAL.
