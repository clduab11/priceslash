000100*-------------------------------------------------------------
000200*    import-markets.cob
000300*    Reads the geographic-market flat file, validates each
000400*    record (country/currency against the recognized-code
000500*    tables, size-tier against the enum table, lat/long range
000600*    checked), writes the accepted market master and a reject/
000700*    error listing, and prints the import control totals.
000800*-------------------------------------------------------------
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID. import-markets.
001100 AUTHOR. T. ARCE.
001200 INSTALLATION. CRESTVIEW DISTRIBUTORS - EDP DEPT.
001300 DATE-WRITTEN. 07/14/1988.
001400 DATE-COMPILED.
001500 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001600*-------------------------------------------------------------
001700*    CHANGE LOG
001800*-------------------------------------------------------------
001900*    07.14.88   T.ARCE        ORIGINAL - regional sales-territory
002000*                             master load for the rating tables
002100*    02.08.91   T.ARCE        added LATITUDE/LONGITUDE for the
002200*                             freight-zone estimator
002300*    06.03.98   T.ARCE        Y2K - four-digit year throughout
002400*    03.14.23   P.NGUYEN      CR-0952 rebuilt as the PricePoint
002500*                             Intel geographic-market importer;
002600*                             territory codes replaced by the
002700*                             market-size-tier enumeration
002800*    04.25.23   P.NGUYEN      CR-1013 added POPULATION-ESTIMATE
002900*-------------------------------------------------------------
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     COPY "SLMARKET.CBL".
003900     COPY "SLERRLOG.CBL".
004000     COPY "SLCTLSEQ.CBL".
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400     COPY "FDMARKET.CBL".
004500     COPY "FDERRLOG.CBL".
004600     COPY "FDCTLSEQ.CBL".
004700
004800 WORKING-STORAGE SECTION.
004900     COPY "WSVALID.CBL".
005000
005100 77  W-END-OF-FILE              PIC X VALUE "N".
005200     88  END-OF-FILE            VALUE "Y".
005300
005400 77  WS-POP-STAGE-X             PIC X(15).
005500 77  WS-POP-STAGE-9 REDEFINES WS-POP-STAGE-X PIC 9(15).
005600
005700 PROCEDURE DIVISION.
005800
005900*-------------------------------------------------------------
006000*    Top level control for the market import - validate each incoming
006100*    row, write the accepted ones, then print the control totals.
006200*-------------------------------------------------------------
006300 0000-MAIN-PROCESS.
006400
006500     PERFORM 1000-INITIALIZE-RUN.
006600     PERFORM 2000-READ-NEXT-INPUT-RECORD.
006700     PERFORM 3000-PROCESS-ONE-RECORD THRU 3000-EXIT
006800        UNTIL END-OF-FILE.
006900     PERFORM 8000-PRINT-CONTROL-REPORT.
007000     PERFORM 9000-TERMINATE-RUN.
007100     STOP RUN.
007200*-------------------------------------------------------------
007300
007400*-------------------------------------------------------------
007500*    Opens the market extract, the accepted-rows output, and the
007600*    control report.
007700*-------------------------------------------------------------
007800 1000-INITIALIZE-RUN.
007900
008000     OPEN INPUT  MARKET-INPUT-FILE.
008100     OPEN OUTPUT MARKET-ACCEPTED-FILE.
008200     OPEN OUTPUT REJECT-ERROR-FILE.
008300     OPEN I-O    CONTROL-SEQUENCE-FILE.
008400     MOVE ZERO TO WS-TOTAL-RECS WS-PROCESSED-RECS
008500                  WS-SUCCESS-RECS WS-FAILED-RECS WS-SKIPPED-RECS
008600                  WS-ROW-NUMBER.
008700*-------------------------------------------------------------
008800
008900*-------------------------------------------------------------
009000*    Sequential read of the raw market extract; sets the end-of-
009100*    file switch tested by the driving PERFORM UNTIL.
009200*-------------------------------------------------------------
009300 2000-READ-NEXT-INPUT-RECORD.
009400
009500     READ MARKET-INPUT-FILE
009600        AT END
009700           MOVE "Y" TO W-END-OF-FILE.
009800*-------------------------------------------------------------
009900
010000*-------------------------------------------------------------
010100*    Validates one incoming market row field by field, writing it
010200*    to the accepted file only if every edit passes.
010300*-------------------------------------------------------------
010400 3000-PROCESS-ONE-RECORD.
010500
010600     ADD 1 TO WS-TOTAL-RECS WS-ROW-NUMBER.
010700     PERFORM RESET-CURRENT-ERROR-TABLE.
010800     PERFORM 3100-GENERATE-ID-IF-BLANK.
010900     PERFORM 3200-VALIDATE-MARKET-RECORD.
011000     ADD 1 TO WS-PROCESSED-RECS.
011100     IF RECORD-HAS-ERROR
011200        ADD 1 TO WS-FAILED-RECS
011300     ELSE
011400        PERFORM 3300-WRITE-ACCEPTED-RECORD
011500        ADD 1 TO WS-SUCCESS-RECS.
011600     PERFORM WRITE-ERROR-LISTING-LINES.
011700     PERFORM 2000-READ-NEXT-INPUT-RECORD.
011800*-------------------------------------------------------------
011900*    Common exit point for the PERFORM THRU range above.
012000*-------------------------------------------------------------
012100 3000-EXIT.
012200     EXIT.
012300*-------------------------------------------------------------
012400
012500*-------------------------------------------------------------
012600*    A blank market ID on the extract gets a generated surrogate
012700*    ID so downstream price rows always have a key to join to.
012800*-------------------------------------------------------------
012900 3100-GENERATE-ID-IF-BLANK.
013000
013100     IF MKI-MARKET-ID = SPACES
013200        MOVE "MKT" TO WS-SEQ-RECTYPE-CODE
013300        PERFORM GET-NEXT-SEQUENCE-NUMBER
013400        MOVE WS-GENERATED-ID TO MKI-MARKET-ID.
013500*-------------------------------------------------------------
013600
013700*-------------------------------------------------------------
013800*    Drives one edit paragraph per field - any failure adds an
013900*    error entry and the row is rejected, not just flagged.
014000*-------------------------------------------------------------
014100 3200-VALIDATE-MARKET-RECORD.
014200
014300     MOVE MKI-MARKET-ID TO MKA-MARKET-ID.
014400     PERFORM GET-MARKET-REGION-NAME.
014500     PERFORM GET-MARKET-COUNTRY-CODE.
014600     PERFORM GET-MARKET-LATITUDE.
014700     PERFORM GET-MARKET-LONGITUDE.
014800     PERFORM GET-MARKET-SIZE-TIER.
014900     PERFORM GET-MARKET-CURRENCY-CODE.
015000     MOVE MKI-TIMEZONE TO MKA-TIMEZONE.
015100     PERFORM GET-MARKET-POPULATION-EST.
015200*-------------------------------------------------------------
015300
015400*-------------------------------------------------------------
015500*    Region name is required - a blank region is rejected outright.
015600*-------------------------------------------------------------
015700 GET-MARKET-REGION-NAME.
015800
015900     IF MKI-REGION-NAME = SPACES
016000        MOVE "REGION-NAME"       TO WS-ADD-FIELD-NAME
016100        MOVE "REQUIRED FIELD IS MISSING" TO WS-ADD-MESSAGE
016200        MOVE "ERROR"             TO WS-ADD-SEVERITY
016300        MOVE MKI-REGION-NAME     TO WS-ADD-VALUE
016400        PERFORM ADD-ERROR-ENTRY
016500     ELSE
016600        MOVE MKI-REGION-NAME TO MKA-REGION-NAME.
016700*-------------------------------------------------------------
016800
016900*-------------------------------------------------------------
017000*    Country code must be one of the codes on the country table.
017100*-------------------------------------------------------------
017200 GET-MARKET-COUNTRY-CODE.
017300
017400     IF MKI-COUNTRY-CODE = SPACES
017500        MOVE "US" TO MKA-COUNTRY-CODE
017600     ELSE
017700        MOVE MKI-COUNTRY-CODE TO MKA-COUNTRY-CODE
017800        INSPECT MKA-COUNTRY-CODE
017900           CONVERTING LOWER-ALPHA TO UPPER-ALPHA
018000        IF MKA-COUNTRY-CODE IS NOT ALPHABETIC
018100           MOVE "COUNTRY-CODE"   TO WS-ADD-FIELD-NAME
018200           MOVE "MUST BE EXACTLY TWO LETTERS" TO WS-ADD-MESSAGE
018300           MOVE "ERROR"         TO WS-ADD-SEVERITY
018400           MOVE MKI-COUNTRY-CODE TO WS-ADD-VALUE
018500           PERFORM ADD-ERROR-ENTRY
018600        ELSE
018700           MOVE MKA-COUNTRY-CODE TO WS-EDIT-CTRY-CODE
018800           PERFORM LOOK-FOR-CTRY-CODE
018900           IF NOT FOUND-CTRY
019000              MOVE "COUNTRY-CODE" TO WS-ADD-FIELD-NAME
019100              MOVE "NOT IN RECOGNIZED COUNTRY TABLE"
019200                                 TO WS-ADD-MESSAGE
019300              MOVE "WARNING"     TO WS-ADD-SEVERITY
019400              MOVE MKI-COUNTRY-CODE TO WS-ADD-VALUE
019500              PERFORM ADD-ERROR-ENTRY.
019600*-------------------------------------------------------------
019700
019800*-------------------------------------------------------------
019900*    Latitude is required and must be numeric and in range - every
020000*    proximity calculation in the system depends on this field.
020100*-------------------------------------------------------------
020200 GET-MARKET-LATITUDE.
020300
020400     MOVE ZERO TO MKA-LATITUDE.
020500     IF MKI-LATITUDE = SPACES
020600        MOVE "LATITUDE"          TO WS-ADD-FIELD-NAME
020700        MOVE "REQUIRED FIELD IS MISSING" TO WS-ADD-MESSAGE
020800        MOVE "ERROR"             TO WS-ADD-SEVERITY
020900        MOVE MKI-LATITUDE        TO WS-ADD-VALUE
021000        PERFORM ADD-ERROR-ENTRY
021100     ELSE
021200        MOVE MKI-LATITUDE TO WS-SGN-STAGE-X
021300        PERFORM PARSE-SIGNED-DECIMAL
021400        IF SGN-VALID
021500           PERFORM APPLY-MARKET-LATITUDE-SIGN
021600        ELSE
021700           MOVE "LATITUDE"       TO WS-ADD-FIELD-NAME
021800           MOVE "NOT A VALID NUMBER" TO WS-ADD-MESSAGE
021900           MOVE "ERROR"          TO WS-ADD-SEVERITY
022000           MOVE MKI-LATITUDE     TO WS-ADD-VALUE
022100           PERFORM ADD-ERROR-ENTRY.
022200*-------------------------------------------------------------
022300
022400*-------------------------------------------------------------
022500*    Hemisphere letter on the extract is converted to the signed
022600*    numeric latitude used everywhere else in the system.
022700*-------------------------------------------------------------
022800 APPLY-MARKET-LATITUDE-SIGN.
022900
023000     IF WS-SGN-SIGN = "-"
023100        COMPUTE MKA-LATITUDE = 0 - WS-SGN-MAGNITUDE-GEO
023200     ELSE
023300        MOVE WS-SGN-MAGNITUDE-GEO TO MKA-LATITUDE.
023400     IF MKA-LATITUDE < -90 OR MKA-LATITUDE > 90
023500        MOVE "LATITUDE"          TO WS-ADD-FIELD-NAME
023600        MOVE "OUT OF RANGE -90 TO 90" TO WS-ADD-MESSAGE
023700        MOVE "ERROR"             TO WS-ADD-SEVERITY
023800        MOVE MKI-LATITUDE        TO WS-ADD-VALUE
023900        PERFORM ADD-ERROR-ENTRY.
024000*-------------------------------------------------------------
024100
024200*-------------------------------------------------------------
024300*    Longitude is required and must be numeric and in range the
024400*    same way as latitude above.
024500*-------------------------------------------------------------
024600 GET-MARKET-LONGITUDE.
024700
024800     MOVE ZERO TO MKA-LONGITUDE.
024900     IF MKI-LONGITUDE = SPACES
025000        MOVE "LONGITUDE"         TO WS-ADD-FIELD-NAME
025100        MOVE "REQUIRED FIELD IS MISSING" TO WS-ADD-MESSAGE
025200        MOVE "ERROR"             TO WS-ADD-SEVERITY
025300        MOVE MKI-LONGITUDE       TO WS-ADD-VALUE
025400        PERFORM ADD-ERROR-ENTRY
025500     ELSE
025600        MOVE MKI-LONGITUDE TO WS-SGN-STAGE-X
025700        PERFORM PARSE-SIGNED-DECIMAL
025800        IF SGN-VALID
025900           PERFORM APPLY-MARKET-LONGITUDE-SIGN
026000        ELSE
026100           MOVE "LONGITUDE"      TO WS-ADD-FIELD-NAME
026200           MOVE "NOT A VALID NUMBER" TO WS-ADD-MESSAGE
026300           MOVE "ERROR"          TO WS-ADD-SEVERITY
026400           MOVE MKI-LONGITUDE    TO WS-ADD-VALUE
026500           PERFORM ADD-ERROR-ENTRY.
026600*-------------------------------------------------------------
026700
026800*-------------------------------------------------------------
026900*    Hemisphere letter on the extract is converted to the signed
027000*    numeric longitude used everywhere else in the system.
027100*-------------------------------------------------------------
027200 APPLY-MARKET-LONGITUDE-SIGN.
027300
027400     IF WS-SGN-SIGN = "-"
027500        COMPUTE MKA-LONGITUDE = 0 - WS-SGN-MAGNITUDE-GEO
027600     ELSE
027700        MOVE WS-SGN-MAGNITUDE-GEO TO MKA-LONGITUDE.
027800     IF MKA-LONGITUDE < -180 OR MKA-LONGITUDE > 180
027900        MOVE "LONGITUDE"         TO WS-ADD-FIELD-NAME
028000        MOVE "OUT OF RANGE -180 TO 180" TO WS-ADD-MESSAGE
028100        MOVE "ERROR"             TO WS-ADD-SEVERITY
028200        MOVE MKI-LONGITUDE       TO WS-ADD-VALUE
028300        PERFORM ADD-ERROR-ENTRY.
028400*-------------------------------------------------------------
028500
028600*-------------------------------------------------------------
028700*    Size tier must be one of the codes on the tier table - this
028800*    drives the market's weight in several benchmark passes.
028900*-------------------------------------------------------------
029000 GET-MARKET-SIZE-TIER.
029100
029200     IF MKI-MARKET-SIZE-TIER = SPACES
029300        MOVE "MARKET-SIZE-TIER"  TO WS-ADD-FIELD-NAME
029400        MOVE "REQUIRED FIELD IS MISSING" TO WS-ADD-MESSAGE
029500        MOVE "ERROR"             TO WS-ADD-SEVERITY
029600        MOVE MKI-MARKET-SIZE-TIER TO WS-ADD-VALUE
029700        PERFORM ADD-ERROR-ENTRY
029800     ELSE
029900        MOVE MKI-MARKET-SIZE-TIER TO MKA-MARKET-SIZE-TIER
030000        INSPECT MKA-MARKET-SIZE-TIER
030100           CONVERTING LOWER-ALPHA TO UPPER-ALPHA
030200        MOVE MKA-MARKET-SIZE-TIER TO WS-EDIT-TIER
030300        PERFORM LOOK-FOR-TIER
030400        IF NOT FOUND-TIER
030500           MOVE "MARKET-SIZE-TIER" TO WS-ADD-FIELD-NAME
030600           MOVE "NOT A RECOGNIZED TIER VALUE" TO WS-ADD-MESSAGE
030700           MOVE "ERROR"          TO WS-ADD-SEVERITY
030800           MOVE MKI-MARKET-SIZE-TIER TO WS-ADD-VALUE
030900           PERFORM ADD-ERROR-ENTRY.
031000*-------------------------------------------------------------
031100
031200*-------------------------------------------------------------
031300*    Currency code must be one of the codes on the currency table.
031400*-------------------------------------------------------------
031500 GET-MARKET-CURRENCY-CODE.
031600
031700     IF MKI-CURRENCY-CODE = SPACES
031800        MOVE "USD" TO MKA-CURRENCY-CODE
031900     ELSE
032000        MOVE MKI-CURRENCY-CODE TO MKA-CURRENCY-CODE
032100        INSPECT MKA-CURRENCY-CODE
032200           CONVERTING LOWER-ALPHA TO UPPER-ALPHA
032300        MOVE MKA-CURRENCY-CODE TO WS-EDIT-CCY-CODE
032400        PERFORM LOOK-FOR-CCY-CODE
032500        IF NOT FOUND-CCY
032600           MOVE "CURRENCY-CODE"  TO WS-ADD-FIELD-NAME
032700           MOVE "NOT IN RECOGNIZED CURRENCY TABLE"
032800                                TO WS-ADD-MESSAGE
032900           MOVE "WARNING"        TO WS-ADD-SEVERITY
033000           MOVE MKI-CURRENCY-CODE TO WS-ADD-VALUE
033100           PERFORM ADD-ERROR-ENTRY.
033200*-------------------------------------------------------------
033300
033400*-------------------------------------------------------------
033500*    Population estimate is optional but must be non-negative
033600*    when present.
033700*-------------------------------------------------------------
033800 GET-MARKET-POPULATION-EST.
033900
034000     IF MKI-POPULATION-EST = SPACES
034100        MOVE ZERO TO MKA-POPULATION-EST
034200     ELSE
034300        MOVE MKI-POPULATION-EST TO WS-POP-STAGE-X
034400        MOVE WS-POP-STAGE-X TO WS-NUMERIC-TEST-FIELD
034500        PERFORM CHECK-IF-NUMERIC
034600        IF VALID-NUMERIC
034700           MOVE WS-POP-STAGE-9 TO MKA-POPULATION-EST
034800        ELSE
034900           MOVE ZERO            TO MKA-POPULATION-EST
035000           MOVE "POPULATION-ESTIMATE" TO WS-ADD-FIELD-NAME
035100           MOVE "NOT A VALID POSITIVE INTEGER" TO WS-ADD-MESSAGE
035200           MOVE "ERROR"         TO WS-ADD-SEVERITY
035300           MOVE MKI-POPULATION-EST TO WS-ADD-VALUE
035400           PERFORM ADD-ERROR-ENTRY.
035500*-------------------------------------------------------------
035600
035700*-------------------------------------------------------------
035800*    Only rows that cleared every edit reach the accepted-rows
035900*    file that the rest of the batch run reads from.
036000*-------------------------------------------------------------
036100 3300-WRITE-ACCEPTED-RECORD.
036200
036300     WRITE MKA-ACCEPTED-RECORD.
036400*-------------------------------------------------------------
036500
036600*-------------------------------------------------------------
036700*    End-of-run control totals - rows read, accepted and rejected,
036800*    so operations can confirm the batch ran clean.
036900*-------------------------------------------------------------
037000 8000-PRINT-CONTROL-REPORT.
037100
037200     DISPLAY " ".
037300     DISPLAY "========================================".
037400     DISPLAY "  MARKET IMPORT CONTROL REPORT".
037500     DISPLAY "========================================".
037600     DISPLAY "  TOTAL RECORDS READ. . . . . " WS-TOTAL-RECS.
037700     DISPLAY "  RECORDS PROCESSED . . . . . " WS-PROCESSED-RECS.
037800     DISPLAY "  RECORDS ACCEPTED. . . . . . " WS-SUCCESS-RECS.
037900     DISPLAY "  RECORDS REJECTED. . . . . . " WS-FAILED-RECS.
038000     DISPLAY "  RECORDS SKIPPED . . . . . . " WS-SKIPPED-RECS.
038100     IF WS-FAILED-RECS > ZERO
038200        DISPLAY "  RUN STATUS . . . . . . . . . PARTIAL"
038300     ELSE
038400        DISPLAY "  RUN STATUS . . . . . . . . . COMPLETED".
038500     DISPLAY "========================================".
038600*-------------------------------------------------------------
038700
038800*-------------------------------------------------------------
038900*    Closes every file and ends the run.
039000*-------------------------------------------------------------
039100 9000-TERMINATE-RUN.
039200
039300     CLOSE MARKET-INPUT-FILE
039400           MARKET-ACCEPTED-FILE
039500           REJECT-ERROR-FILE
039600           CONTROL-SEQUENCE-FILE.
039700*-------------------------------------------------------------
039800
039900     COPY "PLVALID.CBL".
040000     COPY "PLERRWRT.CBL".
040100     COPY "PLCTLSEQ.CBL".
040200
