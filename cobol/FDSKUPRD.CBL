000100
000200*-------------------------------------------------------------
000300*    FDSKUPRD.CBL
000400*    FD and record layouts for the SKU product input file and
000500*    the accepted (cleansed) SKU product output file.
000600*    Incoming numeric-look fields ride in X(15) staging slots
000700*    until GET-SKUPRD-xxx proves them numeric (CHECK-IF-NUMERIC,
000800*    PLVALID.CBL) and edits them into the accepted record's true
000900*    picture - this shop never trusts an external field's shape.
001000*-------------------------------------------------------------
001100*    03.02.23   T.ARCE      ORIGINAL
001200*    04.18.23   T.ARCE      CR-0981 added REQUIRES-REFRIGERATION
001300*-------------------------------------------------------------
001400
001500*    same X(15)-staging-slot discipline as the other accepted
001600*    files - SI-LENGTH-CM/-WIDTH-CM/-HEIGHT-CM/-WEIGHT-KG and
001700*    SI-SHELF-LIFE-DAYS all ride in display text until edited.
001800     FD  SKUPRD-INPUT-FILE
001900         LABEL RECORDS ARE STANDARD.
002000
002100     01  SKUPRD-INPUT-RECORD.
002200         05  SI-SKU-ID                PIC X(36).
002300         05  SI-PRODUCT-NAME          PIC X(60).
002400         05  SI-DESCRIPTION           PIC X(100).
002500         05  SI-BRAND                 PIC X(30).
002600         05  SI-MANUFACTURER          PIC X(30).
002700         05  SI-MODEL-NUMBER          PIC X(20).
002800         05  SI-UPC-CODE              PIC X(20).
002900         05  SI-EAN-CODE              PIC X(20).
003000         05  SI-CATEGORY-ID           PIC X(36).
003100         05  SI-LENGTH-CM             PIC X(15).
003200         05  SI-WIDTH-CM              PIC X(15).
003300         05  SI-HEIGHT-CM             PIC X(15).
003400         05  SI-WEIGHT-KG             PIC X(15).
003500         05  SI-IS-ACTIVE             PIC X(01).
003600         05  SI-IS-HAZARDOUS          PIC X(01).
003700         05  SI-REQUIRES-REFRIG       PIC X(01).
003800         05  SI-SHELF-LIFE-DAYS       PIC X(15).
003900         05  FILLER                   PIC X(30).
004000
004100*    SA-CATEGORY-ID is what ties a SKU into the category-level
004200*    benchmark grouping in benchmarking-analysis.cob - a blank
004300*    category is accepted, it simply never groups with others.
004400     FD  SKUPRD-ACCEPTED-FILE
004500         LABEL RECORDS ARE STANDARD.
004600
004700     01  SKUPRD-ACCEPTED-RECORD.
004800         05  SA-SKU-ID                PIC X(36).
004900         05  SA-PRODUCT-NAME          PIC X(60).
005000         05  SA-DESCRIPTION           PIC X(100).
005100         05  SA-BRAND                 PIC X(30).
005200         05  SA-MANUFACTURER          PIC X(30).
005300         05  SA-MODEL-NUMBER          PIC X(20).
005400         05  SA-UPC-CODE              PIC X(20).
005500         05  SA-EAN-CODE              PIC X(20).
005600         05  SA-CATEGORY-ID           PIC X(36).
005700         05  SA-LENGTH-CM             PIC S9(5)V99.
005800         05  SA-WIDTH-CM              PIC S9(5)V99.
005900         05  SA-HEIGHT-CM             PIC S9(5)V99.
006000         05  SA-WEIGHT-KG             PIC S9(5)V99.
006100         05  SA-IS-ACTIVE             PIC X(01).
006200             88  SA-ACTIVE-YES        VALUE "Y".
006300             88  SA-ACTIVE-NO         VALUE "N".
006400         05  SA-IS-HAZARDOUS          PIC X(01).
006500             88  SA-HAZARDOUS-YES     VALUE "Y".
006600         05  SA-REQUIRES-REFRIG       PIC X(01).
006700             88  SA-REFRIG-YES        VALUE "Y".
006800         05  SA-SHELF-LIFE-DAYS       PIC 9(05).
006900         05  FILLER                   PIC X(30).
007000
007100
007200
