000100
000200*-------------------------------------------------------------
000300*    FDVENDOR.CBL
000400*    FD and record layouts for the vendor input file and the
000500*    accepted (cleansed) vendor output file.
000600*-------------------------------------------------------------
000700*    03.02.23   T.ARCE      ORIGINAL
000800*    05.02.23   T.ARCE      CR-1013 added RELIABILITY-SCORE
000900*-------------------------------------------------------------
001000
001100*    raw extract - lat/long and reliability score arrive as
001200*    signed-decimal text (sign byte + digits) and are parsed by
001300*    PARSE-SIGNED-DECIMAL before landing on the accepted record.
001400     FD  VENDOR-INPUT-FILE
001500         LABEL RECORDS ARE STANDARD.
001600
001700     01  VNI-INPUT-RECORD.
001800         05  VNI-VENDOR-ID            PIC X(36).
001900         05  VNI-VENDOR-NAME          PIC X(40).
002000         05  VNI-VENDOR-CODE          PIC X(20).
002100         05  VNI-CONTACT-EMAIL        PIC X(60).
002200         05  VNI-CONTACT-PHONE        PIC X(20).
002300         05  VNI-HQ-ADDRESS           PIC X(80).
002400         05  VNI-HQ-LATITUDE          PIC X(15).
002500         05  VNI-HQ-LONGITUDE         PIC X(15).
002600         05  VNI-RELIABILITY-SCORE    PIC X(15).
002700         05  VNI-PAYMENT-TERMS-DAYS   PIC X(15).
002800         05  VNI-IS-ACTIVE            PIC X(01).
002900         05  FILLER                   PIC X(30).
003000
003100*    VNA-IS-ACTIVE gates whether proximity-analysis and the
003200*    benchmarking vendor passes consider this vendor at all.
003300     FD  VENDOR-ACCEPTED-FILE
003400         LABEL RECORDS ARE STANDARD.
003500
003600     01  VNA-ACCEPTED-RECORD.
003700         05  VNA-VENDOR-ID            PIC X(36).
003800         05  VNA-VENDOR-NAME          PIC X(40).
003900         05  VNA-VENDOR-CODE          PIC X(20).
004000         05  VNA-CONTACT-EMAIL        PIC X(60).
004100         05  VNA-CONTACT-PHONE        PIC X(20).
004200         05  VNA-HQ-ADDRESS           PIC X(80).
004300         05  VNA-HQ-LATITUDE          PIC S9(3)V9(6).
004400         05  VNA-HQ-LONGITUDE         PIC S9(3)V9(6).
004500         05  VNA-RELIABILITY-SCORE    PIC S9(3)V99.
004600         05  VNA-PAYMENT-TERMS-DAYS   PIC 9(05).
004700         05  VNA-IS-ACTIVE            PIC X(01).
004800             88  VNA-ACTIVE-YES       VALUE "Y".
004900         05  FILLER                   PIC X(30).
005000
