000100
000200*-------------------------------------------------------------
000300*    SLDISTCN.CBL
000400*    FILE-CONTROL entries for the distribution-center input and
000500*    the accepted (cleansed) distribution-center output.
000600*-------------------------------------------------------------
000700*    03.09.23   T.ARCE      ORIGINAL
000800*-------------------------------------------------------------
000900
001000     SELECT DISTCN-INPUT-FILE
001100            ASSIGN TO DISTCIN
001200            ORGANIZATION IS LINE SEQUENTIAL.
001300
001400     SELECT DISTCN-ACCEPTED-FILE
001500            ASSIGN TO DISTCOT
001600            ORGANIZATION IS LINE SEQUENTIAL.
