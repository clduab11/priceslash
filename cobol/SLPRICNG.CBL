000100
000200*-------------------------------------------------------------
000300*    SLPRICNG.CBL
000400*    FILE-CONTROL entries for vendor-pricing input/accepted,
000500*    the indexed current-price master (supersede/history
000600*    posting target, keyed by PRICING-ID) and the append-only
000700*    price-history file.
000800*-------------------------------------------------------------
000900*    03.16.23   T.ARCE      ORIGINAL
001000*    06.01.23   T.ARCE      CR-1077 CURRENT-PRICE-MASTER keyed
001100*-------------------------------------------------------------
001200
001300     SELECT PRICING-INPUT-FILE
001400            ASSIGN TO PRICEIN
001500            ORGANIZATION IS LINE SEQUENTIAL.
001600
001700     SELECT PRICING-ACCEPTED-FILE
001800            ASSIGN TO PRICEOT
001900            ORGANIZATION IS LINE SEQUENTIAL.
002000
002100     SELECT CURRENT-PRICE-MASTER-FILE
002200            ASSIGN TO PRCMSTR
002300            ORGANIZATION IS INDEXED
002400            ACCESS MODE IS DYNAMIC
002500            RECORD KEY IS PM-PRICING-ID.
002600
002700     SELECT PRICE-HISTORY-FILE
002800            ASSIGN TO PRCHIST
002900            ORGANIZATION IS LINE SEQUENTIAL.
