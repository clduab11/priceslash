000100
000200*-------------------------------------------------------------
000300*    WSDATE.CBL
000400*    Working-storage used by PLDATE.CBL to stamp the run
000500*    start/end time on the ingestion log.
000600*-------------------------------------------------------------
000700*    02.14.92   R.OKONKWO     ORIGINAL (voucher pay-date entry)
000800*    06.03.98   R.OKONKWO     Y2K - CCYY made 4-digit throughout,
000900*                             century windowed off ACCEPT FROM
001000*                             DATE's 2-digit year (pivot 50)
001100*    04.11.23   T.ARCE        REPURPOSED for the run-stamp used
001200*                             by the ingestion log; ACCEPT-FROM-
001300*                             USER date entry removed
001400*-------------------------------------------------------------
001500
001600 01  GDTV-RUN-DATE-RAW.
001700     05  GDTV-RUN-YY              PIC 99.
001800     05  GDTV-RUN-MM              PIC 99.
001900         88  GDTV-MONTH-VALID     VALUE 1 THRU 12.
002000     05  GDTV-RUN-DD              PIC 99.
002100
002200 01  GDTV-RUN-TIME-RAW.
002300     05  GDTV-RUN-HH              PIC 99.
002400     05  GDTV-RUN-MN              PIC 99.
002500     05  GDTV-RUN-SS              PIC 99.
002600     05  GDTV-RUN-HS              PIC 99.
002700
002800 77  GDTV-RUN-CENTURY             PIC 99.
002900
003000 01  GDTV-RUN-STAMP-EDITED.
003100     05  GDTV-E-CCYY              PIC 9(4).
003200     05  FILLER                   PIC X VALUE "-".
003300     05  GDTV-E-MM                PIC 99.
003400     05  FILLER                   PIC X VALUE "-".
003500     05  GDTV-E-DD                PIC 99.
003600     05  FILLER                   PIC X VALUE SPACE.
003700     05  GDTV-E-HH                PIC 99.
003800     05  FILLER                   PIC X VALUE ":".
003900     05  GDTV-E-MN                PIC 99.
004000     05  FILLER                   PIC X VALUE ":".
004100     05  GDTV-E-SS                PIC 99.
004200
004300 77  GDTV-DUMMY                   PIC X.
