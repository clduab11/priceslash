000100
000200*-------------------------------------------------------------
000300*    WSVALID.CBL
000400*    Working-storage shared by every import/validate program:
000500*    record counters, the current record's error/warning list,
000600*    and the recognized reference-code tables (currency,
000700*    country, stock-status, market-tier, pricing source).
000800*-------------------------------------------------------------
000900*    03.02.23   T.ARCE      ORIGINAL for PricePoint Intel batch
001000*    03.19.23   T.ARCE      added SOURCE and TIER tables
001100*    07.02.23   P.NGUYEN    CR-1042 country table widened to 30
001200*-------------------------------------------------------------
001300
001400 01  WS-RECORD-COUNTERS.
001500     05  WS-TOTAL-RECS          PIC 9(7) COMP VALUE ZERO.
001600     05  WS-PROCESSED-RECS      PIC 9(7) COMP VALUE ZERO.
001700     05  WS-SUCCESS-RECS        PIC 9(7) COMP VALUE ZERO.
001800     05  WS-FAILED-RECS         PIC 9(7) COMP VALUE ZERO.
001900     05  WS-SKIPPED-RECS        PIC 9(7) COMP VALUE ZERO.
002000     05  FILLER                 PIC X(08) VALUE SPACES.
002100
002200 77  WS-ROW-NUMBER              PIC 9(7) COMP VALUE ZERO.
002300
002400 01  WS-CURRENT-ERRORS.
002500     05  WS-REC-ERROR-COUNT     PIC 9(2) COMP VALUE ZERO.
002600     05  WS-REC-WARNING-COUNT   PIC 9(2) COMP VALUE ZERO.
002700     05  WS-ERROR-COUNT         PIC 9(2) COMP VALUE ZERO.
002800     05  WS-ERROR-ENTRY OCCURS 20 TIMES INDEXED BY WS-ERR-IDX.
002900         10  WS-ERR-FIELD-NAME  PIC X(30).
003000         10  WS-ERR-MESSAGE     PIC X(80).
003100         10  WS-ERR-SEVERITY    PIC X(07).
003200             88  WS-ERR-IS-ERROR    VALUE "ERROR".
003300             88  WS-ERR-IS-WARNING  VALUE "WARNING".
003400         10  WS-ERR-VALUE       PIC X(40).
003500     05  FILLER                 PIC X(04) VALUE SPACES.
003600
003700 77  WS-RECORD-HAS-ERROR        PIC X VALUE "N".
003800     88  RECORD-HAS-ERROR       VALUE "Y".
003900
004000*--------------- staging area for ADD-ERROR-ENTRY --------------
004100 77  WS-ADD-FIELD-NAME          PIC X(30).
004200 77  WS-ADD-MESSAGE             PIC X(80).
004300 77  WS-ADD-SEVERITY            PIC X(07).
004400 77  WS-ADD-VALUE               PIC X(40).
004500
004600*--------------- recognized currency-code table (16) ---------
004700 01  WS-CCY-TABLE-VALUES.
004800     05  FILLER  PIC X(48) VALUE
004900         "USDEURGBPJPYCADAUDCHFCNYINRMXNBRLKRWSGDHKDNOKSEK".
005000 01  WS-CCY-TABLE REDEFINES WS-CCY-TABLE-VALUES.
005100     05  WS-CCY-ENTRY OCCURS 16 TIMES PIC X(03).
005200 77  WS-CCY-IDX                 PIC 9(2) COMP VALUE ZERO.
005300 77  WS-FOUND-CCY               PIC X VALUE "N".
005400     88  FOUND-CCY              VALUE "Y".
005500
005600*--------------- recognized country-code table (30) ----------
005700 01  WS-CTRY-TABLE-VALUES.
005800     05  FILLER  PIC X(60) VALUE
005900         "USCAMXGBDEFRITESNLBEAUNZJPKRCNINBRARCLCOSGHKTWPHIDMYTHVNAESA".
006000 01  WS-CTRY-TABLE REDEFINES WS-CTRY-TABLE-VALUES.
006100     05  WS-CTRY-ENTRY OCCURS 30 TIMES PIC X(02).
006200 77  WS-CTRY-IDX                PIC 9(2) COMP VALUE ZERO.
006300 77  WS-FOUND-CTRY              PIC X VALUE "N".
006400     88  FOUND-CTRY             VALUE "Y".
006500
006600*--------------- recognized stock-status table (4) -----------
006700 01  WS-STOCK-TABLE-VALUES.
006800     05  FILLER  PIC X(56) VALUE
006900         "IN_STOCK      LOW_STOCK     OUT_OF_STOCK  DISCONTINUED  ".
007000 01  WS-STOCK-STATUS-TABLE REDEFINES WS-STOCK-TABLE-VALUES.
007100     05  WS-STOCK-ENTRY OCCURS 4 TIMES PIC X(14).
007200 77  WS-STOCK-IDX               PIC 9 COMP VALUE ZERO.
007300 77  WS-FOUND-STOCK             PIC X VALUE "N".
007400     88  FOUND-STOCK            VALUE "Y".
007500
007600*--------------- recognized market-tier table (4) -------------
007700 01  WS-TIER-TABLE-VALUES.
007800     05  FILLER  PIC X(24) VALUE
007900         "TIER_1TIER_2TIER_3TIER_4".
008000 01  WS-TIER-TABLE REDEFINES WS-TIER-TABLE-VALUES.
008100     05  WS-TIER-ENTRY OCCURS 4 TIMES PIC X(06).
008200 77  WS-TIER-IDX                PIC 9 COMP VALUE ZERO.
008300 77  WS-FOUND-TIER              PIC X VALUE "N".
008400     88  FOUND-TIER             VALUE "Y".
008500
008600*--------------- recognized pricing-source table (5) ----------
008700 01  WS-SOURCE-TABLE-VALUES.
008800     05  FILLER  PIC X(30) VALUE
008900         "API   CSV   EXCEL MANUALSCRAPE".
009000 01  WS-SOURCE-TABLE REDEFINES WS-SOURCE-TABLE-VALUES.
009100     05  WS-SOURCE-ENTRY OCCURS 5 TIMES PIC X(06).
009200 77  WS-SOURCE-IDX              PIC 9 COMP VALUE ZERO.
009300 77  WS-FOUND-SOURCE            PIC X VALUE "N".
009400     88  FOUND-SOURCE           VALUE "Y".
009500
009600*--------------- edited-value staging for the LOOK-FOR-xxx -----
009700*    paragraphs above (PLVALID.CBL moves the edited candidate
009800*    value here before scanning the matching table)
009900 77  WS-EDIT-CCY-CODE           PIC X(03).
010000 77  WS-EDIT-CTRY-CODE          PIC X(02).
010100 77  WS-EDIT-STOCK-STATUS       PIC X(14).
010200 77  WS-EDIT-TIER               PIC X(06).
010300 77  WS-EDIT-SOURCE             PIC X(06).
010400
010500*--------------- numeric-edit work areas ----------------------
010600 77  WS-NUMERIC-TEST-FIELD      PIC X(15).
010700 77  WS-NUMERIC-TEST-9 REDEFINES WS-NUMERIC-TEST-FIELD PIC 9(15).
010800 77  WS-VALID-NUMERIC           PIC X VALUE "N".
010900     88  VALID-NUMERIC          VALUE "Y".
011000
011100 77  WS-EMAIL-AT-POS            PIC 9(03) COMP VALUE ZERO.
011200 77  WS-EMAIL-DOT-POS           PIC 9(03) COMP VALUE ZERO.
011300 77  WS-VALID-EMAIL-SHAPE       PIC X VALUE "N".
011400     88  VALID-EMAIL-SHAPE      VALUE "Y".
011500
011600*--------------- boolean-flag conversion scratch (single-char) --
011700*    the fixed layouts only allow one byte for a flag, so the
011800*    source system's TRUE/1/YES/Y wordier grammar narrows here to
011900*    Y/1 -> true, N/0 -> false, space -> unset, anything else is
012000*    a WARNING defaulted to false.
012100 77  WS-BOOL-CANDIDATE          PIC X(01).
012200 77  WS-BOOL-RESULT             PIC X VALUE SPACE.
012300     88  WS-BOOL-IS-TRUE        VALUE "Y".
012400     88  WS-BOOL-IS-FALSE       VALUE "N".
012500 77  WS-BOOL-WARNED             PIC X VALUE "N".
012600     88  WS-BOOL-DID-WARN       VALUE "Y".
012700
012800*--------------- signed-decimal staging (1-byte sign + 14 digits)
012900*    byte 1 of the candidate field is space (positive) or "-"
013000*    (negative); the remaining 14 bytes are a zero-filled
013100*    unsigned digit string, decimal position implied by whichever
013200*    REDEFINES view the calling program's field needs - 6 decimals
013300*    for a lat/long coordinate, 2 for a money or percentage field.
013400 77  WS-SGN-STAGE-X             PIC X(15).
013500 77  WS-SGN-SIGN                PIC X.
013600 77  WS-SGN-MAGNITUDE-X         PIC X(14).
013700 77  WS-SGN-MAGNITUDE-GEO REDEFINES WS-SGN-MAGNITUDE-X
013800                                PIC 9(08)V9(06).
013900 77  WS-SGN-MAGNITUDE-MNY REDEFINES WS-SGN-MAGNITUDE-X
014000                                PIC 9(12)V99.
014100 77  WS-SGN-VALID               PIC X VALUE "N".
014200     88  SGN-VALID              VALUE "Y".
014300
014400*--------------- surrogate-ID generation (PLCTLSEQ.CBL) ---------
014500 77  WS-SEQ-RECTYPE-CODE        PIC X(03).
014600 01  WS-GENERATED-ID-LAYOUT.
014700     05  WS-GEN-ID-PREFIX       PIC X(03).
014800     05  FILLER                 PIC X VALUE "-".
014900     05  WS-GEN-ID-NUMBER       PIC 9(09).
015000     05  FILLER                 PIC X(23) VALUE SPACES.
015100 77  WS-GENERATED-ID            PIC X(36).
