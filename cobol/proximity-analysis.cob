000100*-------------------------------------------------------------
000200*    proximity-analysis.cob
000300*    Scores every active vendor's distribution-center coverage
000400*    of every market (great-circle distance, exponential decay
000500*    score, rank-weighted average), reports coverage and gaps,
000600*    and locates a weighted-centroid "ideal" warehouse point.
000700*-------------------------------------------------------------
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. proximity-analysis.
001000 AUTHOR. P. NGUYEN.
001100 INSTALLATION. CRESTVIEW DISTRIBUTORS - EDP DEPT.
001200 DATE-WRITTEN. 02/14/1991.
001300 DATE-COMPILED.
001400 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001500*-------------------------------------------------------------
001600*    CHANGE LOG
001700*-------------------------------------------------------------
001800*    02.14.91   P.NGUYEN      ORIGINAL - straight-line distance
001900*                             table for freight-zone assignment,
002000*                             run against the warehouse master
002100*    09.02.94   P.NGUYEN      added weighted nearest-warehouse
002200*                             ranking for the zone report
002300*    06.03.98   P.NGUYEN      Y2K - four-digit year throughout
002400*    03.28.23   R.OKONKWO     CR-0960 rebuilt as the PricePoint
002500*                             Intel market/vendor proximity
002600*                             scorer; zone table replaced by the
002700*                             haversine decay-score formulas in
002800*                             PLHAVER.CBL
002900*    04.11.23   R.OKONKWO     CR-1141 added the coverage-gap
003000*                             report and weighted-centroid
003100*                             optimal-location pass
003200*-------------------------------------------------------------
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     COPY "SLMARKET.CBL".
004200     COPY "SLVENDOR.CBL".
004300     COPY "SLDISTCN.CBL".
004400
004500     SELECT PRINTER-FILE
004600            ASSIGN TO "proximity-analysis.prn"
004700            ORGANIZATION IS LINE SEQUENTIAL.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100     COPY "FDMARKET.CBL".
005200     COPY "FDVENDOR.CBL".
005300     COPY "FDDISTCN.CBL".
005400
005500     FD  PRINTER-FILE
005600         LABEL RECORDS ARE OMITTED.
005700
005800     01  PRINTER-RECORD             PIC X(80).
005900
006000 WORKING-STORAGE SECTION.
006100     COPY "WSHAVER.CBL".
006200
006300 77  W-END-OF-FILE              PIC X VALUE "N".
006400     88  END-OF-FILE            VALUE "Y".
006500
006600*--------------- in-memory market / vendor / center tables -----
006700*    staged once at the start of the run from MARKET-MASTER-FILE,
006800*    VENDOR-MASTER-FILE and DISTRIBUTION-CENTER-MASTER-FILE - the
006900*    scoring passes below never re-read those three files.
007000 01  WS-MARKET-TABLE.
007100     05  WS-MKT-ENTRY OCCURS 1000 TIMES INDEXED BY WS-MKT-IDX.
007200         10  WS-MKT-ID              PIC X(36).
007300         10  WS-MKT-REGION          PIC X(40).
007400         10  WS-MKT-LAT             PIC S9(3)V9(6).
007500         10  WS-MKT-LON             PIC S9(3)V9(6).
007600 77  WS-MARKET-COUNT            PIC 9(5) COMP VALUE ZERO.
007700
007800 01  WS-VENDOR-TABLE.
007900     05  WS-VND-ENTRY OCCURS 2000 TIMES INDEXED BY WS-VND-IDX.
008000         10  WS-VND-ID              PIC X(36).
008100         10  WS-VND-NAME            PIC X(40).
008200 77  WS-VENDOR-COUNT            PIC 9(5) COMP VALUE ZERO.
008300
008400 01  WS-CENTER-TABLE.
008500     05  WS-CTR-ENTRY OCCURS 5000 TIMES INDEXED BY WS-CTR-IDX.
008600         10  WS-CTR-VENDOR-ID       PIC X(36).
008700         10  WS-CTR-LAT             PIC S9(3)V9(6).
008800         10  WS-CTR-LON             PIC S9(3)V9(6).
008900 77  WS-CENTER-COUNT            PIC 9(5) COMP VALUE ZERO.
009000
009100*--------------- per-pair scratch: one vendor's centers --------
009200*    rebuilt for every market/vendor pair scored - holds just
009300*    that vendor's center distances long enough to find the
009400*    nearest and average, then gets overwritten for the next pair.
009500 01  WS-VENDOR-DIST-TABLE.
009600     05  WS-VD-ENTRY OCCURS 500 TIMES INDEXED BY WS-VD-IDX.
009700         10  WS-VD-DISTANCE         PIC S9(5)V99.
009800         10  WS-VD-SCORE            PIC S9(3)V99.
009900 77  WS-VENDOR-DIST-COUNT       PIC 9(3) COMP VALUE ZERO.
010000 77  WS-TEMP-DIST               PIC S9(5)V99.
010100 77  WS-TEMP-SCORE              PIC S9(3)V99.
010200 77  WS-SWAP-FLAG               PIC X VALUE "N".
010300     88  SWAP-OCCURRED          VALUE "Y".
010400
010500 77  WS-PAIR-WEIGHT             PIC S9(3)V9(6).
010600 77  WS-WEIGHT-SUM              PIC S9(5)V9(6).
010700 77  WS-WEIGHTED-TERM           PIC S9(5)V9(6).
010800 77  WS-WEIGHTED-SCORE-SUM      PIC S9(7)V9(6).
010900 77  WS-PAIR-COVERAGE-SCORE     PIC S9(3)V99.
011000 77  WS-DIST-SUM                PIC S9(8)V99.
011100 77  WS-PAIR-NEAREST-DIST       PIC S9(5)V99.
011200 77  WS-PAIR-AVERAGE-DIST       PIC S9(5)V99.
011300
011400*--------------- coverage results (all market x vendor pairs) --
011500*    every scored pair lands here regardless of score - the gap
011600*    table below is a filtered subset, not a separate computation.
011700 01  WS-COVERAGE-TABLE.
011800     05  WS-CVG-ENTRY OCCURS 5000 TIMES INDEXED BY WS-CVG-IDX.
011900         10  WS-CVG-MARKET-ID       PIC X(36).
012000         10  WS-CVG-REGION          PIC X(40).
012100         10  WS-CVG-VENDOR-ID       PIC X(36).
012200         10  WS-CVG-VENDOR-NAME     PIC X(40).
012300         10  WS-CVG-SCORE           PIC S9(3)V99.
012400         10  WS-CVG-NEAREST         PIC S9(5)V99.
012500         10  WS-CVG-AVERAGE         PIC S9(5)V99.
012600         10  WS-CVG-CENTER-COUNT    PIC 9(5) COMP.
012700 77  WS-COVERAGE-COUNT          PIC 9(5) COMP VALUE ZERO.
012800 77  WS-MARKET-BLOCK-START      PIC 9(5) COMP VALUE ZERO.
012900 77  WS-MARKET-BLOCK-END        PIC 9(5) COMP VALUE ZERO.
013000 77  WS-BLK-IDX                 PIC 9(5) COMP VALUE ZERO.
013100 01  WS-CVG-TEMP.
013200     05  WS-CVGT-MARKET-ID          PIC X(36).
013300     05  WS-CVGT-REGION             PIC X(40).
013400     05  WS-CVGT-VENDOR-ID          PIC X(36).
013500     05  WS-CVGT-VENDOR-NAME        PIC X(40).
013600     05  WS-CVGT-SCORE              PIC S9(3)V99.
013700     05  WS-CVGT-NEAREST            PIC S9(5)V99.
013800     05  WS-CVGT-AVERAGE            PIC S9(5)V99.
013900     05  WS-CVGT-CENTER-COUNT       PIC 9(5) COMP.
014000
014100*--------------- gap results (score < 30, any center count) ----
014200*    a coverage score under 30 marks a market/vendor pair as a
014300*    distribution gap worth flagging on its own report, separate
014400*    from the full coverage listing above.
014500 01  WS-GAP-TABLE.
014600     05  WS-GAP-ENTRY OCCURS 5000 TIMES INDEXED BY WS-GAP-IDX.
014700         10  WS-GAP-MARKET-ID       PIC X(36).
014800         10  WS-GAP-REGION          PIC X(40).
014900         10  WS-GAP-VENDOR-ID       PIC X(36).
015000         10  WS-GAP-VENDOR-NAME     PIC X(40).
015100         10  WS-GAP-SCORE           PIC S9(3)V99.
015200         10  WS-GAP-NEAREST         PIC S9(5)V99.
015300         10  WS-GAP-CENTER-COUNT    PIC 9(5) COMP.
015400         10  WS-GAP-SEVERITY        PIC X(08).
015500 77  WS-GAP-COUNT               PIC 9(5) COMP VALUE ZERO.
015600 01  WS-GAP-TEMP.
015700     05  WS-GAPT-MARKET-ID          PIC X(36).
015800     05  WS-GAPT-REGION             PIC X(40).
015900     05  WS-GAPT-VENDOR-ID          PIC X(36).
016000     05  WS-GAPT-VENDOR-NAME        PIC X(40).
016100     05  WS-GAPT-SCORE              PIC S9(3)V99.
016200     05  WS-GAPT-NEAREST            PIC S9(5)V99.
016300     05  WS-GAPT-CENTER-COUNT       PIC 9(5) COMP.
016400     05  WS-GAPT-SEVERITY           PIC X(08).
016500
016600*--------------- weighted-centroid optimal-location pass -------
016700*    a single weighted-average lat/long across every market,
016800*    weighted by population so a sparsely-covered but populous
016900*    market pulls the suggested new-center location its way.
017000 77  WS-CENTROID-LAT-SUM        PIC S9(8)V9(6).
017100 77  WS-CENTROID-LON-SUM        PIC S9(8)V9(6).
017200 77  WS-CENTROID-LAT            PIC S9(3)V9(6).
017300 77  WS-CENTROID-LON            PIC S9(3)V9(6).
017400 77  WS-CENTROID-SCORE-SUM      PIC S9(8)V99.
017500 77  WS-CENTROID-AVG-SCORE      PIC S9(3)V99.
017600 77  WS-CENTROID-OVER-30-CNT    PIC 9(5) COMP VALUE ZERO.
017700
017800*--------------- legacy numeric-edit staging (totals page) -----
017900 77  WS-CTR-COUNT-STAGE-X       PIC X(05).
018000 77  WS-CTR-COUNT-STAGE-9 REDEFINES WS-CTR-COUNT-STAGE-X
018100                                PIC 9(05).
018200 77  WS-MKT-COUNT-STAGE-X       PIC X(05).
018300 77  WS-MKT-COUNT-STAGE-9 REDEFINES WS-MKT-COUNT-STAGE-X
018400                                PIC 9(05).
018500 77  WS-VND-COUNT-STAGE-X       PIC X(05).
018600 77  WS-VND-COUNT-STAGE-9 REDEFINES WS-VND-COUNT-STAGE-X
018700                                PIC 9(05).
018800
018900*--------------- print work areas -------------------------------
019000 01  TITLE.
019100     05  FILLER                 PIC X(10) VALUE SPACES.
019200     05  TITLE-TEXT              PIC X(50).
019300     05  FILLER                 PIC X(06) VALUE "PAGE: ".
019400     05  PAGE-NUMBER             PIC 9(03) VALUE ZERO.
019500     05  FILLER                 PIC X(11) VALUE SPACES.
019600
019700 77  HEADING-1                 PIC X(80).
019800 77  HEADING-2                 PIC X(80).
019900
020000 01  HDG-COVERAGE-1.
020100     05  FILLER  PIC X(80) VALUE
020200         "MARKET                   VENDOR                   SCORE  NEAREST  AVERAGE  CTRS".
020300
020400 01  HDG-COVERAGE-2.
020500     05  FILLER  PIC X(80) VALUE
020600         "------------------------ ------------------------ ------ -------- -------- ----".
020700
020800 01  HDG-GAP-1.
020900     05  FILLER  PIC X(80) VALUE
021000         "MARKET                   VENDOR                   SCORE  NEAREST  CTRS  SEVERITY".
021100
021200 01  HDG-GAP-2.
021300     05  FILLER  PIC X(80) VALUE
021400         "------------------------ ------------------------ ------ -------- ----  --------".
021500
021600 01  DETAIL-COVERAGE.
021700     05  D-CVG-REGION           PIC X(25).
021800     05  FILLER                 PIC X(01).
021900     05  D-CVG-VENDOR           PIC X(25).
022000     05  FILLER                 PIC X(01).
022100     05  D-CVG-SCORE            PIC ZZ9.99.
022200     05  FILLER                 PIC X(02).
022300     05  D-CVG-NEAREST          PIC ZZZZ9.99.
022400     05  FILLER                 PIC X(02).
022500     05  D-CVG-AVERAGE          PIC ZZZZ9.99.
022600     05  FILLER                 PIC X(02).
022700     05  D-CVG-CTRS             PIC ZZ9.
022800
022900 01  DETAIL-GAP.
023000     05  D-GAP-REGION           PIC X(25).
023100     05  FILLER                 PIC X(01).
023200     05  D-GAP-VENDOR           PIC X(25).
023300     05  FILLER                 PIC X(01).
023400     05  D-GAP-SCORE            PIC ZZ9.99.
023500     05  FILLER                 PIC X(02).
023600     05  D-GAP-NEAREST          PIC ZZZZ9.99.
023700     05  FILLER                 PIC X(03).
023800     05  D-GAP-CTRS             PIC ZZ9.
023900     05  FILLER                 PIC X(02).
024000     05  D-GAP-SEVERITY         PIC X(08).
024100
024200 01  DETAIL-CENTROID-1.
024300     05  FILLER  PIC X(30) VALUE "CENTROID LATITUDE . . . . . : ".
024400     05  D-CEN-LAT              PIC ZZZ9.999999.
024500     05  FILLER                 PIC X(42) VALUE SPACES.
024600
024700 01  DETAIL-CENTROID-2.
024800     05  FILLER  PIC X(30) VALUE "CENTROID LONGITUDE  . . . . : ".
024900     05  D-CEN-LON              PIC ZZZ9.999999.
025000     05  FILLER                 PIC X(42) VALUE SPACES.
025100
025200 01  DETAIL-CENTROID-3.
025300     05  FILLER  PIC X(30) VALUE "AVERAGE COVERAGE SCORE  . . : ".
025400     05  D-CEN-AVG-SCORE        PIC ZZ9.99.
025500     05  FILLER                 PIC X(47) VALUE SPACES.
025600
025700 01  DETAIL-CENTROID-4.
025800     05  FILLER  PIC X(30) VALUE "MARKETS SCORING OVER 30 . . : ".
025900     05  D-CEN-OVER-30          PIC ZZZZ9.
026000     05  FILLER                 PIC X(45) VALUE SPACES.
026100
026200 01  DETAIL-CENTROID-5.
026300     05  FILLER  PIC X(30) VALUE "TOTAL MARKETS EVALUATED . . : ".
026400     05  D-CEN-MKT-COUNT        PIC ZZZZ9.
026500     05  FILLER                 PIC X(45) VALUE SPACES.
026600
026700 01  DETAIL-CENTROID-6.
026800     05  FILLER  PIC X(30) VALUE "TOTAL ACTIVE VENDORS . . . . : ".
026900     05  D-CEN-VND-COUNT        PIC ZZZZ9.
027000     05  FILLER                 PIC X(45) VALUE SPACES.
027100
027200 01  DETAIL-CENTROID-7.
027300     05  FILLER  PIC X(30) VALUE "TOTAL ACTIVE CENTERS . . . . : ".
027400     05  D-CEN-CTR-COUNT        PIC ZZZZ9.
027500     05  FILLER                 PIC X(45) VALUE SPACES.
027600
027700 77  W-PRINTED-LINES            PIC 99 VALUE ZERO.
027800     88  PAGE-FULL              VALUE 40 THROUGH 99.
027900
028000 PROCEDURE DIVISION.
028100
028200*-------------------------------------------------------------
028300*    Top level control - load the market, vendor and distribution-
028400*    center reference tables, then run the coverage and gap passes.
028500*-------------------------------------------------------------
028600 0000-MAIN-PROCESS.
028700
028800     PERFORM 1000-LOAD-REFERENCE-TABLES.
028900     PERFORM 2000-SCORE-ALL-PAIRS.
029000     OPEN OUTPUT PRINTER-FILE.
029100     MOVE ZERO TO PAGE-NUMBER.
029200     PERFORM 3000-PRINT-COVERAGE-REPORT.
029300     PERFORM 4000-PRINT-GAP-REPORT.
029400     PERFORM 5000-PRINT-OPTIMAL-LOCATION.
029500     CLOSE PRINTER-FILE.
029600     STOP RUN.
029700*-------------------------------------------------------------
029800
029900*-------------------------------------------------------------
030000*    All three reference tables are small enough to keep resident
030100*    for the whole run - this avoids three nested re-reads below.
030200*-------------------------------------------------------------
030300 1000-LOAD-REFERENCE-TABLES.
030400
030500     OPEN INPUT MARKET-ACCEPTED-FILE.
030600     MOVE "N" TO W-END-OF-FILE.
030700     PERFORM READ-NEXT-MARKET.
030800     PERFORM LOAD-ONE-MARKET UNTIL END-OF-FILE.
030900     CLOSE MARKET-ACCEPTED-FILE.
031000
031100     OPEN INPUT VENDOR-ACCEPTED-FILE.
031200     MOVE "N" TO W-END-OF-FILE.
031300     PERFORM READ-NEXT-VENDOR.
031400     PERFORM LOAD-ONE-VENDOR UNTIL END-OF-FILE.
031500     CLOSE VENDOR-ACCEPTED-FILE.
031600
031700     OPEN INPUT DISTCN-ACCEPTED-FILE.
031800     MOVE "N" TO W-END-OF-FILE.
031900     PERFORM READ-NEXT-CENTER.
032000     PERFORM LOAD-ONE-CENTER UNTIL END-OF-FILE.
032100     CLOSE DISTCN-ACCEPTED-FILE.
032200*-------------------------------------------------------------
032300
032400*-------------------------------------------------------------
032500*    Sequential read of the market file; sets the end-of-file switch
032600*    tested by the driving PERFORM UNTIL.
032700*-------------------------------------------------------------
032800 READ-NEXT-MARKET.
032900
033000     READ MARKET-ACCEPTED-FILE
033100        AT END
033200           MOVE "Y" TO W-END-OF-FILE.
033300*-------------------------------------------------------------
033400
033500*-------------------------------------------------------------
033600*    Stages one market's coordinates into the in-memory table.
033700*-------------------------------------------------------------
033800 LOAD-ONE-MARKET.
033900
034000     ADD 1 TO WS-MARKET-COUNT.
034100     MOVE MKA-MARKET-ID TO WS-MKT-ID (WS-MARKET-COUNT).
034200     MOVE MKA-REGION-NAME TO WS-MKT-REGION (WS-MARKET-COUNT).
034300     MOVE MKA-LATITUDE TO WS-MKT-LAT (WS-MARKET-COUNT).
034400     MOVE MKA-LONGITUDE TO WS-MKT-LON (WS-MARKET-COUNT).
034500     PERFORM READ-NEXT-MARKET.
034600*-------------------------------------------------------------
034700
034800*-------------------------------------------------------------
034900*    Sequential read of the vendor file; own end-of-file switch,
035000*    independent of the market and center switches.
035100*-------------------------------------------------------------
035200 READ-NEXT-VENDOR.
035300
035400     READ VENDOR-ACCEPTED-FILE
035500        AT END
035600           MOVE "Y" TO W-END-OF-FILE.
035700*-------------------------------------------------------------
035800
035900*-------------------------------------------------------------
036000*    Only vendors carrying a coordinate pair are usable for distance
036100*    scoring - others are skipped here.
036200*-------------------------------------------------------------
036300 LOAD-ONE-VENDOR.
036400
036500     IF VNA-ACTIVE-YES
036600        ADD 1 TO WS-VENDOR-COUNT
036700        MOVE VNA-VENDOR-ID TO WS-VND-ID (WS-VENDOR-COUNT)
036800        MOVE VNA-VENDOR-NAME TO WS-VND-NAME (WS-VENDOR-COUNT).
036900     PERFORM READ-NEXT-VENDOR.
037000*-------------------------------------------------------------
037100
037200*-------------------------------------------------------------
037300*    Sequential read of the distribution-center file.
037400*-------------------------------------------------------------
037500 READ-NEXT-CENTER.
037600
037700     READ DISTCN-ACCEPTED-FILE
037800        AT END
037900           MOVE "Y" TO W-END-OF-FILE.
038000*-------------------------------------------------------------
038100
038200*-------------------------------------------------------------
038300*    Stages one distribution center's coordinates into the table.
038400*-------------------------------------------------------------
038500 LOAD-ONE-CENTER.
038600
038700     IF DCA-ACTIVE-YES
038800        ADD 1 TO WS-CENTER-COUNT
038900        MOVE DCA-VENDOR-ID TO WS-CTR-VENDOR-ID (WS-CENTER-COUNT)
039000        MOVE DCA-LATITUDE TO WS-CTR-LAT (WS-CENTER-COUNT)
039100        MOVE DCA-LONGITUDE TO WS-CTR-LON (WS-CENTER-COUNT).
039200     PERFORM READ-NEXT-CENTER.
039300*-------------------------------------------------------------
039400
039500*-------------------------------------------------------------
039600*    Drives the coverage score computation once per market against
039700*    every distribution center.
039800*-------------------------------------------------------------
039900 2000-SCORE-ALL-PAIRS.
040000
040100     PERFORM SCORE-ONE-MARKET VARYING WS-MKT-IDX FROM 1 BY 1
040200        UNTIL WS-MKT-IDX > WS-MARKET-COUNT.
040300*-------------------------------------------------------------
040400
040500*-------------------------------------------------------------
040600*    Builds this market's vendor-distance table, then scores its
040700*    coverage against the nearest centers.
040800*-------------------------------------------------------------
040900 SCORE-ONE-MARKET.
041000
041100     MOVE WS-COVERAGE-COUNT TO WS-MARKET-BLOCK-START.
041200     ADD 1 TO WS-MARKET-BLOCK-START.
041300     PERFORM SCORE-ONE-PAIR VARYING WS-VND-IDX FROM 1 BY 1
041400        UNTIL WS-VND-IDX > WS-VENDOR-COUNT.
041500     MOVE WS-COVERAGE-COUNT TO WS-MARKET-BLOCK-END.
041600     IF WS-MARKET-BLOCK-END > WS-MARKET-BLOCK-START
041700        PERFORM SORT-MARKET-BLOCK-DESC.
041800*-------------------------------------------------------------
041900
042000*-------------------------------------------------------------
042100*    One market/center distance, haversine-computed then converted
042200*    to a 0-100 coverage score by the decay factor.
042300*-------------------------------------------------------------
042400 SCORE-ONE-PAIR.
042500
042600     PERFORM BUILD-VENDOR-DIST-TABLE.
042700     IF WS-VENDOR-DIST-COUNT > 1
042800        PERFORM BUBBLE-SORT-DISTANCES.
042900     PERFORM COMPUTE-WEIGHTED-COVERAGE.
043000     PERFORM COMPUTE-AVERAGE-DISTANCE.
043100     IF WS-VENDOR-DIST-COUNT > 0
043200        MOVE WS-VD-DISTANCE (1) TO WS-PAIR-NEAREST-DIST
043300     ELSE
043400        MOVE ZERO TO WS-PAIR-NEAREST-DIST.
043500     PERFORM ADD-COVERAGE-ENTRY.
043600     IF WS-PAIR-COVERAGE-SCORE < 30
043700        PERFORM ADD-GAP-ENTRY.
043800*-------------------------------------------------------------
043900
044000*-------------------------------------------------------------
044100*    Collects each vendor's distance to this market, used to weight
044200*    the coverage score by vendor concentration.
044300*-------------------------------------------------------------
044400 BUILD-VENDOR-DIST-TABLE.
044500
044600     MOVE ZERO TO WS-VENDOR-DIST-COUNT.
044700     PERFORM CHECK-ONE-CENTER-FOR-PAIR
044800                               VARYING WS-CTR-IDX FROM 1 BY 1
044900        UNTIL WS-CTR-IDX > WS-CENTER-COUNT.
045000*-------------------------------------------------------------
045100
045200*-------------------------------------------------------------
045300*    Accumulates this center's distance to the current market for
045400*    the nearest/average distance figures.
045500*-------------------------------------------------------------
045600 CHECK-ONE-CENTER-FOR-PAIR.
045700
045800     IF WS-CTR-VENDOR-ID (WS-CTR-IDX) = WS-VND-ID (WS-VND-IDX)
045900        AND WS-VENDOR-DIST-COUNT < 500
046000        MOVE WS-MKT-LAT (WS-MKT-IDX) TO WS-HAV-LAT1
046100        MOVE WS-MKT-LON (WS-MKT-IDX) TO WS-HAV-LON1
046200        MOVE WS-CTR-LAT (WS-CTR-IDX) TO WS-HAV-LAT2
046300        MOVE WS-CTR-LON (WS-CTR-IDX) TO WS-HAV-LON2
046400        PERFORM HAVERSINE-DISTANCE
046500        PERFORM COMPUTE-PROXIMITY-SCORE
046600        ADD 1 TO WS-VENDOR-DIST-COUNT
046700        MOVE WS-HAVERSINE-KM
046800           TO WS-VD-DISTANCE (WS-VENDOR-DIST-COUNT)
046900        MOVE WS-PROXIMITY-SCORE
047000           TO WS-VD-SCORE (WS-VENDOR-DIST-COUNT).
047100*-------------------------------------------------------------
047200
047300*-------------------------------------------------------------
047400*    In-place bubble sort keeps the vendor-distance table small
047500*    enough for a straight array swap - no SORT verb needed.
047600*-------------------------------------------------------------
047700 BUBBLE-SORT-DISTANCES.
047800
047900     MOVE "Y" TO WS-SWAP-FLAG.
048000     PERFORM ONE-BUBBLE-OUTER-PASS UNTIL WS-SWAP-FLAG = "N".
048100*-------------------------------------------------------------
048200
048300*-------------------------------------------------------------
048400*    One bubble-sort pass over the vendor-distance table.
048500*-------------------------------------------------------------
048600 ONE-BUBBLE-OUTER-PASS.
048700
048800     MOVE "N" TO WS-SWAP-FLAG.
048900     PERFORM ONE-BUBBLE-COMPARE VARYING WS-VD-IDX FROM 1 BY 1
049000        UNTIL WS-VD-IDX > WS-VENDOR-DIST-COUNT - 1.
049100*-------------------------------------------------------------
049200
049300*-------------------------------------------------------------
049400*    Compares two adjacent distance entries and swaps them if out
049500*    of order.
049600*-------------------------------------------------------------
049700 ONE-BUBBLE-COMPARE.
049800
049900     IF WS-VD-DISTANCE (WS-VD-IDX) >
050000           WS-VD-DISTANCE (WS-VD-IDX + 1)
050100        MOVE WS-VD-DISTANCE (WS-VD-IDX)     TO WS-TEMP-DIST
050200        MOVE WS-VD-SCORE (WS-VD-IDX)        TO WS-TEMP-SCORE
050300        MOVE WS-VD-DISTANCE (WS-VD-IDX + 1)
050400           TO WS-VD-DISTANCE (WS-VD-IDX)
050500        MOVE WS-VD-SCORE (WS-VD-IDX + 1)
050600           TO WS-VD-SCORE (WS-VD-IDX)
050700        MOVE WS-TEMP-DIST  TO WS-VD-DISTANCE (WS-VD-IDX + 1)
050800        MOVE WS-TEMP-SCORE TO WS-VD-SCORE (WS-VD-IDX + 1)
050900        MOVE "Y" TO WS-SWAP-FLAG.
051000*-------------------------------------------------------------
051100
051200*-------------------------------------------------------------
051300*    Coverage score is weighted by vendor distance so nearby
051400*    vendors count more than distant ones toward the total.
051500*-------------------------------------------------------------
051600 COMPUTE-WEIGHTED-COVERAGE.
051700
051800     MOVE ZERO TO WS-WEIGHT-SUM WS-WEIGHTED-SCORE-SUM.
051900     IF WS-VENDOR-DIST-COUNT > 0
052000        PERFORM ACCUMULATE-ONE-WEIGHT
052100                               VARYING WS-VD-IDX FROM 1 BY 1
052200           UNTIL WS-VD-IDX > WS-VENDOR-DIST-COUNT
052300        COMPUTE WS-PAIR-COVERAGE-SCORE ROUNDED =
052400           WS-WEIGHTED-SCORE-SUM / WS-WEIGHT-SUM
052500     ELSE
052600        MOVE ZERO TO WS-PAIR-COVERAGE-SCORE.
052700*-------------------------------------------------------------
052800
052900*-------------------------------------------------------------
053000*    Accumulates one vendor's weighted contribution to the overall
053100*    coverage score for this market.
053200*-------------------------------------------------------------
053300 ACCUMULATE-ONE-WEIGHT.
053400
053500     COMPUTE WS-PAIR-WEIGHT ROUNDED = 1 / WS-VD-IDX.
053600     ADD WS-PAIR-WEIGHT TO WS-WEIGHT-SUM.
053700     COMPUTE WS-WEIGHTED-TERM ROUNDED =
053800        WS-VD-SCORE (WS-VD-IDX) * WS-PAIR-WEIGHT.
053900     ADD WS-WEIGHTED-TERM TO WS-WEIGHTED-SCORE-SUM.
054000*-------------------------------------------------------------
054100
054200*-------------------------------------------------------------
054300*    Average distance across all centers feeds the market's nearest-
054400*    and-average distance columns on the coverage report.
054500*-------------------------------------------------------------
054600 COMPUTE-AVERAGE-DISTANCE.
054700
054800     MOVE ZERO TO WS-DIST-SUM.
054900     IF WS-VENDOR-DIST-COUNT > 0
055000        PERFORM SUM-ONE-DISTANCE VARYING WS-VD-IDX FROM 1 BY 1
055100           UNTIL WS-VD-IDX > WS-VENDOR-DIST-COUNT
055200        COMPUTE WS-PAIR-AVERAGE-DIST ROUNDED =
055300           WS-DIST-SUM / WS-VENDOR-DIST-COUNT
055400     ELSE
055500        MOVE ZERO TO WS-PAIR-AVERAGE-DIST.
055600*-------------------------------------------------------------
055700
055800*-------------------------------------------------------------
055900*    Accumulates one center's distance for the average distance
056000*    figure.
056100*-------------------------------------------------------------
056200 SUM-ONE-DISTANCE.
056300
056400     ADD WS-VD-DISTANCE (WS-VD-IDX) TO WS-DIST-SUM.
056500*-------------------------------------------------------------
056600
056700*-------------------------------------------------------------
056800*    Records one market's coverage score, nearest distance and
056900*    average distance for the coverage report.
057000*-------------------------------------------------------------
057100 ADD-COVERAGE-ENTRY.
057200
057300     IF WS-COVERAGE-COUNT < 5000
057400        ADD 1 TO WS-COVERAGE-COUNT
057500        MOVE WS-MKT-ID (WS-MKT-IDX)
057600           TO WS-CVG-MARKET-ID (WS-COVERAGE-COUNT)
057700        MOVE WS-MKT-REGION (WS-MKT-IDX)
057800           TO WS-CVG-REGION (WS-COVERAGE-COUNT)
057900        MOVE WS-VND-ID (WS-VND-IDX)
058000           TO WS-CVG-VENDOR-ID (WS-COVERAGE-COUNT)
058100        MOVE WS-VND-NAME (WS-VND-IDX)
058200           TO WS-CVG-VENDOR-NAME (WS-COVERAGE-COUNT)
058300        MOVE WS-PAIR-COVERAGE-SCORE
058400           TO WS-CVG-SCORE (WS-COVERAGE-COUNT)
058500        MOVE WS-PAIR-NEAREST-DIST
058600           TO WS-CVG-NEAREST (WS-COVERAGE-COUNT)
058700        MOVE WS-PAIR-AVERAGE-DIST
058800           TO WS-CVG-AVERAGE (WS-COVERAGE-COUNT)
058900        MOVE WS-VENDOR-DIST-COUNT
059000           TO WS-CVG-CENTER-COUNT (WS-COVERAGE-COUNT).
059100*-------------------------------------------------------------
059200
059300*-------------------------------------------------------------
059400*    A gap entry flags a market whose coverage score falls below the
059500*    threshold - these print on the separate gap report.
059600*-------------------------------------------------------------
059700 ADD-GAP-ENTRY.
059800
059900     IF WS-GAP-COUNT < 5000
060000        ADD 1 TO WS-GAP-COUNT
060100        MOVE WS-MKT-ID (WS-MKT-IDX)
060200           TO WS-GAP-MARKET-ID (WS-GAP-COUNT)
060300        MOVE WS-MKT-REGION (WS-MKT-IDX)
060400           TO WS-GAP-REGION (WS-GAP-COUNT)
060500        MOVE WS-VND-ID (WS-VND-IDX)
060600           TO WS-GAP-VENDOR-ID (WS-GAP-COUNT)
060700        MOVE WS-VND-NAME (WS-VND-IDX)
060800           TO WS-GAP-VENDOR-NAME (WS-GAP-COUNT)
060900        MOVE WS-PAIR-COVERAGE-SCORE
061000           TO WS-GAP-SCORE (WS-GAP-COUNT)
061100        MOVE WS-PAIR-NEAREST-DIST
061200           TO WS-GAP-NEAREST (WS-GAP-COUNT)
061300        MOVE WS-VENDOR-DIST-COUNT
061400           TO WS-GAP-CENTER-COUNT (WS-GAP-COUNT)
061500        PERFORM GRADE-GAP-SEVERITY.
061600*-------------------------------------------------------------
061700
061800*-------------------------------------------------------------
061900*    Severity is driven purely by how far below the coverage
062000*    threshold the market's score falls.
062100*-------------------------------------------------------------
062200 GRADE-GAP-SEVERITY.
062300
062400     IF WS-PAIR-COVERAGE-SCORE < 10
062500        MOVE "CRITICAL" TO WS-GAP-SEVERITY (WS-GAP-COUNT)
062600     ELSE
062700        IF WS-PAIR-COVERAGE-SCORE < 20
062800           MOVE "HIGH"     TO WS-GAP-SEVERITY (WS-GAP-COUNT)
062900        ELSE
063000           MOVE "MEDIUM"   TO WS-GAP-SEVERITY (WS-GAP-COUNT).
063100*-------------------------------------------------------------
063200
063300*-------------------------------------------------------------
063400*    Sorts one contiguous block of the market table by coverage
063500*    score, descending, before the report prints.
063600*-------------------------------------------------------------
063700 SORT-MARKET-BLOCK-DESC.
063800
063900     MOVE "Y" TO WS-SWAP-FLAG.
064000     PERFORM ONE-BLOCK-OUTER-PASS UNTIL WS-SWAP-FLAG = "N".
064100*-------------------------------------------------------------
064200
064300*-------------------------------------------------------------
064400*    One bubble-sort pass over the market block.
064500*-------------------------------------------------------------
064600 ONE-BLOCK-OUTER-PASS.
064700
064800     MOVE "N" TO WS-SWAP-FLAG.
064900     PERFORM ONE-BLOCK-COMPARE
065000                 VARYING WS-BLK-IDX FROM WS-MARKET-BLOCK-START
065100                    BY 1
065200        UNTIL WS-BLK-IDX > WS-MARKET-BLOCK-END - 1.
065300*-------------------------------------------------------------
065400
065500*-------------------------------------------------------------
065600*    Compares two adjacent market-block entries and swaps them if
065700*    out of order.
065800*-------------------------------------------------------------
065900 ONE-BLOCK-COMPARE.
066000
066100     IF WS-CVG-SCORE (WS-BLK-IDX) <
066200           WS-CVG-SCORE (WS-BLK-IDX + 1)
066300        MOVE WS-CVG-ENTRY (WS-BLK-IDX)     TO WS-CVG-TEMP
066400        MOVE WS-CVG-ENTRY (WS-BLK-IDX + 1)
066500           TO WS-CVG-ENTRY (WS-BLK-IDX)
066600        MOVE WS-CVGT-MARKET-ID     TO WS-CVG-MARKET-ID (WS-BLK-IDX + 1)
066700        MOVE WS-CVGT-REGION        TO WS-CVG-REGION (WS-BLK-IDX + 1)
066800        MOVE WS-CVGT-VENDOR-ID     TO WS-CVG-VENDOR-ID (WS-BLK-IDX + 1)
066900        MOVE WS-CVGT-VENDOR-NAME   TO WS-CVG-VENDOR-NAME (WS-BLK-IDX + 1)
067000        MOVE WS-CVGT-SCORE         TO WS-CVG-SCORE (WS-BLK-IDX + 1)
067100        MOVE WS-CVGT-NEAREST       TO WS-CVG-NEAREST (WS-BLK-IDX + 1)
067200        MOVE WS-CVGT-AVERAGE       TO WS-CVG-AVERAGE (WS-BLK-IDX + 1)
067300        MOVE WS-CVGT-CENTER-COUNT  TO WS-CVG-CENTER-COUNT (WS-BLK-IDX + 1)
067400        MOVE "Y" TO WS-SWAP-FLAG.
067500*-------------------------------------------------------------
067600
067700*-------------------------------------------------------------
067800*    One detail line per market, showing its weighted coverage
067900*    score and nearest/average distance to a distribution center.
068000*-------------------------------------------------------------
068100 3000-PRINT-COVERAGE-REPORT.
068200
068300     MOVE "MARKET COVERAGE REPORT" TO TITLE-TEXT.
068400     MOVE HDG-COVERAGE-1 TO HEADING-1.
068500     MOVE HDG-COVERAGE-2 TO HEADING-2.
068600     PERFORM PRINT-HEADINGS.
068700     PERFORM PRINT-ONE-COVERAGE-LINE
068800                               VARYING WS-CVG-IDX FROM 1 BY 1
068900        UNTIL WS-CVG-IDX > WS-COVERAGE-COUNT.
069000     PERFORM FINALIZE-PAGE.
069100*-------------------------------------------------------------
069200
069300*-------------------------------------------------------------
069400*    Edits the raw coverage figures into the printable detail line
069500*    and writes it, handling page overflow along the way.
069600*-------------------------------------------------------------
069700 PRINT-ONE-COVERAGE-LINE.
069800
069900     IF WS-CVG-CENTER-COUNT (WS-CVG-IDX) > 0
070000        MOVE WS-CVG-REGION (WS-CVG-IDX)      TO D-CVG-REGION
070100        MOVE WS-CVG-VENDOR-NAME (WS-CVG-IDX) TO D-CVG-VENDOR
070200        MOVE WS-CVG-SCORE (WS-CVG-IDX)       TO D-CVG-SCORE
070300        MOVE WS-CVG-NEAREST (WS-CVG-IDX)     TO D-CVG-NEAREST
070400        MOVE WS-CVG-AVERAGE (WS-CVG-IDX)     TO D-CVG-AVERAGE
070500        MOVE WS-CVG-CENTER-COUNT (WS-CVG-IDX) TO D-CVG-CTRS
070600        MOVE DETAIL-COVERAGE TO PRINTER-RECORD
070700        WRITE PRINTER-RECORD AFTER ADVANCING 1
070800        ADD 1 TO W-PRINTED-LINES
070900        IF PAGE-FULL
071000           PERFORM PRINT-HEADINGS.
071100*-------------------------------------------------------------
071200
071300*-------------------------------------------------------------
071400*    Lists only the markets below the coverage threshold, worst
071500*    first, so logistics can see where a new center is most needed.
071600*-------------------------------------------------------------
071700 4000-PRINT-GAP-REPORT.
071800
071900     PERFORM SORT-GAP-TABLE-ASC.
072000     MOVE "COVERAGE GAP REPORT" TO TITLE-TEXT.
072100     MOVE HDG-GAP-1 TO HEADING-1.
072200     MOVE HDG-GAP-2 TO HEADING-2.
072300     PERFORM PRINT-HEADINGS.
072400     PERFORM PRINT-ONE-GAP-LINE
072500                               VARYING WS-GAP-IDX FROM 1 BY 1
072600        UNTIL WS-GAP-IDX > WS-GAP-COUNT.
072700     PERFORM FINALIZE-PAGE.
072800*-------------------------------------------------------------
072900
073000*-------------------------------------------------------------
073100*    Sorts the gap table by coverage score ascending - the worst
073200*    coverage prints first.
073300*-------------------------------------------------------------
073400 SORT-GAP-TABLE-ASC.
073500
073600     IF WS-GAP-COUNT > 1
073700        MOVE "Y" TO WS-SWAP-FLAG
073800        PERFORM ONE-GAP-OUTER-PASS UNTIL WS-SWAP-FLAG = "N".
073900*-------------------------------------------------------------
074000
074100*-------------------------------------------------------------
074200*    One bubble-sort pass over the gap table.
074300*-------------------------------------------------------------
074400 ONE-GAP-OUTER-PASS.
074500
074600     MOVE "N" TO WS-SWAP-FLAG.
074700     PERFORM ONE-GAP-COMPARE VARYING WS-GAP-IDX FROM 1 BY 1
074800        UNTIL WS-GAP-IDX > WS-GAP-COUNT - 1.
074900*-------------------------------------------------------------
075000
075100*-------------------------------------------------------------
075200*    Compares two adjacent gap entries and swaps them if out of
075300*    order.
075400*-------------------------------------------------------------
075500 ONE-GAP-COMPARE.
075600
075700     IF WS-GAP-SCORE (WS-GAP-IDX) >
075800           WS-GAP-SCORE (WS-GAP-IDX + 1)
075900        MOVE WS-GAP-ENTRY (WS-GAP-IDX)     TO WS-GAP-TEMP
076000        MOVE WS-GAP-ENTRY (WS-GAP-IDX + 1)
076100           TO WS-GAP-ENTRY (WS-GAP-IDX)
076200        MOVE WS-GAPT-MARKET-ID    TO WS-GAP-MARKET-ID (WS-GAP-IDX + 1)
076300        MOVE WS-GAPT-REGION       TO WS-GAP-REGION (WS-GAP-IDX + 1)
076400        MOVE WS-GAPT-VENDOR-ID    TO WS-GAP-VENDOR-ID (WS-GAP-IDX + 1)
076500        MOVE WS-GAPT-VENDOR-NAME  TO WS-GAP-VENDOR-NAME (WS-GAP-IDX + 1)
076600        MOVE WS-GAPT-SCORE        TO WS-GAP-SCORE (WS-GAP-IDX + 1)
076700        MOVE WS-GAPT-NEAREST      TO WS-GAP-NEAREST (WS-GAP-IDX + 1)
076800        MOVE WS-GAPT-CENTER-COUNT TO WS-GAP-CENTER-COUNT (WS-GAP-IDX + 1)
076900        MOVE WS-GAPT-SEVERITY     TO WS-GAP-SEVERITY (WS-GAP-IDX + 1)
077000        MOVE "Y" TO WS-SWAP-FLAG.
077100*-------------------------------------------------------------
077200
077300*-------------------------------------------------------------
077400*    Edits and writes one gap detail line.
077500*-------------------------------------------------------------
077600 PRINT-ONE-GAP-LINE.
077700
077800     MOVE WS-GAP-REGION (WS-GAP-IDX)      TO D-GAP-REGION.
077900     MOVE WS-GAP-VENDOR-NAME (WS-GAP-IDX) TO D-GAP-VENDOR.
078000     MOVE WS-GAP-SCORE (WS-GAP-IDX)       TO D-GAP-SCORE.
078100     MOVE WS-GAP-NEAREST (WS-GAP-IDX)     TO D-GAP-NEAREST.
078200     MOVE WS-GAP-CENTER-COUNT (WS-GAP-IDX) TO D-GAP-CTRS.
078300     MOVE WS-GAP-SEVERITY (WS-GAP-IDX)    TO D-GAP-SEVERITY.
078400     MOVE DETAIL-GAP TO PRINTER-RECORD.
078500     WRITE PRINTER-RECORD AFTER ADVANCING 1.
078600     ADD 1 TO W-PRINTED-LINES.
078700     IF PAGE-FULL
078800        PERFORM PRINT-HEADINGS.
078900*-------------------------------------------------------------
079000
079100*-------------------------------------------------------------
079200*    Suggests where a new distribution center would help most,
079300*    by scoring a weighted centroid of the gap markets.
079400*-------------------------------------------------------------
079500 5000-PRINT-OPTIMAL-LOCATION.
079600
079700     PERFORM COMPUTE-WEIGHTED-CENTROID.
079800     PERFORM SCORE-CENTROID-AGAINST-MARKETS.
079900     MOVE "OPTIMAL WAREHOUSE LOCATION SUMMARY" TO TITLE-TEXT.
080000     MOVE SPACES TO HEADING-1 HEADING-2.
080100     PERFORM PRINT-HEADINGS.
080200     MOVE WS-CENTROID-LAT TO D-CEN-LAT.
080300     MOVE DETAIL-CENTROID-1 TO PRINTER-RECORD.
080400     WRITE PRINTER-RECORD AFTER ADVANCING 1.
080500     MOVE WS-CENTROID-LON TO D-CEN-LON.
080600     MOVE DETAIL-CENTROID-2 TO PRINTER-RECORD.
080700     WRITE PRINTER-RECORD AFTER ADVANCING 1.
080800     MOVE WS-CENTROID-AVG-SCORE TO D-CEN-AVG-SCORE.
080900     MOVE DETAIL-CENTROID-3 TO PRINTER-RECORD.
081000     WRITE PRINTER-RECORD AFTER ADVANCING 1.
081100     MOVE WS-CENTROID-OVER-30-CNT TO D-CEN-OVER-30.
081200     MOVE DETAIL-CENTROID-4 TO PRINTER-RECORD.
081300     WRITE PRINTER-RECORD AFTER ADVANCING 1.
081400     MOVE WS-MARKET-COUNT TO WS-MKT-COUNT-STAGE-9.
081500     MOVE WS-MKT-COUNT-STAGE-9 TO D-CEN-MKT-COUNT.
081600     MOVE DETAIL-CENTROID-5 TO PRINTER-RECORD.
081700     WRITE PRINTER-RECORD AFTER ADVANCING 1.
081800     MOVE WS-VENDOR-COUNT TO WS-VND-COUNT-STAGE-9.
081900     MOVE WS-VND-COUNT-STAGE-9 TO D-CEN-VND-COUNT.
082000     MOVE DETAIL-CENTROID-6 TO PRINTER-RECORD.
082100     WRITE PRINTER-RECORD AFTER ADVANCING 1.
082200     MOVE WS-CENTER-COUNT TO WS-CTR-COUNT-STAGE-9.
082300     MOVE WS-CTR-COUNT-STAGE-9 TO D-CEN-CTR-COUNT.
082400     MOVE DETAIL-CENTROID-7 TO PRINTER-RECORD.
082500     WRITE PRINTER-RECORD AFTER ADVANCING 1.
082600     ADD 7 TO W-PRINTED-LINES.
082700     PERFORM FINALIZE-PAGE.
082800*-------------------------------------------------------------
082900
083000*-------------------------------------------------------------
083100*    Centroid latitude/longitude is weighted toward the markets
083200*    with the worst coverage, not a plain geographic average.
083300*-------------------------------------------------------------
083400 COMPUTE-WEIGHTED-CENTROID.
083500
083600     MOVE ZERO TO WS-CENTROID-LAT-SUM WS-CENTROID-LON-SUM.
083700     IF WS-MARKET-COUNT > 0
083800        PERFORM ACCUMULATE-ONE-CENTROID-POINT
083900                               VARYING WS-MKT-IDX FROM 1 BY 1
084000           UNTIL WS-MKT-IDX > WS-MARKET-COUNT
084100        COMPUTE WS-CENTROID-LAT ROUNDED =
084200           WS-CENTROID-LAT-SUM / WS-MARKET-COUNT
084300        COMPUTE WS-CENTROID-LON ROUNDED =
084400           WS-CENTROID-LON-SUM / WS-MARKET-COUNT
084500     ELSE
084600        MOVE ZERO TO WS-CENTROID-LAT WS-CENTROID-LON.
084700*-------------------------------------------------------------
084800
084900*-------------------------------------------------------------
085000*    Accumulates one gap market's weighted contribution to the
085100*    centroid latitude and longitude sums.
085200*-------------------------------------------------------------
085300 ACCUMULATE-ONE-CENTROID-POINT.
085400
085500     ADD WS-MKT-LAT (WS-MKT-IDX) TO WS-CENTROID-LAT-SUM.
085600     ADD WS-MKT-LON (WS-MKT-IDX) TO WS-CENTROID-LON-SUM.
085700*-------------------------------------------------------------
085800
085900*-------------------------------------------------------------
086000*    Having picked a candidate centroid point, re-scores it
086100*    against every market to show the coverage it would add.
086200*-------------------------------------------------------------
086300 SCORE-CENTROID-AGAINST-MARKETS.
086400
086500     MOVE ZERO TO WS-CENTROID-SCORE-SUM WS-CENTROID-OVER-30-CNT.
086600     IF WS-MARKET-COUNT > 0
086700        PERFORM SCORE-CENTROID-ONE-MARKET
086800                               VARYING WS-MKT-IDX FROM 1 BY 1
086900           UNTIL WS-MKT-IDX > WS-MARKET-COUNT
087000        COMPUTE WS-CENTROID-AVG-SCORE ROUNDED =
087100           WS-CENTROID-SCORE-SUM / WS-MARKET-COUNT
087200     ELSE
087300        MOVE ZERO TO WS-CENTROID-AVG-SCORE.
087400*-------------------------------------------------------------
087500
087600*-------------------------------------------------------------
087700*    Haversine distance from the candidate centroid to one market,
087800*    converted to a coverage score the same way as the main pass.
087900*-------------------------------------------------------------
088000 SCORE-CENTROID-ONE-MARKET.
088100
088200     MOVE WS-CENTROID-LAT TO WS-HAV-LAT1.
088300     MOVE WS-CENTROID-LON TO WS-HAV-LON1.
088400     MOVE WS-MKT-LAT (WS-MKT-IDX) TO WS-HAV-LAT2.
088500     MOVE WS-MKT-LON (WS-MKT-IDX) TO WS-HAV-LON2.
088600     PERFORM HAVERSINE-DISTANCE.
088700     PERFORM COMPUTE-PROXIMITY-SCORE.
088800     ADD WS-PROXIMITY-SCORE TO WS-CENTROID-SCORE-SUM.
088900     IF WS-PROXIMITY-SCORE > 30
089000        ADD 1 TO WS-CENTROID-OVER-30-CNT.
089100*-------------------------------------------------------------
089200
089300     COPY "PLHAVER.CBL".
089400     COPY "PLPRINT.CBL".
089500
089600
