000100
000200*-------------------------------------------------------------
000300*    FDDISTCN.CBL
000400*    FD and record layouts for the distribution-center input
000500*    and accepted (cleansed) output files.
000600*-------------------------------------------------------------
000700*    03.09.23   T.ARCE      ORIGINAL
000800*-------------------------------------------------------------
000900
001000*    DCI-MARKET-ID is an optional home-market tag only - it does
001100*    not limit which markets a center may be scored against in
001200*    the coverage pass.
001300     FD  DISTCN-INPUT-FILE
001400         LABEL RECORDS ARE STANDARD.
001500
001600     01  DCI-INPUT-RECORD.
001700         05  DCI-CENTER-ID            PIC X(36).
001800         05  DCI-CENTER-NAME          PIC X(40).
001900         05  DCI-VENDOR-ID            PIC X(36).
002000         05  DCI-ADDRESS              PIC X(80).
002100         05  DCI-LATITUDE             PIC X(15).
002200         05  DCI-LONGITUDE            PIC X(15).
002300         05  DCI-MARKET-ID            PIC X(36).
002400         05  DCI-CAPACITY-UNITS       PIC X(15).
002500         05  DCI-IS-ACTIVE            PIC X(01).
002600         05  FILLER                   PIC X(30).
002700
002800*    DCA-IS-ACTIVE gates whether proximity-analysis loads this
002900*    center into WS-CENTER-TABLE at all.
003000     FD  DISTCN-ACCEPTED-FILE
003100         LABEL RECORDS ARE STANDARD.
003200
003300     01  DCA-ACCEPTED-RECORD.
003400         05  DCA-CENTER-ID            PIC X(36).
003500         05  DCA-CENTER-NAME          PIC X(40).
003600         05  DCA-VENDOR-ID            PIC X(36).
003700         05  DCA-ADDRESS              PIC X(80).
003800         05  DCA-LATITUDE             PIC S9(3)V9(6).
003900         05  DCA-LONGITUDE            PIC S9(3)V9(6).
004000         05  DCA-MARKET-ID            PIC X(36).
004100         05  DCA-CAPACITY-UNITS       PIC 9(09).
004200         05  DCA-IS-ACTIVE            PIC X(01).
004300             88  DCA-ACTIVE-YES       VALUE "Y".
004400         05  FILLER                   PIC X(30).
004500
