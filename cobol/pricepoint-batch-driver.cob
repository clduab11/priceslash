000100*-------------------------------------------------------------
000200*    pricepoint-batch-driver.cob
000300*    Top-level nightly control program - CALLs each import
000400*    pass in master-file dependency order, then the three
000500*    analysis batches, and stops.  Supersedes the old CRT
000600*    main-menu: this shop's overnight PricePoint Intel run is
000700*    unattended, so there is no operator option to choose here.
000800*-------------------------------------------------------------
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID. pricepoint-batch-driver.
001100 AUTHOR. T. ARCE.
001200 INSTALLATION. CRESTVIEW DISTRIBUTORS - EDP DEPT.
001300 DATE-WRITTEN. 01/09/1985.
001400 DATE-COMPILED.
001500 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001600*-------------------------------------------------------------
001700*    CHANGE LOG
001800*-------------------------------------------------------------
001900*    01.09.85   T.ARCE        ORIGINAL - CRT main menu CALLing
002000*                             CONTROL-FILE/STATE-CODE/VENDOR/
002100*                             VOUCHER maintenance options
002200*    07.22.88   T.ARCE        added the VOUCHER PROCESSING
002300*                             sub-menu option
002400*    06.03.98   T.ARCE        Y2K - four-digit year throughout
002500*    03.02.23   T.ARCE        CR-0950 rebuilt as the PricePoint
002600*                             Intel nightly control program; the
002700*                             CRT menu is retired - this run is
002800*                             unattended, so the option-number
002900*                             ACCEPT/DISPLAY loop is replaced by
003000*                             a straight CALL chain in master-
003100*                             file dependency order
003200*    04.22.23   P.NGUYEN      CR-1140 added the PROXIMITY step
003300*    05.09.23   R.OKONKWO     CR-1190 added the VARIANCE step
003400*    05.18.23   R.OKONKWO     CR-1214 added the BENCHMARKING
003500*                             step
003600*-------------------------------------------------------------
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500     COPY "WSDATE.CBL".
004600
004700 01  WS-STEP-COMPLETE-TABLE.
004800     05  WS-STEP-COMPLETE OCCURS 8 TIMES PIC X VALUE "N".
004900 01  WS-STEP-COMPLETE-BITS REDEFINES WS-STEP-COMPLETE-TABLE
005000                                    PIC X(08).
005100
005200 77  WS-STEPS-COMPLETED-COUNT       PIC 9(1) COMP VALUE ZERO.
005300
005400 77  WS-RUN-DATE-STAGE-X        PIC X(08).
005500 77  WS-RUN-DATE-STAGE-9 REDEFINES WS-RUN-DATE-STAGE-X
005600                                    PIC 9(08).
005700
005800 77  WS-RUN-TIME-STAGE-X        PIC X(06).
005900 77  WS-RUN-TIME-STAGE-9 REDEFINES WS-RUN-TIME-STAGE-X
006000                                    PIC 9(06).
006100
006200 01  WS-RUN-BANNER.
006300     05  FILLER                 PIC X(22)
006400                                VALUE "PRICEPOINT INTEL RUN -".
006500     05  FILLER                 PIC X(01) VALUE SPACE.
006600     05  WRB-RUN-STAMP          PIC X(19).
006700
006800 PROCEDURE DIVISION.
006900
007000 0000-MAIN-PROCESS.
007100
007200*    stamp the banner with the run's own start date/time before
007300*    any step runs, so a restart after an abend is easy to spot
007400*    against the ingestion log's own stamps.
007500     PERFORM GET-RUN-TIMESTAMP.
007600     MOVE GDTV-RUN-STAMP-EDITED TO WRB-RUN-STAMP.
007700     COMPUTE WS-RUN-DATE-STAGE-9 =
007800        GDTV-E-CCYY * 10000 + GDTV-E-MM * 100 + GDTV-E-DD.
007900     COMPUTE WS-RUN-TIME-STAGE-9 =
008000        GDTV-E-HH * 10000 + GDTV-E-MN * 100 + GDTV-E-SS.
008100     DISPLAY WS-RUN-BANNER.
008200
008300*    steps run in strict master-file dependency order - SKUs,
008400*    vendors, markets and centers must all be on file before
008500*    the pricing extract is posted, which in turn must post
008600*    before any analysis step reads the price master.
008700     DISPLAY "STEP 1 - SKU-PRODUCT IMPORT".
008800     CALL "import-sku-products".
008900     MOVE "Y" TO WS-STEP-COMPLETE (1).
009000     ADD 1 TO WS-STEPS-COMPLETED-COUNT.
009100
009200     DISPLAY "STEP 2 - VENDOR IMPORT".
009300     CALL "import-vendors".
009400     MOVE "Y" TO WS-STEP-COMPLETE (2).
009500     ADD 1 TO WS-STEPS-COMPLETED-COUNT.
009600
009700     DISPLAY "STEP 3 - MARKET IMPORT".
009800     CALL "import-markets".
009900     MOVE "Y" TO WS-STEP-COMPLETE (3).
010000     ADD 1 TO WS-STEPS-COMPLETED-COUNT.
010100
010200     DISPLAY "STEP 4 - DISTRIBUTION-CENTER IMPORT".
010300     CALL "import-distribution-centers".
010400     MOVE "Y" TO WS-STEP-COMPLETE (4).
010500     ADD 1 TO WS-STEPS-COMPLETED-COUNT.
010600
010700*    this step both validates the incoming extract and posts the
010800*    accepted rows to the live price master - see CR-0950 notes
010900*    in the change log above for why posting was folded into
011000*    the import instead of a separate step.
011100     DISPLAY "STEP 5 - VENDOR-PRICING IMPORT AND POSTING".
011200     CALL "import-vendor-pricing".
011300     MOVE "Y" TO WS-STEP-COMPLETE (5).
011400     ADD 1 TO WS-STEPS-COMPLETED-COUNT.
011500
011600*    the three analysis steps only read the price master that
011700*    was just posted above - none of them write back to it.
011800     DISPLAY "STEP 6 - PROXIMITY ANALYSIS".
011900     CALL "proximity-analysis".
012000     MOVE "Y" TO WS-STEP-COMPLETE (6).
012100     ADD 1 TO WS-STEPS-COMPLETED-COUNT.
012200
012300     DISPLAY "STEP 7 - VARIANCE ANALYSIS".
012400     CALL "variance-analysis".
012500     MOVE "Y" TO WS-STEP-COMPLETE (7).
012600     ADD 1 TO WS-STEPS-COMPLETED-COUNT.
012700
012800     DISPLAY "STEP 8 - BENCHMARKING ANALYSIS".
012900     CALL "benchmarking-analysis".
013000     MOVE "Y" TO WS-STEP-COMPLETE (8).
013100     ADD 1 TO WS-STEPS-COMPLETED-COUNT.
013200
013300*    the step-complete bit string on the closing banner lets
013400*    operations see at a glance which step failed to run when
013500*    the completed count is short of 8.
013600     DISPLAY "PRICEPOINT INTEL RUN COMPLETE - STARTED "
013700             WS-RUN-DATE-STAGE-X " " WS-RUN-TIME-STAGE-X
013800             " - STEPS COMPLETE " WS-STEP-COMPLETE-BITS
013900             " (" WS-STEPS-COMPLETED-COUNT " OF 8)".
014000     STOP RUN.
014100*-------------------------------------------------------------
014200
