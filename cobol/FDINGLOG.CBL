000100
000200*-------------------------------------------------------------
000300*    FDINGLOG.CBL
000400*    FD and record layout for the ingestion log.  One "H"
000500*    header line per run (source, status, counters, start/end
000600*    stamps) followed by up to 50 "E" error lines and 50 "W"
000700*    warning lines, same physical record REDEFINED three ways.
000800*-------------------------------------------------------------
000900*    04.03.23   T.ARCE      ORIGINAL
001000*-------------------------------------------------------------
001100
001200*    ILD-SEQUENCE-NUMBER on the detail view below is this line's
001300*    1-up slot within its own E or W cap (50 each, tied to
001400*    WS-ING-ERROR-COUNT/-WARNING-COUNT), not a source-row number.
001500     FD  INGESTION-LOG-FILE
001600         LABEL RECORDS ARE STANDARD.
001700
001800     01  INGLOG-RECORD.
001900         05  IL-RECORD-TYPE           PIC X(01).
002000             88  IL-IS-HEADER         VALUE "H".
002100             88  IL-IS-ERROR-LINE     VALUE "E".
002200             88  IL-IS-WARNING-LINE   VALUE "W".
002300         05  FILLER                   PIC X(199).
002400
002500     01  INGLOG-HEADER-LINE REDEFINES INGLOG-RECORD.
002600         05  ILH-RECORD-TYPE          PIC X(01).
002700         05  ILH-SOURCE-TYPE          PIC X(10).
002800         05  ILH-SOURCE-NAME          PIC X(40).
002900         05  ILH-STATUS               PIC X(10).
003000             88  ILH-PENDING          VALUE "PENDING".
003100             88  ILH-PROCESSING       VALUE "PROCESSING".
003200             88  ILH-COMPLETED        VALUE "COMPLETED".
003300             88  ILH-PARTIAL          VALUE "PARTIAL".
003400             88  ILH-FAILED           VALUE "FAILED".
003500         05  ILH-TOTAL-RECS           PIC 9(07).
003600         05  ILH-PROCESSED-RECS       PIC 9(07).
003700         05  ILH-SUCCESS-RECS         PIC 9(07).
003800         05  ILH-FAILED-RECS          PIC 9(07).
003900         05  ILH-SKIPPED-RECS         PIC 9(07).
004000         05  ILH-START-STAMP          PIC X(19).
004100         05  ILH-END-STAMP            PIC X(19).
004200         05  FILLER                   PIC X(74).
004300
004400     01  INGLOG-DETAIL-LINE REDEFINES INGLOG-RECORD.
004500         05  ILD-RECORD-TYPE          PIC X(01).
004600         05  ILD-SEQUENCE-NUMBER      PIC 9(03).
004700         05  ILD-FIELD-NAME           PIC X(30).
004800         05  ILD-MESSAGE              PIC X(80).
004900         05  FILLER                   PIC X(85).
005000
