000100
000200*-------------------------------------------------------------
000300*    PLVALID.CBL
000400*    Generic validation helpers shared by every import program:
000500*    recognized reference-code lookups (linear table scan, same
000600*    shape as the CONTROL-FILE/STATE-CODE LOOK-FOR-RECORD
000700*    paragraphs) and a numeric-class test staged through
000800*    WS-NUMERIC-TEST-FIELD.  Field-by-field required/optional/
000900*    range rules stay in each import program's own VALIDATE-xxx-
001000*    FIELD paragraphs, one GET-xxx paragraph per field.
001100*-------------------------------------------------------------
001200*    03.02.23   T.ARCE      ORIGINAL
001300*    07.02.23   P.NGUYEN    CR-1042 country table widened to 30
001400*-------------------------------------------------------------
001500
001600 CHECK-IF-NUMERIC.
001700*    caller stages the candidate into WS-NUMERIC-TEST-FIELD
001800*    first - an IS NUMERIC test against a PIC X field catches a
001900*    blank or alpha extract before any PIC 9/S9 MOVE is risked.
002000
002100     MOVE "N" TO WS-VALID-NUMERIC.
002200     IF WS-NUMERIC-TEST-FIELD IS NUMERIC
002300        MOVE "Y" TO WS-VALID-NUMERIC.
002400*-------------------------------------------------------------
002500
002600 LOOK-FOR-CCY-CODE.
002700
002800     MOVE "N" TO WS-FOUND-CCY.
002900     PERFORM CHECK-ONE-CCY-ENTRY VARYING WS-CCY-IDX FROM 1 BY 1
003000        UNTIL WS-CCY-IDX > 16 OR FOUND-CCY.
003100*-------------------------------------------------------------
003200
003300 CHECK-ONE-CCY-ENTRY.
003400*    compares against one 3-byte slice of the 16-entry REDEFINES
003500*    table above, not an indexed file read.
003600
003700     IF WS-CCY-ENTRY (WS-CCY-IDX) = WS-EDIT-CCY-CODE
003800        MOVE "Y" TO WS-FOUND-CCY.
003900*-------------------------------------------------------------
004000
004100 LOOK-FOR-CTRY-CODE.
004200
004300     MOVE "N" TO WS-FOUND-CTRY.
004400     PERFORM CHECK-ONE-CTRY-ENTRY VARYING WS-CTRY-IDX FROM 1 BY 1
004500        UNTIL WS-CTRY-IDX > 30 OR FOUND-CTRY.
004600*-------------------------------------------------------------
004700
004800 CHECK-ONE-CTRY-ENTRY.
004900
005000     IF WS-CTRY-ENTRY (WS-CTRY-IDX) = WS-EDIT-CTRY-CODE
005100        MOVE "Y" TO WS-FOUND-CTRY.
005200*-------------------------------------------------------------
005300
005400 LOOK-FOR-STOCK-STATUS.
005500
005600     MOVE "N" TO WS-FOUND-STOCK.
005700     PERFORM CHECK-ONE-STOCK-ENTRY VARYING WS-STOCK-IDX FROM 1 BY 1
005800        UNTIL WS-STOCK-IDX > 4 OR FOUND-STOCK.
005900*-------------------------------------------------------------
006000
006100 CHECK-ONE-STOCK-ENTRY.
006200
006300     IF WS-STOCK-ENTRY (WS-STOCK-IDX) = WS-EDIT-STOCK-STATUS
006400        MOVE "Y" TO WS-FOUND-STOCK.
006500*-------------------------------------------------------------
006600
006700 LOOK-FOR-TIER.
006800
006900     MOVE "N" TO WS-FOUND-TIER.
007000     PERFORM CHECK-ONE-TIER-ENTRY VARYING WS-TIER-IDX FROM 1 BY 1
007100        UNTIL WS-TIER-IDX > 4 OR FOUND-TIER.
007200*-------------------------------------------------------------
007300
007400 CHECK-ONE-TIER-ENTRY.
007500
007600     IF WS-TIER-ENTRY (WS-TIER-IDX) = WS-EDIT-TIER
007700        MOVE "Y" TO WS-FOUND-TIER.
007800*-------------------------------------------------------------
007900
008000 LOOK-FOR-SOURCE.
008100
008200     MOVE "N" TO WS-FOUND-SOURCE.
008300     PERFORM CHECK-ONE-SOURCE-ENTRY VARYING WS-SOURCE-IDX FROM 1 BY 1
008400        UNTIL WS-SOURCE-IDX > 5 OR FOUND-SOURCE.
008500*-------------------------------------------------------------
008600
008700 CHECK-ONE-SOURCE-ENTRY.
008800
008900     IF WS-SOURCE-ENTRY (WS-SOURCE-IDX) = WS-EDIT-SOURCE
009000        MOVE "Y" TO WS-FOUND-SOURCE.
009100*-------------------------------------------------------------
009200
009300 VALIDATE-BOOLEAN-VALUE.
009400
009500*    caller moves the raw single-char flag to WS-BOOL-CANDIDATE
009600*    first; returns WS-BOOL-RESULT (Y/N/space) and WS-BOOL-WARNED.
009700     MOVE "N" TO WS-BOOL-WARNED.
009800     IF WS-BOOL-CANDIDATE = SPACE
009900        MOVE SPACE TO WS-BOOL-RESULT
010000     ELSE
010100        INSPECT WS-BOOL-CANDIDATE
010200           CONVERTING LOWER-ALPHA TO UPPER-ALPHA
010300        PERFORM CLASSIFY-BOOLEAN-CANDIDATE.
010400*-------------------------------------------------------------
010500
010600 CLASSIFY-BOOLEAN-CANDIDATE.
010700
010800     IF WS-BOOL-CANDIDATE = "Y" OR "1"
010900        MOVE "Y" TO WS-BOOL-RESULT
011000     ELSE
011100        IF WS-BOOL-CANDIDATE = "N" OR "0"
011200           MOVE "N" TO WS-BOOL-RESULT
011300        ELSE
011400           MOVE "N" TO WS-BOOL-RESULT
011500           MOVE "Y" TO WS-BOOL-WARNED.
011600*-------------------------------------------------------------
011700
011800 PARSE-SIGNED-DECIMAL.
011900
012000*    caller moves the raw 15-byte sign+magnitude field to
012100*    WS-SGN-STAGE-X first; returns WS-SGN-VALID and leaves the
012200*    parsed sign/magnitude in WS-SGN-SIGN / WS-SGN-MAGNITUDE-X
012300*    (view through WS-SGN-MAGNITUDE-GEO or -MNY as appropriate).
012400     MOVE "N" TO WS-SGN-VALID.
012500     MOVE WS-SGN-STAGE-X (1:1)  TO WS-SGN-SIGN.
012600     MOVE WS-SGN-STAGE-X (2:14) TO WS-SGN-MAGNITUDE-X.
012700     IF WS-SGN-MAGNITUDE-X IS NUMERIC
012800        IF WS-SGN-SIGN = "-" OR WS-SGN-SIGN = SPACE
012900           MOVE "Y" TO WS-SGN-VALID.
013000*-------------------------------------------------------------
013100
