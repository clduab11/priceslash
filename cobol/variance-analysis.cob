000100*-------------------------------------------------------------
000200*    variance-analysis.cob
000300*    Per-SKU price statistics, spike/drop anomaly detection,
000400*    regional (cross-market) variance, and the high-variance
000500*    SKU summary - run nightly against the enriched current
000600*    pricing master.
000700*-------------------------------------------------------------
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. variance-analysis.
001000 AUTHOR. T. ARCE.
001100 INSTALLATION. CRESTVIEW DISTRIBUTORS - EDP DEPT.
001200 DATE-WRITTEN. 11/09/1990.
001300 DATE-COMPILED.
001400 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001500*-------------------------------------------------------------
001600*    CHANGE LOG
001700*-------------------------------------------------------------
001800*    11.09.90   T.ARCE        ORIGINAL - monthly price-exception
001900*                             listing off the voucher history,
002000*                             flagged invoices over 2 std-dev
002100*                             from the vendor's own average
002200*    04.17.93   T.ARCE        added the cross-region comparison
002300*                             section for multi-warehouse vendors
002400*    06.03.98   T.ARCE        Y2K - four-digit year throughout
002500*    04.20.23   T.ARCE        CR-1125 rebuilt as the PricePoint
002600*                             Intel variance/anomaly batch;
002700*                             std-dev/z-score math moved to
002800*                             PLSTATS.CBL
002900*    04.28.23   T.ARCE        CR-1190 added the high-variance
003000*                             SKU report and ANOMALY-FILE output
003100*    05.09.23   R.OKONKWO     CR-1190 regional variance can now
003200*                             compare against a named base
003300*                             market (RBM row on the control-
003400*                             sequence file) instead of always
003500*                             falling back to the global average
003600*-------------------------------------------------------------
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     COPY "SLPRICNG.CBL".
004600     COPY "SLANOMLY.CBL".
004700     COPY "SLCTLSEQ.CBL".
004800
004900     SELECT PRINTER-FILE
005000            ASSIGN TO "variance-analysis.prn"
005100            ORGANIZATION IS LINE SEQUENTIAL.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500     COPY "FDPRICNG.CBL".
005600     COPY "FDANOMLY.CBL".
005700     COPY "FDCTLSEQ.CBL".
005800
005900     FD  PRINTER-FILE
006000         LABEL RECORDS ARE OMITTED.
006100
006200     01  PRINTER-RECORD             PIC X(80).
006300
006400 WORKING-STORAGE SECTION.
006500     COPY "WSHAVER.CBL".
006600     COPY "WSSTATS.CBL".
006700
006800 77  W-END-OF-FILE              PIC X VALUE "N".
006900     88  END-OF-FILE            VALUE "Y".
007000
007100*--------------- surrogate ANOMALY-ID generation ---------------
007200 77  WS-SEQ-RECTYPE-CODE        PIC X(03).
007300 01  WS-GENERATED-ID-LAYOUT.
007400     05  WS-GEN-ID-PREFIX           PIC X(03).
007500     05  FILLER                     PIC X VALUE "-".
007600     05  WS-GEN-ID-NUMBER           PIC 9(09).
007700     05  FILLER                     PIC X(23) VALUE SPACES.
007800 77  WS-GENERATED-ID            PIC X(36).
007900
008000*--------------- in-memory current-priced-row table -------------
008100*    one row per CURRENT-status price-master record loaded by
008200*    1000-LOAD-PRICE-ROWS - every later pass works off this
008300*    table rather than re-reading the indexed file.
008400 01  WS-PRICE-ROW-TABLE.
008500     05  WS-PR-ENTRY OCCURS 8000 TIMES INDEXED BY WS-PR-IDX.
008600         10  WS-PR-KEY-AREA.
008700             15  WS-PR-SKU-ID           PIC X(36).
008800             15  WS-PR-MARKET-ID        PIC X(36).
008900         10  WS-PR-COMPOSITE-KEY REDEFINES WS-PR-KEY-AREA
009000                                    PIC X(72).
009100         10  WS-PR-PRODUCT-NAME         PIC X(60).
009200         10  WS-PR-VENDOR-ID            PIC X(36).
009300         10  WS-PR-VENDOR-NAME          PIC X(40).
009400         10  WS-PR-REGION-NAME          PIC X(40).
009500         10  WS-PR-UNIT-PRICE           PIC S9(7)V99.
009600 77  WS-PRICE-ROW-COUNT         PIC 9(5) COMP VALUE ZERO.
009700
009800*--------------- distinct SKU list (first-seen order) -----------
009900*    built once by 2000-BUILD-SKU-LIST and walked once by
010000*    4000-PROCESS-ALL-SKUS - keeps the per-SKU passes below from
010100*    repeating work for every market a SKU happens to appear in.
010200 01  WS-SKU-LIST-TABLE.
010300     05  WS-SKL-ENTRY OCCURS 3000 TIMES INDEXED BY WS-SKL-IDX.
010400         10  WS-SKL-SKU-ID              PIC X(36).
010500         10  WS-SKL-PRODUCT-NAME         PIC X(60).
010600 77  WS-SKU-LIST-COUNT          PIC 9(5) COMP VALUE ZERO.
010700 77  WS-SKU-FOUND-FLAG          PIC X VALUE "N".
010800     88  SKU-ALREADY-LISTED     VALUE "Y".
010900
011000*--------------- distinct (SKU,market) group list ----------------
011100*    a "group" here is one SKU/market pairing - this count feeds
011200*    WS-RR-VENDOR-COUNT and the regional summary report below.
011300 01  WS-GROUP-LIST-TABLE.
011400     05  WS-GRP-ENTRY OCCURS 8000 TIMES INDEXED BY WS-GRP-IDX.
011500         10  WS-GRP-KEY-AREA.
011600             15  WS-GRP-SKU-ID          PIC X(36).
011700             15  WS-GRP-MARKET-ID       PIC X(36).
011800         10  WS-GRP-COMPOSITE-KEY REDEFINES WS-GRP-KEY-AREA
011900                                    PIC X(72).
012000         10  WS-GRP-REGION-NAME         PIC X(40).
012100 77  WS-GROUP-LIST-COUNT        PIC 9(5) COMP VALUE ZERO.
012200 77  WS-GRP-FOUND-FLAG          PIC X VALUE "N".
012300     88  GRP-ALREADY-LISTED     VALUE "Y".
012400 77  WS-CHECK-COMPOSITE-KEY     PIC X(72).
012500
012600*--------------- persistent regional-group result table ----------
012700*    mean/median/stdev/CV per SKU-market group, computed once in
012800*    COMPUTE-GROUP-STATISTICS and held here so both the print
012900*    report and the high-variance test can read it back without
013000*    recomputing the statistics a second time.
013100 01  WS-REGIONAL-RESULT-TABLE.
013200     05  WS-RR-ENTRY OCCURS 8000 TIMES INDEXED BY WS-RR-IDX.
013300         10  WS-RR-SKU-ID               PIC X(36).
013400         10  WS-RR-PRODUCT-NAME          PIC X(60).
013500         10  WS-RR-MARKET-ID             PIC X(36).
013600         10  WS-RR-REGION-NAME           PIC X(40).
013700         10  WS-RR-MEAN                  PIC S9(7)V99.
013800         10  WS-RR-MEDIAN                PIC S9(7)V99.
013900         10  WS-RR-MIN                   PIC S9(7)V99.
014000         10  WS-RR-MAX                   PIC S9(7)V99.
014100         10  WS-RR-STDDEV                PIC S9(7)V9(4).
014200         10  WS-RR-CV                    PIC S9(3)V9(4).
014300         10  WS-RR-SAMPLE-SIZE           PIC 9(5) COMP.
014400         10  WS-RR-VENDOR-COUNT          PIC 9(5) COMP.
014500 77  WS-REGIONAL-RESULT-COUNT   PIC 9(5) COMP VALUE ZERO.
014600 77  WS-SKU-GROUP-START         PIC 9(5) COMP VALUE ZERO.
014700 77  WS-SKU-GROUP-END           PIC 9(5) COMP VALUE ZERO.
014800
014900*--------------- distinct-vendor scratch (reused per group) -------
015000 01  WS-DISTINCT-VENDOR-TABLE.
015100     05  WS-DV-ENTRY PIC X(36) OCCURS 500 TIMES
015200                                INDEXED BY WS-DV-IDX.
015300 77  WS-DISTINCT-VENDOR-COUNT   PIC 9(5) COMP VALUE ZERO.
015400 77  WS-DV-FOUND-FLAG           PIC X VALUE "N".
015500     88  DV-ALREADY-LISTED      VALUE "Y".
015600
015700*--------------- anomaly accumulation (pre-sort) -------------------
015800 01  WS-ANOMALY-TABLE.
015900     05  WS-ANM-ENTRY OCCURS 5000 TIMES INDEXED BY WS-ANM-IDX.
016000         10  WS-ANM-SKU-ID               PIC X(36).
016100         10  WS-ANM-PRODUCT-NAME          PIC X(60).
016200         10  WS-ANM-VENDOR-ID             PIC X(36).
016300         10  WS-ANM-VENDOR-NAME           PIC X(40).
016400         10  WS-ANM-MARKET-ID             PIC X(36).
016500         10  WS-ANM-REGION-NAME           PIC X(40).
016600         10  WS-ANM-TYPE                  PIC X(20).
016700         10  WS-ANM-SEVERITY              PIC X(08).
016800         10  WS-ANM-EXPECTED              PIC S9(7)V99.
016900         10  WS-ANM-ACTUAL                PIC S9(7)V99.
017000         10  WS-ANM-VARIANCE-PCT          PIC S9(3)V99.
017100         10  WS-ANM-ZSCORE                PIC S9(3)V99.
017200         10  WS-ANM-DESCRIPTION           PIC X(100).
017300         10  WS-ANM-SEV-RANK              PIC 9 COMP.
017400 77  WS-ANOMALY-COUNT           PIC 9(5) COMP VALUE ZERO.
017500*    swap buffer for 5000-SORT-ANOMALIES-BY-SEVERITY - one row
017600*    at a time is staged here while two table entries trade
017700*    places during the bubble sort.
017800 01  WS-ANM-TEMP.
017900     05  WS-ANMT-SKU-ID                  PIC X(36).
018000     05  WS-ANMT-PRODUCT-NAME             PIC X(60).
018100     05  WS-ANMT-VENDOR-ID                PIC X(36).
018200     05  WS-ANMT-VENDOR-NAME              PIC X(40).
018300     05  WS-ANMT-MARKET-ID                PIC X(36).
018400     05  WS-ANMT-REGION-NAME               PIC X(40).
018500     05  WS-ANMT-TYPE                      PIC X(20).
018600     05  WS-ANMT-SEVERITY                  PIC X(08).
018700     05  WS-ANMT-EXPECTED                  PIC S9(7)V99.
018800     05  WS-ANMT-ACTUAL                    PIC S9(7)V99.
018900     05  WS-ANMT-VARIANCE-PCT              PIC S9(3)V99.
019000     05  WS-ANMT-ZSCORE                    PIC S9(3)V99.
019100     05  WS-ANMT-DESCRIPTION                PIC X(100).
019200     05  WS-ANMT-SEV-RANK                   PIC 9 COMP.
019300
019400*--------------- high-variance SKU table ----------------------------
019500*    one row per SKU whose group coefficient of variation tripped
019600*    the 0.2 threshold in 4100-PROCESS-ONE-SKU - carried separately
019700*    from WS-ANOMALY-TABLE because this table drives its own
019800*    summary report, sorted by spread rather than by severity.
019900 01  WS-HIVAR-TABLE.
020000     05  WS-HV-ENTRY OCCURS 3000 TIMES INDEXED BY WS-HV-IDX.
020100         10  WS-HV-SKU-ID                PIC X(36).
020200         10  WS-HV-PRODUCT-NAME           PIC X(60).
020300         10  WS-HV-VENDOR-COUNT           PIC 9(5) COMP.
020400         10  WS-HV-REGION-COUNT           PIC 9(5) COMP.
020500         10  WS-HV-MEAN                   PIC S9(7)V99.
020600         10  WS-HV-MIN                    PIC S9(7)V99.
020700         10  WS-HV-MAX                    PIC S9(7)V99.
020800         10  WS-HV-RANGE                  PIC S9(7)V99.
020900         10  WS-HV-CV                     PIC S9(3)V9(4).
021000         10  WS-HV-SPREAD-PCT             PIC S9(5)V99.
021100 77  WS-HIVAR-COUNT             PIC 9(5) COMP VALUE ZERO.
021200 01  WS-HV-TEMP.
021300     05  WS-HVT-SKU-ID                    PIC X(36).
021400     05  WS-HVT-PRODUCT-NAME               PIC X(60).
021500     05  WS-HVT-VENDOR-COUNT               PIC 9(5) COMP.
021600     05  WS-HVT-REGION-COUNT               PIC 9(5) COMP.
021700     05  WS-HVT-MEAN                       PIC S9(7)V99.
021800     05  WS-HVT-MIN                         PIC S9(7)V99.
021900     05  WS-HVT-MAX                         PIC S9(7)V99.
022000     05  WS-HVT-RANGE                       PIC S9(7)V99.
022100     05  WS-HVT-CV                          PIC S9(3)V9(4).
022200     05  WS-HVT-SPREAD-PCT                  PIC S9(5)V99.
022300
022400*--------------- legacy numeric-edit staging (report totals) ------
022500 77  WS-VCNT-STAGE-X            PIC X(05).
022600 77  WS-VCNT-STAGE-9 REDEFINES WS-VCNT-STAGE-X
022700                                PIC 9(05).
022800
022900*    WS-VCNT-STAGE-X re-edits the anomaly/hivar row counts back
023000*    through a display picture for the report footer lines -
023100*    the COMP counters above cannot print directly.
023200*--------------- misc scratch ----------------------------------------
023300 77  WS-SWAP-FLAG               PIC X VALUE "N".
023400     88  SWAP-OCCURRED          VALUE "Y".
023500 77  WS-RR-IDX-2                PIC 9(5) COMP VALUE ZERO.
023600*    WS-BASE-AVG-SUM/WS-BASE-AVERAGE hold the base market's mean
023700*    price for the SKU currently being scored in 4400-REGIONAL-
023800*    VARIANCE-FOR-SKU - every other region's price is compared
023900*    against this one figure.
024000 77  WS-BASE-AVG-SUM            PIC S9(9)V99.
024100 77  WS-BASE-AVERAGE            PIC S9(7)V99.
024200 77  WS-GROUP-COUNT-FOR-SKU     PIC 9(5) COMP VALUE ZERO.
024300
024400*    the BASE-MARKET run parameter may name an actual market ID
024500*    (BASE-IS-NAMED-MARKET) or be left blank, in which case the
024600*    lowest-priced region in the group is used as the base -
024700*    see GET-REGION-BASE-MARKET-PARM below.
024800*--------------- regional-variance named base-market override -----
024900 77  WS-BASE-MARKET-ID          PIC X(36).
025000 77  WS-BASE-MARKET-CONFIGURED  PIC X VALUE "N".
025100     88  BASE-MARKET-IS-CONFIGURED VALUE "Y".
025200 77  WS-BASE-IS-NAMED-MARKET    PIC X VALUE "N".
025300     88  BASE-IS-NAMED-MARKET   VALUE "Y".
025400 77  WS-DESC-PRICE-ED           PIC -(5)9.99.
025500 77  WS-DESC-MEAN-ED            PIC -(5)9.99.
025600 77  WS-DESC-PCT-ED             PIC -(3)9.99.
025700 77  WS-DESC-Z-ED               PIC -(3)9.99.
025800 77  WS-DESC-BASE-ED            PIC -(5)9.99.
025900 77  WS-DESC-GROUP-ED           PIC -(5)9.99.
026000
026100*--------------- report print work areas -----------------------------
026200 01  TITLE.
026300     05  FILLER                 PIC X(10) VALUE SPACES.
026400     05  TITLE-TEXT              PIC X(50).
026500     05  FILLER                 PIC X(06) VALUE "PAGE: ".
026600     05  PAGE-NUMBER             PIC 9(03) VALUE ZERO.
026700     05  FILLER                 PIC X(11) VALUE SPACES.
026800
026900 77  HEADING-1                 PIC X(80).
027000 77  HEADING-2                 PIC X(80).
027100
027200 01  HDG-REGIONAL-1.
027300     05  FILLER  PIC X(80) VALUE
027400         "PRODUCT                     REGION        MEAN    MEDIAN    STDEV    CV  VNDR".
027500
027600 01  HDG-REGIONAL-2.
027700     05  FILLER  PIC X(80) VALUE
027800         "---------------------------- ------------ ------- ------- ------- ----- ----".
027900
028000 01  HDG-HIVAR-1.
028100     05  FILLER  PIC X(80) VALUE
028200         "PRODUCT                      VNDR  RGNS    MEAN   RANGE     CV  SPREAD-PCT".
028300
028400 01  HDG-HIVAR-2.
028500     05  FILLER  PIC X(80) VALUE
028600         "----------------------------- ----  ----  ------ ------- ------ ----------".
028700
028800 01  DETAIL-REGIONAL.
028900     05  D-RR-PRODUCT           PIC X(28).
029000     05  FILLER                 PIC X(01).
029100     05  D-RR-REGION            PIC X(12).
029200     05  FILLER                 PIC X(01).
029300     05  D-RR-MEAN              PIC ZZZZ9.99.
029400     05  FILLER                 PIC X(01).
029500     05  D-RR-MEDIAN            PIC ZZZZ9.99.
029600     05  FILLER                 PIC X(01).
029700     05  D-RR-STDEV             PIC ZZZZ9.99.
029800     05  FILLER                 PIC X(01).
029900     05  D-RR-CV                PIC Z9.999.
030000     05  FILLER                 PIC X(01).
030100     05  D-RR-VENDOR-COUNT      PIC ZZZ9.
030200
030300 01  DETAIL-HIVAR.
030400     05  D-HV-PRODUCT           PIC X(29).
030500     05  FILLER                 PIC X(01).
030600     05  D-HV-VENDOR-COUNT      PIC ZZZ9.
030700     05  FILLER                 PIC X(02).
030800     05  D-HV-REGION-COUNT      PIC ZZZ9.
030900     05  FILLER                 PIC X(02).
031000     05  D-HV-MEAN              PIC ZZZZZ9.99.
031100     05  FILLER                 PIC X(01).
031200     05  D-HV-RANGE             PIC ZZZZZ9.99.
031300     05  FILLER                 PIC X(01).
031400     05  D-HV-CV                PIC Z9.9999.
031500     05  FILLER                 PIC X(01).
031600     05  D-HV-SPREAD-PCT        PIC ZZZZ9.99.
031700
031800 77  W-PRINTED-LINES            PIC 99 VALUE ZERO.
031900     88  PAGE-FULL              VALUE 40 THROUGH 99.
032000
032100 PROCEDURE DIVISION.
032200
032300*-------------------------------------------------------------
032400*    Top level control - load the price rows, build the SKU and
032500*    region group lists, then run the anomaly and variance passes.
032600*-------------------------------------------------------------
032700 0000-MAIN-PROCESS.
032800
032900     PERFORM 1000-LOAD-PRICE-ROWS.
033000     PERFORM 2000-BUILD-SKU-LIST.
033100     PERFORM 3000-BUILD-GROUP-LIST.
033200     OPEN I-O CONTROL-SEQUENCE-FILE.
033300     PERFORM GET-REGION-BASE-MARKET-PARM.
033400     OPEN OUTPUT ANOMALY-FILE.
033500     PERFORM 4000-PROCESS-ALL-SKUS.
033600     PERFORM 5000-SORT-ANOMALIES-BY-SEVERITY.
033700     PERFORM 5100-WRITE-ANOMALY-FILE.
033800     CLOSE CONTROL-SEQUENCE-FILE.
033900     CLOSE ANOMALY-FILE.
034000     OPEN OUTPUT PRINTER-FILE.
034100     MOVE ZERO TO PAGE-NUMBER.
034200     PERFORM 6000-PRINT-REGIONAL-STATS-REPORT.
034300     PERFORM 7000-PRINT-HIGH-VARIANCE-REPORT.
034400     CLOSE PRINTER-FILE.
034500     STOP RUN.
034600*-------------------------------------------------------------
034700
034800*-------------------------------------------------------------
034900*    Stage the current price master into the in-memory table used
035000*    by every pass below.
035100*-------------------------------------------------------------
035200 1000-LOAD-PRICE-ROWS.
035300
035400     OPEN INPUT CURRENT-PRICE-MASTER-FILE.
035500     MOVE "N" TO W-END-OF-FILE.
035600     PERFORM READ-NEXT-PRICE-MASTER.
035700     PERFORM LOAD-ONE-PRICE-ROW UNTIL END-OF-FILE.
035800     CLOSE CURRENT-PRICE-MASTER-FILE.
035900*-------------------------------------------------------------
036000
036100*-------------------------------------------------------------
036200*    Sequential read of the price master; sets the end-of-file
036300*    switch tested by the driving PERFORM UNTIL.
036400*-------------------------------------------------------------
036500 READ-NEXT-PRICE-MASTER.
036600
036700     READ CURRENT-PRICE-MASTER-FILE NEXT RECORD
036800        AT END
036900           MOVE "Y" TO W-END-OF-FILE.
037000*-------------------------------------------------------------
037100
037200*-------------------------------------------------------------
037300*    Only CURRENT status rows with a priced unit cost are loaded.
037400*-------------------------------------------------------------
037500 LOAD-ONE-PRICE-ROW.
037600
037700     IF PM-CURRENT-YES AND PM-UNIT-PRICE > ZERO
037800        AND WS-PRICE-ROW-COUNT < 8000
037900        ADD 1 TO WS-PRICE-ROW-COUNT
038000        MOVE PM-SKU-ID    TO WS-PR-SKU-ID (WS-PRICE-ROW-COUNT)
038100        MOVE PM-MARKET-ID TO WS-PR-MARKET-ID (WS-PRICE-ROW-COUNT)
038200        MOVE PM-PRODUCT-NAME
038300           TO WS-PR-PRODUCT-NAME (WS-PRICE-ROW-COUNT)
038400        MOVE PM-VENDOR-ID TO WS-PR-VENDOR-ID (WS-PRICE-ROW-COUNT)
038500        MOVE PM-VENDOR-NAME
038600           TO WS-PR-VENDOR-NAME (WS-PRICE-ROW-COUNT)
038700        MOVE PM-REGION-NAME
038800           TO WS-PR-REGION-NAME (WS-PRICE-ROW-COUNT)
038900        MOVE PM-UNIT-PRICE
039000           TO WS-PR-UNIT-PRICE (WS-PRICE-ROW-COUNT).
039100     PERFORM READ-NEXT-PRICE-MASTER.
039200*-------------------------------------------------------------
039300
039400*-------------------------------------------------------------
039500*    Derive the distinct SKUs present in the price rows - this is
039600*    what drives the per-SKU anomaly pass further down.
039700*-------------------------------------------------------------
039800 2000-BUILD-SKU-LIST.
039900
040000     PERFORM CHECK-ONE-ROW-FOR-SKU-LIST
040100                               VARYING WS-PR-IDX FROM 1 BY 1
040200        UNTIL WS-PR-IDX > WS-PRICE-ROW-COUNT.
040300*-------------------------------------------------------------
040400
040500*-------------------------------------------------------------
040600*    Add this row's SKU to the list if not already present.
040700*-------------------------------------------------------------
040800 CHECK-ONE-ROW-FOR-SKU-LIST.
040900
041000     MOVE "N" TO WS-SKU-FOUND-FLAG.
041100     IF WS-SKU-LIST-COUNT > 0
041200        PERFORM SCAN-ONE-SKU-LIST-ENTRY
041300                               VARYING WS-SKL-IDX FROM 1 BY 1
041400           UNTIL WS-SKL-IDX > WS-SKU-LIST-COUNT
041500              OR SKU-ALREADY-LISTED.
041600     IF NOT SKU-ALREADY-LISTED AND WS-SKU-LIST-COUNT < 3000
041700        ADD 1 TO WS-SKU-LIST-COUNT
041800        MOVE WS-PR-SKU-ID (WS-PR-IDX)
041900           TO WS-SKL-SKU-ID (WS-SKU-LIST-COUNT)
042000        MOVE WS-PR-PRODUCT-NAME (WS-PR-IDX)
042100           TO WS-SKL-PRODUCT-NAME (WS-SKU-LIST-COUNT).
042200*-------------------------------------------------------------
042300
042400*-------------------------------------------------------------
042500*    Linear search of the SKU list for a matching SKU ID.
042600*-------------------------------------------------------------
042700 SCAN-ONE-SKU-LIST-ENTRY.
042800
042900     IF WS-SKL-SKU-ID (WS-SKL-IDX) = WS-PR-SKU-ID (WS-PR-IDX)
043000        MOVE "Y" TO WS-SKU-FOUND-FLAG.
043100*-------------------------------------------------------------
043200
043300*-------------------------------------------------------------
043400*    Derive the distinct SKU/market-group combinations, used to
043500*    count how many markets carry each SKU.
043600*-------------------------------------------------------------
043700 3000-BUILD-GROUP-LIST.
043800
043900     PERFORM CHECK-ONE-ROW-FOR-GROUP-LIST
044000                               VARYING WS-PR-IDX FROM 1 BY 1
044100        UNTIL WS-PR-IDX > WS-PRICE-ROW-COUNT.
044200*-------------------------------------------------------------
044300
044400*-------------------------------------------------------------
044500*    Add this row's SKU/market pairing to the group list if new.
044600*-------------------------------------------------------------
044700 CHECK-ONE-ROW-FOR-GROUP-LIST.
044800
044900     MOVE WS-PR-COMPOSITE-KEY (WS-PR-IDX) TO WS-CHECK-COMPOSITE-KEY.
045000     MOVE "N" TO WS-GRP-FOUND-FLAG.
045100     IF WS-GROUP-LIST-COUNT > 0
045200        PERFORM SCAN-ONE-GROUP-LIST-ENTRY
045300                               VARYING WS-GRP-IDX FROM 1 BY 1
045400           UNTIL WS-GRP-IDX > WS-GROUP-LIST-COUNT
045500              OR GRP-ALREADY-LISTED.
045600     IF NOT GRP-ALREADY-LISTED AND WS-GROUP-LIST-COUNT < 8000
045700        ADD 1 TO WS-GROUP-LIST-COUNT
045800        MOVE WS-PR-COMPOSITE-KEY (WS-PR-IDX)
045900           TO WS-GRP-COMPOSITE-KEY (WS-GROUP-LIST-COUNT)
046000        MOVE WS-PR-REGION-NAME (WS-PR-IDX)
046100           TO WS-GRP-REGION-NAME (WS-GROUP-LIST-COUNT).
046200*-------------------------------------------------------------
046300
046400*-------------------------------------------------------------
046500*    Linear search of the group list for a matching composite key.
046600*-------------------------------------------------------------
046700 SCAN-ONE-GROUP-LIST-ENTRY.
046800
046900     IF WS-GRP-COMPOSITE-KEY (WS-GRP-IDX) = WS-CHECK-COMPOSITE-KEY
047000        MOVE "Y" TO WS-GRP-FOUND-FLAG.
047100*-------------------------------------------------------------
047200
047300*-------------------------------------------------------------
047400*    Drive the price-anomaly and regional-variance passes once per
047500*    distinct SKU built above.
047600*-------------------------------------------------------------
047700 4000-PROCESS-ALL-SKUS.
047800
047900     PERFORM 4100-PROCESS-ONE-SKU VARYING WS-SKL-IDX FROM 1 BY 1
048000        UNTIL WS-SKL-IDX > WS-SKU-LIST-COUNT.
048100*-------------------------------------------------------------
048200
048300*-------------------------------------------------------------
048400*    Gather every price row for this SKU, count the distinct vendors,
048500*    then check for single-row and group-level anomalies.
048600*-------------------------------------------------------------
048700 4100-PROCESS-ONE-SKU.
048800
048900     PERFORM BUILD-SKU-PRICE-TABLE.
049000     IF WS-STAT-PRICE-COUNT NOT < 2
049100        PERFORM COMPUTE-GROUP-STATISTICS
049200        PERFORM 4200-EMIT-PRICE-ANOMALIES-FOR-SKU
049300        IF WS-STAT-CV NOT < 0.2
049400           PERFORM 4300-ADD-HIVAR-ENTRY.
049500     PERFORM 4400-REGIONAL-VARIANCE-FOR-SKU.
049600*-------------------------------------------------------------
049700
049800*-------------------------------------------------------------
049900*    Collect this SKU's rows into a compact table so later passes
050000*    do not have to rescan the full price master table.
050100*-------------------------------------------------------------
050200 BUILD-SKU-PRICE-TABLE.
050300
050400     MOVE ZERO TO WS-STAT-PRICE-COUNT.
050500     MOVE ZERO TO WS-DISTINCT-VENDOR-COUNT.
050600     PERFORM CHECK-ONE-ROW-FOR-SKU-STATS
050700                               VARYING WS-PR-IDX FROM 1 BY 1
050800        UNTIL WS-PR-IDX > WS-PRICE-ROW-COUNT.
050900*-------------------------------------------------------------
051000
051100*-------------------------------------------------------------
051200*    Accumulate min/max/sum for a row belonging to this SKU.
051300*-------------------------------------------------------------
051400 CHECK-ONE-ROW-FOR-SKU-STATS.
051500
051600     IF WS-PR-SKU-ID (WS-PR-IDX) = WS-SKL-SKU-ID (WS-SKL-IDX)
051700        AND WS-STAT-PRICE-COUNT < 2000
051800        ADD 1 TO WS-STAT-PRICE-COUNT
051900        MOVE WS-PR-UNIT-PRICE (WS-PR-IDX)
052000           TO WS-STAT-PRICE-ENTRY (WS-STAT-PRICE-COUNT)
052100        PERFORM ADD-DISTINCT-VENDOR-IF-NEW.
052200*-------------------------------------------------------------
052300
052400*-------------------------------------------------------------
052500*    Vendor count here is informational only - used to size the
052600*    regional variance check further down.
052700*-------------------------------------------------------------
052800 ADD-DISTINCT-VENDOR-IF-NEW.
052900
053000     MOVE "N" TO WS-DV-FOUND-FLAG.
053100     IF WS-DISTINCT-VENDOR-COUNT > 0
053200        PERFORM SCAN-ONE-DISTINCT-VENDOR
053300                               VARYING WS-DV-IDX FROM 1 BY 1
053400           UNTIL WS-DV-IDX > WS-DISTINCT-VENDOR-COUNT
053500              OR DV-ALREADY-LISTED.
053600     IF NOT DV-ALREADY-LISTED AND WS-DISTINCT-VENDOR-COUNT < 500
053700        ADD 1 TO WS-DISTINCT-VENDOR-COUNT
053800        MOVE WS-PR-VENDOR-ID (WS-PR-IDX)
053900           TO WS-DV-ENTRY (WS-DISTINCT-VENDOR-COUNT).
054000*-------------------------------------------------------------
054100
054200*-------------------------------------------------------------
054300*    Linear search of the distinct-vendor work table.
054400*-------------------------------------------------------------
054500 SCAN-ONE-DISTINCT-VENDOR.
054600
054700     IF WS-DV-ENTRY (WS-DV-IDX) = WS-PR-VENDOR-ID (WS-PR-IDX)
054800        MOVE "Y" TO WS-DV-FOUND-FLAG.
054900*-------------------------------------------------------------
055000
055100*-------------------------------------------------------------
055200*    A price-level anomaly is a single row whose price is far
055300*    out of line with the rest of this SKU's book.
055400*-------------------------------------------------------------
055500 4200-EMIT-PRICE-ANOMALIES-FOR-SKU.
055600
055700     PERFORM CHECK-ONE-ROW-FOR-PRICE-ANOMALY
055800                               VARYING WS-PR-IDX FROM 1 BY 1
055900        UNTIL WS-PR-IDX > WS-PRICE-ROW-COUNT.
056000*-------------------------------------------------------------
056100
056200*-------------------------------------------------------------
056300*    Z-score and variance percent against the SKU mean both feed
056400*    the anomaly severity rank below.
056500*-------------------------------------------------------------
056600 CHECK-ONE-ROW-FOR-PRICE-ANOMALY.
056700
056800     IF WS-PR-SKU-ID (WS-PR-IDX) = WS-SKL-SKU-ID (WS-SKL-IDX)
056900        MOVE WS-PR-UNIT-PRICE (WS-PR-IDX) TO WS-ZSCORE-PRICE
057000        PERFORM COMPUTE-Z-SCORE-AND-VARIANCE-PCT
057100        MOVE WS-STAT-ZSCORE        TO WS-SEV-ABS-Z
057200        MOVE WS-STAT-VARIANCE-PCT  TO WS-SEV-ABS-VARPCT
057300        IF WS-SEV-ABS-Z NOT < 2.0 OR WS-SEV-ABS-VARPCT NOT < 15.0
057400           PERFORM GRADE-SEVERITY
057500           PERFORM ADD-PRICE-LEVEL-ANOMALY.
057600*-------------------------------------------------------------
057700
057800*-------------------------------------------------------------
057900*    Records one anomaly row - severity is set by the z-score and
058000*    variance percent magnitude, not just a flat threshold.
058100*-------------------------------------------------------------
058200 ADD-PRICE-LEVEL-ANOMALY.
058300
058400     IF WS-ANOMALY-COUNT < 5000
058500        ADD 1 TO WS-ANOMALY-COUNT
058600        MOVE WS-PR-SKU-ID (WS-PR-IDX)
058700           TO WS-ANM-SKU-ID (WS-ANOMALY-COUNT)
058800        MOVE WS-PR-PRODUCT-NAME (WS-PR-IDX)
058900           TO WS-ANM-PRODUCT-NAME (WS-ANOMALY-COUNT)
059000        MOVE WS-PR-VENDOR-ID (WS-PR-IDX)
059100           TO WS-ANM-VENDOR-ID (WS-ANOMALY-COUNT)
059200        MOVE WS-PR-VENDOR-NAME (WS-PR-IDX)
059300           TO WS-ANM-VENDOR-NAME (WS-ANOMALY-COUNT)
059400        MOVE WS-PR-MARKET-ID (WS-PR-IDX)
059500           TO WS-ANM-MARKET-ID (WS-ANOMALY-COUNT)
059600        MOVE WS-PR-REGION-NAME (WS-PR-IDX)
059700           TO WS-ANM-REGION-NAME (WS-ANOMALY-COUNT)
059800        IF WS-STAT-ZSCORE > ZERO
059900           MOVE "PRICE_SPIKE" TO WS-ANM-TYPE (WS-ANOMALY-COUNT)
060000        ELSE
060100           MOVE "PRICE_DROP"  TO WS-ANM-TYPE (WS-ANOMALY-COUNT)
060200        MOVE WS-STAT-SEVERITY TO WS-ANM-SEVERITY (WS-ANOMALY-COUNT)
060300        PERFORM SET-ANOMALY-SEVERITY-RANK
060400        MOVE WS-STAT-MEAN   TO WS-ANM-EXPECTED (WS-ANOMALY-COUNT)
060500        MOVE WS-ZSCORE-PRICE TO WS-ANM-ACTUAL (WS-ANOMALY-COUNT)
060600        MOVE WS-STAT-VARIANCE-PCT
060700           TO WS-ANM-VARIANCE-PCT (WS-ANOMALY-COUNT)
060800        MOVE WS-STAT-ZSCORE TO WS-ANM-ZSCORE (WS-ANOMALY-COUNT)
060900        MOVE WS-ZSCORE-PRICE       TO WS-DESC-PRICE-ED
061000        MOVE WS-STAT-VARIANCE-PCT  TO WS-DESC-PCT-ED
061100        MOVE WS-STAT-MEAN          TO WS-DESC-MEAN-ED
061200        MOVE WS-STAT-ZSCORE        TO WS-DESC-Z-ED
061300        STRING "UNIT PRICE " DELIMITED BY SIZE
061400               WS-DESC-PRICE-ED DELIMITED BY SIZE
061500               " DEVIATES " DELIMITED BY SIZE
061600               WS-DESC-PCT-ED DELIMITED BY SIZE
061700               "% FROM SKU MEAN " DELIMITED BY SIZE
061800               WS-DESC-MEAN-ED DELIMITED BY SIZE
061900               " (Z=" DELIMITED BY SIZE
062000               WS-DESC-Z-ED DELIMITED BY SIZE
062100               ")" DELIMITED BY SIZE
062200           INTO WS-ANM-DESCRIPTION (WS-ANOMALY-COUNT).
062300*-------------------------------------------------------------
062400
062500*-------------------------------------------------------------
062600*    HIGH/MEDIUM/LOW severity is driven off the worse of the
062700*    absolute z-score and the absolute variance percent.
062800*-------------------------------------------------------------
062900 SET-ANOMALY-SEVERITY-RANK.
063000
063100     IF WS-SEV-CRITICAL
063200        MOVE 1 TO WS-ANM-SEV-RANK (WS-ANOMALY-COUNT)
063300     ELSE
063400        IF WS-SEV-HIGH
063500           MOVE 2 TO WS-ANM-SEV-RANK (WS-ANOMALY-COUNT)
063600        ELSE
063700           IF WS-SEV-MEDIUM
063800              MOVE 3 TO WS-ANM-SEV-RANK (WS-ANOMALY-COUNT)
063900           ELSE
064000              MOVE 4 TO WS-ANM-SEV-RANK (WS-ANOMALY-COUNT).
064100*-------------------------------------------------------------
064200
064300*-------------------------------------------------------------
064400*    High-variance entries feed a separate report from the anomaly
064500*    file - this is the SKU-level summary, not a per-row detail.
064600*-------------------------------------------------------------
064700 4300-ADD-HIVAR-ENTRY.
064800
064900     IF WS-HIVAR-COUNT < 3000
065000        ADD 1 TO WS-HIVAR-COUNT
065100        MOVE WS-SKL-SKU-ID (WS-SKL-IDX)
065200           TO WS-HV-SKU-ID (WS-HIVAR-COUNT)
065300        MOVE WS-SKL-PRODUCT-NAME (WS-SKL-IDX)
065400           TO WS-HV-PRODUCT-NAME (WS-HIVAR-COUNT)
065500        MOVE WS-DISTINCT-VENDOR-COUNT
065600           TO WS-HV-VENDOR-COUNT (WS-HIVAR-COUNT)
065700        PERFORM COUNT-REGIONS-FOR-CURRENT-SKU
065800        MOVE WS-GROUP-COUNT-FOR-SKU
065900           TO WS-HV-REGION-COUNT (WS-HIVAR-COUNT)
066000        MOVE WS-STAT-MEAN  TO WS-HV-MEAN (WS-HIVAR-COUNT)
066100        MOVE WS-STAT-MIN   TO WS-HV-MIN (WS-HIVAR-COUNT)
066200        MOVE WS-STAT-MAX   TO WS-HV-MAX (WS-HIVAR-COUNT)
066300        MOVE WS-STAT-RANGE TO WS-HV-RANGE (WS-HIVAR-COUNT)
066400        MOVE WS-STAT-CV    TO WS-HV-CV (WS-HIVAR-COUNT)
066500        IF WS-STAT-MEAN > ZERO
066600           COMPUTE WS-HV-SPREAD-PCT (WS-HIVAR-COUNT) ROUNDED =
066700              WS-STAT-RANGE / WS-STAT-MEAN * 100
066800        ELSE
066900           MOVE ZERO TO WS-HV-SPREAD-PCT (WS-HIVAR-COUNT).
067000*-------------------------------------------------------------
067100
067200*-------------------------------------------------------------
067300*    Regional variance only makes sense when a SKU is actually
067400*    sold in more than one market.
067500*-------------------------------------------------------------
067600 COUNT-REGIONS-FOR-CURRENT-SKU.
067700
067800     MOVE ZERO TO WS-GROUP-COUNT-FOR-SKU.
067900     PERFORM CHECK-ONE-GROUP-FOR-SKU-COUNT
068000                               VARYING WS-GRP-IDX FROM 1 BY 1
068100        UNTIL WS-GRP-IDX > WS-GROUP-LIST-COUNT.
068200*-------------------------------------------------------------
068300
068400*-------------------------------------------------------------
068500*    Counts how many of this SKU's groups fall in distinct
068600*    markets.
068700*-------------------------------------------------------------
068800 CHECK-ONE-GROUP-FOR-SKU-COUNT.
068900
069000     IF WS-GRP-SKU-ID (WS-GRP-IDX) = WS-SKL-SKU-ID (WS-SKL-IDX)
069100        ADD 1 TO WS-GROUP-COUNT-FOR-SKU.
069200*-------------------------------------------------------------
069300
069400*-------------------------------------------------------------
069500*    Compares the average price in each market where this SKU
069600*    sells against a base-market average.
069700*-------------------------------------------------------------
069800 4400-REGIONAL-VARIANCE-FOR-SKU.
069900
070000     MOVE WS-REGIONAL-RESULT-COUNT TO WS-SKU-GROUP-START.
070100     ADD 1 TO WS-SKU-GROUP-START.
070200     PERFORM EMIT-ONE-GROUP-STATS VARYING WS-GRP-IDX FROM 1 BY 1
070300        UNTIL WS-GRP-IDX > WS-GROUP-LIST-COUNT.
070400     MOVE WS-REGIONAL-RESULT-COUNT TO WS-SKU-GROUP-END.
070500     IF WS-SKU-GROUP-END > WS-SKU-GROUP-START
070600        PERFORM COMPUTE-BASE-AVERAGE-FOR-SKU
070700        PERFORM EMIT-REGIONAL-ANOMALIES-FOR-SKU.
070800*-------------------------------------------------------------
070900
071000*-------------------------------------------------------------
071100*    Computes and records this SKU/market group's average price,
071200*    used as the regional comparison point.
071300*-------------------------------------------------------------
071400 EMIT-ONE-GROUP-STATS.
071500
071600     IF WS-GRP-SKU-ID (WS-GRP-IDX) = WS-SKL-SKU-ID (WS-SKL-IDX)
071700        AND WS-REGIONAL-RESULT-COUNT < 8000
071800        PERFORM BUILD-GROUP-PRICE-TABLE
071900        PERFORM COMPUTE-GROUP-STATISTICS
072000        ADD 1 TO WS-REGIONAL-RESULT-COUNT
072100        MOVE WS-GRP-SKU-ID (WS-GRP-IDX)
072200           TO WS-RR-SKU-ID (WS-REGIONAL-RESULT-COUNT)
072300        MOVE WS-SKL-PRODUCT-NAME (WS-SKL-IDX)
072400           TO WS-RR-PRODUCT-NAME (WS-REGIONAL-RESULT-COUNT)
072500        MOVE WS-GRP-MARKET-ID (WS-GRP-IDX)
072600           TO WS-RR-MARKET-ID (WS-REGIONAL-RESULT-COUNT)
072700        MOVE WS-GRP-REGION-NAME (WS-GRP-IDX)
072800           TO WS-RR-REGION-NAME (WS-REGIONAL-RESULT-COUNT)
072900        MOVE WS-STAT-MEAN   TO WS-RR-MEAN (WS-REGIONAL-RESULT-COUNT)
073000        MOVE WS-STAT-MEDIAN TO WS-RR-MEDIAN (WS-REGIONAL-RESULT-COUNT)
073100        MOVE WS-STAT-MIN    TO WS-RR-MIN (WS-REGIONAL-RESULT-COUNT)
073200        MOVE WS-STAT-MAX    TO WS-RR-MAX (WS-REGIONAL-RESULT-COUNT)
073300        MOVE WS-STAT-STDDEV TO WS-RR-STDDEV (WS-REGIONAL-RESULT-COUNT)
073400        MOVE WS-STAT-CV     TO WS-RR-CV (WS-REGIONAL-RESULT-COUNT)
073500        MOVE WS-STAT-PRICE-COUNT
073600           TO WS-RR-SAMPLE-SIZE (WS-REGIONAL-RESULT-COUNT)
073700        MOVE WS-DISTINCT-VENDOR-COUNT
073800           TO WS-RR-VENDOR-COUNT (WS-REGIONAL-RESULT-COUNT).
073900*-------------------------------------------------------------
074000
074100*-------------------------------------------------------------
074200*    Collect the rows for just this SKU/market group.
074300*-------------------------------------------------------------
074400 BUILD-GROUP-PRICE-TABLE.
074500
074600     MOVE ZERO TO WS-STAT-PRICE-COUNT.
074700     MOVE ZERO TO WS-DISTINCT-VENDOR-COUNT.
074800     PERFORM CHECK-ONE-ROW-FOR-GROUP-STATS
074900                               VARYING WS-PR-IDX FROM 1 BY 1
075000        UNTIL WS-PR-IDX > WS-PRICE-ROW-COUNT.
075100*-------------------------------------------------------------
075200
075300*-------------------------------------------------------------
075400*    Accumulate min/max/sum for a row belonging to this group.
075500*-------------------------------------------------------------
075600 CHECK-ONE-ROW-FOR-GROUP-STATS.
075700
075800     IF WS-PR-COMPOSITE-KEY (WS-PR-IDX) = WS-GRP-COMPOSITE-KEY (WS-GRP-IDX)
075900        AND WS-STAT-PRICE-COUNT < 2000
076000        ADD 1 TO WS-STAT-PRICE-COUNT
076100        MOVE WS-PR-UNIT-PRICE (WS-PR-IDX)
076200           TO WS-STAT-PRICE-ENTRY (WS-STAT-PRICE-COUNT)
076300        PERFORM ADD-DISTINCT-VENDOR-IF-NEW.
076400*-------------------------------------------------------------
076500
076600*-------------------------------------------------------------
076700*    The base market is the named reference market if this SKU
076800*    sells there, otherwise the SKU's own overall average is used.
076900*-------------------------------------------------------------
077000 COMPUTE-BASE-AVERAGE-FOR-SKU.
077100
077200     MOVE "N" TO WS-BASE-IS-NAMED-MARKET.
077300     IF BASE-MARKET-IS-CONFIGURED
077400        PERFORM LOOK-FOR-BASE-MARKET-IN-GROUP.
077500     IF NOT BASE-IS-NAMED-MARKET
077600        MOVE ZERO TO WS-BASE-AVG-SUM
077700        PERFORM SUM-ONE-GROUP-MEAN VARYING WS-RR-IDX FROM
077800                                WS-SKU-GROUP-START BY 1
077900           UNTIL WS-RR-IDX > WS-SKU-GROUP-END
078000        COMPUTE WS-BASE-AVERAGE ROUNDED =
078100           WS-BASE-AVG-SUM /
078200              (WS-SKU-GROUP-END - WS-SKU-GROUP-START + 1).
078300*-------------------------------------------------------------
078400
078500*-------------------------------------------------------------
078600*    Search this SKU's groups for the configured base market ID.
078700*-------------------------------------------------------------
078800 LOOK-FOR-BASE-MARKET-IN-GROUP.
078900
079000     PERFORM CHECK-ONE-GROUP-FOR-BASE-MARKET
079100                          VARYING WS-RR-IDX FROM
079200                                WS-SKU-GROUP-START BY 1
079300        UNTIL WS-RR-IDX > WS-SKU-GROUP-END
079400           OR BASE-IS-NAMED-MARKET.
079500*-------------------------------------------------------------
079600
079700*-------------------------------------------------------------
079800*    Matches a group's market ID against the configured base
079900*    market ID.
080000*-------------------------------------------------------------
080100 CHECK-ONE-GROUP-FOR-BASE-MARKET.
080200
080300     IF WS-RR-MARKET-ID (WS-RR-IDX) = WS-BASE-MARKET-ID
080400        MOVE WS-RR-MEAN (WS-RR-IDX) TO WS-BASE-AVERAGE
080500        MOVE "Y" TO WS-BASE-IS-NAMED-MARKET.
080600*-------------------------------------------------------------
080700
080800*-------------------------------------------------------------
080900*    Falls back to the plain average of every group's mean price
081000*    when no base market is configured or the SKU is not sold there.
081100*-------------------------------------------------------------
081200 SUM-ONE-GROUP-MEAN.
081300
081400     ADD WS-RR-MEAN (WS-RR-IDX) TO WS-BASE-AVG-SUM.
081500*-------------------------------------------------------------
081600
081700*-------------------------------------------------------------
081800*    Flags any market whose average price diverges too far from
081900*    the base average as a regional-variance anomaly.
082000*-------------------------------------------------------------
082100 EMIT-REGIONAL-ANOMALIES-FOR-SKU.
082200
082300     PERFORM CHECK-ONE-GROUP-REGIONAL-VARIANCE
082400                          VARYING WS-RR-IDX-2 FROM
082500                                WS-SKU-GROUP-START BY 1
082600        UNTIL WS-RR-IDX-2 > WS-SKU-GROUP-END.
082700*-------------------------------------------------------------
082800
082900*-------------------------------------------------------------
083000*    Compares one group's mean against the base average computed
083100*    above.
083200*-------------------------------------------------------------
083300 CHECK-ONE-GROUP-REGIONAL-VARIANCE.
083400
083500     MOVE WS-RR-MEAN (WS-RR-IDX-2) TO WS-REG-MARKET-AVG.
083600     MOVE WS-BASE-AVERAGE          TO WS-REG-BASE-AVG.
083700     MOVE 1.0000                   TO WS-REG-ADJ-FACTOR.
083800     PERFORM COMPUTE-REGIONAL-VARIANCE.
083900     MOVE WS-REG-PCT TO WS-SEV-ABS-VARPCT.
084000     MOVE ZERO       TO WS-SEV-ABS-Z.
084100     IF WS-SEV-ABS-VARPCT NOT < 15.0
084200        PERFORM GRADE-SEVERITY
084300        IF WS-SEV-HIGH OR WS-SEV-CRITICAL
084400           PERFORM ADD-REGIONAL-VARIANCE-ANOMALY.
084500*-------------------------------------------------------------
084600
084700*-------------------------------------------------------------
084800*    Regional anomalies use the group average, not a single row,
084900*    so the severity rank is driven by variance percent alone.
085000*-------------------------------------------------------------
085100 ADD-REGIONAL-VARIANCE-ANOMALY.
085200
085300     IF WS-ANOMALY-COUNT < 5000
085400        ADD 1 TO WS-ANOMALY-COUNT
085500        MOVE WS-RR-SKU-ID (WS-RR-IDX-2)
085600           TO WS-ANM-SKU-ID (WS-ANOMALY-COUNT)
085700        MOVE WS-RR-PRODUCT-NAME (WS-RR-IDX-2)
085800           TO WS-ANM-PRODUCT-NAME (WS-ANOMALY-COUNT)
085900        MOVE SPACES TO WS-ANM-VENDOR-ID (WS-ANOMALY-COUNT)
086000        MOVE SPACES TO WS-ANM-VENDOR-NAME (WS-ANOMALY-COUNT)
086100        MOVE WS-RR-MARKET-ID (WS-RR-IDX-2)
086200           TO WS-ANM-MARKET-ID (WS-ANOMALY-COUNT)
086300        MOVE WS-RR-REGION-NAME (WS-RR-IDX-2)
086400           TO WS-ANM-REGION-NAME (WS-ANOMALY-COUNT)
086500        MOVE "REGIONAL_VARIANCE"
086600           TO WS-ANM-TYPE (WS-ANOMALY-COUNT)
086700        MOVE WS-STAT-SEVERITY TO WS-ANM-SEVERITY (WS-ANOMALY-COUNT)
086800        PERFORM SET-ANOMALY-SEVERITY-RANK
086900        MOVE WS-BASE-AVERAGE TO WS-ANM-EXPECTED (WS-ANOMALY-COUNT)
087000        MOVE WS-REG-MARKET-AVG TO WS-ANM-ACTUAL (WS-ANOMALY-COUNT)
087100        MOVE WS-REG-PCT TO WS-ANM-VARIANCE-PCT (WS-ANOMALY-COUNT)
087200        MOVE ZERO TO WS-ANM-ZSCORE (WS-ANOMALY-COUNT)
087300        MOVE WS-REG-MARKET-AVG TO WS-DESC-GROUP-ED
087400        MOVE WS-REG-PCT        TO WS-DESC-PCT-ED
087500        MOVE WS-BASE-AVERAGE   TO WS-DESC-BASE-ED
087600        IF BASE-IS-NAMED-MARKET
087700           STRING "REGION AVERAGE " DELIMITED BY SIZE
087800                  WS-DESC-GROUP-ED DELIMITED BY SIZE
087900                  " VARIES " DELIMITED BY SIZE
088000                  WS-DESC-PCT-ED DELIMITED BY SIZE
088100                  "% FROM BASE MARKET AVERAGE " DELIMITED BY SIZE
088200                  WS-DESC-BASE-ED DELIMITED BY SIZE
088300              INTO WS-ANM-DESCRIPTION (WS-ANOMALY-COUNT)
088400        ELSE
088500           STRING "REGION AVERAGE " DELIMITED BY SIZE
088600                  WS-DESC-GROUP-ED DELIMITED BY SIZE
088700                  " VARIES " DELIMITED BY SIZE
088800                  WS-DESC-PCT-ED DELIMITED BY SIZE
088900                  "% FROM GLOBAL AVERAGE " DELIMITED BY SIZE
089000                  WS-DESC-BASE-ED DELIMITED BY SIZE
089100              INTO WS-ANM-DESCRIPTION (WS-ANOMALY-COUNT).
089200*-------------------------------------------------------------
089300
089400*-------------------------------------------------------------
089500*    No SORT verb - an in-place bubble sort keeps the anomaly
089600*    table small enough for a straight array swap.
089700*-------------------------------------------------------------
089800 5000-SORT-ANOMALIES-BY-SEVERITY.
089900
090000     IF WS-ANOMALY-COUNT > 1
090100        MOVE "Y" TO WS-SWAP-FLAG
090200        PERFORM ONE-ANOMALY-SORT-PASS UNTIL WS-SWAP-FLAG = "N".
090300*-------------------------------------------------------------
090400
090500*-------------------------------------------------------------
090600*    One bubble-sort pass over the anomaly table.
090700*-------------------------------------------------------------
090800 ONE-ANOMALY-SORT-PASS.
090900
091000     MOVE "N" TO WS-SWAP-FLAG.
091100     PERFORM ONE-ANOMALY-COMPARE VARYING WS-ANM-IDX FROM 1 BY 1
091200        UNTIL WS-ANM-IDX > WS-ANOMALY-COUNT - 1.
091300*-------------------------------------------------------------
091400
091500*-------------------------------------------------------------
091600*    Compares two adjacent anomaly entries by severity and swaps
091700*    them if out of order - worst severity prints first.
091800*-------------------------------------------------------------
091900 ONE-ANOMALY-COMPARE.
092000
092100     IF WS-ANM-SEV-RANK (WS-ANM-IDX) >
092200           WS-ANM-SEV-RANK (WS-ANM-IDX + 1)
092300        MOVE WS-ANM-ENTRY (WS-ANM-IDX)     TO WS-ANM-TEMP
092400        MOVE WS-ANM-ENTRY (WS-ANM-IDX + 1)
092500           TO WS-ANM-ENTRY (WS-ANM-IDX)
092600        MOVE WS-ANMT-SKU-ID       TO WS-ANM-SKU-ID (WS-ANM-IDX + 1)
092700        MOVE WS-ANMT-PRODUCT-NAME TO WS-ANM-PRODUCT-NAME (WS-ANM-IDX + 1)
092800        MOVE WS-ANMT-VENDOR-ID    TO WS-ANM-VENDOR-ID (WS-ANM-IDX + 1)
092900        MOVE WS-ANMT-VENDOR-NAME  TO WS-ANM-VENDOR-NAME (WS-ANM-IDX + 1)
093000        MOVE WS-ANMT-MARKET-ID    TO WS-ANM-MARKET-ID (WS-ANM-IDX + 1)
093100        MOVE WS-ANMT-REGION-NAME  TO WS-ANM-REGION-NAME (WS-ANM-IDX + 1)
093200        MOVE WS-ANMT-TYPE         TO WS-ANM-TYPE (WS-ANM-IDX + 1)
093300        MOVE WS-ANMT-SEVERITY     TO WS-ANM-SEVERITY (WS-ANM-IDX + 1)
093400        MOVE WS-ANMT-EXPECTED     TO WS-ANM-EXPECTED (WS-ANM-IDX + 1)
093500        MOVE WS-ANMT-ACTUAL       TO WS-ANM-ACTUAL (WS-ANM-IDX + 1)
093600        MOVE WS-ANMT-VARIANCE-PCT TO WS-ANM-VARIANCE-PCT (WS-ANM-IDX + 1)
093700        MOVE WS-ANMT-ZSCORE       TO WS-ANM-ZSCORE (WS-ANM-IDX + 1)
093800        MOVE WS-ANMT-DESCRIPTION  TO WS-ANM-DESCRIPTION (WS-ANM-IDX + 1)
093900        MOVE WS-ANMT-SEV-RANK     TO WS-ANM-SEV-RANK (WS-ANM-IDX + 1)
094000        MOVE "Y" TO WS-SWAP-FLAG.
094100*-------------------------------------------------------------
094200
094300*-------------------------------------------------------------
094400*    Anomalies are written to their own output file, independent of
094500*    the printed reports below.
094600*-------------------------------------------------------------
094700 5100-WRITE-ANOMALY-FILE.
094800
094900     PERFORM WRITE-ONE-ANOMALY-RECORD
095000                               VARYING WS-ANM-IDX FROM 1 BY 1
095100        UNTIL WS-ANM-IDX > WS-ANOMALY-COUNT.
095200*-------------------------------------------------------------
095300
095400*-------------------------------------------------------------
095500*    Writes one anomaly detail record.
095600*-------------------------------------------------------------
095700 WRITE-ONE-ANOMALY-RECORD.
095800
095900     MOVE "ANM" TO WS-SEQ-RECTYPE-CODE.
096000     PERFORM GET-NEXT-SEQUENCE-NUMBER.
096100     MOVE WS-GENERATED-ID TO AN-ANOMALY-ID.
096200     MOVE WS-ANM-SKU-ID (WS-ANM-IDX)        TO AN-SKU-ID.
096300     MOVE WS-ANM-PRODUCT-NAME (WS-ANM-IDX)  TO AN-PRODUCT-NAME.
096400     MOVE WS-ANM-VENDOR-ID (WS-ANM-IDX)     TO AN-VENDOR-ID.
096500     MOVE WS-ANM-VENDOR-NAME (WS-ANM-IDX)   TO AN-VENDOR-NAME.
096600     MOVE WS-ANM-MARKET-ID (WS-ANM-IDX)     TO AN-MARKET-ID.
096700     MOVE WS-ANM-REGION-NAME (WS-ANM-IDX)   TO AN-REGION-NAME.
096800     MOVE WS-ANM-TYPE (WS-ANM-IDX)          TO AN-ANOMALY-TYPE.
096900     MOVE WS-ANM-SEVERITY (WS-ANM-IDX)      TO AN-SEVERITY.
097000     MOVE WS-ANM-EXPECTED (WS-ANM-IDX)      TO AN-EXPECTED-PRICE.
097100     MOVE WS-ANM-ACTUAL (WS-ANM-IDX)        TO AN-ACTUAL-PRICE.
097200     MOVE WS-ANM-VARIANCE-PCT (WS-ANM-IDX)  TO AN-VARIANCE-PCT.
097300     MOVE WS-ANM-ZSCORE (WS-ANM-IDX)        TO AN-Z-SCORE.
097400     MOVE WS-ANM-DESCRIPTION (WS-ANM-IDX)   TO AN-DESCRIPTION.
097500     WRITE ANOMALY-RECORD.
097600*-------------------------------------------------------------
097700
097800*-------------------------------------------------------------
097900*    One detail line per SKU/market group, showing the group mean
098000*    against the SKU's overall base average.
098100*-------------------------------------------------------------
098200 6000-PRINT-REGIONAL-STATS-REPORT.
098300
098400     MOVE "REGIONAL PRICE STATISTICS REPORT" TO TITLE-TEXT.
098500     MOVE HDG-REGIONAL-1 TO HEADING-1.
098600     MOVE HDG-REGIONAL-2 TO HEADING-2.
098700     PERFORM PRINT-HEADINGS.
098800     PERFORM PRINT-ONE-REGIONAL-LINE
098900                               VARYING WS-RR-IDX FROM 1 BY 1
099000        UNTIL WS-RR-IDX > WS-REGIONAL-RESULT-COUNT.
099100     PERFORM FINALIZE-PAGE.
099200*-------------------------------------------------------------
099300
099400*-------------------------------------------------------------
099500*    Edits the raw statistics into the printable detail line and
099600*    writes it, handling page overflow along the way.
099700*-------------------------------------------------------------
099800 PRINT-ONE-REGIONAL-LINE.
099900
100000     MOVE WS-RR-PRODUCT-NAME (WS-RR-IDX) TO D-RR-PRODUCT.
100100     MOVE WS-RR-REGION-NAME (WS-RR-IDX)  TO D-RR-REGION.
100200     MOVE WS-RR-MEAN (WS-RR-IDX)         TO D-RR-MEAN.
100300     MOVE WS-RR-MEDIAN (WS-RR-IDX)       TO D-RR-MEDIAN.
100400     MOVE WS-RR-STDDEV (WS-RR-IDX)       TO D-RR-STDEV.
100500     MOVE WS-RR-CV (WS-RR-IDX)           TO D-RR-CV.
100600     MOVE WS-RR-VENDOR-COUNT (WS-RR-IDX) TO WS-VCNT-STAGE-9.
100700     MOVE WS-VCNT-STAGE-9                TO D-RR-VENDOR-COUNT.
100800     MOVE DETAIL-REGIONAL TO PRINTER-RECORD.
100900     WRITE PRINTER-RECORD AFTER ADVANCING 1.
101000     ADD 1 TO W-PRINTED-LINES.
101100     IF PAGE-FULL
101200        PERFORM PRINT-HEADINGS.
101300*-------------------------------------------------------------
101400
101500*-------------------------------------------------------------
101600*    Ranks the high-variance SKU entries worst-first so the buyer
101700*    sees the most urgent pricing problems at the top of the page.
101800*-------------------------------------------------------------
101900 7000-PRINT-HIGH-VARIANCE-REPORT.
102000
102100     PERFORM SORT-HIVAR-TABLE-DESC.
102200     MOVE "HIGH-VARIANCE SKU REPORT" TO TITLE-TEXT.
102300     MOVE HDG-HIVAR-1 TO HEADING-1.
102400     MOVE HDG-HIVAR-2 TO HEADING-2.
102500     PERFORM PRINT-HEADINGS.
102600     PERFORM PRINT-ONE-HIVAR-LINE
102700                               VARYING WS-HV-IDX FROM 1 BY 1
102800        UNTIL WS-HV-IDX > WS-HIVAR-COUNT.
102900     PERFORM FINALIZE-PAGE.
103000*-------------------------------------------------------------
103100
103200*-------------------------------------------------------------
103300*    In-place bubble sort of the high-variance table, worst first.
103400*-------------------------------------------------------------
103500 SORT-HIVAR-TABLE-DESC.
103600
103700     IF WS-HIVAR-COUNT > 1
103800        MOVE "Y" TO WS-SWAP-FLAG
103900        PERFORM ONE-HIVAR-SORT-PASS UNTIL WS-SWAP-FLAG = "N".
104000*-------------------------------------------------------------
104100
104200*-------------------------------------------------------------
104300*    One bubble-sort pass over the high-variance table.
104400*-------------------------------------------------------------
104500 ONE-HIVAR-SORT-PASS.
104600
104700     MOVE "N" TO WS-SWAP-FLAG.
104800     PERFORM ONE-HIVAR-COMPARE VARYING WS-HV-IDX FROM 1 BY 1
104900        UNTIL WS-HV-IDX > WS-HIVAR-COUNT - 1.
105000*-------------------------------------------------------------
105100
105200*-------------------------------------------------------------
105300*    Compares two adjacent high-variance entries and swaps them if
105400*    out of order.
105500*-------------------------------------------------------------
105600 ONE-HIVAR-COMPARE.
105700
105800     IF WS-HV-CV (WS-HV-IDX) < WS-HV-CV (WS-HV-IDX + 1)
105900        MOVE WS-HV-ENTRY (WS-HV-IDX)     TO WS-HV-TEMP
106000        MOVE WS-HV-ENTRY (WS-HV-IDX + 1)
106100           TO WS-HV-ENTRY (WS-HV-IDX)
106200        MOVE WS-HVT-SKU-ID       TO WS-HV-SKU-ID (WS-HV-IDX + 1)
106300        MOVE WS-HVT-PRODUCT-NAME TO WS-HV-PRODUCT-NAME (WS-HV-IDX + 1)
106400        MOVE WS-HVT-VENDOR-COUNT TO WS-HV-VENDOR-COUNT (WS-HV-IDX + 1)
106500        MOVE WS-HVT-REGION-COUNT TO WS-HV-REGION-COUNT (WS-HV-IDX + 1)
106600        MOVE WS-HVT-MEAN         TO WS-HV-MEAN (WS-HV-IDX + 1)
106700        MOVE WS-HVT-MIN          TO WS-HV-MIN (WS-HV-IDX + 1)
106800        MOVE WS-HVT-MAX          TO WS-HV-MAX (WS-HV-IDX + 1)
106900        MOVE WS-HVT-RANGE        TO WS-HV-RANGE (WS-HV-IDX + 1)
107000        MOVE WS-HVT-CV           TO WS-HV-CV (WS-HV-IDX + 1)
107100        MOVE WS-HVT-SPREAD-PCT   TO WS-HV-SPREAD-PCT (WS-HV-IDX + 1)
107200        MOVE "Y" TO WS-SWAP-FLAG.
107300*-------------------------------------------------------------
107400
107500*-------------------------------------------------------------
107600*    Edits and writes one high-variance detail line.
107700*-------------------------------------------------------------
107800 PRINT-ONE-HIVAR-LINE.
107900
108000     MOVE WS-HV-PRODUCT-NAME (WS-HV-IDX) TO D-HV-PRODUCT.
108100     MOVE WS-HV-VENDOR-COUNT (WS-HV-IDX) TO D-HV-VENDOR-COUNT.
108200     MOVE WS-HV-REGION-COUNT (WS-HV-IDX) TO D-HV-REGION-COUNT.
108300     MOVE WS-HV-MEAN (WS-HV-IDX)         TO D-HV-MEAN.
108400     MOVE WS-HV-RANGE (WS-HV-IDX)        TO D-HV-RANGE.
108500     MOVE WS-HV-CV (WS-HV-IDX)           TO D-HV-CV.
108600     MOVE WS-HV-SPREAD-PCT (WS-HV-IDX)   TO D-HV-SPREAD-PCT.
108700     MOVE DETAIL-HIVAR TO PRINTER-RECORD.
108800     WRITE PRINTER-RECORD AFTER ADVANCING 1.
108900     ADD 1 TO W-PRINTED-LINES.
109000     IF PAGE-FULL
109100        PERFORM PRINT-HEADINGS.
109200*-------------------------------------------------------------
109300
109400     COPY "PLHAVER.CBL".
109500     COPY "PLSTATS.CBL".
109600     COPY "PLCTLSEQ.CBL".
109700     COPY "PLPRINT.CBL".
109800
109900
110000
