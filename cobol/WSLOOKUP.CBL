000100
000200*-------------------------------------------------------------
000300*    WSLOOKUP.CBL
000400*    In-memory master tables used by import-vendor-pricing to
000500*    denormalize VENDOR-NAME / PRODUCT-NAME+CATEGORY-ID /
000600*    REGION-NAME onto the current-price master at posting time.
000700*    Loaded once from the accepted line-sequential masters; the
000800*    PL-LOOK-FOR-xxx-RECORD paragraphs scan them (no SEARCH
000900*    verb, same flag-driven idiom as the old LOOK-FOR-RECORD
001000*    paragraphs against an indexed file).
001100*-------------------------------------------------------------
001200*    06.08.23   T.ARCE      ORIGINAL
001300*-------------------------------------------------------------
001400
001500 01  WS-VENDOR-TABLE-CTL.
001600     05  WS-VENDOR-TABLE-COUNT  PIC 9(05) COMP VALUE ZERO.
001700     05  WS-VENDOR-IDX          PIC 9(05) COMP VALUE ZERO.
001800     05  FILLER                 PIC X(10) VALUE SPACES.
001900 01  WS-VENDOR-TABLE.
002000     05  WS-VENDOR-ENTRY OCCURS 5000 TIMES
002100                          INDEXED BY WS-VENDOR-TBL-IDX.
002200         10  WS-VT-VENDOR-ID    PIC X(36).
002300         10  WS-VT-VENDOR-NAME  PIC X(40).
002400*    5000-row cap applies to all three tables below - an extract
002500*    with more rows than that simply stops loading past 5000,
002600*    per LOAD-ONE-xxx-ENTRY in the matching PL-LOOK-FOR- paragraph.
002700 77  WS-FOUND-VENDOR            PIC X VALUE "N".
002800     88  FOUND-VENDOR-ENTRY     VALUE "Y".
002900
003000 01  WS-SKUPRD-TABLE-CTL.
003100     05  WS-SKUPRD-TABLE-COUNT  PIC 9(05) COMP VALUE ZERO.
003200     05  WS-SKUPRD-IDX          PIC 9(05) COMP VALUE ZERO.
003300     05  FILLER                 PIC X(10) VALUE SPACES.
003400 01  WS-SKUPRD-TABLE.
003500     05  WS-SKUPRD-ENTRY OCCURS 5000 TIMES
003600                          INDEXED BY WS-SKUPRD-TBL-IDX.
003700         10  WS-ST-SKU-ID       PIC X(36).
003800         10  WS-ST-PRODUCT-NAME PIC X(60).
003900         10  WS-ST-CATEGORY-ID  PIC X(36).
004000 77  WS-FOUND-SKUPRD            PIC X VALUE "N".
004100     88  FOUND-SKUPRD-ENTRY     VALUE "Y".
004200
004300 77  W-END-OF-VENDOR-LOAD       PIC X VALUE "N".
004400     88  END-OF-VENDOR-LOAD     VALUE "Y".
004500 77  WS-LOOKUP-VENDOR-ID        PIC X(36).
004600 77  WS-LOOKUP-VENDOR-NAME      PIC X(40).
004700
004800 77  W-END-OF-SKUPRD-LOAD       PIC X VALUE "N".
004900     88  END-OF-SKUPRD-LOAD     VALUE "Y".
005000 77  WS-LOOKUP-SKU-ID           PIC X(36).
005100 77  WS-LOOKUP-PRODUCT-NAME     PIC X(60).
005200 77  WS-LOOKUP-CATEGORY-ID      PIC X(36).
005300
005400 77  W-END-OF-MARKET-LOAD       PIC X VALUE "N".
005500     88  END-OF-MARKET-LOAD     VALUE "Y".
005600 77  WS-LOOKUP-MARKET-ID        PIC X(36).
005700 77  WS-LOOKUP-REGION-NAME      PIC X(40).
005800
005900 01  WS-MARKET-TABLE-CTL.
006000     05  WS-MARKET-TABLE-COUNT  PIC 9(05) COMP VALUE ZERO.
006100     05  WS-MARKET-IDX          PIC 9(05) COMP VALUE ZERO.
006200     05  FILLER                 PIC X(10) VALUE SPACES.
006300 01  WS-MARKET-TABLE.
006400     05  WS-MARKET-ENTRY OCCURS 5000 TIMES
006500                          INDEXED BY WS-MARKET-TBL-IDX.
006600         10  WS-MT-MARKET-ID    PIC X(36).
006700         10  WS-MT-REGION-NAME  PIC X(40).
006800 77  WS-FOUND-MARKET            PIC X VALUE "N".
006900     88  FOUND-MARKET-ENTRY     VALUE "Y".
007000
007100
