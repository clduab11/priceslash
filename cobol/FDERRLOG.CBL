000100
000200*-------------------------------------------------------------
000300*    FDERRLOG.CBL
000400*    FD and record layout for the reject/error listing - one
000500*    line per validation error or warning, any import program.
000600*-------------------------------------------------------------
000700*    03.02.23   T.ARCE      ORIGINAL
000800*-------------------------------------------------------------
000900
001000     FD  REJECT-ERROR-FILE
001100         LABEL RECORDS ARE STANDARD.
001200
001300     01  ERRLOG-RECORD.
001400         05  EL-ROW-NUMBER            PIC 9(07).
001500         05  FILLER                   PIC X(01) VALUE SPACE.
001600         05  EL-FIELD-NAME            PIC X(30).
001700         05  FILLER                   PIC X(01) VALUE SPACE.
001800         05  EL-MESSAGE               PIC X(80).
001900         05  FILLER                   PIC X(01) VALUE SPACE.
002000         05  EL-SEVERITY              PIC X(07).
002100             88  EL-IS-ERROR          VALUE "ERROR".
002200             88  EL-IS-WARNING        VALUE "WARNING".
002300         05  FILLER                   PIC X(01) VALUE SPACE.
002400         05  EL-VALUE                 PIC X(40).
