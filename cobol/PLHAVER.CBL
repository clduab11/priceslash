000100
000200*-------------------------------------------------------------
000300*    PLHAVER.CBL
000400*    Geospatial formulas for PROXIMITY: great-circle distance
000500*    between two lat/lon points (haversine), proximity score,
000600*    travel-time estimate and shipping-cost factor.
000700*
000800*    This shop's compiler predates the intrinsic math FUNCTIONs,
000900*    so SIN/COS/SQRT/ARCTAN/EXP are home-grown below - Taylor
001000*    series for SIN, COS and EXP (arguments here are always
001100*    small), Newton-Raphson for SQRT, and the reciprocal
001200*    identity for ARCTAN of a ratio over 1.0.  WS-MATH-ARG in,
001300*    WS-MATH-RESULT out, every time.
001400*-------------------------------------------------------------
001500*    07.11.23   T.ARCE      ORIGINAL
001600*    07.19.23   T.ARCE      CR-1140 widened SIN/COS series to
001700*                          7 terms after a rounding complaint
001800*                          on near-polar latitudes
001900*-------------------------------------------------------------
002000
002100 COMPUTE-SQUARE-ROOT.
002200
002300*    Newton-Raphson: x(n+1) = (x(n) + A/x(n)) / 2
002400     IF WS-MATH-ARG NOT > ZERO
002500        MOVE ZERO TO WS-MATH-RESULT
002600     ELSE
002700        MOVE WS-MATH-ARG TO WS-SQRT-ESTIMATE
002800        PERFORM ONE-SQUARE-ROOT-PASS VARYING WS-SQRT-PASS
002900                  FROM 1 BY 1 UNTIL WS-SQRT-PASS > 12
003000        MOVE WS-SQRT-ESTIMATE TO WS-MATH-RESULT.
003100*-------------------------------------------------------------
003200
003300 ONE-SQUARE-ROOT-PASS.
003400
003500     COMPUTE WS-SQRT-ESTIMATE ROUNDED =
003600        (WS-SQRT-ESTIMATE + WS-MATH-ARG / WS-SQRT-ESTIMATE) / 2.
003700*-------------------------------------------------------------
003800
003900 COMPUTE-SINE.
004000
004100*    sin(x) = x - x3/3! + x5/5! - x7/7! + x9/9! - x11/11! + ...
004200     MOVE WS-MATH-ARG      TO WS-TRIG-TERM.
004300     MOVE WS-MATH-ARG      TO WS-TRIG-SUM.
004400     MOVE 1                TO WS-TRIG-SIGN.
004500     PERFORM ONE-SINE-SERIES-PASS VARYING WS-TRIG-PASS
004600               FROM 1 BY 1 UNTIL WS-TRIG-PASS > 5.
004700     MOVE WS-TRIG-SUM TO WS-MATH-RESULT.
004800*-------------------------------------------------------------
004900
005000 ONE-SINE-SERIES-PASS.
005100
005200     COMPUTE WS-TRIG-TERM ROUNDED =
005300        WS-TRIG-TERM * WS-MATH-ARG * WS-MATH-ARG
005400        / ((2 * WS-TRIG-PASS) * (2 * WS-TRIG-PASS + 1)).
005500     IF WS-TRIG-SIGN = 1
005600        SUBTRACT WS-TRIG-TERM FROM WS-TRIG-SUM
005700        MOVE -1 TO WS-TRIG-SIGN
005800     ELSE
005900        ADD WS-TRIG-TERM TO WS-TRIG-SUM
006000        MOVE 1 TO WS-TRIG-SIGN.
006100*-------------------------------------------------------------
006200
006300 COMPUTE-COSINE.
006400
006500*    cos(x) = 1 - x2/2! + x4/4! - x6/6! + x8/8! - x10/10! + ...
006600     MOVE 1                TO WS-TRIG-TERM.
006700     MOVE 1                TO WS-TRIG-SUM.
006800     MOVE 1                TO WS-TRIG-SIGN.
006900     PERFORM ONE-COSINE-SERIES-PASS VARYING WS-TRIG-PASS
007000               FROM 1 BY 1 UNTIL WS-TRIG-PASS > 5.
007100     MOVE WS-TRIG-SUM TO WS-MATH-RESULT.
007200*-------------------------------------------------------------
007300
007400 ONE-COSINE-SERIES-PASS.
007500
007600     COMPUTE WS-TRIG-TERM ROUNDED =
007700        WS-TRIG-TERM * WS-MATH-ARG * WS-MATH-ARG
007800        / ((2 * WS-TRIG-PASS - 1) * (2 * WS-TRIG-PASS)).
007900     IF WS-TRIG-SIGN = 1
008000        SUBTRACT WS-TRIG-TERM FROM WS-TRIG-SUM
008100        MOVE -1 TO WS-TRIG-SIGN
008200     ELSE
008300        ADD WS-TRIG-TERM TO WS-TRIG-SUM
008400        MOVE 1 TO WS-TRIG-SIGN.
008500*-------------------------------------------------------------
008600
008700 COMPUTE-ARCTAN.
008800
008900*    WS-ATAN-Y / WS-ATAN-X, both assumed >= zero (this shop only
009000*    ever calls it from HAVERSINE-DISTANCE, first quadrant).
009100*    atan(r) = r - r3/3 + r5/5 - r7/7 + ... for r in 0..1;
009200*    atan(r) = PI/2 - atan(1/r) when r > 1.
009300     IF WS-ATAN-X = ZERO
009400        MOVE WS-PI-OVER-2 TO WS-MATH-RESULT
009500     ELSE
009600        PERFORM PREPARE-ARCTAN-RATIO
009700        PERFORM ONE-ARCTAN-SERIES-PASS VARYING WS-ATAN-PASS
009800                  FROM 1 BY 1 UNTIL WS-ATAN-PASS > 9
009900        PERFORM APPLY-ARCTAN-INVERSION.
010000*-------------------------------------------------------------
010100
010200 PREPARE-ARCTAN-RATIO.
010300
010400     COMPUTE WS-ATAN-RATIO ROUNDED = WS-ATAN-Y / WS-ATAN-X.
010500     IF WS-ATAN-RATIO > 1
010600        COMPUTE WS-ATAN-RATIO ROUNDED = 1 / WS-ATAN-RATIO
010700        MOVE "Y" TO WS-ATAN-INVERTED
010800     ELSE
010900        MOVE "N" TO WS-ATAN-INVERTED.
011000     MOVE WS-ATAN-RATIO TO WS-ATAN-TERM.
011100     MOVE WS-ATAN-RATIO TO WS-ATAN-SUM.
011200     MOVE 1              TO WS-ATAN-SIGN.
011300*-------------------------------------------------------------
011400
011500 APPLY-ARCTAN-INVERSION.
011600
011700     IF WS-ATAN-INVERTED = "Y"
011800        COMPUTE WS-MATH-RESULT ROUNDED =
011900           WS-PI-OVER-2 - WS-ATAN-SUM
012000     ELSE
012100        MOVE WS-ATAN-SUM TO WS-MATH-RESULT.
012200*-------------------------------------------------------------
012300
012400 ONE-ARCTAN-SERIES-PASS.
012500
012600     COMPUTE WS-ATAN-TERM ROUNDED =
012700        WS-ATAN-TERM * WS-ATAN-RATIO * WS-ATAN-RATIO.
012800     IF WS-ATAN-SIGN = 1
012900        COMPUTE WS-ATAN-SUM ROUNDED =
013000           WS-ATAN-SUM - (WS-ATAN-TERM / (2 * WS-ATAN-PASS + 1))
013100        MOVE -1 TO WS-ATAN-SIGN
013200     ELSE
013300        COMPUTE WS-ATAN-SUM ROUNDED =
013400           WS-ATAN-SUM + (WS-ATAN-TERM / (2 * WS-ATAN-PASS + 1))
013500        MOVE 1 TO WS-ATAN-SIGN.
013600*-------------------------------------------------------------
013700
013800 COMPUTE-EXPONENT.
013900
014000*    e**x = 1 + x + x2/2! + x3/3! + ... (this shop only ever
014100*    feeds it x in 0 .. -2, so ten terms is ample).
014200     MOVE 1 TO WS-EXP-TERM.
014300     MOVE 1 TO WS-EXP-SUM.
014400     PERFORM ONE-EXPONENT-SERIES-PASS VARYING WS-EXP-PASS
014500               FROM 1 BY 1 UNTIL WS-EXP-PASS > 10.
014600     MOVE WS-EXP-SUM TO WS-MATH-RESULT.
014700*-------------------------------------------------------------
014800
014900 ONE-EXPONENT-SERIES-PASS.
015000
015100     COMPUTE WS-EXP-TERM ROUNDED =
015200        WS-EXP-TERM * WS-MATH-ARG / WS-EXP-PASS.
015300     ADD WS-EXP-TERM TO WS-EXP-SUM.
015400*-------------------------------------------------------------
015500
015600 HAVERSINE-DISTANCE.
015700
015800*    a = sin2(dlat/2) + cos(r1)*cos(r2)*sin2(dlon/2)
015900*    d = 2 * R * atan2(sqrt(a), sqrt(1-a)); R = 6371.0 KM
016000     COMPUTE WS-HAV-R1 ROUNDED = WS-HAV-LAT1 * WS-DEG-TO-RAD.
016100     COMPUTE WS-HAV-R2 ROUNDED = WS-HAV-LAT2 * WS-DEG-TO-RAD.
016200     COMPUTE WS-HAV-DLAT ROUNDED =
016300        (WS-HAV-LAT2 - WS-HAV-LAT1) * WS-DEG-TO-RAD / 2.
016400     COMPUTE WS-HAV-DLON ROUNDED =
016500        (WS-HAV-LON2 - WS-HAV-LON1) * WS-DEG-TO-RAD / 2.
016600
016700     MOVE WS-HAV-DLAT TO WS-MATH-ARG.
016800     PERFORM COMPUTE-SINE.
016900     MOVE WS-MATH-RESULT TO WS-HAV-SIN-DLAT.
017000
017100     MOVE WS-HAV-DLON TO WS-MATH-ARG.
017200     PERFORM COMPUTE-SINE.
017300     MOVE WS-MATH-RESULT TO WS-HAV-SIN-DLON.
017400
017500     MOVE WS-HAV-R1 TO WS-MATH-ARG.
017600     PERFORM COMPUTE-COSINE.
017700     MOVE WS-MATH-RESULT TO WS-HAV-COS-R1.
017800
017900     MOVE WS-HAV-R2 TO WS-MATH-ARG.
018000     PERFORM COMPUTE-COSINE.
018100     MOVE WS-MATH-RESULT TO WS-HAV-COS-R2.
018200
018300     COMPUTE WS-HAV-A ROUNDED =
018400        (WS-HAV-SIN-DLAT * WS-HAV-SIN-DLAT)
018500        + (WS-HAV-COS-R1 * WS-HAV-COS-R2
018600           * WS-HAV-SIN-DLON * WS-HAV-SIN-DLON).
018700
018800     IF WS-HAV-A < ZERO
018900        MOVE ZERO TO WS-HAV-A.
019000     IF WS-HAV-A > 1
019100        MOVE 1 TO WS-HAV-A.
019200
019300     MOVE WS-HAV-A TO WS-MATH-ARG.
019400     PERFORM COMPUTE-SQUARE-ROOT.
019500     MOVE WS-MATH-RESULT TO WS-ATAN-Y.
019600
019700     COMPUTE WS-MATH-ARG ROUNDED = 1 - WS-HAV-A.
019800     PERFORM COMPUTE-SQUARE-ROOT.
019900     MOVE WS-MATH-RESULT TO WS-ATAN-X.
020000
020100     PERFORM COMPUTE-ARCTAN.
020200
020300     COMPUTE WS-HAVERSINE-KM ROUNDED =
020400        2 * WS-EARTH-RADIUS-KM * WS-MATH-RESULT.
020500*-------------------------------------------------------------
020600
020700 COMPUTE-PROXIMITY-SCORE.
020800*    zero distance (same point) scores a flat 100; beyond
020900*    WS-PROX-MAX-DISTANCE the vendor is out of range and scores
021000*    zero outright - only the band in between runs the decay
021100*    curve below.
021200
021300     IF WS-HAVERSINE-KM NOT > ZERO
021400        MOVE 100 TO WS-PROXIMITY-SCORE
021500     ELSE
021600        IF WS-HAVERSINE-KM NOT < WS-PROX-MAX-DISTANCE
021700           MOVE ZERO TO WS-PROXIMITY-SCORE
021800        ELSE
021900           PERFORM COMPUTE-PROXIMITY-DECAY-SCORE.
022000*-------------------------------------------------------------
022100
022200 COMPUTE-PROXIMITY-DECAY-SCORE.
022300
022400     COMPUTE WS-MATH-ARG ROUNDED =
022500        0 - (WS-PROX-DECAY-K * WS-HAVERSINE-KM
022600             / WS-PROX-MAX-DISTANCE).
022700     PERFORM COMPUTE-EXPONENT.
022800     COMPUTE WS-PROXIMITY-SCORE ROUNDED = 100 * WS-MATH-RESULT.
022900     PERFORM CLAMP-PROXIMITY-SCORE.
023000*-------------------------------------------------------------
023100
023200 CLAMP-PROXIMITY-SCORE.
023300*    rounding on the exponential above can push a hair past 100
023400*    or below zero at the extremes - this just pins it back into
023500*    the 0-100 range the reports assume.
023600
023700     IF WS-PROXIMITY-SCORE < ZERO
023800        MOVE ZERO TO WS-PROXIMITY-SCORE.
023900     IF WS-PROXIMITY-SCORE > 100
024000        MOVE 100 TO WS-PROXIMITY-SCORE.
024100*-------------------------------------------------------------
024200
024300 COMPUTE-TRAVEL-TIME-HOURS.
024400
024500     IF WS-HAVERSINE-KM NOT > ZERO
024600        MOVE ZERO TO WS-TRAVEL-TIME-HOURS
024700     ELSE
024800        COMPUTE WS-TRAVEL-TIME-HOURS ROUNDED =
024900           WS-HAVERSINE-KM / WS-PROX-AVG-SPEED-KMH.
025000*-------------------------------------------------------------
025100
025200 COMPUTE-SHIPPING-COST-FACTOR.
025300
025400     COMPUTE WS-SHIPPING-COST-FACTOR ROUNDED =
025500        1 + (WS-HAVERSINE-KM * 0.005).
025600*-------------------------------------------------------------
025700
