000100
000200*-------------------------------------------------------------
000300*    SLCTLSEQ.CBL
000400*    FILE-CONTROL entry for the surrogate-ID control file - one
000500*    keyed row per record type, generalized from the old single
000600*    LAST-VOUCHER control record.
000700*-------------------------------------------------------------
000800*    03.23.23   T.ARCE      ORIGINAL
000900*-------------------------------------------------------------
001000
001100     SELECT CONTROL-SEQUENCE-FILE
001200            ASSIGN TO CTLSEQ
001300            ORGANIZATION IS INDEXED
001400            ACCESS MODE IS DYNAMIC
001500            RECORD KEY IS CS-RECORD-TYPE-CODE.
