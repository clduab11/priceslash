000100*-------------------------------------------------------------
000200*    benchmarking-analysis.cob
000300*    Market price benchmarking - per (market,SKU) and
000400*    per (market,category) benchmark statistics, trend vs.
000500*    historical pricing, vendor-vs-benchmark comparison and
000600*    competitiveness scoring, and the cross-market aggregate
000700*    summary - run nightly against the enriched current
000800*    pricing master.
000900*-------------------------------------------------------------
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. benchmarking-analysis.
001200 AUTHOR. R. OKONKWO.
001300 INSTALLATION. CRESTVIEW DISTRIBUTORS - EDP DEPT.
001400 DATE-WRITTEN. 01/22/1992.
001500 DATE-COMPILED.
001600 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001700*-------------------------------------------------------------
001800*    CHANGE LOG
001900*-------------------------------------------------------------
002000*    01.22.92   R.OKONKWO     ORIGINAL - quarterly vendor price
002100*                             comparison listing off the paid-
002200*                             voucher history, flagged vendors
002300*                             billing above the commodity-group
002400*                             average
002500*    09.02.94   R.OKONKWO     added the category-level roll-up
002600*                             for multi-vendor commodity groups
002700*    06.03.98   R.OKONKWO     Y2K - four-digit year throughout
002800*    05.04.23   R.OKONKWO     CR-1201 rebuilt as the PricePoint
002900*                             Intel benchmarking batch; stats
003000*                             math moved to PLSTATS.CBL
003100*    05.11.23   R.OKONKWO     CR-1214 added the vendor-
003200*                             competitiveness summary and the
003300*                             market aggregate summary sections
003400*    05.16.23   R.OKONKWO     CR-1214 competitiveness summary now
003500*                             also prints average variance pct and
003600*                             BELOW/AT/ABOVE_MARKET counts and pcts
003700*-------------------------------------------------------------
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     COPY "SLPRICNG.CBL".
004700     COPY "SLHISTRY.CBL".
004800     COPY "SLBENCHM.CBL".
004900
005000     SELECT PRINTER-FILE
005100            ASSIGN TO "benchmarking-analysis.prn"
005200            ORGANIZATION IS LINE SEQUENTIAL.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600     COPY "FDPRICNG.CBL".
005700     COPY "FDHISTRY.CBL".
005800     COPY "FDBENCHM.CBL".
005900
006000     FD  PRINTER-FILE
006100         LABEL RECORDS ARE OMITTED.
006200
006300     01  PRINTER-RECORD             PIC X(132).
006400
006500 WORKING-STORAGE SECTION.
006600     COPY "WSHAVER.CBL".
006700     COPY "WSSTATS.CBL".
006800
006900 77  W-END-OF-FILE              PIC X VALUE "N".
007000     88  END-OF-FILE            VALUE "Y".
007100 77  W-HIST-END-OF-FILE         PIC X VALUE "N".
007200     88  HIST-END-OF-FILE       VALUE "Y".
007300
007400 77  WS-MIN-SAMPLE              PIC 9(03) COMP VALUE 3.
007500
007600*--------------- in-memory current-priced-row table -------------
007700*    every CURRENT-status price row, staged once from the price
007800*    master - the SKU-benchmark and category-benchmark groups
007900*    below are both built from this single table.
008000 01  WS-PRICE-ROW-TABLE.
008100     05  WS-PR-ENTRY OCCURS 8000 TIMES INDEXED BY WS-PR-IDX.
008200         10  WS-PR-KEY-AREA.
008300             15  WS-PR-SKU-ID           PIC X(36).
008400             15  WS-PR-MARKET-ID        PIC X(36).
008500         10  WS-PR-COMPOSITE-KEY REDEFINES WS-PR-KEY-AREA
008600                                    PIC X(72).
008700         10  WS-PR-PRODUCT-NAME         PIC X(60).
008800         10  WS-PR-VENDOR-ID            PIC X(36).
008900         10  WS-PR-VENDOR-NAME          PIC X(40).
009000         10  WS-PR-REGION-NAME          PIC X(40).
009100         10  WS-PR-CATEGORY-ID          PIC X(36).
009200         10  WS-PR-CATEGORY-NAME        PIC X(40).
009300         10  WS-PR-UNIT-PRICE           PIC S9(7)V99.
009400 77  WS-PRICE-ROW-COUNT         PIC 9(5) COMP VALUE ZERO.
009500
009600*--------------- optional historical pricing table ---------------
009700*    loaded only when the price-history file has prior-period
009800*    rows for a SKU/market - drives the trend UP/DOWN/STABLE
009900*    flag and trend percentage on the SKU benchmark report.
010000 01  WS-HIST-ROW-TABLE.
010100     05  WS-HR-ENTRY OCCURS 8000 TIMES INDEXED BY WS-HR-IDX.
010200         10  WS-HR-SKU-ID               PIC X(36).
010300         10  WS-HR-MARKET-ID            PIC X(36).
010400         10  WS-HR-UNIT-PRICE           PIC S9(7)V99.
010500 77  WS-HIST-ROW-COUNT          PIC 9(5) COMP VALUE ZERO.
010600
010700*--------------- distinct (market,SKU) group list -----------------
010800*    one entry per market/SKU pairing seen in the price rows -
010900*    WS-SG-QUALIFIED marks whether the group met WS-MIN-SAMPLE,
011000*    the statistics fields are filled in by COMPUTE-SKUGRP-STATS.
011100 01  WS-SKUGRP-LIST-TABLE.
011200     05  WS-SG-ENTRY OCCURS 8000 TIMES INDEXED BY WS-SG-IDX.
011300         10  WS-SG-KEY-AREA.
011400             15  WS-SG-MARKET-ID        PIC X(36).
011500             15  WS-SG-SKU-ID           PIC X(36).
011600         10  WS-SG-COMPOSITE-KEY REDEFINES WS-SG-KEY-AREA
011700                                    PIC X(72).
011800         10  WS-SG-PRODUCT-NAME         PIC X(60).
011900         10  WS-SG-REGION-NAME          PIC X(40).
012000         10  WS-SG-QUALIFIED            PIC X VALUE "N".
012100             88  WS-SG-IS-QUALIFIED     VALUE "Y".
012200         10  WS-SG-SAMPLE-SIZE          PIC 9(05) COMP.
012300         10  WS-SG-VENDOR-COUNT         PIC 9(05) COMP.
012400         10  WS-SG-AVG-PRICE            PIC S9(7)V99.
012500         10  WS-SG-MIN-PRICE            PIC S9(7)V99.
012600         10  WS-SG-MAX-PRICE            PIC S9(7)V99.
012700         10  WS-SG-MEDIAN-PRICE         PIC S9(7)V99.
012800         10  WS-SG-STD-DEV              PIC S9(7)V9(4).
012900         10  WS-SG-TREND                PIC X(10).
013000         10  WS-SG-TREND-PCT            PIC S9(3)V99.
013100 77  WS-SKUGRP-LIST-COUNT       PIC 9(5) COMP VALUE ZERO.
013200 77  WS-SG-FOUND-FLAG           PIC X VALUE "N".
013300     88  SG-ALREADY-LISTED      VALUE "Y".
013400 01  WS-SG-TEMP.
013500     05  WS-SGT-KEY-AREA        PIC X(72).
013600     05  WS-SGT-PRODUCT-NAME    PIC X(60).
013700     05  WS-SGT-REGION-NAME     PIC X(40).
013800     05  WS-SGT-QUALIFIED       PIC X.
013900     05  WS-SGT-SAMPLE-SIZE     PIC 9(05) COMP.
014000     05  WS-SGT-VENDOR-COUNT    PIC 9(05) COMP.
014100     05  WS-SGT-AVG-PRICE       PIC S9(7)V99.
014200     05  WS-SGT-MIN-PRICE       PIC S9(7)V99.
014300     05  WS-SGT-MAX-PRICE       PIC S9(7)V99.
014400     05  WS-SGT-MEDIAN-PRICE    PIC S9(7)V99.
014500     05  WS-SGT-STD-DEV         PIC S9(7)V9(4).
014600     05  WS-SGT-TREND           PIC X(10).
014700     05  WS-SGT-TREND-PCT       PIC S9(3)V99.
014800
014900*--------------- distinct (market,category) group list ------------
015000*    the category-level counterpart to WS-SKUGRP-LIST-TABLE above
015100*    - carries its own top-5-vendor-by-listing-count sub-table
015200*    for the category benchmark report's vendor column.
015300 01  WS-CATGRP-LIST-TABLE.
015400     05  WS-CG-ENTRY OCCURS 3000 TIMES INDEXED BY WS-CG-IDX.
015500         10  WS-CG-KEY-AREA.
015600             15  WS-CG-MARKET-ID        PIC X(36).
015700             15  WS-CG-CATEGORY-ID       PIC X(36).
015800         10  WS-CG-COMPOSITE-KEY REDEFINES WS-CG-KEY-AREA
015900                                    PIC X(72).
016000         10  WS-CG-REGION-NAME          PIC X(40).
016100         10  WS-CG-CATEGORY-NAME        PIC X(40).
016200         10  WS-CG-SAMPLE-SIZE          PIC 9(05) COMP.
016300         10  WS-CG-AVG-PRICE            PIC S9(7)V99.
016400         10  WS-CG-MIN-PRICE            PIC S9(7)V99.
016500         10  WS-CG-MAX-PRICE            PIC S9(7)V99.
016600         10  WS-CG-MEDIAN-PRICE         PIC S9(7)V99.
016700         10  WS-CG-MARGIN-PCT           PIC S9(3)V99.
016800         10  WS-CG-TOP-VENDOR-TABLE.
016900             15  WS-CG-TV-ENTRY OCCURS 5 TIMES
017000                                    INDEXED BY WS-CG-TV-IDX.
017100                 20  WS-CG-TV-VENDOR-ID    PIC X(36).
017200                 20  WS-CG-TV-VENDOR-NAME  PIC X(40).
017300                 20  WS-CG-TV-COUNT        PIC 9(05) COMP.
017400 77  WS-CATGRP-LIST-COUNT       PIC 9(5) COMP VALUE ZERO.
017500 77  WS-CG-FOUND-FLAG           PIC X VALUE "N".
017600     88  CG-ALREADY-LISTED      VALUE "Y".
017700 77  WS-CHECK-COMPOSITE-KEY     PIC X(72).
017800
017900*--------------- distinct-vendor scratch (rebuilt per group) ------
018000 01  WS-DISTINCT-VENDOR-TABLE.
018100     05  WS-DV-ENTRY OCCURS 500 TIMES INDEXED BY WS-DV-IDX.
018200         10  WS-DV-VENDOR-ID            PIC X(36).
018300         10  WS-DV-VENDOR-NAME          PIC X(40).
018400         10  WS-DV-COUNT                PIC 9(05) COMP.
018500         10  WS-DV-PICKED               PIC X VALUE "N".
018600             88  WS-DV-IS-PICKED        VALUE "Y".
018700 77  WS-DISTINCT-VENDOR-COUNT   PIC 9(5) COMP VALUE ZERO.
018800
018900*--------------- distinct-SKU scratch (rebuilt per category group) -
019000 01  WS-CATSKU-LIST-TABLE.
019100     05  WS-CS-ENTRY OCCURS 3000 TIMES INDEXED BY WS-CS-IDX.
019200         10  WS-CS-SKU-ID               PIC X(36).
019300 77  WS-CATSKU-LIST-COUNT       PIC 9(5) COMP VALUE ZERO.
019400 77  WS-CS-FOUND-FLAG           PIC X VALUE "N".
019500     88  CS-ALREADY-LISTED      VALUE "Y".
019600
019700*--------------- distinct-total-SKU list (grand total) ------------
019800 01  WS-TOTSKU-LIST-TABLE.
019900     05  WS-TS-ENTRY OCCURS 3000 TIMES INDEXED BY WS-TS-IDX.
020000         10  WS-TS-SKU-ID               PIC X(36).
020100 77  WS-TOTSKU-LIST-COUNT       PIC 9(5) COMP VALUE ZERO.
020200 77  WS-TS-FOUND-FLAG           PIC X VALUE "N".
020300     88  TS-ALREADY-LISTED      VALUE "Y".
020400
020500*--------------- vendor-comparison result table --------------------
020600*    one entry per vendor's price on a SKU/market, scored against
020700*    that group's own benchmark average - WS-CMP-POSITION and
020800*    WS-CMP-SCORE are what the competitiveness summary ranks on.
020900 01  WS-COMPARISON-TABLE.
021000     05  WS-CMP-ENTRY OCCURS 8000 TIMES INDEXED BY WS-CMP-IDX.
021100         10  WS-CMP-VENDOR-ID           PIC X(36).
021200         10  WS-CMP-VENDOR-NAME         PIC X(40).
021300         10  WS-CMP-SKU-ID              PIC X(36).
021400         10  WS-CMP-PRODUCT-NAME        PIC X(60).
021500         10  WS-CMP-MARKET-ID           PIC X(36).
021600         10  WS-CMP-REGION-NAME         PIC X(40).
021700         10  WS-CMP-PRICE               PIC S9(7)V99.
021800         10  WS-CMP-BENCH-AVG           PIC S9(7)V99.
021900         10  WS-CMP-BENCH-MIN           PIC S9(7)V99.
022000         10  WS-CMP-BENCH-MAX           PIC S9(7)V99.
022100         10  WS-CMP-POSITION            PIC X(12).
022200         10  WS-CMP-VARIANCE-PCT        PIC S9(3)V99.
022300         10  WS-CMP-PERCENTILE          PIC S9(3)V99.
022400         10  WS-CMP-SCORE               PIC S9(3)V99.
022500         10  WS-CMP-PICKED              PIC X VALUE "N".
022600             88  WS-CMP-IS-PICKED       VALUE "Y".
022700 77  WS-COMPARISON-COUNT        PIC 9(5) COMP VALUE ZERO.
022800
022900*--------------- per-market accumulator list ------------------------
023000*    running totals per market for the market-aggregate-summary
023100*    report - SKU/vendor counts and trend/competitiveness tallies
023200*    accumulate here as the SKU and comparison passes run.
023300 01  WS-MARKET-LIST-TABLE.
023400     05  WS-MK-ENTRY OCCURS 500 TIMES INDEXED BY WS-MK-IDX.
023500         10  WS-MK-MARKET-ID            PIC X(36).
023600         10  WS-MK-REGION-NAME           PIC X(40).
023700         10  WS-MK-SKU-COUNT             PIC 9(05) COMP.
023800         10  WS-MK-VENDOR-COUNT-SUM      PIC 9(07) COMP.
023900         10  WS-MK-AVGPRICE-SUM          PIC S9(9)V99.
024000         10  WS-MK-AVGPRICE-MEAN         PIC S9(7)V99.
024100         10  WS-MK-INC-COUNT             PIC 9(05) COMP.
024200         10  WS-MK-STABLE-COUNT          PIC 9(05) COMP.
024300         10  WS-MK-DEC-COUNT             PIC 9(05) COMP.
024400         10  WS-MK-COMP-SUM              PIC S9(9)V99.
024500         10  WS-MK-COMP-COUNT            PIC 9(05) COMP.
024600         10  WS-MK-COMP-AVG              PIC S9(3)V99.
024700         10  WS-MK-PICKED                PIC X VALUE "N".
024800             88  WS-MK-IS-PICKED        VALUE "Y".
024900 77  WS-MARKET-LIST-COUNT       PIC 9(5) COMP VALUE ZERO.
025000 77  WS-MK-FOUND-FLAG           PIC X VALUE "N".
025100     88  MK-ALREADY-LISTED      VALUE "Y".
025200*    bubble-sort swap buffer for WS-MARKET-LIST-TABLE - shape
025300*    must mirror WS-MK-ENTRY field for field.
025400 01  WS-MK-TEMP.
025500     05  WS-MKT-MARKET-ID           PIC X(36).
025600     05  WS-MKT-REGION-NAME          PIC X(40).
025700     05  WS-MKT-SKU-COUNT            PIC 9(05) COMP.
025800     05  WS-MKT-VENDOR-COUNT-SUM     PIC 9(07) COMP.
025900     05  WS-MKT-AVGPRICE-SUM         PIC S9(9)V99.
026000     05  WS-MKT-AVGPRICE-MEAN        PIC S9(7)V99.
026100     05  WS-MKT-INC-COUNT            PIC 9(05) COMP.
026200     05  WS-MKT-STABLE-COUNT         PIC 9(05) COMP.
026300     05  WS-MKT-DEC-COUNT            PIC 9(05) COMP.
026400     05  WS-MKT-COMP-SUM             PIC S9(9)V99.
026500     05  WS-MKT-COMP-COUNT           PIC 9(05) COMP.
026600     05  WS-MKT-COMP-AVG             PIC S9(3)V99.
026700     05  WS-MKT-PICKED               PIC X.
026800
026900*--------------- misc scratch --------------------------------------
027000 77  WS-SWAP-FLAG               PIC X VALUE "N".
027100     88  DID-SWAP                VALUE "Y".
027200 77  WS-SORT-I2                 PIC 9(05) COMP VALUE ZERO.
027300 77  WS-BEST-COUNT              PIC 9(05) COMP VALUE ZERO.
027400 77  WS-BEST-IDX                PIC 9(05) COMP VALUE ZERO.
027500 77  WS-PICK-LIMIT              PIC 9(05) COMP VALUE ZERO.
027600 77  WS-PICK-TAKEN              PIC 9(05) COMP VALUE ZERO.
027700 77  WS-MARGIN-SUM              PIC S9(9)V9(4) VALUE ZERO.
027800 77  WS-MARGIN-COUNT            PIC 9(05) COMP VALUE ZERO.
027900 77  WS-VARPCT-SUM              PIC S9(9)V99 VALUE ZERO.
028000 77  WS-POSCNT-BELOW            PIC 9(05) COMP VALUE ZERO.
028100 77  WS-POSCNT-AT               PIC 9(05) COMP VALUE ZERO.
028200 77  WS-POSCNT-ABOVE            PIC 9(05) COMP VALUE ZERO.
028300 77  WS-HIST-SUM                PIC S9(9)V99 VALUE ZERO.
028400 77  WS-HIST-COUNT              PIC 9(05) COMP VALUE ZERO.
028500 77  WS-LAST-MARKET-BREAK       PIC X(36) VALUE SPACES.
028600
028700*--------------- edited description work fields ---------------------
028800 77  WS-DESC-PRICE-ED           PIC -(5)9.99.
028900 77  WS-DESC-MEAN-ED            PIC -(5)9.99.
029000 77  WS-DESC-PCT-ED             PIC -(3)9.99.
029100 77  WS-DESC-COUNT-ED           PIC ZZZZ9.
029200 77  WS-POSCNT-PCT-ED           PIC Z9.99.
029300 77  WS-VENDOR-TEXT-PTR         PIC 9(03) COMP.
029400 77  WS-BEST-VALUE              PIC S9(3)V99 VALUE ZERO.
029500
029600*--------------- print work areas -----------------------------------
029700 77  W-PRINTED-LINES            PIC 99.
029800     88  PAGE-FULL              VALUE 55 THRU 99.
029900*    line counter is reset to zero by each report's own heading
030000*    routine - the five report sections below all share this
030100*    one counter since only one prints at a time.
030200
030300*    company banner and page number printed at the top of
030400*    every report page in this program.
030500 01  TITLE.
030600     05  FILLER                 PIC X(20) VALUE SPACES.
030700     05  FILLER                 PIC X(42)
030800         VALUE "CRESTVIEW DISTRIBUTORS - PRICEPOINT INTEL".
030900     05  FILLER                 PIC X(18) VALUE SPACES.
031000     05  FILLER                 PIC X(6)  VALUE "PAGE: ".
031100     05  PAGE-NUMBER            PIC 9(03).
031200
031300*    column headings - reused as-is by the SKU benchmark report
031400*    only; the category and comparison reports build their own.
031500 01  HEADING-1.
031600     05  FILLER                 PIC X(132) VALUE
031700         "MARKET PRICE BENCHMARK REPORT".
031800
031900 01  HEADING-2.
032000     05  FILLER                 PIC X(10) VALUE "MARKET".
032100     05  FILLER                 PIC X(10) VALUE SPACES.
032200     05  FILLER                 PIC X(10) VALUE "SKU".
032300     05  FILLER                 PIC X(20) VALUE SPACES.
032400     05  FILLER                 PIC X(7)  VALUE "AVG".
032500     05  FILLER                 PIC X(7)  VALUE "MIN".
032600     05  FILLER                 PIC X(7)  VALUE "MAX".
032700     05  FILLER                 PIC X(8)  VALUE "MEDIAN".
032800     05  FILLER                 PIC X(8)  VALUE "STD-DEV".
032900     05  FILLER                 PIC X(6)  VALUE "SMPL".
033000     05  FILLER                 PIC X(6)  VALUE "VNDR".
033100     05  FILLER                 PIC X(12) VALUE "TREND".
033200     05  FILLER                 PIC X(7)  VALUE "TRND %".
033300
033400 01  DETAIL-SKUBENCH.
033500     05  DT-SB-MARKET           PIC X(20).
033600     05  DT-SB-SKU              PIC X(30).
033700     05  FILLER                 PIC X(10) VALUE SPACES.
033800     05  DT-SB-AVG              PIC -(5)9.99.
033900     05  FILLER                 PIC X(2)  VALUE SPACES.
034000     05  DT-SB-MIN              PIC -(5)9.99.
034100     05  FILLER                 PIC X(2)  VALUE SPACES.
034200     05  DT-SB-MAX              PIC -(5)9.99.
034300     05  FILLER                 PIC X(2)  VALUE SPACES.
034400     05  DT-SB-MEDIAN           PIC -(5)9.99.
034500     05  FILLER                 PIC X(1)  VALUE SPACES.
034600     05  DT-SB-STDDEV           PIC -(4)9.99.
034700     05  FILLER                 PIC X(1)  VALUE SPACES.
034800     05  DT-SB-SAMPLE           PIC ZZZZ9.
034900     05  FILLER                 PIC X(1)  VALUE SPACES.
035000     05  DT-SB-VENDORS          PIC ZZZZ9.
035100     05  FILLER                 PIC X(1)  VALUE SPACES.
035200     05  DT-SB-TREND            PIC X(10).
035300     05  FILLER                 PIC X(1)  VALUE SPACES.
035400     05  DT-SB-TRENDPCT         PIC -(3)9.99.
035500
035600 01  HDG-MARKET-BREAK.
035700     05  FILLER                 PIC X(15) VALUE "MARKET:".
035800     05  HMB-MARKET-ID          PIC X(36).
035900     05  FILLER                 PIC X(10) VALUE SPACES.
036000     05  HMB-REGION             PIC X(40).
036100
036200 01  DETAIL-CATBENCH.
036300     05  DT-CB-MARKET           PIC X(20).
036400     05  DT-CB-CATEGORY         PIC X(30).
036500     05  DT-CB-AVG              PIC -(5)9.99.
036600     05  FILLER                 PIC X(2)  VALUE SPACES.
036700     05  DT-CB-MIN              PIC -(5)9.99.
036800     05  FILLER                 PIC X(2)  VALUE SPACES.
036900     05  DT-CB-MAX              PIC -(5)9.99.
037000     05  FILLER                 PIC X(2)  VALUE SPACES.
037100     05  DT-CB-MEDIAN           PIC -(5)9.99.
037200     05  FILLER                 PIC X(2)  VALUE SPACES.
037300     05  DT-CB-MARGIN           PIC -(3)9.99.
037400     05  FILLER                 PIC X(2)  VALUE SPACES.
037500     05  DT-CB-VENDORS          PIC X(45).
037600
037700 01  DETAIL-COMPARISON.
037800     05  DT-CM-VENDOR           PIC X(22).
037900     05  DT-CM-SKU              PIC X(18).
038000     05  DT-CM-MARKET           PIC X(18).
038100     05  DT-CM-PRICE            PIC -(5)9.99.
038200     05  FILLER                 PIC X(1)  VALUE SPACES.
038300     05  DT-CM-AVG              PIC -(5)9.99.
038400     05  FILLER                 PIC X(1)  VALUE SPACES.
038500     05  DT-CM-POSITION         PIC X(12).
038600     05  DT-CM-VARPCT           PIC -(3)9.99.
038700     05  FILLER                 PIC X(1)  VALUE SPACES.
038800     05  DT-CM-PCTL             PIC -(3)9.99.
038900     05  FILLER                 PIC X(1)  VALUE SPACES.
039000     05  DT-CM-SCORE            PIC -(3)9.99.
039100
039200 77  DETAIL-SUMMARY-LINE        PIC X(80).
039300 01  DETAIL-MKT-AGG.
039400     05  DT-MA-MARKET           PIC X(20).
039500     05  DT-MA-SKUCOUNT         PIC ZZZZ9.
039600     05  FILLER                 PIC X(4)  VALUE SPACES.
039700     05  DT-MA-VENDORSUM        PIC ZZZZZZ9.
039800     05  FILLER                 PIC X(4)  VALUE SPACES.
039900     05  DT-MA-AVGPRICE         PIC -(5)9.99.
040000     05  FILLER                 PIC X(3)  VALUE SPACES.
040100     05  DT-MA-INC              PIC ZZZ9.
040200     05  FILLER                 PIC X(1)  VALUE SPACES.
040300     05  DT-MA-STBL             PIC ZZZ9.
040400     05  FILLER                 PIC X(1)  VALUE SPACES.
040500     05  DT-MA-DEC              PIC ZZZ9.
040600
040700 PROCEDURE DIVISION.
040800
040900*-------------------------------------------------------------
041000*    Top level control - load both pricing files, build the SKU and
041100*    category grouping lists, run each benchmark pass, then print.
041200*-------------------------------------------------------------
041300 0000-MAIN-PROCESS.
041400
041500     OPEN INPUT  CURRENT-PRICE-MASTER-FILE.
041600     OPEN INPUT  HISTORICAL-PRICING-FILE.
041700     OPEN OUTPUT BENCHMARK-FILE.
041800     OPEN OUTPUT COMPARISON-PRINTER-FILE.
041900     OPEN OUTPUT PRINTER-FILE.
042000
042100     PERFORM 1000-LOAD-PRICE-ROWS.
042200     PERFORM 1100-LOAD-HISTORICAL-ROWS.
042300     PERFORM 2000-BUILD-SKUGRP-LIST.
042400     PERFORM 2500-BUILD-CATGRP-LIST.
042500     PERFORM 3000-COMPUTE-SKU-BENCHMARKS.
042600     PERFORM 4000-COMPUTE-CATEGORY-BENCHMARKS.
042700     PERFORM 5000-PRINT-SKU-BENCHMARK-REPORT.
042800     PERFORM 5500-PRINT-CATEGORY-BENCHMARK-REPORT.
042900     PERFORM 6000-VENDOR-COMPARISON-PASS.
043000     PERFORM 6500-PRINT-COMPARISON-REPORT.
043100     PERFORM 7000-PRINT-COMPETITIVENESS-SUMMARY.
043200     PERFORM 8000-PRINT-MARKET-AGGREGATE-SUMMARY.
043300
043400     CLOSE CURRENT-PRICE-MASTER-FILE.
043500     CLOSE HISTORICAL-PRICING-FILE.
043600     CLOSE BENCHMARK-FILE.
043700     CLOSE COMPARISON-PRINTER-FILE.
043800     CLOSE PRINTER-FILE.
043900
044000     STOP RUN.
044100*-------------------------------------------------------------
044200
044300*-------------------------------------------------------------
044400*    Stage the current price master into the in-memory table so the
044500*    benchmark passes below can scan it repeatedly without re-reading.
044600*-------------------------------------------------------------
044700 1000-LOAD-PRICE-ROWS.
044800
044900     MOVE "N" TO W-END-OF-FILE.
045000     PERFORM READ-NEXT-PRICE-MASTER.
045100     PERFORM LOAD-ONE-PRICE-ROW UNTIL END-OF-FILE.
045200*-------------------------------------------------------------
045300
045400*-------------------------------------------------------------
045500*    Sequential read of the current price master; sets the end-of-file
045600*    switch tested by the driving PERFORM UNTIL.
045700*-------------------------------------------------------------
045800 READ-NEXT-PRICE-MASTER.
045900
046000     READ CURRENT-PRICE-MASTER-FILE NEXT RECORD
046100        AT END
046200           MOVE "Y" TO W-END-OF-FILE.
046300*-------------------------------------------------------------
046400
046500*-------------------------------------------------------------
046600*    Only CURRENT status rows with a priced unit cost are loaded -
046700*    withdrawn or zero-priced rows would skew every average below.
046800*-------------------------------------------------------------
046900 LOAD-ONE-PRICE-ROW.
047000
047100     IF PM-CURRENT-YES AND PM-UNIT-PRICE > ZERO
047200        ADD 1 TO WS-PRICE-ROW-COUNT
047300        MOVE PM-SKU-ID        TO WS-PR-SKU-ID (WS-PRICE-ROW-COUNT)
047400        MOVE PM-MARKET-ID     TO WS-PR-MARKET-ID (WS-PRICE-ROW-COUNT)
047500        MOVE PM-PRODUCT-NAME  TO WS-PR-PRODUCT-NAME
047600                                  (WS-PRICE-ROW-COUNT)
047700        MOVE PM-VENDOR-ID     TO WS-PR-VENDOR-ID (WS-PRICE-ROW-COUNT)
047800        MOVE PM-VENDOR-NAME   TO WS-PR-VENDOR-NAME
047900                                  (WS-PRICE-ROW-COUNT)
048000        MOVE PM-REGION-NAME   TO WS-PR-REGION-NAME
048100                                  (WS-PRICE-ROW-COUNT)
048200        MOVE PM-CATEGORY-ID   TO WS-PR-CATEGORY-ID
048300                                  (WS-PRICE-ROW-COUNT)
048400        MOVE PM-CATEGORY-NAME TO WS-PR-CATEGORY-NAME
048500                                  (WS-PRICE-ROW-COUNT)
048600        MOVE PM-UNIT-PRICE    TO WS-PR-UNIT-PRICE
048700                                  (WS-PRICE-ROW-COUNT).
048800
048900     PERFORM READ-NEXT-PRICE-MASTER.
049000*-------------------------------------------------------------
049100
049200*-------------------------------------------------------------
049300*    Stage the historical pricing extract the same way, used later
049400*    to compute the trend percentage for each SKU group.
049500*-------------------------------------------------------------
049600 1100-LOAD-HISTORICAL-ROWS.
049700
049800     MOVE "N" TO W-HIST-END-OF-FILE.
049900     PERFORM READ-NEXT-HISTORY-ROW.
050000     PERFORM LOAD-ONE-HISTORY-ROW UNTIL HIST-END-OF-FILE.
050100*-------------------------------------------------------------
050200
050300*-------------------------------------------------------------
050400*    Sequential read of the historical pricing file; sets its own
050500*    end-of-file switch, independent of the price master switch.
050600*-------------------------------------------------------------
050700 READ-NEXT-HISTORY-ROW.
050800
050900     READ HISTORICAL-PRICING-FILE
051000        AT END
051100           MOVE "Y" TO W-HIST-END-OF-FILE.
051200*-------------------------------------------------------------
051300
051400*-------------------------------------------------------------
051500*    Historical rows carry no status byte - only the priced ones
051600*    are kept.
051700*-------------------------------------------------------------
051800 LOAD-ONE-HISTORY-ROW.
051900
052000     IF HI-UNIT-PRICE > ZERO
052100        ADD 1 TO WS-HIST-ROW-COUNT
052200        MOVE HI-SKU-ID       TO WS-HR-SKU-ID (WS-HIST-ROW-COUNT)
052300        MOVE HI-MARKET-ID    TO WS-HR-MARKET-ID (WS-HIST-ROW-COUNT)
052400        MOVE HI-UNIT-PRICE   TO WS-HR-UNIT-PRICE (WS-HIST-ROW-COUNT).
052500
052600     PERFORM READ-NEXT-HISTORY-ROW.
052700*-------------------------------------------------------------
052800
052900*-------------------------------------------------------------
053000*    Derive the distinct SKU/market combinations present in the
053100*    price rows - this is the grouping the SKU benchmark report
053200*    is run against.
053300*-------------------------------------------------------------
053400 2000-BUILD-SKUGRP-LIST.
053500
053600     PERFORM CHECK-ONE-ROW-FOR-SKUGRP-LIST
053700        VARYING WS-PR-IDX FROM 1 BY 1
053800        UNTIL WS-PR-IDX > WS-PRICE-ROW-COUNT.
053900*-------------------------------------------------------------
054000
054100*-------------------------------------------------------------
054200*    A row's composite key is SKU + market; if that pairing is not
054300*    already in the list, add a new entry for it.
054400*-------------------------------------------------------------
054500 CHECK-ONE-ROW-FOR-SKUGRP-LIST.
054600
054700     MOVE "N" TO WS-SG-FOUND-FLAG.
054800     MOVE WS-PR-COMPOSITE-KEY (WS-PR-IDX) TO WS-CHECK-COMPOSITE-KEY.
054900     PERFORM SCAN-ONE-SKUGRP-ENTRY
055000        VARYING WS-SG-IDX FROM 1 BY 1
055100        UNTIL WS-SG-IDX > WS-SKUGRP-LIST-COUNT
055200           OR SG-ALREADY-LISTED.
055300
055400     IF NOT SG-ALREADY-LISTED
055500        ADD 1 TO WS-SKUGRP-LIST-COUNT
055600        MOVE WS-PR-MARKET-ID (WS-PR-IDX)
055700           TO WS-SG-MARKET-ID (WS-SKUGRP-LIST-COUNT)
055800        MOVE WS-PR-SKU-ID (WS-PR-IDX)
055900           TO WS-SG-SKU-ID (WS-SKUGRP-LIST-COUNT)
056000        MOVE WS-PR-PRODUCT-NAME (WS-PR-IDX)
056100           TO WS-SG-PRODUCT-NAME (WS-SKUGRP-LIST-COUNT)
056200        MOVE WS-PR-REGION-NAME (WS-PR-IDX)
056300           TO WS-SG-REGION-NAME (WS-SKUGRP-LIST-COUNT).
056400*-------------------------------------------------------------
056500
056600*-------------------------------------------------------------
056700*    Linear search of the SKU group list for a matching composite key.
056800*-------------------------------------------------------------
056900 SCAN-ONE-SKUGRP-ENTRY.
057000
057100     IF WS-SG-COMPOSITE-KEY (WS-SG-IDX) = WS-CHECK-COMPOSITE-KEY
057200        MOVE "Y" TO WS-SG-FOUND-FLAG.
057300*-------------------------------------------------------------
057400
057500*-------------------------------------------------------------
057600*    Same idea as the SKU group list above, but grouped by category
057700*    and market instead, for the category benchmark report.
057800*-------------------------------------------------------------
057900 2500-BUILD-CATGRP-LIST.
058000
058100     PERFORM CHECK-ONE-ROW-FOR-CATGRP-LIST
058200        VARYING WS-PR-IDX FROM 1 BY 1
058300        UNTIL WS-PR-IDX > WS-PRICE-ROW-COUNT.
058400*-------------------------------------------------------------
058500
058600*-------------------------------------------------------------
058700*    A row's composite key here is category + market.
058800*-------------------------------------------------------------
058900 CHECK-ONE-ROW-FOR-CATGRP-LIST.
059000
059100     MOVE "N" TO WS-CG-FOUND-FLAG.
059200     PERFORM SCAN-ONE-CATGRP-ENTRY
059300        VARYING WS-CG-IDX FROM 1 BY 1
059400        UNTIL WS-CG-IDX > WS-CATGRP-LIST-COUNT
059500           OR CG-ALREADY-LISTED.
059600
059700     IF NOT CG-ALREADY-LISTED
059800        ADD 1 TO WS-CATGRP-LIST-COUNT
059900        MOVE WS-PR-MARKET-ID (WS-PR-IDX)
060000           TO WS-CG-MARKET-ID (WS-CATGRP-LIST-COUNT)
060100        MOVE WS-PR-CATEGORY-ID (WS-PR-IDX)
060200           TO WS-CG-CATEGORY-ID (WS-CATGRP-LIST-COUNT)
060300        MOVE WS-PR-REGION-NAME (WS-PR-IDX)
060400           TO WS-CG-REGION-NAME (WS-CATGRP-LIST-COUNT)
060500        MOVE WS-PR-CATEGORY-NAME (WS-PR-IDX)
060600           TO WS-CG-CATEGORY-NAME (WS-CATGRP-LIST-COUNT).
060700*-------------------------------------------------------------
060800
060900*-------------------------------------------------------------
061000*    Linear search of the category group list for a matching key.
061100*-------------------------------------------------------------
061200 SCAN-ONE-CATGRP-ENTRY.
061300
061400     IF WS-CG-MARKET-ID (WS-CG-IDX) = WS-PR-MARKET-ID (WS-PR-IDX)
061500        AND WS-CG-CATEGORY-ID (WS-CG-IDX)
061600              = WS-PR-CATEGORY-ID (WS-PR-IDX)
061700        MOVE "Y" TO WS-CG-FOUND-FLAG.
061800*-------------------------------------------------------------
061900
062000*-------------------------------------------------------------
062100*    Drive the per-SKU-group statistics and write one benchmark
062200*    record per group to the output file.
062300*-------------------------------------------------------------
062400 3000-COMPUTE-SKU-BENCHMARKS.
062500
062600     PERFORM 3100-PROCESS-ONE-SKUGRP
062700        VARYING WS-SG-IDX FROM 1 BY 1
062800        UNTIL WS-SG-IDX > WS-SKUGRP-LIST-COUNT.
062900*-------------------------------------------------------------
063000
063100*-------------------------------------------------------------
063200*    Gather every price row belonging to this SKU group, track the
063300*    distinct vendor count, then compute the group's statistics.
063400*-------------------------------------------------------------
063500 3100-PROCESS-ONE-SKUGRP.
063600
063700     MOVE ZERO TO WS-STAT-PRICE-COUNT.
063800     MOVE ZERO TO WS-DISTINCT-VENDOR-COUNT.
063900     PERFORM CHECK-ONE-ROW-FOR-SKUGRP-STATS
064000        VARYING WS-PR-IDX FROM 1 BY 1
064100        UNTIL WS-PR-IDX > WS-PRICE-ROW-COUNT.
064200
064300     IF WS-STAT-PRICE-COUNT NOT < WS-MIN-SAMPLE
064400        MOVE "Y" TO WS-SG-QUALIFIED (WS-SG-IDX)
064500        PERFORM COMPUTE-GROUP-STATISTICS
064600        MOVE WS-STAT-PRICE-COUNT  TO WS-SG-SAMPLE-SIZE (WS-SG-IDX)
064700        MOVE WS-DISTINCT-VENDOR-COUNT
064800           TO WS-SG-VENDOR-COUNT (WS-SG-IDX)
064900        MOVE WS-STAT-MEAN    TO WS-SG-AVG-PRICE (WS-SG-IDX)
065000        MOVE WS-STAT-MIN     TO WS-SG-MIN-PRICE (WS-SG-IDX)
065100        MOVE WS-STAT-MAX     TO WS-SG-MAX-PRICE (WS-SG-IDX)
065200        MOVE WS-STAT-MEDIAN  TO WS-SG-MEDIAN-PRICE (WS-SG-IDX)
065300        MOVE WS-STAT-STDDEV  TO WS-SG-STD-DEV (WS-SG-IDX)
065400        PERFORM COMPUTE-TREND-FOR-SKUGRP
065500        PERFORM WRITE-ONE-BENCHMARK-RECORD
065600        PERFORM ADD-TO-MARKET-LIST-FOR-SKUGRP
065700        PERFORM ADD-SKU-TO-TOTSKU-LIST.
065800*-------------------------------------------------------------
065900
066000*-------------------------------------------------------------
066100*    Accumulate min/max/sum for a row that matches this group's
066200*    SKU and market.
066300*-------------------------------------------------------------
066400 CHECK-ONE-ROW-FOR-SKUGRP-STATS.
066500
066600     IF WS-PR-MARKET-ID (WS-PR-IDX) = WS-SG-MARKET-ID (WS-SG-IDX)
066700        AND WS-PR-SKU-ID (WS-PR-IDX) = WS-SG-SKU-ID (WS-SG-IDX)
066800        ADD 1 TO WS-STAT-PRICE-COUNT
066900        MOVE WS-PR-UNIT-PRICE (WS-PR-IDX)
067000           TO WS-STAT-PRICE-ENTRY (WS-STAT-PRICE-COUNT)
067100        PERFORM ADD-DISTINCT-VENDOR-IF-NEW.
067200*-------------------------------------------------------------
067300
067400*-------------------------------------------------------------
067500*    Vendor count feeds the market-depth figure on the report -
067600*    the same vendor must not be counted twice.
067700*-------------------------------------------------------------
067800 ADD-DISTINCT-VENDOR-IF-NEW.
067900
068000     MOVE "N" TO WS-SG-FOUND-FLAG.
068100     PERFORM SCAN-ONE-DISTINCT-VENDOR
068200        VARYING WS-DV-IDX FROM 1 BY 1
068300        UNTIL WS-DV-IDX > WS-DISTINCT-VENDOR-COUNT
068400           OR SG-ALREADY-LISTED.
068500
068600     IF NOT SG-ALREADY-LISTED
068700        ADD 1 TO WS-DISTINCT-VENDOR-COUNT
068800        MOVE WS-PR-VENDOR-ID (WS-PR-IDX)
068900           TO WS-DV-VENDOR-ID (WS-DISTINCT-VENDOR-COUNT)
069000        MOVE WS-PR-VENDOR-NAME (WS-PR-IDX)
069100           TO WS-DV-VENDOR-NAME (WS-DISTINCT-VENDOR-COUNT)
069200        MOVE 1 TO WS-DV-COUNT (WS-DISTINCT-VENDOR-COUNT)
069300        MOVE "N" TO WS-DV-PICKED (WS-DISTINCT-VENDOR-COUNT)
069400     ELSE
069500        ADD 1 TO WS-DV-COUNT (WS-DV-IDX).
069600*-------------------------------------------------------------
069700
069800*-------------------------------------------------------------
069900*    Linear search of the distinct-vendor work table.
070000*-------------------------------------------------------------
070100 SCAN-ONE-DISTINCT-VENDOR.
070200
070300     IF WS-DV-VENDOR-ID (WS-DV-IDX) = WS-PR-VENDOR-ID (WS-PR-IDX)
070400        MOVE "Y" TO WS-SG-FOUND-FLAG.
070500*-------------------------------------------------------------
070600
070700*-------------------------------------------------------------
070800*    Trend percent compares the current mean price to the historical
070900*    mean for the same SKU/market - positive means prices have risen.
071000*-------------------------------------------------------------
071100 COMPUTE-TREND-FOR-SKUGRP.
071200
071300     MOVE ZERO TO WS-HIST-SUM.
071400     MOVE ZERO TO WS-HIST-COUNT.
071500     PERFORM CHECK-ONE-HIST-ROW-FOR-SKUGRP
071600        VARYING WS-HR-IDX FROM 1 BY 1
071700        UNTIL WS-HR-IDX > WS-HIST-ROW-COUNT.
071800
071900     MOVE WS-STAT-MEAN TO WS-TREND-CURRENT-MEAN.
072000     IF WS-HIST-COUNT > ZERO
072100        COMPUTE WS-TREND-HISTORICAL-MEAN ROUNDED =
072200           WS-HIST-SUM / WS-HIST-COUNT
072300     ELSE
072400        MOVE ZERO TO WS-TREND-HISTORICAL-MEAN.
072500
072600     PERFORM GRADE-TREND.
072700     MOVE WS-STAT-TREND     TO WS-SG-TREND (WS-SG-IDX).
072800     MOVE WS-STAT-TREND-PCT TO WS-SG-TREND-PCT (WS-SG-IDX).
072900*-------------------------------------------------------------
073000
073100*-------------------------------------------------------------
073200*    Accumulate the historical sum/count for this SKU/market pairing.
073300*-------------------------------------------------------------
073400 CHECK-ONE-HIST-ROW-FOR-SKUGRP.
073500
073600     IF WS-HR-MARKET-ID (WS-HR-IDX) = WS-SG-MARKET-ID (WS-SG-IDX)
073700        AND WS-HR-SKU-ID (WS-HR-IDX) = WS-SG-SKU-ID (WS-SG-IDX)
073800        ADD 1 TO WS-HIST-COUNT
073900        ADD WS-HR-UNIT-PRICE (WS-HR-IDX) TO WS-HIST-SUM.
074000*-------------------------------------------------------------
074100
074200*-------------------------------------------------------------
074300*    One benchmark record per SKU group, carrying the price spread,
074400*    mean, vendor count and trend computed above.
074500*-------------------------------------------------------------
074600 WRITE-ONE-BENCHMARK-RECORD.
074700
074800     MOVE SPACES TO BENCHMARK-RECORD.
074900     MOVE WS-SG-MARKET-ID (WS-SG-IDX)     TO BM-MARKET-ID.
075000     MOVE WS-SG-REGION-NAME (WS-SG-IDX)   TO BM-REGION-NAME.
075100     MOVE WS-SG-SKU-ID (WS-SG-IDX)        TO BM-SKU-ID.
075200     MOVE WS-SG-AVG-PRICE (WS-SG-IDX)     TO BM-AVG-PRICE.
075300     MOVE WS-SG-MIN-PRICE (WS-SG-IDX)     TO BM-MIN-PRICE.
075400     MOVE WS-SG-MAX-PRICE (WS-SG-IDX)     TO BM-MAX-PRICE.
075500     MOVE WS-SG-MEDIAN-PRICE (WS-SG-IDX)  TO BM-MEDIAN-PRICE.
075600     MOVE WS-SG-STD-DEV (WS-SG-IDX)       TO BM-STD-DEV.
075700     MOVE WS-SG-SAMPLE-SIZE (WS-SG-IDX)   TO BM-SAMPLE-SIZE.
075800     MOVE WS-SG-VENDOR-COUNT (WS-SG-IDX)  TO BM-VENDOR-COUNT.
075900     MOVE WS-SG-TREND (WS-SG-IDX)         TO BM-PRICE-TREND.
076000     MOVE WS-SG-TREND-PCT (WS-SG-IDX)     TO BM-TREND-PCT.
076100     MOVE "USD"                           TO BM-CURRENCY-CODE.
076200     WRITE BENCHMARK-RECORD.
076300*-------------------------------------------------------------
076400
076500*-------------------------------------------------------------
076600*    Track which markets this SKU group appears in, used by the
076700*    market aggregate summary further down the run.
076800*-------------------------------------------------------------
076900 ADD-TO-MARKET-LIST-FOR-SKUGRP.
077000
077100     MOVE "N" TO WS-MK-FOUND-FLAG.
077200     PERFORM SCAN-ONE-MARKET-ENTRY
077300        VARYING WS-MK-IDX FROM 1 BY 1
077400        UNTIL WS-MK-IDX > WS-MARKET-LIST-COUNT
077500           OR MK-ALREADY-LISTED.
077600
077700     IF NOT MK-ALREADY-LISTED
077800        ADD 1 TO WS-MARKET-LIST-COUNT
077900        MOVE WS-SG-MARKET-ID (WS-SG-IDX)
078000           TO WS-MK-MARKET-ID (WS-MARKET-LIST-COUNT)
078100        MOVE WS-SG-REGION-NAME (WS-SG-IDX)
078200           TO WS-MK-REGION-NAME (WS-MARKET-LIST-COUNT)
078300        MOVE WS-MARKET-LIST-COUNT TO WS-MK-IDX.
078400
078500     ADD 1 TO WS-MK-SKU-COUNT (WS-MK-IDX).
078600     ADD WS-SG-VENDOR-COUNT (WS-SG-IDX)
078700        TO WS-MK-VENDOR-COUNT-SUM (WS-MK-IDX).
078800     ADD WS-SG-AVG-PRICE (WS-SG-IDX)
078900        TO WS-MK-AVGPRICE-SUM (WS-MK-IDX).
079000
079100     IF WS-SG-TREND (WS-SG-IDX) = "INCREASING"
079200        ADD 1 TO WS-MK-INC-COUNT (WS-MK-IDX)
079300     ELSE
079400        IF WS-SG-TREND (WS-SG-IDX) = "DECREASING"
079500           ADD 1 TO WS-MK-DEC-COUNT (WS-MK-IDX)
079600        ELSE
079700           ADD 1 TO WS-MK-STABLE-COUNT (WS-MK-IDX).
079800*-------------------------------------------------------------
079900
080000*-------------------------------------------------------------
080100*    Linear search of the market list for a matching market ID.
080200*-------------------------------------------------------------
080300 SCAN-ONE-MARKET-ENTRY.
080400
080500     IF WS-MK-MARKET-ID (WS-MK-IDX) = WS-SG-MARKET-ID (WS-SG-IDX)
080600        MOVE "Y" TO WS-MK-FOUND-FLAG.
080700*-------------------------------------------------------------
080800
080900*-------------------------------------------------------------
081000*    Track the distinct SKUs seen across all markets, used to count
081100*    total SKU coverage per market in the aggregate summary.
081200*-------------------------------------------------------------
081300 ADD-SKU-TO-TOTSKU-LIST.
081400
081500     MOVE "N" TO WS-TS-FOUND-FLAG.
081600     PERFORM SCAN-ONE-TOTSKU-ENTRY
081700        VARYING WS-TS-IDX FROM 1 BY 1
081800        UNTIL WS-TS-IDX > WS-TOTSKU-LIST-COUNT
081900           OR TS-ALREADY-LISTED.
082000
082100     IF NOT TS-ALREADY-LISTED
082200        ADD 1 TO WS-TOTSKU-LIST-COUNT
082300        MOVE WS-SG-SKU-ID (WS-SG-IDX)
082400           TO WS-TS-SKU-ID (WS-TOTSKU-LIST-COUNT).
082500*-------------------------------------------------------------
082600
082700*-------------------------------------------------------------
082800*    Linear search of the total-SKU list for a matching SKU ID.
082900*-------------------------------------------------------------
083000 SCAN-ONE-TOTSKU-ENTRY.
083100
083200     IF WS-TS-SKU-ID (WS-TS-IDX) = WS-SG-SKU-ID (WS-SG-IDX)
083300        MOVE "Y" TO WS-TS-FOUND-FLAG.
083400*-------------------------------------------------------------
083500
083600*-------------------------------------------------------------
083700*    Drive the per-category-group statistics, including margin
083800*    potential and the top-five vendor pick for each category.
083900*-------------------------------------------------------------
084000 4000-COMPUTE-CATEGORY-BENCHMARKS.
084100
084200     PERFORM 4100-PROCESS-ONE-CATGRP
084300        VARYING WS-CG-IDX FROM 1 BY 1
084400        UNTIL WS-CG-IDX > WS-CATGRP-LIST-COUNT.
084500*-------------------------------------------------------------
084600
084700*-------------------------------------------------------------
084800*    Gather every price row belonging to this category group, then
084900*    compute its statistics and margin potential.
085000*-------------------------------------------------------------
085100 4100-PROCESS-ONE-CATGRP.
085200
085300     MOVE ZERO TO WS-STAT-PRICE-COUNT.
085400     MOVE ZERO TO WS-DISTINCT-VENDOR-COUNT.
085500     MOVE ZERO TO WS-CATSKU-LIST-COUNT.
085600     PERFORM CHECK-ONE-ROW-FOR-CATGRP-STATS
085700        VARYING WS-PR-IDX FROM 1 BY 1
085800        UNTIL WS-PR-IDX > WS-PRICE-ROW-COUNT.
085900
086000     IF WS-STAT-PRICE-COUNT > ZERO
086100        PERFORM COMPUTE-GROUP-STATISTICS
086200        MOVE WS-STAT-PRICE-COUNT TO WS-CG-SAMPLE-SIZE (WS-CG-IDX)
086300        MOVE WS-STAT-MEAN        TO WS-CG-AVG-PRICE (WS-CG-IDX)
086400        MOVE WS-STAT-MIN         TO WS-CG-MIN-PRICE (WS-CG-IDX)
086500        MOVE WS-STAT-MAX         TO WS-CG-MAX-PRICE (WS-CG-IDX)
086600        MOVE WS-STAT-MEDIAN      TO WS-CG-MEDIAN-PRICE (WS-CG-IDX)
086700        PERFORM COMPUTE-CATGRP-MARGIN-POTENTIAL
086800        PERFORM PICK-TOP-FIVE-VENDORS-FOR-CATGRP.
086900*-------------------------------------------------------------
087000
087100*-------------------------------------------------------------
087200*    Accumulate min/max/sum for a row that matches this category
087300*    and market.
087400*-------------------------------------------------------------
087500 CHECK-ONE-ROW-FOR-CATGRP-STATS.
087600
087700     IF WS-PR-MARKET-ID (WS-PR-IDX) = WS-CG-MARKET-ID (WS-CG-IDX)
087800        AND WS-PR-CATEGORY-ID (WS-PR-IDX)
087900              = WS-CG-CATEGORY-ID (WS-CG-IDX)
088000        ADD 1 TO WS-STAT-PRICE-COUNT
088100        MOVE WS-PR-UNIT-PRICE (WS-PR-IDX)
088200           TO WS-STAT-PRICE-ENTRY (WS-STAT-PRICE-COUNT)
088300        PERFORM ADD-DISTINCT-VENDOR-IF-NEW
088400        PERFORM ADD-SKU-TO-CATSKU-LIST-IF-NEW.
088500*-------------------------------------------------------------
088600
088700*-------------------------------------------------------------
088800*    Per-SKU margin figures inside a category must not double-count
088900*    a SKU that appears on more than one price row.
089000*-------------------------------------------------------------
089100 ADD-SKU-TO-CATSKU-LIST-IF-NEW.
089200
089300     MOVE "N" TO WS-CS-FOUND-FLAG.
089400     PERFORM SCAN-ONE-CATSKU-ENTRY
089500        VARYING WS-CS-IDX FROM 1 BY 1
089600        UNTIL WS-CS-IDX > WS-CATSKU-LIST-COUNT
089700           OR CS-ALREADY-LISTED.
089800
089900     IF NOT CS-ALREADY-LISTED
090000        ADD 1 TO WS-CATSKU-LIST-COUNT
090100        MOVE WS-PR-SKU-ID (WS-PR-IDX)
090200           TO WS-CS-SKU-ID (WS-CATSKU-LIST-COUNT).
090300*-------------------------------------------------------------
090400
090500*-------------------------------------------------------------
090600*    Linear search of the category's distinct-SKU work table.
090700*-------------------------------------------------------------
090800 SCAN-ONE-CATSKU-ENTRY.
090900
091000     IF WS-CS-SKU-ID (WS-CS-IDX) = WS-PR-SKU-ID (WS-PR-IDX)
091100        MOVE "Y" TO WS-CS-FOUND-FLAG.
091200*-------------------------------------------------------------
091300
091400*-------------------------------------------------------------
091500*    Margin potential is the spread between this category group's
091600*    highest- and lowest-priced SKU, expressed as a percentage.
091700*-------------------------------------------------------------
091800 COMPUTE-CATGRP-MARGIN-POTENTIAL.
091900
092000     MOVE ZERO TO WS-MARGIN-SUM.
092100     MOVE ZERO TO WS-MARGIN-COUNT.
092200     PERFORM COMPUTE-ONE-SKU-MARGIN-IN-CATGRP
092300        VARYING WS-CS-IDX FROM 1 BY 1
092400        UNTIL WS-CS-IDX > WS-CATSKU-LIST-COUNT.
092500
092600     IF WS-MARGIN-COUNT > ZERO
092700        COMPUTE WS-CG-MARGIN-PCT (WS-CG-IDX) ROUNDED =
092800           WS-MARGIN-SUM / WS-MARGIN-COUNT
092900     ELSE
093000        MOVE ZERO TO WS-CG-MARGIN-PCT (WS-CG-IDX).
093100*-------------------------------------------------------------
093200
093300*-------------------------------------------------------------
093400*    Average price for one SKU inside the category, used as the
093500*    comparison point for margin potential.
093600*-------------------------------------------------------------
093700 COMPUTE-ONE-SKU-MARGIN-IN-CATGRP.
093800
093900     MOVE ZERO TO WS-STAT-PRICE-COUNT.
094000     PERFORM CHECK-ONE-ROW-FOR-CATSKU-MARGIN
094100        VARYING WS-PR-IDX FROM 1 BY 1
094200        UNTIL WS-PR-IDX > WS-PRICE-ROW-COUNT.
094300
094400     IF WS-STAT-PRICE-COUNT NOT < 2
094500        PERFORM COMPUTE-GROUP-STATISTICS
094600        MOVE WS-STAT-MAX TO WS-MARGIN-MAX
094700        MOVE WS-STAT-MIN TO WS-MARGIN-MIN
094800        PERFORM COMPUTE-MARGIN-POTENTIAL
094900        ADD WS-STAT-MARGIN-PCT TO WS-MARGIN-SUM
095000        ADD 1 TO WS-MARGIN-COUNT.
095100*-------------------------------------------------------------
095200
095300*-------------------------------------------------------------
095400*    Accumulate the sum/count for this one SKU inside the category
095500*    group.
095600*-------------------------------------------------------------
095700 CHECK-ONE-ROW-FOR-CATSKU-MARGIN.
095800
095900     IF WS-PR-MARKET-ID (WS-PR-IDX) = WS-CG-MARKET-ID (WS-CG-IDX)
096000        AND WS-PR-CATEGORY-ID (WS-PR-IDX)
096100              = WS-CG-CATEGORY-ID (WS-CG-IDX)
096200        AND WS-PR-SKU-ID (WS-PR-IDX) = WS-CS-SKU-ID (WS-CS-IDX)
096300        ADD 1 TO WS-STAT-PRICE-COUNT
096400        MOVE WS-PR-UNIT-PRICE (WS-PR-IDX)
096500           TO WS-STAT-PRICE-ENTRY (WS-STAT-PRICE-COUNT).
096600*-------------------------------------------------------------
096700
096800*-------------------------------------------------------------
096900*    The report only has room for the five best-priced vendors per
097000*    category - repeatedly pick the lowest unpicked price.
097100*-------------------------------------------------------------
097200 PICK-TOP-FIVE-VENDORS-FOR-CATGRP.
097300
097400     MOVE ZERO TO WS-CG-TV-IDX.
097500     MOVE 5 TO WS-PICK-LIMIT.
097600     IF WS-PICK-LIMIT > WS-DISTINCT-VENDOR-COUNT
097700        MOVE WS-DISTINCT-VENDOR-COUNT TO WS-PICK-LIMIT.
097800     MOVE ZERO TO WS-PICK-TAKEN.
097900     PERFORM PICK-ONE-TOP-VENDOR
098000        UNTIL WS-PICK-TAKEN NOT < WS-PICK-LIMIT.
098100*-------------------------------------------------------------
098200
098300*-------------------------------------------------------------
098400*    One pass of the top-five selection - find and record the best
098500*    remaining vendor, then mark it picked so it is not chosen twice.
098600*-------------------------------------------------------------
098700 PICK-ONE-TOP-VENDOR.
098800
098900     MOVE ZERO TO WS-BEST-COUNT.
099000     MOVE ZERO TO WS-BEST-IDX.
099100     PERFORM FIND-BEST-UNPICKED-VENDOR
099200        VARYING WS-DV-IDX FROM 1 BY 1
099300        UNTIL WS-DV-IDX > WS-DISTINCT-VENDOR-COUNT.
099400
099500     IF WS-BEST-IDX > ZERO
099600        ADD 1 TO WS-PICK-TAKEN
099700        MOVE "Y" TO WS-DV-PICKED (WS-BEST-IDX)
099800        ADD 1 TO WS-CG-TV-IDX
099900        MOVE WS-DV-VENDOR-ID (WS-BEST-IDX)
100000           TO WS-CG-TV-VENDOR-ID (WS-CG-IDX WS-CG-TV-IDX)
100100        MOVE WS-DV-VENDOR-NAME (WS-BEST-IDX)
100200           TO WS-CG-TV-VENDOR-NAME (WS-CG-IDX WS-CG-TV-IDX)
100300        MOVE WS-DV-COUNT (WS-BEST-IDX)
100400           TO WS-CG-TV-COUNT (WS-CG-IDX WS-CG-TV-IDX)
100500     ELSE
100600        MOVE WS-PICK-LIMIT TO WS-PICK-TAKEN.
100700*-------------------------------------------------------------
100800
100900*-------------------------------------------------------------
101000*    Linear scan for the lowest-priced row in this category not yet
101100*    picked for the top-five list.
101200*-------------------------------------------------------------
101300 FIND-BEST-UNPICKED-VENDOR.
101400
101500     IF NOT WS-DV-IS-PICKED (WS-DV-IDX)
101600        AND WS-DV-COUNT (WS-DV-IDX) > WS-BEST-COUNT
101700        MOVE WS-DV-COUNT (WS-DV-IDX) TO WS-BEST-COUNT
101800        MOVE WS-DV-IDX               TO WS-BEST-IDX.
101900*-------------------------------------------------------------
102000
102100*-------------------------------------------------------------
102200*    Sort the SKU group list by market so the report breaks cleanly
102300*    by market, then print a detail line per SKU group.
102400*-------------------------------------------------------------
102500 5000-PRINT-SKU-BENCHMARK-REPORT.
102600
102700     PERFORM SORT-SKUGRP-LIST-BY-MARKET.
102800     MOVE ZERO TO PAGE-NUMBER.
102900     MOVE ZERO TO W-PRINTED-LINES.
103000     PERFORM PRINT-HEADINGS.
103100
103200     MOVE SPACES TO WS-LAST-MARKET-BREAK.
103300     PERFORM PRINT-ONE-SKUBENCH-LINE
103400        VARYING WS-SG-IDX FROM 1 BY 1
103500        UNTIL WS-SG-IDX > WS-SKUGRP-LIST-COUNT.
103600
103700     MOVE SPACES TO PRINTER-RECORD.
103800     WRITE PRINTER-RECORD AFTER ADVANCING 1.
103900     MOVE SPACES TO DETAIL-SUMMARY-LINE.
104000     MOVE WS-MARKET-LIST-COUNT TO WS-DESC-COUNT-ED.
104100     STRING "GRAND TOTAL MARKETS: " DELIMITED BY SIZE
104200            WS-DESC-COUNT-ED    DELIMITED BY SIZE
104300            INTO DETAIL-SUMMARY-LINE.
104400     MOVE DETAIL-SUMMARY-LINE TO PRINTER-RECORD.
104500     WRITE PRINTER-RECORD AFTER ADVANCING 1.
104600
104700     MOVE SPACES TO DETAIL-SUMMARY-LINE.
104800     MOVE WS-TOTSKU-LIST-COUNT TO WS-DESC-COUNT-ED.
104900     STRING "GRAND TOTAL DISTINCT SKUS: " DELIMITED BY SIZE
105000            WS-DESC-COUNT-ED          DELIMITED BY SIZE
105100            INTO DETAIL-SUMMARY-LINE.
105200     MOVE DETAIL-SUMMARY-LINE TO PRINTER-RECORD.
105300     WRITE PRINTER-RECORD AFTER ADVANCING 1.
105400*-------------------------------------------------------------
105500
105600*-------------------------------------------------------------
105700*    Edits the raw statistics into the printable detail line and
105800*    writes it, handling page overflow along the way.
105900*-------------------------------------------------------------
106000 PRINT-ONE-SKUBENCH-LINE.
106100
106200     IF WS-SG-IS-QUALIFIED (WS-SG-IDX)
106300        IF WS-SG-MARKET-ID (WS-SG-IDX) NOT = WS-LAST-MARKET-BREAK
106400           MOVE WS-SG-MARKET-ID (WS-SG-IDX) TO WS-LAST-MARKET-BREAK
106500           MOVE SPACES TO HDG-MARKET-BREAK
106600           MOVE WS-SG-MARKET-ID (WS-SG-IDX) TO HMB-MARKET-ID
106700           MOVE WS-SG-REGION-NAME (WS-SG-IDX) TO HMB-REGION
106800           MOVE HDG-MARKET-BREAK TO PRINTER-RECORD
106900           WRITE PRINTER-RECORD AFTER ADVANCING 1
107000
107100        IF PAGE-FULL
107200           PERFORM PRINT-HEADINGS
107300
107400        MOVE SPACES TO DETAIL-SKUBENCH
107500        MOVE WS-SG-MARKET-ID (WS-SG-IDX)    TO DT-SB-MARKET
107600        MOVE WS-SG-SKU-ID (WS-SG-IDX)       TO DT-SB-SKU
107700        MOVE WS-SG-AVG-PRICE (WS-SG-IDX)    TO DT-SB-AVG
107800        MOVE WS-SG-MIN-PRICE (WS-SG-IDX)    TO DT-SB-MIN
107900        MOVE WS-SG-MAX-PRICE (WS-SG-IDX)    TO DT-SB-MAX
108000        MOVE WS-SG-MEDIAN-PRICE (WS-SG-IDX) TO DT-SB-MEDIAN
108100        MOVE WS-SG-STD-DEV (WS-SG-IDX)      TO DT-SB-STDDEV
108200        MOVE WS-SG-SAMPLE-SIZE (WS-SG-IDX)  TO DT-SB-SAMPLE
108300        MOVE WS-SG-VENDOR-COUNT (WS-SG-IDX) TO DT-SB-VENDORS
108400        MOVE WS-SG-TREND (WS-SG-IDX)        TO DT-SB-TREND
108500        MOVE WS-SG-TREND-PCT (WS-SG-IDX)    TO DT-SB-TRENDPCT
108600        MOVE DETAIL-SKUBENCH TO PRINTER-RECORD
108700        WRITE PRINTER-RECORD AFTER ADVANCING 1
108800        ADD 1 TO W-PRINTED-LINES.
108900*-------------------------------------------------------------
109000
109100*-------------------------------------------------------------
109200*    No SORT verb is used here - an in-place bubble sort keeps the
109300*    table small enough for a straight array swap.
109400*-------------------------------------------------------------
109500 SORT-SKUGRP-LIST-BY-MARKET.
109600
109700     MOVE "Y" TO WS-SWAP-FLAG.
109800     PERFORM ONE-SKUGRP-SORT-PASS UNTIL NOT DID-SWAP.
109900*-------------------------------------------------------------
110000
110100*-------------------------------------------------------------
110200*    One bubble-sort pass over the SKU group table.
110300*-------------------------------------------------------------
110400 ONE-SKUGRP-SORT-PASS.
110500
110600     MOVE "N" TO WS-SWAP-FLAG.
110700     PERFORM ONE-SKUGRP-COMPARE
110800        VARYING WS-SORT-I2 FROM 1 BY 1
110900        UNTIL WS-SORT-I2 > WS-SKUGRP-LIST-COUNT - 1.
111000*-------------------------------------------------------------
111100
111200*-------------------------------------------------------------
111300*    Compares two adjacent entries by market ID and swaps them if out
111400*    of order.
111500*-------------------------------------------------------------
111600 ONE-SKUGRP-COMPARE.
111700
111800     IF WS-SG-COMPOSITE-KEY (WS-SORT-I2)
111900           > WS-SG-COMPOSITE-KEY (WS-SORT-I2 + 1)
112000        MOVE WS-SG-ENTRY (WS-SORT-I2)     TO WS-SG-TEMP
112100        MOVE WS-SG-ENTRY (WS-SORT-I2 + 1) TO WS-SG-ENTRY (WS-SORT-I2)
112200        MOVE WS-SG-TEMP                   TO WS-SG-ENTRY
112300                                              (WS-SORT-I2 + 1)
112400        MOVE "Y" TO WS-SWAP-FLAG.
112500*-------------------------------------------------------------
112600
112700*-------------------------------------------------------------
112800*    Same shape as the SKU benchmark report, but one line per
112900*    category group with its margin potential and top vendors.
113000*-------------------------------------------------------------
113100 5500-PRINT-CATEGORY-BENCHMARK-REPORT.
113200
113300     MOVE ZERO TO W-PRINTED-LINES.
113400     MOVE SPACES TO COMPARISON-PRINT-RECORD.
113500     WRITE COMPARISON-PRINT-RECORD AFTER ADVANCING PAGE.
113600     MOVE "CATEGORY BENCHMARK SUPPLEMENT - MARGIN POTENTIAL"
113700        TO COMPARISON-PRINT-RECORD.
113800     WRITE COMPARISON-PRINT-RECORD AFTER ADVANCING 1.
113900     MOVE SPACES TO COMPARISON-PRINT-RECORD.
114000     WRITE COMPARISON-PRINT-RECORD AFTER ADVANCING 1.
114100
114200     PERFORM PRINT-ONE-CATBENCH-LINE
114300        VARYING WS-CG-IDX FROM 1 BY 1
114400        UNTIL WS-CG-IDX > WS-CATGRP-LIST-COUNT.
114500*-------------------------------------------------------------
114600
114700*-------------------------------------------------------------
114800*    Builds the top-vendor text block before editing and writing the
114900*    detail line.
115000*-------------------------------------------------------------
115100 PRINT-ONE-CATBENCH-LINE.
115200
115300     MOVE SPACES TO DETAIL-CATBENCH.
115400     MOVE WS-CG-MARKET-ID (WS-CG-IDX)    TO DT-CB-MARKET.
115500     MOVE WS-CG-CATEGORY-NAME (WS-CG-IDX) TO DT-CB-CATEGORY.
115600     MOVE WS-CG-AVG-PRICE (WS-CG-IDX)    TO DT-CB-AVG.
115700     MOVE WS-CG-MIN-PRICE (WS-CG-IDX)    TO DT-CB-MIN.
115800     MOVE WS-CG-MAX-PRICE (WS-CG-IDX)    TO DT-CB-MAX.
115900     MOVE WS-CG-MEDIAN-PRICE (WS-CG-IDX) TO DT-CB-MEDIAN.
116000     MOVE WS-CG-MARGIN-PCT (WS-CG-IDX)   TO DT-CB-MARGIN.
116100     MOVE SPACES TO DT-CB-VENDORS.
116200     MOVE 1 TO WS-VENDOR-TEXT-PTR.
116300     PERFORM BUILD-TOP-VENDOR-TEXT
116400        VARYING WS-CG-TV-IDX FROM 1 BY 1
116500        UNTIL WS-CG-TV-IDX > 3.
116600     MOVE DETAIL-CATBENCH TO COMPARISON-PRINT-RECORD.
116700     WRITE COMPARISON-PRINT-RECORD AFTER ADVANCING 1.
116800*-------------------------------------------------------------
116900
117000*-------------------------------------------------------------
117100*    Concatenates up to five vendor names/prices into one printable
117200*    field for the category benchmark detail line.
117300*-------------------------------------------------------------
117400 BUILD-TOP-VENDOR-TEXT.
117500
117600     IF WS-CG-TV-VENDOR-ID (WS-CG-IDX WS-CG-TV-IDX) NOT = SPACES
117700        STRING WS-CG-TV-VENDOR-NAME (WS-CG-IDX WS-CG-TV-IDX)
117800                  DELIMITED BY "  "
117900               " " DELIMITED BY SIZE
118000               INTO DT-CB-VENDORS
118100               WITH POINTER WS-VENDOR-TEXT-PTR.
118200*-------------------------------------------------------------
118300
118400*-------------------------------------------------------------
118500*    Compare every price row against its SKU group's market average
118600*    to flag each vendor as above, at, or below market.
118700*-------------------------------------------------------------
118800 6000-VENDOR-COMPARISON-PASS.
118900
119000     PERFORM PROCESS-ONE-ROW-FOR-COMPARISON
119100        VARYING WS-PR-IDX FROM 1 BY 1
119200        UNTIL WS-PR-IDX > WS-PRICE-ROW-COUNT.
119300*-------------------------------------------------------------
119400
119500*-------------------------------------------------------------
119600*    Only rows whose SKU group already cleared the minimum sample
119700*    size are eligible for a comparison row.
119800*-------------------------------------------------------------
119900 PROCESS-ONE-ROW-FOR-COMPARISON.
120000
120100     MOVE "N" TO WS-SG-FOUND-FLAG.
120200     MOVE WS-PR-COMPOSITE-KEY (WS-PR-IDX) TO WS-CHECK-COMPOSITE-KEY.
120300     PERFORM FIND-QUALIFIED-SKUGRP
120400        VARYING WS-SG-IDX FROM 1 BY 1
120500        UNTIL WS-SG-IDX > WS-SKUGRP-LIST-COUNT
120600           OR SG-ALREADY-LISTED.
120700
120800     IF SG-ALREADY-LISTED
120900        PERFORM BUILD-ONE-COMPARISON-ROW.
121000*-------------------------------------------------------------
121100
121200*-------------------------------------------------------------
121300*    Locate the benchmark statistics already computed for this row's
121400*    SKU group, needed to know the market average.
121500*-------------------------------------------------------------
121600 FIND-QUALIFIED-SKUGRP.
121700
121800     IF WS-SG-COMPOSITE-KEY (WS-SG-IDX) = WS-CHECK-COMPOSITE-KEY
121900        AND WS-SG-IS-QUALIFIED (WS-SG-IDX)
122000        MOVE "Y" TO WS-SG-FOUND-FLAG.
122100*-------------------------------------------------------------
122200
122300*-------------------------------------------------------------
122400*    Variance percent against the market average drives the
122500*    above/at/below-market classification used throughout the run.
122600*-------------------------------------------------------------
122700 BUILD-ONE-COMPARISON-ROW.
122800
122900     MOVE WS-PR-UNIT-PRICE (WS-PR-IDX) TO WS-ZSCORE-PRICE.
123000     MOVE WS-SG-AVG-PRICE (WS-SG-IDX)  TO WS-STAT-MEAN.
123100     MOVE WS-SG-STD-DEV (WS-SG-IDX)    TO WS-STAT-STDDEV.
123200     PERFORM COMPUTE-Z-SCORE-AND-VARIANCE-PCT.
123300     MOVE WS-STAT-VARIANCE-PCT TO WS-POSITION-VARPCT.
123400     PERFORM GRADE-PRICE-POSITION.
123500
123600     MOVE WS-PR-UNIT-PRICE (WS-PR-IDX) TO WS-PCTL-PRICE.
123700     MOVE WS-SG-MIN-PRICE (WS-SG-IDX)  TO WS-PCTL-MIN.
123800     MOVE WS-SG-MAX-PRICE (WS-SG-IDX)  TO WS-PCTL-MAX.
123900     PERFORM COMPUTE-PERCENTILE.
124000
124100     MOVE WS-PR-UNIT-PRICE (WS-PR-IDX) TO WS-COMP-PRICE.
124200     MOVE WS-SG-MIN-PRICE (WS-SG-IDX)  TO WS-COMP-MIN.
124300     MOVE WS-SG-MAX-PRICE (WS-SG-IDX)  TO WS-COMP-MAX.
124400     MOVE WS-SG-AVG-PRICE (WS-SG-IDX)  TO WS-COMP-AVG.
124500     PERFORM COMPUTE-COMPETITIVENESS-SCORE.
124600
124700     ADD 1 TO WS-COMPARISON-COUNT.
124800     MOVE WS-PR-VENDOR-ID (WS-PR-IDX)
124900        TO WS-CMP-VENDOR-ID (WS-COMPARISON-COUNT).
125000     MOVE WS-PR-VENDOR-NAME (WS-PR-IDX)
125100        TO WS-CMP-VENDOR-NAME (WS-COMPARISON-COUNT).
125200     MOVE WS-PR-SKU-ID (WS-PR-IDX)
125300        TO WS-CMP-SKU-ID (WS-COMPARISON-COUNT).
125400     MOVE WS-PR-PRODUCT-NAME (WS-PR-IDX)
125500        TO WS-CMP-PRODUCT-NAME (WS-COMPARISON-COUNT).
125600     MOVE WS-PR-MARKET-ID (WS-PR-IDX)
125700        TO WS-CMP-MARKET-ID (WS-COMPARISON-COUNT).
125800     MOVE WS-PR-REGION-NAME (WS-PR-IDX)
125900        TO WS-CMP-REGION-NAME (WS-COMPARISON-COUNT).
126000     MOVE WS-PR-UNIT-PRICE (WS-PR-IDX)
126100        TO WS-CMP-PRICE (WS-COMPARISON-COUNT).
126200     MOVE WS-SG-AVG-PRICE (WS-SG-IDX)
126300        TO WS-CMP-BENCH-AVG (WS-COMPARISON-COUNT).
126400     MOVE WS-SG-MIN-PRICE (WS-SG-IDX)
126500        TO WS-CMP-BENCH-MIN (WS-COMPARISON-COUNT).
126600     MOVE WS-SG-MAX-PRICE (WS-SG-IDX)
126700        TO WS-CMP-BENCH-MAX (WS-COMPARISON-COUNT).
126800     MOVE WS-STAT-POSITION
126900        TO WS-CMP-POSITION (WS-COMPARISON-COUNT).
127000     MOVE WS-STAT-VARIANCE-PCT
127100        TO WS-CMP-VARIANCE-PCT (WS-COMPARISON-COUNT).
127200     MOVE WS-PCTL-RESULT
127300        TO WS-CMP-PERCENTILE (WS-COMPARISON-COUNT).
127400     MOVE WS-COMP-SCORE
127500        TO WS-CMP-SCORE (WS-COMPARISON-COUNT).
127600     MOVE "N" TO WS-CMP-PICKED (WS-COMPARISON-COUNT).
127700
127800     PERFORM ADD-COMPARISON-TO-MARKET-LIST.
127900*-------------------------------------------------------------
128000
128100*-------------------------------------------------------------
128200*    Track which markets have comparison rows, used by the market
128300*    break logic in the comparison report below.
128400*-------------------------------------------------------------
128500 ADD-COMPARISON-TO-MARKET-LIST.
128600
128700     MOVE "N" TO WS-MK-FOUND-FLAG.
128800     PERFORM SCAN-MARKET-FOR-COMPARISON
128900        VARYING WS-MK-IDX FROM 1 BY 1
129000        UNTIL WS-MK-IDX > WS-MARKET-LIST-COUNT
129100           OR MK-ALREADY-LISTED.
129200
129300     IF MK-ALREADY-LISTED
129400        ADD WS-CMP-SCORE (WS-COMPARISON-COUNT)
129500           TO WS-MK-COMP-SUM (WS-MK-IDX)
129600        ADD 1 TO WS-MK-COMP-COUNT (WS-MK-IDX).
129700*-------------------------------------------------------------
129800
129900*-------------------------------------------------------------
130000*    Linear search of the comparison market list for a matching
130100*    market ID.
130200*-------------------------------------------------------------
130300 SCAN-MARKET-FOR-COMPARISON.
130400
130500     IF WS-MK-MARKET-ID (WS-MK-IDX) = WS-PR-MARKET-ID (WS-PR-IDX)
130600        MOVE "Y" TO WS-MK-FOUND-FLAG.
130700*-------------------------------------------------------------
130800
130900*-------------------------------------------------------------
131000*    One detail line per comparison row, with a heading break
131100*    whenever the market ID changes from the prior line.
131200*-------------------------------------------------------------
131300 6500-PRINT-COMPARISON-REPORT.
131400
131500     MOVE ZERO TO W-PRINTED-LINES.
131600     MOVE SPACES TO COMPARISON-PRINT-RECORD.
131700     WRITE COMPARISON-PRINT-RECORD AFTER ADVANCING PAGE.
131800     MOVE "VENDOR COMPETITIVENESS REPORT" TO COMPARISON-PRINT-RECORD.
131900     WRITE COMPARISON-PRINT-RECORD AFTER ADVANCING 1.
132000     MOVE SPACES TO COMPARISON-PRINT-RECORD.
132100     WRITE COMPARISON-PRINT-RECORD AFTER ADVANCING 1.
132200
132300     PERFORM PRINT-ONE-COMPARISON-LINE
132400        VARYING WS-CMP-IDX FROM 1 BY 1
132500        UNTIL WS-CMP-IDX > WS-COMPARISON-COUNT.
132600*-------------------------------------------------------------
132700
132800*-------------------------------------------------------------
132900*    Prints the market break heading first if this row starts a new
133000*    market, then the comparison detail line itself.
133100*-------------------------------------------------------------
133200 PRINT-ONE-COMPARISON-LINE.
133300
133400     MOVE SPACES TO DETAIL-COMPARISON.
133500     MOVE WS-CMP-VENDOR-NAME (WS-CMP-IDX) TO DT-CM-VENDOR.
133600     MOVE WS-CMP-SKU-ID (WS-CMP-IDX)      TO DT-CM-SKU.
133700     MOVE WS-CMP-MARKET-ID (WS-CMP-IDX)   TO DT-CM-MARKET.
133800     MOVE WS-CMP-PRICE (WS-CMP-IDX)       TO DT-CM-PRICE.
133900     MOVE WS-CMP-BENCH-AVG (WS-CMP-IDX)   TO DT-CM-AVG.
134000     MOVE WS-CMP-POSITION (WS-CMP-IDX)    TO DT-CM-POSITION.
134100     MOVE WS-CMP-VARIANCE-PCT (WS-CMP-IDX) TO DT-CM-VARPCT.
134200     MOVE WS-CMP-PERCENTILE (WS-CMP-IDX)  TO DT-CM-PCTL.
134300     MOVE WS-CMP-SCORE (WS-CMP-IDX)       TO DT-CM-SCORE.
134400     MOVE DETAIL-COMPARISON TO COMPARISON-PRINT-RECORD.
134500     WRITE COMPARISON-PRINT-RECORD AFTER ADVANCING 1.
134600*-------------------------------------------------------------
134700
134800*-------------------------------------------------------------
134900*    Roll the comparison rows up into a single summary page -
135000*    average variance, position counts, and the best/worst markets.
135100*-------------------------------------------------------------
135200 7000-PRINT-COMPETITIVENESS-SUMMARY.
135300
135400     MOVE ZERO TO WS-MARGIN-SUM.
135500     MOVE ZERO TO WS-MARGIN-COUNT.
135600     MOVE ZERO TO WS-VARPCT-SUM.
135700     MOVE ZERO TO WS-POSCNT-BELOW.
135800     MOVE ZERO TO WS-POSCNT-AT.
135900     MOVE ZERO TO WS-POSCNT-ABOVE.
136000     PERFORM SUM-ONE-COMPARISON-FOR-SUMMARY
136100        VARYING WS-CMP-IDX FROM 1 BY 1
136200        UNTIL WS-CMP-IDX > WS-COMPARISON-COUNT.
136300
136400     MOVE SPACES TO COMPARISON-PRINT-RECORD.
136500     WRITE COMPARISON-PRINT-RECORD AFTER ADVANCING PAGE.
136600     MOVE "VENDOR COMPETITIVENESS SUMMARY" TO COMPARISON-PRINT-RECORD.
136700     WRITE COMPARISON-PRINT-RECORD AFTER ADVANCING 1.
136800     MOVE SPACES TO COMPARISON-PRINT-RECORD.
136900     WRITE COMPARISON-PRINT-RECORD AFTER ADVANCING 1.
137000
137100     PERFORM PRINT-POSITION-COUNTS.
137200     PERFORM PRINT-TOP-THREE-MARKETS.
137300     PERFORM PRINT-IMPROVEMENT-OPPORTUNITIES.
137400*-------------------------------------------------------------
137500
137600*-------------------------------------------------------------
137700*    Accumulate the variance-percent sum and the below/at/above
137800*    market position counts across every comparison row.
137900*-------------------------------------------------------------
138000 SUM-ONE-COMPARISON-FOR-SUMMARY.
138100
138200     ADD WS-CMP-SCORE (WS-CMP-IDX) TO WS-MARGIN-SUM.
138300     ADD WS-CMP-VARIANCE-PCT (WS-CMP-IDX) TO WS-VARPCT-SUM.
138400     ADD 1 TO WS-MARGIN-COUNT.
138500     IF WS-CMP-POSITION (WS-CMP-IDX) = "BELOW_MARKET"
138600        ADD 1 TO WS-POSCNT-BELOW
138700     ELSE
138800        IF WS-CMP-POSITION (WS-CMP-IDX) = "AT_MARKET"
138900           ADD 1 TO WS-POSCNT-AT
139000        ELSE
139100           ADD 1 TO WS-POSCNT-ABOVE.
139200*-------------------------------------------------------------
139300
139400*-------------------------------------------------------------
139500*    Position counts show how much of the book is priced below, at,
139600*    or above the market average - the headline figure on this page.
139700*-------------------------------------------------------------
139800 PRINT-POSITION-COUNTS.
139900
140000     MOVE SPACES TO DETAIL-SUMMARY-LINE.
140100     IF WS-MARGIN-COUNT > ZERO
140200        COMPUTE WS-DESC-MEAN-ED ROUNDED =
140300           WS-MARGIN-SUM / WS-MARGIN-COUNT
140400        COMPUTE WS-DESC-PCT-ED ROUNDED =
140500           WS-VARPCT-SUM / WS-MARGIN-COUNT
140600     ELSE
140700        MOVE ZERO TO WS-DESC-MEAN-ED
140800        MOVE ZERO TO WS-DESC-PCT-ED.
140900     STRING "AVERAGE COMPETITIVENESS SCORE: " DELIMITED BY SIZE
141000            WS-DESC-MEAN-ED                    DELIMITED BY SIZE
141100            "  AVERAGE VARIANCE PCT: " DELIMITED BY SIZE
141200            WS-DESC-PCT-ED                      DELIMITED BY SIZE
141300            INTO DETAIL-SUMMARY-LINE.
141400     MOVE DETAIL-SUMMARY-LINE TO COMPARISON-PRINT-RECORD.
141500     WRITE COMPARISON-PRINT-RECORD AFTER ADVANCING 1.
141600     PERFORM PRINT-ONE-POSITION-COUNT-LINE.
141700*-------------------------------------------------------------
141800
141900*-------------------------------------------------------------
142000*    Edits one position count and its percentage of the total onto
142100*    the summary page.
142200*-------------------------------------------------------------
142300 PRINT-ONE-POSITION-COUNT-LINE.
142400
142500     MOVE SPACES TO DETAIL-SUMMARY-LINE.
142600     IF WS-MARGIN-COUNT > ZERO
142700        COMPUTE WS-POSCNT-PCT-ED ROUNDED =
142800           WS-POSCNT-BELOW / WS-MARGIN-COUNT * 100
142900     ELSE
143000        MOVE ZERO TO WS-POSCNT-PCT-ED.
143100     MOVE WS-POSCNT-BELOW TO WS-DESC-COUNT-ED.
143200     STRING "  BELOW_MARKET: " DELIMITED BY SIZE
143300            WS-DESC-COUNT-ED  DELIMITED BY SIZE
143400            " (" DELIMITED BY SIZE
143500            WS-POSCNT-PCT-ED  DELIMITED BY SIZE
143600            "%)" DELIMITED BY SIZE
143700            INTO DETAIL-SUMMARY-LINE.
143800     MOVE DETAIL-SUMMARY-LINE TO COMPARISON-PRINT-RECORD.
143900     WRITE COMPARISON-PRINT-RECORD AFTER ADVANCING 1.
144000
144100     MOVE SPACES TO DETAIL-SUMMARY-LINE.
144200     IF WS-MARGIN-COUNT > ZERO
144300        COMPUTE WS-POSCNT-PCT-ED ROUNDED =
144400           WS-POSCNT-AT / WS-MARGIN-COUNT * 100
144500     ELSE
144600        MOVE ZERO TO WS-POSCNT-PCT-ED.
144700     MOVE WS-POSCNT-AT TO WS-DESC-COUNT-ED.
144800     STRING "  AT_MARKET:    " DELIMITED BY SIZE
144900            WS-DESC-COUNT-ED  DELIMITED BY SIZE
145000            " (" DELIMITED BY SIZE
145100            WS-POSCNT-PCT-ED  DELIMITED BY SIZE
145200            "%)" DELIMITED BY SIZE
145300            INTO DETAIL-SUMMARY-LINE.
145400     MOVE DETAIL-SUMMARY-LINE TO COMPARISON-PRINT-RECORD.
145500     WRITE COMPARISON-PRINT-RECORD AFTER ADVANCING 1.
145600
145700     MOVE SPACES TO DETAIL-SUMMARY-LINE.
145800     IF WS-MARGIN-COUNT > ZERO
145900        COMPUTE WS-POSCNT-PCT-ED ROUNDED =
146000           WS-POSCNT-ABOVE / WS-MARGIN-COUNT * 100
146100     ELSE
146200        MOVE ZERO TO WS-POSCNT-PCT-ED.
146300     MOVE WS-POSCNT-ABOVE TO WS-DESC-COUNT-ED.
146400     STRING "  ABOVE_MARKET: " DELIMITED BY SIZE
146500            WS-DESC-COUNT-ED  DELIMITED BY SIZE
146600            " (" DELIMITED BY SIZE
146700            WS-POSCNT-PCT-ED  DELIMITED BY SIZE
146800            "%)" DELIMITED BY SIZE
146900            INTO DETAIL-SUMMARY-LINE.
147000     MOVE DETAIL-SUMMARY-LINE TO COMPARISON-PRINT-RECORD.
147100     WRITE COMPARISON-PRINT-RECORD AFTER ADVANCING 1.
147200*-------------------------------------------------------------
147300
147400*-------------------------------------------------------------
147500*    Ranks markets by average competitiveness and prints the three
147600*    strongest - used by merchandising to see where pricing is tight.
147700*-------------------------------------------------------------
147800 PRINT-TOP-THREE-MARKETS.
147900
148000     PERFORM COMPUTE-MARKET-COMP-AVERAGES
148100        VARYING WS-MK-IDX FROM 1 BY 1
148200        UNTIL WS-MK-IDX > WS-MARKET-LIST-COUNT.
148300
148400     MOVE SPACES TO COMPARISON-PRINT-RECORD.
148500     MOVE "TOP 3 MARKETS BY AVERAGE COMPETITIVENESS:"
148600        TO COMPARISON-PRINT-RECORD.
148700     WRITE COMPARISON-PRINT-RECORD AFTER ADVANCING 1.
148800
148900     MOVE 3 TO WS-PICK-LIMIT.
149000     IF WS-PICK-LIMIT > WS-MARKET-LIST-COUNT
149100        MOVE WS-MARKET-LIST-COUNT TO WS-PICK-LIMIT.
149200     MOVE ZERO TO WS-PICK-TAKEN.
149300     PERFORM PICK-ONE-TOP-MARKET
149400        UNTIL WS-PICK-TAKEN NOT < WS-PICK-LIMIT.
149500*-------------------------------------------------------------
149600
149700*-------------------------------------------------------------
149800*    Average comparison score per market, computed before the
149900*    top-three selection pass below.
150000*-------------------------------------------------------------
150100 COMPUTE-MARKET-COMP-AVERAGES.
150200
150300     IF WS-MK-COMP-COUNT (WS-MK-IDX) > ZERO
150400        COMPUTE WS-MK-COMP-AVG (WS-MK-IDX) ROUNDED =
150500           WS-MK-COMP-SUM (WS-MK-IDX) / WS-MK-COMP-COUNT (WS-MK-IDX)
150600     ELSE
150700        MOVE ZERO TO WS-MK-COMP-AVG (WS-MK-IDX).
150800*-------------------------------------------------------------
150900
151000*-------------------------------------------------------------
151100*    One pass of the top-three market selection, same pattern as the
151200*    top-five vendor pick above.
151300*-------------------------------------------------------------
151400 PICK-ONE-TOP-MARKET.
151500
151600     MOVE ZERO TO WS-BEST-IDX.
151700     MOVE ZERO TO WS-BEST-VALUE.
151800     PERFORM FIND-BEST-UNPICKED-MARKET
151900        VARYING WS-MK-IDX FROM 1 BY 1
152000        UNTIL WS-MK-IDX > WS-MARKET-LIST-COUNT.
152100
152200     IF WS-BEST-IDX > ZERO
152300        ADD 1 TO WS-PICK-TAKEN
152400        MOVE "Y" TO WS-MK-PICKED (WS-BEST-IDX)
152500        MOVE SPACES TO DETAIL-SUMMARY-LINE
152600        MOVE WS-MK-COMP-AVG (WS-BEST-IDX) TO WS-DESC-PCT-ED
152700        STRING "  " DELIMITED BY SIZE
152800               WS-MK-MARKET-ID (WS-BEST-IDX) DELIMITED BY "  "
152900               "  SCORE " DELIMITED BY SIZE
153000               WS-DESC-PCT-ED DELIMITED BY SIZE
153100               INTO DETAIL-SUMMARY-LINE
153200        MOVE DETAIL-SUMMARY-LINE TO COMPARISON-PRINT-RECORD
153300        WRITE COMPARISON-PRINT-RECORD AFTER ADVANCING 1
153400     ELSE
153500        MOVE WS-PICK-LIMIT TO WS-PICK-TAKEN.
153600*-------------------------------------------------------------
153700
153800*-------------------------------------------------------------
153900*    Linear scan for the highest-scoring market not yet picked for
154000*    the top-three list.
154100*-------------------------------------------------------------
154200 FIND-BEST-UNPICKED-MARKET.
154300
154400     IF NOT WS-MK-IS-PICKED (WS-MK-IDX)
154500        AND WS-MK-COMP-AVG (WS-MK-IDX) > WS-BEST-VALUE
154600        MOVE WS-MK-COMP-AVG (WS-MK-IDX) TO WS-BEST-VALUE
154700        MOVE WS-MK-IDX                  TO WS-BEST-IDX.
154800*-------------------------------------------------------------
154900
155000*-------------------------------------------------------------
155100*    The flip side of the top-three markets - the worst-priced
155200*    SKU groups, flagged for merchandising follow-up.
155300*-------------------------------------------------------------
155400 PRINT-IMPROVEMENT-OPPORTUNITIES.
155500
155600     MOVE SPACES TO COMPARISON-PRINT-RECORD.
155700     MOVE "TOP 10 IMPROVEMENT OPPORTUNITIES (ABOVE MARKET):"
155800        TO COMPARISON-PRINT-RECORD.
155900     WRITE COMPARISON-PRINT-RECORD AFTER ADVANCING 1.
156000
156100     MOVE 10 TO WS-PICK-LIMIT.
156200     IF WS-PICK-LIMIT > WS-COMPARISON-COUNT
156300        MOVE WS-COMPARISON-COUNT TO WS-PICK-LIMIT.
156400     MOVE ZERO TO WS-PICK-TAKEN.
156500     PERFORM PICK-ONE-IMPROVEMENT-ROW
156600        UNTIL WS-PICK-TAKEN NOT < WS-PICK-LIMIT.
156700*-------------------------------------------------------------
156800
156900*-------------------------------------------------------------
157000*    One pass of the worst-variance selection pass.
157100*-------------------------------------------------------------
157200 PICK-ONE-IMPROVEMENT-ROW.
157300
157400     MOVE ZERO TO WS-BEST-IDX.
157500     MOVE ZERO TO WS-BEST-VALUE.
157600     PERFORM FIND-BEST-UNPICKED-IMPROVEMENT
157700        VARYING WS-CMP-IDX FROM 1 BY 1
157800        UNTIL WS-CMP-IDX > WS-COMPARISON-COUNT.
157900
158000     IF WS-BEST-IDX > ZERO
158100        ADD 1 TO WS-PICK-TAKEN
158200        MOVE "Y" TO WS-CMP-PICKED (WS-BEST-IDX)
158300        MOVE SPACES TO DETAIL-SUMMARY-LINE
158400        MOVE WS-CMP-VARIANCE-PCT (WS-BEST-IDX) TO WS-DESC-PCT-ED
158500        STRING "  " DELIMITED BY SIZE
158600               WS-CMP-VENDOR-NAME (WS-BEST-IDX) DELIMITED BY "  "
158700               " / " DELIMITED BY SIZE
158800               WS-CMP-SKU-ID (WS-BEST-IDX) DELIMITED BY "  "
158900               "  VAR% " DELIMITED BY SIZE
159000               WS-DESC-PCT-ED DELIMITED BY SIZE
159100               INTO DETAIL-SUMMARY-LINE
159200        MOVE DETAIL-SUMMARY-LINE TO COMPARISON-PRINT-RECORD
159300        WRITE COMPARISON-PRINT-RECORD AFTER ADVANCING 1
159400     ELSE
159500        MOVE WS-PICK-LIMIT TO WS-PICK-TAKEN.
159600*-------------------------------------------------------------
159700
159800*-------------------------------------------------------------
159900*    Linear scan for the most unfavorable unpicked comparison row.
160000*-------------------------------------------------------------
160100 FIND-BEST-UNPICKED-IMPROVEMENT.
160200
160300     IF NOT WS-CMP-IS-PICKED (WS-CMP-IDX)
160400        AND WS-CMP-POSITION (WS-CMP-IDX) = "ABOVE_MARKET"
160500        AND WS-CMP-VARIANCE-PCT (WS-CMP-IDX) > WS-BEST-VALUE
160600        MOVE WS-CMP-VARIANCE-PCT (WS-CMP-IDX) TO WS-BEST-VALUE
160700        MOVE WS-CMP-IDX                        TO WS-BEST-IDX.
160800*-------------------------------------------------------------
160900
161000*-------------------------------------------------------------
161100*    Final report page - one line per market showing SKU
161200*    coverage and the overall average price across the market.
161300*-------------------------------------------------------------
161400 8000-PRINT-MARKET-AGGREGATE-SUMMARY.
161500
161600     PERFORM COMPUTE-ONE-MARKET-AVGPRICE-MEAN
161700        VARYING WS-MK-IDX FROM 1 BY 1
161800        UNTIL WS-MK-IDX > WS-MARKET-LIST-COUNT.
161900     PERFORM SORT-MARKET-LIST-DESC-BY-SKUCOUNT.
162000
162100     MOVE SPACES TO COMPARISON-PRINT-RECORD.
162200     WRITE COMPARISON-PRINT-RECORD AFTER ADVANCING PAGE.
162300     MOVE "MARKET AGGREGATE SUMMARY" TO COMPARISON-PRINT-RECORD.
162400     WRITE COMPARISON-PRINT-RECORD AFTER ADVANCING 1.
162500     MOVE SPACES TO COMPARISON-PRINT-RECORD.
162600     WRITE COMPARISON-PRINT-RECORD AFTER ADVANCING 1.
162700
162800     PERFORM PRINT-ONE-MARKET-AGG-LINE
162900        VARYING WS-MK-IDX FROM 1 BY 1
163000        UNTIL WS-MK-IDX > WS-MARKET-LIST-COUNT.
163100
163200     MOVE SPACES TO DETAIL-SUMMARY-LINE.
163300     MOVE WS-MARKET-LIST-COUNT TO WS-DESC-COUNT-ED.
163400     STRING "TOTAL DISTINCT MARKETS: " DELIMITED BY SIZE
163500            WS-DESC-COUNT-ED            DELIMITED BY SIZE
163600            INTO DETAIL-SUMMARY-LINE.
163700     MOVE DETAIL-SUMMARY-LINE TO COMPARISON-PRINT-RECORD.
163800     WRITE COMPARISON-PRINT-RECORD AFTER ADVANCING 1.
163900
164000     MOVE SPACES TO DETAIL-SUMMARY-LINE.
164100     MOVE WS-TOTSKU-LIST-COUNT TO WS-DESC-COUNT-ED.
164200     STRING "TOTAL DISTINCT SKUS: " DELIMITED BY SIZE
164300            WS-DESC-COUNT-ED        DELIMITED BY SIZE
164400            INTO DETAIL-SUMMARY-LINE.
164500     MOVE DETAIL-SUMMARY-LINE TO COMPARISON-PRINT-RECORD.
164600     WRITE COMPARISON-PRINT-RECORD AFTER ADVANCING 1.
164700*-------------------------------------------------------------
164800
164900*-------------------------------------------------------------
165000*    Average price across every SKU group in this market, used
165100*    for the market aggregate line.
165200*-------------------------------------------------------------
165300 COMPUTE-ONE-MARKET-AVGPRICE-MEAN.
165400
165500     IF WS-MK-SKU-COUNT (WS-MK-IDX) > ZERO
165600        COMPUTE WS-MK-AVGPRICE-MEAN (WS-MK-IDX) ROUNDED =
165700           WS-MK-AVGPRICE-SUM (WS-MK-IDX) / WS-MK-SKU-COUNT (WS-MK-IDX)
165800     ELSE
165900        MOVE ZERO TO WS-MK-AVGPRICE-MEAN (WS-MK-IDX).
166000*-------------------------------------------------------------
166100
166200*-------------------------------------------------------------
166300*    Edits and writes one market aggregate detail line.
166400*-------------------------------------------------------------
166500 PRINT-ONE-MARKET-AGG-LINE.
166600
166700     MOVE SPACES TO DETAIL-MKT-AGG.
166800     MOVE WS-MK-MARKET-ID (WS-MK-IDX)        TO DT-MA-MARKET.
166900     MOVE WS-MK-SKU-COUNT (WS-MK-IDX)        TO DT-MA-SKUCOUNT.
167000     MOVE WS-MK-VENDOR-COUNT-SUM (WS-MK-IDX) TO DT-MA-VENDORSUM.
167100     MOVE WS-MK-AVGPRICE-MEAN (WS-MK-IDX)    TO DT-MA-AVGPRICE.
167200     MOVE WS-MK-INC-COUNT (WS-MK-IDX)        TO DT-MA-INC.
167300     MOVE WS-MK-STABLE-COUNT (WS-MK-IDX)     TO DT-MA-STBL.
167400     MOVE WS-MK-DEC-COUNT (WS-MK-IDX)        TO DT-MA-DEC.
167500     MOVE DETAIL-MKT-AGG TO COMPARISON-PRINT-RECORD.
167600     WRITE COMPARISON-PRINT-RECORD AFTER ADVANCING 1.
167700*-------------------------------------------------------------
167800
167900*-------------------------------------------------------------
168000*    Markets with the most SKU coverage are listed first on the
168100*    aggregate summary page.
168200*-------------------------------------------------------------
168300 SORT-MARKET-LIST-DESC-BY-SKUCOUNT.
168400
168500     MOVE "Y" TO WS-SWAP-FLAG.
168600     PERFORM ONE-MARKET-SORT-PASS UNTIL NOT DID-SWAP.
168700*-------------------------------------------------------------
168800
168900*-------------------------------------------------------------
169000*    One bubble-sort pass over the market aggregate table.
169100*-------------------------------------------------------------
169200 ONE-MARKET-SORT-PASS.
169300
169400     MOVE "N" TO WS-SWAP-FLAG.
169500     PERFORM ONE-MARKET-COMPARE
169600        VARYING WS-SORT-I2 FROM 1 BY 1
169700        UNTIL WS-SORT-I2 > WS-MARKET-LIST-COUNT - 1.
169800*-------------------------------------------------------------
169900
170000*-------------------------------------------------------------
170100*    Compares two adjacent market entries by SKU count (descending)
170200*    and swaps them if out of order.
170300*-------------------------------------------------------------
170400 ONE-MARKET-COMPARE.
170500
170600     IF WS-MK-SKU-COUNT (WS-SORT-I2)
170700           < WS-MK-SKU-COUNT (WS-SORT-I2 + 1)
170800        MOVE WS-MK-ENTRY (WS-SORT-I2)     TO WS-MK-TEMP
170900        MOVE WS-MK-ENTRY (WS-SORT-I2 + 1) TO WS-MK-ENTRY (WS-SORT-I2)
171000        MOVE WS-MK-TEMP                   TO WS-MK-ENTRY
171100                                              (WS-SORT-I2 + 1)
171200        MOVE "Y" TO WS-SWAP-FLAG.
171300*-------------------------------------------------------------
171400
171500     COPY "PLHAVER.CBL".
171600     COPY "PLSTATS.CBL".
171700     COPY "PLPRINT.CBL".
171800
171900
172000
172100
