000100
000200*-------------------------------------------------------------
000300*    PL-LOOK-FOR-MARKET-RECORD.CBL
000400*    Loads the accepted market file into WS-MARKET-TABLE once,
000500*    then scans it for a MARKET-ID match on demand.
000600*-------------------------------------------------------------
000700*    06.08.23   T.ARCE      ORIGINAL
000800*-------------------------------------------------------------
000900
001000 LOAD-MARKET-TABLE.
001100
001200     MOVE ZERO TO WS-MARKET-TABLE-COUNT.
001300     OPEN INPUT MARKET-ACCEPTED-FILE.
001400     MOVE "N" TO W-END-OF-MARKET-LOAD.
001500     PERFORM READ-MARKET-FOR-LOAD.
001600     PERFORM LOAD-ONE-MARKET-ENTRY UNTIL END-OF-MARKET-LOAD.
001700     CLOSE MARKET-ACCEPTED-FILE.
001800*-------------------------------------------------------------
001900
002000 READ-MARKET-FOR-LOAD.
002100
002200     READ MARKET-ACCEPTED-FILE
002300        AT END
002400           MOVE "Y" TO W-END-OF-MARKET-LOAD.
002500*-------------------------------------------------------------
002600
002700 LOAD-ONE-MARKET-ENTRY.
002800*    silently stops loading past 5000 rows rather than abend -
002900*    a market master this large was never anticipated, but a
003000*    capped table beats an abend over one bad extract.
003100
003200     IF WS-MARKET-TABLE-COUNT < 5000
003300        ADD 1 TO WS-MARKET-TABLE-COUNT
003400        MOVE MKA-MARKET-ID
003500           TO WS-MT-MARKET-ID (WS-MARKET-TABLE-COUNT)
003600        MOVE MKA-REGION-NAME
003700           TO WS-MT-REGION-NAME (WS-MARKET-TABLE-COUNT).
003800     PERFORM READ-MARKET-FOR-LOAD.
003900*-------------------------------------------------------------
004000
004100 LOOK-FOR-MARKET-RECORD.
004200*    linear scan against the in-memory table loaded once by
004300*    LOAD-MARKET-TABLE above - rebuilt fresh each run, so there
004400*    is no stale-index risk to guard against here.
004500
004600     MOVE "N" TO WS-FOUND-MARKET.
004700     PERFORM CHECK-ONE-MARKET-ENTRY VARYING WS-MARKET-IDX
004800               FROM 1 BY 1
004900        UNTIL WS-MARKET-IDX > WS-MARKET-TABLE-COUNT
005000           OR FOUND-MARKET-ENTRY.
005100*-------------------------------------------------------------
005200
005300 CHECK-ONE-MARKET-ENTRY.
005400
005500     IF WS-MT-MARKET-ID (WS-MARKET-IDX) = WS-LOOKUP-MARKET-ID
005600        MOVE "Y" TO WS-FOUND-MARKET
005700        MOVE WS-MT-REGION-NAME (WS-MARKET-IDX)
005800           TO WS-LOOKUP-REGION-NAME.
005900*-------------------------------------------------------------
006000
