000100*-------------------------------------------------------------
000200*    import-vendors.cob
000300*    Reads the vendor flat file, validates and cleanses each
000400*    record (GET-VENDOR-xxx field paragraphs, same one-paragraph-
000500*    per-field shape this shop has always used), writes the
000600*    accepted vendor master and a reject/error listing, and
000700*    prints the import control totals.
000800*-------------------------------------------------------------
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID. import-vendors.
001100 AUTHOR. R. OKONKWO.
001200 INSTALLATION. CRESTVIEW DISTRIBUTORS - EDP DEPT.
001300 DATE-WRITTEN. 03/02/1987.
001400 DATE-COMPILED.
001500 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001600*-------------------------------------------------------------
001700*    CHANGE LOG
001800*-------------------------------------------------------------
001900*    03.02.87   R.OKONKWO     ORIGINAL - vendor master maintenance
002000*                             batch load off the buyer's card deck
002100*    11.20.89   R.OKONKWO     added HQ-ADDRESS/CONTACT fields
002200*    06.03.98   R.OKONKWO     Y2K - four-digit year throughout
002300*    03.09.23   T.ARCE        CR-0951 rebuilt as the PricePoint
002400*                             Intel vendor importer; GET-VENDOR-xxx
002500*                             interactive CRT paragraphs reworked
002600*                             into batch VALIDATE-VENDOR-xxx
002700*    05.02.23   T.ARCE        CR-1013 added RELIABILITY-SCORE and
002800*                             HQ-LATITUDE/LONGITUDE for PROXIMITY
002900*-------------------------------------------------------------
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     COPY "SLVENDOR.CBL".
003900     COPY "SLERRLOG.CBL".
004000     COPY "SLCTLSEQ.CBL".
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400     COPY "FDVENDOR.CBL".
004500     COPY "FDERRLOG.CBL".
004600     COPY "FDCTLSEQ.CBL".
004700
004800 WORKING-STORAGE SECTION.
004900     COPY "WSVALID.CBL".
005000
005100 77  W-END-OF-FILE              PIC X VALUE "N".
005200     88  END-OF-FILE            VALUE "Y".
005300
005400 77  WS-RELY-RESULT             PIC S9(3)V99.
005500 77  WS-TERMS-STAGE-X           PIC X(15).
005600 77  WS-TERMS-STAGE-9 REDEFINES WS-TERMS-STAGE-X PIC 9(15).
005700
005800 PROCEDURE DIVISION.
005900
006000*-------------------------------------------------------------
006100*    Top level control for the vendor import - validate each incoming
006200*    row, write the accepted ones, then print the control totals.
006300*-------------------------------------------------------------
006400 0000-MAIN-PROCESS.
006500
006600     PERFORM 1000-INITIALIZE-RUN.
006700     PERFORM 2000-READ-NEXT-INPUT-RECORD.
006800     PERFORM 3000-PROCESS-ONE-RECORD THRU 3000-EXIT
006900        UNTIL END-OF-FILE.
007000     PERFORM 8000-PRINT-CONTROL-REPORT.
007100     PERFORM 9000-TERMINATE-RUN.
007200     STOP RUN.
007300*-------------------------------------------------------------
007400
007500*-------------------------------------------------------------
007600*    Opens the vendor extract, the accepted-rows output, and the
007700*    control report.
007800*-------------------------------------------------------------
007900 1000-INITIALIZE-RUN.
008000
008100     OPEN INPUT  VENDOR-INPUT-FILE.
008200     OPEN OUTPUT VENDOR-ACCEPTED-FILE.
008300     OPEN OUTPUT REJECT-ERROR-FILE.
008400     OPEN I-O    CONTROL-SEQUENCE-FILE.
008500     MOVE ZERO TO WS-TOTAL-RECS WS-PROCESSED-RECS
008600                  WS-SUCCESS-RECS WS-FAILED-RECS WS-SKIPPED-RECS
008700                  WS-ROW-NUMBER.
008800*-------------------------------------------------------------
008900
009000*-------------------------------------------------------------
009100*    Sequential read of the raw vendor extract; sets the end-of-
009200*    file switch tested by the driving PERFORM UNTIL.
009300*-------------------------------------------------------------
009400 2000-READ-NEXT-INPUT-RECORD.
009500
009600     READ VENDOR-INPUT-FILE
009700        AT END
009800           MOVE "Y" TO W-END-OF-FILE.
009900*-------------------------------------------------------------
010000
010100*-------------------------------------------------------------
010200*    Validates one incoming vendor row field by field, writing it
010300*    to the accepted file only if every edit passes.
010400*-------------------------------------------------------------
010500 3000-PROCESS-ONE-RECORD.
010600
010700     ADD 1 TO WS-TOTAL-RECS WS-ROW-NUMBER.
010800     PERFORM RESET-CURRENT-ERROR-TABLE.
010900     PERFORM 3100-GENERATE-ID-IF-BLANK.
011000     PERFORM 3200-VALIDATE-VENDOR-RECORD.
011100     ADD 1 TO WS-PROCESSED-RECS.
011200     IF RECORD-HAS-ERROR
011300        ADD 1 TO WS-FAILED-RECS
011400     ELSE
011500        PERFORM 3300-WRITE-ACCEPTED-RECORD
011600        ADD 1 TO WS-SUCCESS-RECS.
011700     PERFORM WRITE-ERROR-LISTING-LINES.
011800     PERFORM 2000-READ-NEXT-INPUT-RECORD.
011900*-------------------------------------------------------------
012000*    Common exit point for the PERFORM THRU range above.
012100*-------------------------------------------------------------
012200 3000-EXIT.
012300     EXIT.
012400*-------------------------------------------------------------
012500
012600*-------------------------------------------------------------
012700*    A blank vendor ID on the extract gets a generated surrogate
012800*    ID so downstream price rows always have a key to join to.
012900*-------------------------------------------------------------
013000 3100-GENERATE-ID-IF-BLANK.
013100
013200     IF VNI-VENDOR-ID = SPACES
013300        MOVE "VND" TO WS-SEQ-RECTYPE-CODE
013400        PERFORM GET-NEXT-SEQUENCE-NUMBER
013500        MOVE WS-GENERATED-ID TO VNI-VENDOR-ID.
013600*-------------------------------------------------------------
013700
013800*-------------------------------------------------------------
013900*    Drives one edit paragraph per field - any failure adds an
014000*    error entry and the row is rejected, not just flagged.
014100*-------------------------------------------------------------
014200 3200-VALIDATE-VENDOR-RECORD.
014300
014400     MOVE VNI-VENDOR-ID TO VNA-VENDOR-ID.
014500     PERFORM GET-VENDOR-NAME.
014600     PERFORM GET-VENDOR-CODE.
014700     PERFORM GET-VENDOR-CONTACT-EMAIL.
014800     MOVE VNI-CONTACT-PHONE TO VNA-CONTACT-PHONE.
014900     MOVE VNI-HQ-ADDRESS    TO VNA-HQ-ADDRESS.
015000     PERFORM GET-VENDOR-HQ-LATITUDE.
015100     PERFORM GET-VENDOR-HQ-LONGITUDE.
015200     PERFORM GET-VENDOR-RELIABILITY-SCORE.
015300     PERFORM GET-VENDOR-PAYMENT-TERMS.
015400     PERFORM GET-VENDOR-IS-ACTIVE-FLAG.
015500*-------------------------------------------------------------
015600
015700*-------------------------------------------------------------
015800*    Vendor name is required - a blank name is rejected outright.
015900*-------------------------------------------------------------
016000 GET-VENDOR-NAME.
016100
016200     IF VNI-VENDOR-NAME = SPACES
016300        MOVE "VENDOR-NAME"      TO WS-ADD-FIELD-NAME
016400        MOVE "REQUIRED FIELD IS MISSING" TO WS-ADD-MESSAGE
016500        MOVE "ERROR"            TO WS-ADD-SEVERITY
016600        MOVE VNI-VENDOR-NAME    TO WS-ADD-VALUE
016700        PERFORM ADD-ERROR-ENTRY
016800     ELSE
016900        MOVE VNI-VENDOR-NAME TO VNA-VENDOR-NAME.
017000*-------------------------------------------------------------
017100
017200*-------------------------------------------------------------
017300*    Vendor code is required and must be unique on the extract - this
017400*    is the short code buyers use, distinct from the surrogate ID.
017500*-------------------------------------------------------------
017600 GET-VENDOR-CODE.
017700
017800     IF VNI-VENDOR-CODE = SPACES
017900        MOVE "VENDOR-CODE"      TO WS-ADD-FIELD-NAME
018000        MOVE "REQUIRED FIELD IS MISSING" TO WS-ADD-MESSAGE
018100        MOVE "ERROR"            TO WS-ADD-SEVERITY
018200        MOVE VNI-VENDOR-CODE    TO WS-ADD-VALUE
018300        PERFORM ADD-ERROR-ENTRY
018400     ELSE
018500        MOVE VNI-VENDOR-CODE TO VNA-VENDOR-CODE.
018600*-------------------------------------------------------------
018700
018800*-------------------------------------------------------------
018900*    Contact email is optional but must look like an email address
019000*    when present.
019100*-------------------------------------------------------------
019200 GET-VENDOR-CONTACT-EMAIL.
019300
019400     MOVE VNI-CONTACT-EMAIL TO VNA-CONTACT-EMAIL.
019500     IF VNA-CONTACT-EMAIL NOT = SPACES
019600        INSPECT VNA-CONTACT-EMAIL
019700           CONVERTING LOWER-ALPHA TO UPPER-ALPHA
019800        MOVE ZERO TO WS-EMAIL-AT-POS WS-EMAIL-DOT-POS
019900        INSPECT VNA-CONTACT-EMAIL TALLYING WS-EMAIL-AT-POS
020000           FOR ALL "@"
020100        INSPECT VNA-CONTACT-EMAIL TALLYING WS-EMAIL-DOT-POS
020200           FOR ALL "."
020300        IF WS-EMAIL-AT-POS NOT = 1 OR WS-EMAIL-DOT-POS = ZERO
020400           MOVE "CONTACT-EMAIL" TO WS-ADD-FIELD-NAME
020500           MOVE "DOES NOT MATCH NAME@DOMAIN.TLD SHAPE"
020600                                TO WS-ADD-MESSAGE
020700           MOVE "WARNING"       TO WS-ADD-SEVERITY
020800           MOVE VNI-CONTACT-EMAIL TO WS-ADD-VALUE
020900           PERFORM ADD-ERROR-ENTRY.
021000*-------------------------------------------------------------
021100
021200*-------------------------------------------------------------
021300*    Latitude is optional but must be numeric and in range when
021400*    present - proximity analysis depends on a valid coordinate.
021500*-------------------------------------------------------------
021600 GET-VENDOR-HQ-LATITUDE.
021700
021800     MOVE ZERO TO VNA-HQ-LATITUDE.
021900     IF VNI-HQ-LATITUDE = SPACES
022000        CONTINUE
022100     ELSE
022200        MOVE VNI-HQ-LATITUDE TO WS-SGN-STAGE-X
022300        PERFORM PARSE-SIGNED-DECIMAL
022400        IF SGN-VALID
022500           PERFORM APPLY-VENDOR-LATITUDE-SIGN
022600        ELSE
022700           MOVE "HQ-LATITUDE"   TO WS-ADD-FIELD-NAME
022800           MOVE "NOT A VALID NUMBER" TO WS-ADD-MESSAGE
022900           MOVE "ERROR"         TO WS-ADD-SEVERITY
023000           MOVE VNI-HQ-LATITUDE TO WS-ADD-VALUE
023100           PERFORM ADD-ERROR-ENTRY.
023200*-------------------------------------------------------------
023300
023400*-------------------------------------------------------------
023500*    Hemisphere letter on the extract is converted to the signed
023600*    numeric latitude used everywhere else in the system.
023700*-------------------------------------------------------------
023800 APPLY-VENDOR-LATITUDE-SIGN.
023900
024000     IF WS-SGN-SIGN = "-"
024100        COMPUTE VNA-HQ-LATITUDE = 0 - WS-SGN-MAGNITUDE-GEO
024200     ELSE
024300        MOVE WS-SGN-MAGNITUDE-GEO TO VNA-HQ-LATITUDE.
024400     IF VNA-HQ-LATITUDE < -90 OR VNA-HQ-LATITUDE > 90
024500        MOVE "HQ-LATITUDE"      TO WS-ADD-FIELD-NAME
024600        MOVE "OUT OF RANGE -90 TO 90" TO WS-ADD-MESSAGE
024700        MOVE "ERROR"            TO WS-ADD-SEVERITY
024800        MOVE VNI-HQ-LATITUDE    TO WS-ADD-VALUE
024900        PERFORM ADD-ERROR-ENTRY.
025000*-------------------------------------------------------------
025100
025200*-------------------------------------------------------------
025300*    Longitude is optional but must be numeric and in range when
025400*    present.
025500*-------------------------------------------------------------
025600 GET-VENDOR-HQ-LONGITUDE.
025700
025800     MOVE ZERO TO VNA-HQ-LONGITUDE.
025900     IF VNI-HQ-LONGITUDE = SPACES
026000        CONTINUE
026100     ELSE
026200        MOVE VNI-HQ-LONGITUDE TO WS-SGN-STAGE-X
026300        PERFORM PARSE-SIGNED-DECIMAL
026400        IF SGN-VALID
026500           PERFORM APPLY-VENDOR-LONGITUDE-SIGN
026600        ELSE
026700           MOVE "HQ-LONGITUDE"  TO WS-ADD-FIELD-NAME
026800           MOVE "NOT A VALID NUMBER" TO WS-ADD-MESSAGE
026900           MOVE "ERROR"         TO WS-ADD-SEVERITY
027000           MOVE VNI-HQ-LONGITUDE TO WS-ADD-VALUE
027100           PERFORM ADD-ERROR-ENTRY.
027200*-------------------------------------------------------------
027300
027400*-------------------------------------------------------------
027500*    Hemisphere letter on the extract is converted to the signed
027600*    numeric longitude used everywhere else in the system.
027700*-------------------------------------------------------------
027800 APPLY-VENDOR-LONGITUDE-SIGN.
027900
028000     IF WS-SGN-SIGN = "-"
028100        COMPUTE VNA-HQ-LONGITUDE = 0 - WS-SGN-MAGNITUDE-GEO
028200     ELSE
028300        MOVE WS-SGN-MAGNITUDE-GEO TO VNA-HQ-LONGITUDE.
028400     IF VNA-HQ-LONGITUDE < -180 OR VNA-HQ-LONGITUDE > 180
028500        MOVE "HQ-LONGITUDE"     TO WS-ADD-FIELD-NAME
028600        MOVE "OUT OF RANGE -180 TO 180" TO WS-ADD-MESSAGE
028700        MOVE "ERROR"            TO WS-ADD-SEVERITY
028800        MOVE VNI-HQ-LONGITUDE   TO WS-ADD-VALUE
028900        PERFORM ADD-ERROR-ENTRY.
029000*-------------------------------------------------------------
029100
029200*-------------------------------------------------------------
029300*    Reliability score is optional but must fall between zero and
029400*    one hundred when present.
029500*-------------------------------------------------------------
029600 GET-VENDOR-RELIABILITY-SCORE.
029700
029800     MOVE ZERO TO VNA-RELIABILITY-SCORE.
029900     IF VNI-RELIABILITY-SCORE = SPACES
030000        CONTINUE
030100     ELSE
030200        MOVE VNI-RELIABILITY-SCORE TO WS-SGN-STAGE-X
030300        PERFORM PARSE-SIGNED-DECIMAL
030400        IF SGN-VALID
030500           MOVE WS-SGN-MAGNITUDE-MNY TO WS-RELY-RESULT
030600           PERFORM APPLY-RELIABILITY-SCORE
030700        ELSE
030800           MOVE "RELIABILITY-SCORE" TO WS-ADD-FIELD-NAME
030900           MOVE "NOT A VALID NUMBER" TO WS-ADD-MESSAGE
031000           MOVE "ERROR"          TO WS-ADD-SEVERITY
031100           MOVE VNI-RELIABILITY-SCORE TO WS-ADD-VALUE
031200           PERFORM ADD-ERROR-ENTRY.
031300*-------------------------------------------------------------
031400
031500*-------------------------------------------------------------
031600*    Numeric conversion of the staged reliability score field.
031700*-------------------------------------------------------------
031800 APPLY-RELIABILITY-SCORE.
031900
032000     IF WS-RELY-RESULT < ZERO OR WS-RELY-RESULT > 100
032100        MOVE "RELIABILITY-SCORE" TO WS-ADD-FIELD-NAME
032200        MOVE "OUT OF RANGE 0 TO 100" TO WS-ADD-MESSAGE
032300        MOVE "ERROR"             TO WS-ADD-SEVERITY
032400        MOVE VNI-RELIABILITY-SCORE TO WS-ADD-VALUE
032500        PERFORM ADD-ERROR-ENTRY
032600     ELSE
032700        MOVE WS-RELY-RESULT TO VNA-RELIABILITY-SCORE.
032800*-------------------------------------------------------------
032900
033000*-------------------------------------------------------------
033100*    Payment terms must be one of the configured term codes.
033200*-------------------------------------------------------------
033300 GET-VENDOR-PAYMENT-TERMS.
033400
033500     IF VNI-PAYMENT-TERMS-DAYS = SPACES
033600        MOVE 30 TO VNA-PAYMENT-TERMS-DAYS
033700     ELSE
033800        MOVE VNI-PAYMENT-TERMS-DAYS TO WS-TERMS-STAGE-X
033900        MOVE WS-TERMS-STAGE-X TO WS-NUMERIC-TEST-FIELD
034000        PERFORM CHECK-IF-NUMERIC
034100        IF VALID-NUMERIC
034200           MOVE WS-TERMS-STAGE-9 TO VNA-PAYMENT-TERMS-DAYS
034300        ELSE
034400           MOVE 30               TO VNA-PAYMENT-TERMS-DAYS
034500           MOVE "PAYMENT-TERMS-DAYS" TO WS-ADD-FIELD-NAME
034600           MOVE "NOT A VALID POSITIVE INTEGER" TO WS-ADD-MESSAGE
034700           MOVE "ERROR"          TO WS-ADD-SEVERITY
034800           MOVE VNI-PAYMENT-TERMS-DAYS TO WS-ADD-VALUE
034900           PERFORM ADD-ERROR-ENTRY.
035000*-------------------------------------------------------------
035100
035200*-------------------------------------------------------------
035300*    Active flag must be Y or N - anything else is rejected rather
035400*    than defaulted, so a typo on the extract does not silently
035500*    activate a vendor that should be inactive.
035600*-------------------------------------------------------------
035700 GET-VENDOR-IS-ACTIVE-FLAG.
035800
035900     MOVE VNI-IS-ACTIVE TO WS-BOOL-CANDIDATE.
036000     PERFORM VALIDATE-BOOLEAN-VALUE.
036100     MOVE WS-BOOL-RESULT TO VNA-IS-ACTIVE.
036200     IF WS-BOOL-DID-WARN
036300        MOVE "IS-ACTIVE"        TO WS-ADD-FIELD-NAME
036400        MOVE "UNRECOGNIZED FLAG VALUE, DEFAULTED FALSE"
036500                                TO WS-ADD-MESSAGE
036600        MOVE "WARNING"          TO WS-ADD-SEVERITY
036700        MOVE VNI-IS-ACTIVE      TO WS-ADD-VALUE
036800        PERFORM ADD-ERROR-ENTRY.
036900*-------------------------------------------------------------
037000
037100*-------------------------------------------------------------
037200*    Only rows that cleared every edit reach the accepted-rows
037300*    file that the rest of the batch run reads from.
037400*-------------------------------------------------------------
037500 3300-WRITE-ACCEPTED-RECORD.
037600
037700     WRITE VNA-ACCEPTED-RECORD.
037800*-------------------------------------------------------------
037900
038000*-------------------------------------------------------------
038100*    End-of-run control totals - rows read, accepted and rejected,
038200*    so operations can confirm the batch ran clean.
038300*-------------------------------------------------------------
038400 8000-PRINT-CONTROL-REPORT.
038500
038600     DISPLAY " ".
038700     DISPLAY "========================================".
038800     DISPLAY "  VENDOR IMPORT CONTROL REPORT".
038900     DISPLAY "========================================".
039000     DISPLAY "  TOTAL RECORDS READ. . . . . " WS-TOTAL-RECS.
039100     DISPLAY "  RECORDS PROCESSED . . . . . " WS-PROCESSED-RECS.
039200     DISPLAY "  RECORDS ACCEPTED. . . . . . " WS-SUCCESS-RECS.
039300     DISPLAY "  RECORDS REJECTED. . . . . . " WS-FAILED-RECS.
039400     DISPLAY "  RECORDS SKIPPED . . . . . . " WS-SKIPPED-RECS.
039500     IF WS-FAILED-RECS > ZERO
039600        DISPLAY "  RUN STATUS . . . . . . . . . PARTIAL"
039700     ELSE
039800        DISPLAY "  RUN STATUS . . . . . . . . . COMPLETED".
039900     DISPLAY "========================================".
040000*-------------------------------------------------------------
040100
040200*-------------------------------------------------------------
040300*    Closes every file and ends the run.
040400*-------------------------------------------------------------
040500 9000-TERMINATE-RUN.
040600
040700     CLOSE VENDOR-INPUT-FILE
040800           VENDOR-ACCEPTED-FILE
040900           REJECT-ERROR-FILE
041000           CONTROL-SEQUENCE-FILE.
041100*-------------------------------------------------------------
041200
041300     COPY "PLVALID.CBL".
041400     COPY "PLERRWRT.CBL".
041500     COPY "PLCTLSEQ.CBL".
041600
