000100
000200*-------------------------------------------------------------
000300*    WSSTATS.CBL
000400*    Working-storage for PLSTATS.CBL - the per-group price
000500*    array (loaded by the calling program, one SKU or one
000600*    market+SKU group at a time), the mean/median/std-dev/CV
000700*    result area, and the scratch fields for z-score, variance
000800*    %, severity grading, regional variance, percentile,
000900*    competitiveness score, price position, trend and margin
001000*    potential used by variance-analysis and benchmarking-
001100*    analysis.
001200*-------------------------------------------------------------
001300*    08.02.23   T.ARCE      ORIGINAL
001400*-------------------------------------------------------------
001500
001600*--------------- per-group price array (one group at a time) ---
001700 01  WS-STAT-PRICE-TABLE.
001800     05  WS-STAT-PRICE-ENTRY    PIC S9(7)V99
001900                                 OCCURS 2000 TIMES
002000                                 INDEXED BY WS-STAT-PRICE-IDX.
002100 77  WS-STAT-PRICE-COUNT        PIC 9(05) COMP VALUE ZERO.
002200
002300*--------------- bubble-sort scratch (ascending, for median) ---
002400 77  WS-SORT-I                  PIC 9(05) COMP VALUE ZERO.
002500 77  WS-SORT-J                  PIC 9(05) COMP VALUE ZERO.
002600 77  WS-SORT-LIMIT              PIC 9(05) COMP VALUE ZERO.
002700 77  WS-SORT-SWAP-TEMP          PIC S9(7)V99.
002800 77  WS-SORT-SWAPPED            PIC X VALUE "N".
002900     88  WS-SORT-DID-SWAP       VALUE "Y".
003000
003100*--------------- mean/median/std-dev/CV result area -------------
003200 01  WS-STAT-RESULT-AREA.
003300     05  WS-STAT-SUM            PIC S9(9)V99.
003400     05  WS-STAT-MEAN           PIC S9(7)V99.
003500     05  WS-STAT-MEDIAN         PIC S9(7)V99.
003600     05  WS-STAT-MIN            PIC S9(7)V99.
003700     05  WS-STAT-MAX            PIC S9(7)V99.
003800     05  WS-STAT-RANGE          PIC S9(7)V99.
003900     05  WS-STAT-SUM-SQ-DEV     PIC S9(11)V9(4).
004000     05  WS-STAT-VARIANCE       PIC S9(9)V9(4).
004100     05  WS-STAT-STDDEV         PIC S9(7)V9(4).
004200     05  WS-STAT-CV             PIC S9(3)V9(4).
004300     05  FILLER                 PIC X(10) VALUE SPACES.
004400
004500 77  WS-MED-LOW-IDX             PIC 9(05) COMP VALUE ZERO.
004600 77  WS-MED-HIGH-IDX            PIC 9(05) COMP VALUE ZERO.
004700 77  WS-MED-QUOTIENT            PIC 9(05) COMP VALUE ZERO.
004800 77  WS-MED-REMAINDER           PIC 9(05) COMP VALUE ZERO.
004900
005000*--------------- z-score / percent-variance scratch -------------
005100 77  WS-ZSCORE-PRICE            PIC S9(7)V99.
005200 77  WS-STAT-ZSCORE             PIC S9(3)V99.
005300 77  WS-STAT-VARIANCE-PCT       PIC S9(3)V99.
005400
005500*--------------- severity grading (VARIANCE and BENCHMARKING) --
005600 77  WS-SEV-ABS-Z               PIC 9(3)V99.
005700 77  WS-SEV-ABS-VARPCT          PIC 9(3)V99.
005800 77  WS-STAT-SEVERITY           PIC X(08).
005900     88  WS-SEV-CRITICAL        VALUE "CRITICAL".
006000     88  WS-SEV-HIGH            VALUE "HIGH".
006100     88  WS-SEV-MEDIUM          VALUE "MEDIUM".
006200     88  WS-SEV-LOW             VALUE "LOW".
006300
006400*--------------- regional variance scratch -----------------------
006500 77  WS-REG-MARKET-AVG          PIC S9(7)V99.
006600 77  WS-REG-BASE-AVG            PIC S9(7)V99.
006700 77  WS-REG-ADJ-FACTOR          PIC S9(3)V9(4) VALUE 1.0000.
006800 77  WS-REG-ABSOLUTE            PIC S9(7)V99.
006900 77  WS-REG-PCT                 PIC S9(3)V99.
007000 77  WS-REG-NORMALIZED          PIC S9(3)V99.
007100
007200*--------------- percentile / competitiveness scratch -----------
007300 77  WS-PCTL-PRICE              PIC S9(7)V99.
007400 77  WS-PCTL-MIN                PIC S9(7)V99.
007500 77  WS-PCTL-MAX                PIC S9(7)V99.
007600 77  WS-PCTL-RESULT             PIC S9(3)V99.
007700
007800 77  WS-COMP-PRICE              PIC S9(7)V99.
007900 77  WS-COMP-MIN                PIC S9(7)V99.
008000 77  WS-COMP-MAX                PIC S9(7)V99.
008100 77  WS-COMP-AVG                PIC S9(7)V99.
008200 77  WS-COMP-BONUS              PIC S9(3)V99.
008300 77  WS-COMP-SCORE              PIC S9(3)V99.
008400
008500*--------------- price position / trend / margin ----------------
008600 77  WS-POSITION-VARPCT         PIC S9(3)V99.
008700 77  WS-STAT-POSITION           PIC X(12).
008800     88  WS-POS-BELOW-MARKET    VALUE "BELOW_MARKET".
008900     88  WS-POS-AT-MARKET       VALUE "AT_MARKET".
009000     88  WS-POS-ABOVE-MARKET    VALUE "ABOVE_MARKET".
009100
009200 77  WS-TREND-CURRENT-MEAN      PIC S9(7)V99.
009300 77  WS-TREND-HISTORICAL-MEAN   PIC S9(7)V99.
009400 77  WS-STAT-TREND-PCT          PIC S9(3)V99.
009500 77  WS-STAT-TREND              PIC X(10).
009600     88  WS-TREND-INCREASING    VALUE "INCREASING".
009700     88  WS-TREND-STABLE        VALUE "STABLE".
009800     88  WS-TREND-DECREASING    VALUE "DECREASING".
009900
010000 77  WS-MARGIN-MAX              PIC S9(7)V99.
010100 77  WS-MARGIN-MIN              PIC S9(7)V99.
010200 77  WS-STAT-MARGIN-PCT         PIC S9(3)V99.
010300*-------------------------------------------------------------
