000100
000200*-------------------------------------------------------------
000300*    PLSTATS.CBL
000400*    Shared math for variance-analysis and benchmarking-
000500*    analysis: per-group mean/median/sample-std-dev/CV over
000600*    WS-STAT-PRICE-TABLE, z-score and percent-variance, the
000700*    four-way severity grade, regional-variance deltas,
000800*    percentile-within-range, the competitiveness score,
000900*    price-position and trend classification, and margin
001000*    potential.  COMPUTE-VARIANCE-AND-STDDEV calls PLHAVER's
001100*    COMPUTE-SQUARE-ROOT for the std-dev root, so any program
001200*    COPYing PLSTATS.CBL must also COPY WSHAVER.CBL/PLHAVER.CBL.
001300*-------------------------------------------------------------
001400*    08.02.23   T.ARCE      ORIGINAL
001500*    08.15.23   T.ARCE      CR-1168 added GRADE-TREND /
001600*                          COMPUTE-MARGIN-POTENTIAL for the
001700*                          benchmarking batch
001800*-------------------------------------------------------------
001900
002000 COMPUTE-GROUP-STATISTICS.
002100
002200*    caller has already loaded WS-STAT-PRICE-TABLE /
002300*    WS-STAT-PRICE-COUNT (count >= 1) for one SKU or one
002400*    market+SKU group.
002500     PERFORM SORT-PRICE-TABLE.
002600     MOVE WS-STAT-PRICE-ENTRY (1)     TO WS-STAT-MIN.
002700     MOVE WS-STAT-PRICE-ENTRY (WS-STAT-PRICE-COUNT)
002800                                       TO WS-STAT-MAX.
002900     COMPUTE WS-STAT-RANGE = WS-STAT-MAX - WS-STAT-MIN.
003000     PERFORM SUM-PRICE-TABLE.
003100     COMPUTE WS-STAT-MEAN ROUNDED =
003200        WS-STAT-SUM / WS-STAT-PRICE-COUNT.
003300     PERFORM COMPUTE-MEDIAN-FROM-SORTED.
003400     IF WS-STAT-PRICE-COUNT > 1
003500        PERFORM COMPUTE-VARIANCE-AND-STDDEV
003600     ELSE
003700        MOVE ZERO TO WS-STAT-VARIANCE
003800        MOVE ZERO TO WS-STAT-STDDEV.
003900     PERFORM COMPUTE-CV.
004000*-------------------------------------------------------------
004100
004200 SORT-PRICE-TABLE.
004300
004400*    ascending bubble sort - group sizes in this batch are
004500*    small (one SKU/market's price rows), so O(n**2) is fine.
004600     MOVE "Y" TO WS-SORT-SWAPPED.
004700     PERFORM SORT-ONE-BUBBLE-PASS UNTIL WS-SORT-SWAPPED = "N".
004800*-------------------------------------------------------------
004900
005000 SORT-ONE-BUBBLE-PASS.
005100
005200     MOVE "N" TO WS-SORT-SWAPPED.
005300     PERFORM COMPARE-ADJACENT-PRICES VARYING WS-SORT-I
005400               FROM 1 BY 1
005500        UNTIL WS-SORT-I > WS-STAT-PRICE-COUNT - 1.
005600*-------------------------------------------------------------
005700
005800 COMPARE-ADJACENT-PRICES.
005900
006000     IF WS-STAT-PRICE-ENTRY (WS-SORT-I)
006100           > WS-STAT-PRICE-ENTRY (WS-SORT-I + 1)
006200        MOVE WS-STAT-PRICE-ENTRY (WS-SORT-I) TO WS-SORT-SWAP-TEMP
006300        MOVE WS-STAT-PRICE-ENTRY (WS-SORT-I + 1)
006400           TO WS-STAT-PRICE-ENTRY (WS-SORT-I)
006500        MOVE WS-SORT-SWAP-TEMP
006600           TO WS-STAT-PRICE-ENTRY (WS-SORT-I + 1)
006700        MOVE "Y" TO WS-SORT-SWAPPED.
006800*-------------------------------------------------------------
006900
007000 SUM-PRICE-TABLE.
007100
007200     MOVE ZERO TO WS-STAT-SUM.
007300     PERFORM ADD-ONE-PRICE-TO-SUM VARYING WS-SORT-I FROM 1 BY 1
007400        UNTIL WS-SORT-I > WS-STAT-PRICE-COUNT.
007500*-------------------------------------------------------------
007600
007700 ADD-ONE-PRICE-TO-SUM.
007800
007900     ADD WS-STAT-PRICE-ENTRY (WS-SORT-I) TO WS-STAT-SUM.
008000*-------------------------------------------------------------
008100
008200 COMPUTE-MEDIAN-FROM-SORTED.
008300
008400     DIVIDE WS-STAT-PRICE-COUNT BY 2 GIVING WS-MED-QUOTIENT
008500        REMAINDER WS-MED-REMAINDER.
008600     IF WS-MED-REMAINDER = 0
008700        COMPUTE WS-MED-LOW-IDX  = WS-MED-QUOTIENT
008800        COMPUTE WS-MED-HIGH-IDX = WS-MED-QUOTIENT + 1
008900        COMPUTE WS-STAT-MEDIAN ROUNDED =
009000           (WS-STAT-PRICE-ENTRY (WS-MED-LOW-IDX)
009100            + WS-STAT-PRICE-ENTRY (WS-MED-HIGH-IDX)) / 2
009200     ELSE
009300        COMPUTE WS-MED-LOW-IDX = WS-MED-QUOTIENT + 1
009400        MOVE WS-STAT-PRICE-ENTRY (WS-MED-LOW-IDX)
009500           TO WS-STAT-MEDIAN.
009600*-------------------------------------------------------------
009700
009800 COMPUTE-VARIANCE-AND-STDDEV.
009900
010000     PERFORM SUM-SQUARED-DEVIATIONS.
010100     COMPUTE WS-STAT-VARIANCE ROUNDED =
010200        WS-STAT-SUM-SQ-DEV / (WS-STAT-PRICE-COUNT - 1).
010300     MOVE WS-STAT-VARIANCE TO WS-MATH-ARG.
010400     PERFORM COMPUTE-SQUARE-ROOT.
010500     MOVE WS-MATH-RESULT TO WS-STAT-STDDEV.
010600*-------------------------------------------------------------
010700
010800 SUM-SQUARED-DEVIATIONS.
010900
011000     MOVE ZERO TO WS-STAT-SUM-SQ-DEV.
011100     PERFORM ADD-ONE-SQUARED-DEVIATION VARYING WS-SORT-I
011200               FROM 1 BY 1
011300        UNTIL WS-SORT-I > WS-STAT-PRICE-COUNT.
011400*-------------------------------------------------------------
011500
011600 ADD-ONE-SQUARED-DEVIATION.
011700
011800     COMPUTE WS-STAT-SUM-SQ-DEV ROUNDED =
011900        WS-STAT-SUM-SQ-DEV +
012000        ((WS-STAT-PRICE-ENTRY (WS-SORT-I) - WS-STAT-MEAN)
012100         * (WS-STAT-PRICE-ENTRY (WS-SORT-I) - WS-STAT-MEAN)).
012200*-------------------------------------------------------------
012300
012400 COMPUTE-CV.
012500
012600     IF WS-STAT-MEAN > ZERO
012700        COMPUTE WS-STAT-CV ROUNDED =
012800           WS-STAT-STDDEV / WS-STAT-MEAN
012900     ELSE
013000        MOVE ZERO TO WS-STAT-CV.
013100*-------------------------------------------------------------
013200
013300 COMPUTE-Z-SCORE-AND-VARIANCE-PCT.
013400
013500*    caller moves the candidate price to WS-ZSCORE-PRICE first;
013600*    WS-STAT-MEAN / WS-STAT-STDDEV already hold the SKU's group
013700*    statistics from COMPUTE-GROUP-STATISTICS.
013800     IF WS-STAT-STDDEV = ZERO
013900        MOVE ZERO TO WS-STAT-ZSCORE
014000     ELSE
014100        COMPUTE WS-STAT-ZSCORE ROUNDED =
014200           (WS-ZSCORE-PRICE - WS-STAT-MEAN) / WS-STAT-STDDEV.
014300     IF WS-STAT-MEAN NOT > ZERO
014400        MOVE ZERO TO WS-STAT-VARIANCE-PCT
014500     ELSE
014600        COMPUTE WS-STAT-VARIANCE-PCT ROUNDED =
014700           (WS-ZSCORE-PRICE - WS-STAT-MEAN)
014800           / WS-STAT-MEAN * 100.
014900*-------------------------------------------------------------
015000
015100 GRADE-SEVERITY.
015200
015300*    caller moves ABS(z) / ABS(var%) to WS-SEV-ABS-Z /
015400*    WS-SEV-ABS-VARPCT first (0 in WS-SEV-ABS-Z when z is
015500*    unavailable, per the VARIANCE formulas).
015600     IF WS-SEV-ABS-Z NOT < 4 OR WS-SEV-ABS-VARPCT NOT < 50
015700        MOVE "CRITICAL" TO WS-STAT-SEVERITY
015800     ELSE
015900        IF WS-SEV-ABS-Z NOT < 3 OR WS-SEV-ABS-VARPCT NOT < 30
016000           MOVE "HIGH" TO WS-STAT-SEVERITY
016100        ELSE
016200           IF WS-SEV-ABS-Z NOT < 2 OR WS-SEV-ABS-VARPCT NOT < 15
016300              MOVE "MEDIUM" TO WS-STAT-SEVERITY
016400           ELSE
016500              MOVE "LOW" TO WS-STAT-SEVERITY.
016600*-------------------------------------------------------------
016700
016800 COMPUTE-REGIONAL-VARIANCE.
016900
017000*    caller moves the market average, the base average and the
017100*    adjustment factor (default 1.0) to WS-REG-MARKET-AVG /
017200*    WS-REG-BASE-AVG / WS-REG-ADJ-FACTOR first.
017300     COMPUTE WS-REG-ABSOLUTE ROUNDED =
017400        WS-REG-MARKET-AVG - WS-REG-BASE-AVG.
017500     IF WS-REG-BASE-AVG NOT > ZERO
017600        MOVE ZERO TO WS-REG-PCT
017700     ELSE
017800        COMPUTE WS-REG-PCT ROUNDED =
017900           WS-REG-ABSOLUTE / WS-REG-BASE-AVG * 100.
018000     IF WS-REG-ADJ-FACTOR = ZERO
018100        MOVE WS-REG-PCT TO WS-REG-NORMALIZED
018200     ELSE
018300        COMPUTE WS-REG-NORMALIZED ROUNDED =
018400           WS-REG-PCT / WS-REG-ADJ-FACTOR.
018500*-------------------------------------------------------------
018600
018700 COMPUTE-PERCENTILE.
018800*    where this SKU's price sits between the group min and max,
018900*    expressed 0-100; a flat group (max = min) has no spread to
019000*    rank within, so every price in it is called the 50th.
019100
019200     IF WS-PCTL-MAX = WS-PCTL-MIN
019300        MOVE 50 TO WS-PCTL-RESULT
019400     ELSE
019500        COMPUTE WS-PCTL-RESULT ROUNDED =
019600           (WS-PCTL-PRICE - WS-PCTL-MIN)
019700           / (WS-PCTL-MAX - WS-PCTL-MIN) * 100.
019800*-------------------------------------------------------------
019900
020000 COMPUTE-COMPETITIVENESS-SCORE.
020100
020200     IF WS-COMP-MAX = WS-COMP-MIN
020300        MOVE 50 TO WS-COMP-SCORE
020400     ELSE
020500        PERFORM COMPUTE-COMPETITIVENESS-BASE-SCORE
020600        PERFORM APPLY-COMPETITIVENESS-BONUS
020700        PERFORM CLAMP-COMPETITIVENESS-SCORE.
020800*-------------------------------------------------------------
020900
021000 COMPUTE-COMPETITIVENESS-BASE-SCORE.
021100
021200     COMPUTE WS-COMP-SCORE ROUNDED =
021300        (1 - (WS-COMP-PRICE - WS-COMP-MIN)
021400             / (WS-COMP-MAX - WS-COMP-MIN)) * 100.
021500*-------------------------------------------------------------
021600
021700 APPLY-COMPETITIVENESS-BONUS.
021800*    rewards pricing below the group average with up to 20 extra
021900*    points on top of the base percentile score, scaled by how
022000*    far under the average the price sits.
022100
022200     IF WS-COMP-PRICE < WS-COMP-AVG
022300        COMPUTE WS-COMP-BONUS ROUNDED =
022400           (WS-COMP-AVG - WS-COMP-PRICE) / WS-COMP-AVG * 20
022500        ADD WS-COMP-BONUS TO WS-COMP-SCORE.
022600*-------------------------------------------------------------
022700
022800 CLAMP-COMPETITIVENESS-SCORE.
022900
023000     IF WS-COMP-SCORE < ZERO
023100        MOVE ZERO TO WS-COMP-SCORE.
023200     IF WS-COMP-SCORE > 100
023300        MOVE 100 TO WS-COMP-SCORE.
023400*-------------------------------------------------------------
023500
023600 GRADE-PRICE-POSITION.
023700*    caller moves the regional variance-pct to WS-POSITION-VARPCT
023800*    first; the +/-5% band around the base is called AT_MARKET
023900*    rather than forcing every row into ABOVE or BELOW.
024000
024100     IF WS-POSITION-VARPCT < -5
024200        MOVE "BELOW_MARKET" TO WS-STAT-POSITION
024300     ELSE
024400        IF WS-POSITION-VARPCT > 5
024500           MOVE "ABOVE_MARKET" TO WS-STAT-POSITION
024600        ELSE
024700           MOVE "AT_MARKET" TO WS-STAT-POSITION.
024800*-------------------------------------------------------------
024900
025000 GRADE-TREND.
025100
025200*    caller moves the current and historical group means to
025300*    WS-TREND-CURRENT-MEAN / WS-TREND-HISTORICAL-MEAN first;
025400*    zero historical mean (no history found) grades STABLE
025500*    with 0% per the BENCHMARKING formulas.
025600     IF WS-TREND-HISTORICAL-MEAN NOT > ZERO
025700        MOVE ZERO TO WS-STAT-TREND-PCT
025800        MOVE "STABLE" TO WS-STAT-TREND
025900     ELSE
026000        COMPUTE WS-STAT-TREND-PCT ROUNDED =
026100           (WS-TREND-CURRENT-MEAN - WS-TREND-HISTORICAL-MEAN)
026200           / WS-TREND-HISTORICAL-MEAN * 100
026300        PERFORM GRADE-TREND-FROM-PCT.
026400*-------------------------------------------------------------
026500
026600 GRADE-TREND-FROM-PCT.
026700
026800     IF WS-STAT-TREND-PCT > 2
026900        MOVE "INCREASING" TO WS-STAT-TREND
027000     ELSE
027100        IF WS-STAT-TREND-PCT < -2
027200           MOVE "DECREASING" TO WS-STAT-TREND
027300        ELSE
027400           MOVE "STABLE" TO WS-STAT-TREND.
027500*-------------------------------------------------------------
027600
027700 COMPUTE-MARGIN-POTENTIAL.
027800
027900*    caller moves the SKU's max/min price to WS-MARGIN-MAX /
028000*    WS-MARGIN-MIN first (only called for SKUs with >= 2
028100*    priced records, per the BENCHMARKING formulas).
028200     IF WS-MARGIN-MIN NOT > ZERO
028300        MOVE ZERO TO WS-STAT-MARGIN-PCT
028400     ELSE
028500        COMPUTE WS-STAT-MARGIN-PCT ROUNDED =
028600           (WS-MARGIN-MAX - WS-MARGIN-MIN) / WS-MARGIN-MIN * 100.
028700*-------------------------------------------------------------
028800
